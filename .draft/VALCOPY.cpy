      *---------------------------------------------------------------
      * VALCOPY.CPY
      * SURPLUS PROPERTY INVENTORY SYSTEM - VALCHK PARAMETER BLOCK
      * SHARED BY EVERY PROGRAM THAT CALLS VALCHK FOR A POSITIVE
      * QUANTITY CHECK, A DATE CHECK, OR LOCATION NAME NORMALIZATION.
      *
      *   1992-05-19  RGH  INITIAL RELEASE - POSITIVE INTEGER CHECK
      *   1992-11-03  RGH  ADDED DATE CHECK FUNCTION
      *   1995-08-22  MOL  ADDED LOCATION NAME NORMALIZATION FUNCTION
      *   2004-08-11  TNP  ADDED PRICECHK FUNCTION FOR UNIT PRICE EDIT
      *---------------------------------------------------------------
       01  VC-PARAMETER-BLOCK.
           05  VC-FUNCTION             PIC X(10).
               88  VC-FN-POSITIVE-INT      VALUE "POSINT    ".
               88  VC-FN-VALID-DATE        VALUE "DATECHK   ".
               88  VC-FN-NORMALIZE-LOCN    VALUE "NORMLOC   ".
               88  VC-FN-PRICE-CHECK       VALUE "PRICECHK  ".
           05  VC-NUMERIC-INPUT        PIC S9(9).
           05  VC-DATE-INPUT           PIC 9(8).
           05  VC-TEXT-INPUT           PIC X(100).
           05  VC-TEXT-OUTPUT          PIC X(100).
           05  VC-RESULT-CODE          PIC X(1).
               88  VC-RESULT-OK             VALUE "Y".
               88  VC-RESULT-BAD            VALUE "N".
           05  VC-MONEY-OUTPUT         PIC S9(7)V99.
           05  FILLER                  PIC X(11).
