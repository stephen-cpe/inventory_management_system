      *---------------------------------------------------------------
      * (C) 1988 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/MOVEXTR.cbl  Revision 2.2"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MOVEXTR.
       AUTHOR.        M. O'-L.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  02/25/88.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * EXTRACTS THE MOVEMENT HISTORY FILE TO A DELIMITED FILE,
      * MOST RECENT MOVEMENT-DATE FIRST, FOR DOWNSTREAM REPORTING.
      * A ZERO FROM-LOCATION OR TO-LOCATION ON THE HISTORY RECORD
      * PRINTS AS "N/A" RATHER THAN A LOCATION NAME.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1988-02-25 MOL  INITIAL RELEASE - MOVEMENT HISTORY EXTRACT      CR-0318 
      * 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
      * 1998-12-14 DWK  Y2K - MV-MOVEMENT-DATE CONFIRMED CCYYMMDD       Y2K-011 
      * 2002-09-30 TNP  N/A PRINTED FOR ZERO FROM OR TO LOCATION        CR-1789
      * 2004-11-03 RGH  REVIEW COMMENTS REWORDED, DATE VIEW NOW USED    CR-2118
      *                 BY A LOAD-TIME MONTH/DAY RANGE CHECK
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS XE-TRACE-ON
                  OFF STATUS IS XE-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
               ORGANIZATION SEQUENTIAL
               STATUS XE-ITEM-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS XE-LOCN-STATUS.
           SELECT MOVT-HISTORY-FILE ASSIGN TO MOVTHIST
               ORGANIZATION SEQUENTIAL
               STATUS XE-MOVT-STATUS.
           SELECT MOVEMENT-EXTRACT-FILE ASSIGN TO MOVEXOUT
               ORGANIZATION LINE SEQUENTIAL
               STATUS XE-EXTR-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  ITEM-MASTER-FILE.
       COPY ITEMREC.
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  MOVT-HISTORY-FILE.
       COPY MOVTREC.
       FD  MOVEMENT-EXTRACT-FILE.
       01  XE-EXTRACT-LINE              PIC X(250).
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  XE-ITEM-STATUS.
           05  XE-ITEM-STAT-1           PIC X.
           05  XE-ITEM-STAT-2           PIC X.
           05  FILLER                  PIC X(02).
       01  XE-LOCN-STATUS.
           05  XE-LOCN-STAT-1           PIC X.
           05  XE-LOCN-STAT-2           PIC X.
           05  FILLER                  PIC X(02).
       01  XE-MOVT-STATUS.
           05  XE-MOVT-STAT-1           PIC X.
           05  XE-MOVT-STAT-2           PIC X.
           05  FILLER                  PIC X(02).
       01  XE-EXTR-STATUS.
           05  XE-EXTR-STAT-1           PIC X.
           05  XE-EXTR-STAT-2           PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * MASTER TABLES - READ-ONLY LOOKUP, LOADED WHOLE.
      *---------------------------------------------------------------
       01  XE-ITEM-TABLE-CTL.
           05  XE-ITEM-COUNT            PIC 9(5) COMP.
           05  XE-ITEM-TABLE OCCURS 2000 TIMES
                   INDEXED BY XE-ITEM-IX.
               COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 XE-IM-ENTRY.
           05  FILLER                  PIC X(04).
       01  XE-LOCN-TABLE-CTL.
           05  XE-LOCN-COUNT            PIC 9(4) COMP.
           05  XE-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY XE-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 XE-LM-ENTRY.
           05  FILLER                  PIC X(04).
      *---------------------------------------------------------------
      * MOVEMENT HISTORY TABLE, HELD AND THEN RESEQUENCED INTO
      * MOST-RECENT-DATE-FIRST ORDER BY A HAND-ROLLED INSERTION SORT -
      * MOVEMENT HISTORY IS NOT LARGE ENOUGH ON ANY ONE RUN TO
      * JUSTIFY A SORT FILE.
      *---------------------------------------------------------------
       01  XE-MOVT-TABLE-CTL.
           05  XE-MOVT-COUNT            PIC 9(5) COMP VALUE ZERO.
           05  XE-MOVT-TABLE OCCURS 5000 TIMES
                   INDEXED BY XE-MOVT-IX.
               COPY MOVTREC REPLACING 01 MV-MOVEMENT-RECORD BY 10 XE-MV-ENTRY.
           05  FILLER                  PIC X(04).
       01  XE-ORDER-LIST-CTL.
           05  XE-ORDER-ENTRY OCCURS 5000 TIMES
                   INDEXED BY XE-ORDER-IX.
               10  XE-ORDER-MOVT-IX     PIC 9(5) COMP.
           05  FILLER                  PIC X(04).
       01  XE-INSERT-POS                PIC 9(5) COMP.
       01  XE-INSERT-DONE-SW            PIC X.
           88  XE-INSERT-DONE                VALUE "Y".
           88  XE-INSERT-NOT-DONE            VALUE "N".
      *---------------------------------------------------------------
      * REPORT WORK AREAS
      *---------------------------------------------------------------
       01  XE-ITEM-NAME-WORK            PIC X(100).
       01  XE-FROM-LOCN-WORK            PIC X(100).
       01  XE-TO-LOCN-WORK              PIC X(100).
       01  XE-DATE-VIEW.
           05  XE-DATE-CCYY             PIC 9(4).
           05  XE-DATE-MM               PIC 9(2).
           05  XE-DATE-DD               PIC 9(2).
           05  FILLER                  PIC X(02).
       01  XE-DATE-PRINT                PIC X(10).
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                   PIC X(10) VALUE "MOVEXTR =>".
           05  LOGMSG-TEXT              PIC X(60).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
       START-MOVEXTR.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           OPEN INPUT ITEM-MASTER-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
           OPEN INPUT MOVT-HISTORY-FILE.
           OPEN OUTPUT MOVEMENT-EXTRACT-FILE.
           MOVE SPACES TO XE-EXTRACT-LINE.
           STRING
               "MOVEMENT ID,ITEM,QUANTITY,FROM LOCATION,"
                   DELIMITED BY SIZE
               "TO LOCATION,DATE,RESPONSIBLE PERSON"
                   DELIMITED BY SIZE
               INTO XE-EXTRACT-LINE.
           WRITE XE-EXTRACT-LINE.
           PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
           PERFORM 300-SORT-DESCENDING-DATE THRU 300-EXIT.
           PERFORM 400-WRITE-EXTRACT-LINE THRU 400-EXIT
               VARYING XE-ORDER-IX FROM 1 BY 1
               UNTIL XE-ORDER-IX > XE-MOVT-COUNT.
           CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE MOVT-HISTORY-FILE
                 MOVEMENT-EXTRACT-FILE.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       200-LOAD-MASTERS.
           MOVE ZERO TO XE-ITEM-COUNT.
           PERFORM 210-READ-ONE-ITEM THRU 210-EXIT
               UNTIL XE-ITEM-STAT-1 NOT = "0".
           MOVE ZERO TO XE-LOCN-COUNT.
           PERFORM 220-READ-ONE-LOCN THRU 220-EXIT
               UNTIL XE-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO XE-MOVT-COUNT.
           PERFORM 230-READ-ONE-MOVT THRU 230-EXIT
               UNTIL XE-MOVT-STAT-1 NOT = "0".
       200-EXIT.
           EXIT.
      *
       210-READ-ONE-ITEM.
           READ ITEM-MASTER-FILE.
           IF XE-ITEM-STAT-1 = "0"
               ADD 1 TO XE-ITEM-COUNT
               MOVE IM-ITEM-RECORD TO XE-IM-ENTRY (XE-ITEM-COUNT)
           END-IF.
       210-EXIT.
           EXIT.
      *
       220-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF XE-LOCN-STAT-1 = "0"
               ADD 1 TO XE-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO XE-LM-ENTRY (XE-LOCN-COUNT)
           END-IF.
       220-EXIT.
           EXIT.
      *
       230-READ-ONE-MOVT.
           READ MOVT-HISTORY-FILE.
           IF XE-MOVT-STAT-1 = "0"
      *        MOVEMENT DATE IS CHECKED FOR A VALID MONTH AND DAY
      *        HERE, WHERE THE DATE IS ALREADY BROKEN OUT INTO ITS
      *        PARTS - A SINGLE EIGHT-DIGIT COMPARE CANNOT TELL A
      *        BAD MONTH OR DAY FROM A BAD YEAR.
               IF MV-DATE-MM OF MV-MOVEMENT-DATE-VIEW < 1
                       OR MV-DATE-MM OF MV-MOVEMENT-DATE-VIEW > 12
                       OR MV-DATE-DD OF MV-MOVEMENT-DATE-VIEW < 1
                       OR MV-DATE-DD OF MV-MOVEMENT-DATE-VIEW > 31
                   MOVE "Movement history date invalid, skipped"
                       TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
               ELSE
                   ADD 1 TO XE-MOVT-COUNT
                   MOVE MV-MOVEMENT-RECORD
                       TO XE-MV-ENTRY (XE-MOVT-COUNT)
               END-IF
           END-IF.
       230-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * ORDERS THE MOVEMENT TABLE BY MV-MOVEMENT-DATE, MOST RECENT
      * FIRST, BY INSERTING EACH ENTRY'S INDEX INTO XE-ORDER-ENTRY
      * AT THE POINT WHERE THE LIST IS STILL DATE-DESCENDING.
      *---------------------------------------------------------------
       300-SORT-DESCENDING-DATE.
           PERFORM 310-INSERT-ONE-MOVT THRU 310-EXIT
               VARYING XE-MOVT-IX FROM 1 BY 1
               UNTIL XE-MOVT-IX > XE-MOVT-COUNT.
       300-EXIT.
           EXIT.
      *
       310-INSERT-ONE-MOVT.
           MOVE XE-MOVT-IX TO XE-INSERT-POS.
           SET XE-INSERT-NOT-DONE TO TRUE.
           PERFORM 320-FIND-INSERT-POINT THRU 320-EXIT
               UNTIL XE-INSERT-DONE.
           MOVE XE-MOVT-IX TO XE-ORDER-MOVT-IX (XE-INSERT-POS).
       310-EXIT.
           EXIT.
      *
       320-FIND-INSERT-POINT.
           IF XE-INSERT-POS = 1
               SET XE-INSERT-DONE TO TRUE
           ELSE
               IF MV-MOVEMENT-DATE OF XE-MV-ENTRY
                      (XE-ORDER-MOVT-IX (XE-INSERT-POS - 1))
                  < MV-MOVEMENT-DATE OF XE-MV-ENTRY (XE-MOVT-IX)
                   MOVE XE-ORDER-MOVT-IX (XE-INSERT-POS - 1)
                       TO XE-ORDER-MOVT-IX (XE-INSERT-POS)
                   SUBTRACT 1 FROM XE-INSERT-POS
               ELSE
                   SET XE-INSERT-DONE TO TRUE
               END-IF
           END-IF.
       320-EXIT.
           EXIT.
      *---------------------------------------------------------------
       400-WRITE-EXTRACT-LINE.
           MOVE XE-ORDER-MOVT-IX (XE-ORDER-IX) TO XE-MOVT-IX.
           PERFORM 410-FIND-ITEM-NAME THRU 410-EXIT.
           PERFORM 420-FIND-FROM-LOCN THRU 420-EXIT.
           PERFORM 430-FIND-TO-LOCN THRU 430-EXIT.
           MOVE MV-MOVEMENT-DATE OF XE-MV-ENTRY (XE-MOVT-IX)
               TO XE-DATE-VIEW.
           STRING XE-DATE-CCYY DELIMITED BY SIZE
                  "-" DELIMITED BY SIZE
                  XE-DATE-MM DELIMITED BY SIZE
                  "-" DELIMITED BY SIZE
                  XE-DATE-DD DELIMITED BY SIZE
               INTO XE-DATE-PRINT.
           MOVE SPACES TO XE-EXTRACT-LINE.
           STRING
               MV-MOVEMENT-ID OF XE-MV-ENTRY (XE-MOVT-IX)
                   DELIMITED BY SIZE
               "," DELIMITED BY SIZE
               XE-ITEM-NAME-WORK DELIMITED BY "  "
               "," DELIMITED BY SIZE
               MV-QTY OF XE-MV-ENTRY (XE-MOVT-IX)
                   DELIMITED BY SIZE
               "," DELIMITED BY SIZE
               XE-FROM-LOCN-WORK DELIMITED BY "  "
               "," DELIMITED BY SIZE
               XE-TO-LOCN-WORK DELIMITED BY "  "
               "," DELIMITED BY SIZE
               XE-DATE-PRINT DELIMITED BY SIZE
               "," DELIMITED BY SIZE
               MV-RESPONSIBLE-PERSON OF XE-MV-ENTRY (XE-MOVT-IX)
                   DELIMITED BY "  "
               INTO XE-EXTRACT-LINE.
           WRITE XE-EXTRACT-LINE.
       400-EXIT.
           EXIT.
      *
       410-FIND-ITEM-NAME.
           MOVE "Unknown Item" TO XE-ITEM-NAME-WORK.
           SET XE-ITEM-IX TO 1.
           SEARCH XE-ITEM-TABLE
               AT END NEXT SENTENCE
               WHEN IM-ITEM-ID OF XE-IM-ENTRY (XE-ITEM-IX)
                    = MV-ITEM-ID OF XE-MV-ENTRY (XE-MOVT-IX)
                   MOVE IM-ITEM-NAME OF XE-IM-ENTRY (XE-ITEM-IX)
                       TO XE-ITEM-NAME-WORK.
       410-EXIT.
           EXIT.
      *
       420-FIND-FROM-LOCN.
           IF MV-FROM-LOC-ID OF XE-MV-ENTRY (XE-MOVT-IX) = ZERO
               MOVE "N/A" TO XE-FROM-LOCN-WORK
           ELSE
               MOVE "Unknown Location" TO XE-FROM-LOCN-WORK
               SET XE-LOCN-IX TO 1
               SEARCH XE-LOCN-TABLE
                   AT END NEXT SENTENCE
                   WHEN LM-LOC-ID OF XE-LM-ENTRY (XE-LOCN-IX)
                        = MV-FROM-LOC-ID OF XE-MV-ENTRY (XE-MOVT-IX)
                       MOVE LM-LOC-NAME OF XE-LM-ENTRY (XE-LOCN-IX)
                           TO XE-FROM-LOCN-WORK
               END-SEARCH
           END-IF.
       420-EXIT.
           EXIT.
      *
       430-FIND-TO-LOCN.
           IF MV-TO-LOC-ID OF XE-MV-ENTRY (XE-MOVT-IX) = ZERO
               MOVE "N/A" TO XE-TO-LOCN-WORK
           ELSE
               MOVE "Unknown Location" TO XE-TO-LOCN-WORK
               SET XE-LOCN-IX TO 1
               SEARCH XE-LOCN-TABLE
                   AT END NEXT SENTENCE
                   WHEN LM-LOC-ID OF XE-LM-ENTRY (XE-LOCN-IX)
                        = MV-TO-LOC-ID OF XE-MV-ENTRY (XE-MOVT-IX)
                       MOVE LM-LOC-NAME OF XE-LM-ENTRY (XE-LOCN-IX)
                           TO XE-TO-LOCN-WORK
               END-SEARCH
           END-IF.
       430-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
