      *---------------------------------------------------------------
      * (C) 1986 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/STKRCPT.cbl  Revision 4.1"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    STKRCPT.
       AUTHOR.        R G HUTCHINS.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  04/02/86.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * POSTS STOCK RECEIPTS - ONE CARD PER RECEIPT - AGAINST THE
      * ITEM, LOCATION AND STOCK MASTERS.  AN ITEM IS MATCHED BY
      * NAME AND DESCRIPTION TOGETHER; IF NO ITEM MATCHES, A NEW
      * ITEM IS ADDED WITH THE CARD'S NAME, DESCRIPTION AND PRICE.
      * A LOCATION IS FOUND OR ADDED BY NORMALIZED NAME.  THE STOCK
      * RECORD FOR THE ITEM/LOCATION PAIR IS ADDED TO IF IT EXISTS,
      * OR CREATED IF IT DOES NOT.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1986-04-02 RGH  INITIAL RELEASE, CONVERTED FROM MANUAL CARD FILECR-0042 
      * 1990-01-15 MOL  ITEM MATCH NOW ON NAME+DESC, WAS NAME ONLY      CR-0588 
      * 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
      * 1998-12-14 DWK  Y2K - ITEM-DATE-ACQ CONFIRMED CCYYMMDD ON INPUT Y2K-011 
      * 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
      * 2004-08-11 TNP  LOCN/PRICE/DATE-ACQ EDITS ADDED ON THE CARD      CR-2091
      * 2004-11-03 RGH  TABLE-FULL, MASTER SEQUENCE, DUPLICATE RECORD   CR-2118
      *                 AND DATE EDITS ADDED AT MASTER LOAD TIME
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS RC-TRACE-ON
                  OFF STATUS IS RC-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RECEIPT-CARD-FILE ASSIGN TO RCPTCARD
               ORGANIZATION LINE SEQUENTIAL
               STATUS RC-CARD-STATUS.
           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
               ORGANIZATION SEQUENTIAL
               STATUS RC-ITEM-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS RC-LOCN-STATUS.
           SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
               ORGANIZATION SEQUENTIAL
               STATUS RC-STOK-STATUS.
           SELECT MOVT-HISTORY-FILE ASSIGN TO MOVTHIST
               ORGANIZATION SEQUENTIAL
               STATUS RC-MOVT-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  RECEIPT-CARD-FILE.
       01  RC-CARD-LINE                PIC X(300).
       FD  ITEM-MASTER-FILE.
       COPY ITEMREC.
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  STOK-MASTER-FILE.
       COPY STOKREC.
       FD  MOVT-HISTORY-FILE.
       COPY MOVTREC.
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  RC-CARD-STATUS.
           05  RC-CARD-STAT-1          PIC X.
           05  RC-CARD-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  RC-ITEM-STATUS.
           05  RC-ITEM-STAT-1          PIC X.
           05  RC-ITEM-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  RC-LOCN-STATUS.
           05  RC-LOCN-STAT-1          PIC X.
           05  RC-LOCN-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  RC-STOK-STATUS.
           05  RC-STOK-STAT-1          PIC X.
           05  RC-STOK-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  RC-MOVT-STATUS.
           05  RC-MOVT-STAT-1          PIC X.
           05  RC-MOVT-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * ITEM, LOCATION AND STOCK HELD AS TABLES FOR THE RUN.  THE
      * MASTERS ARE SEQUENTIAL FILES; EACH IS LOADED INTO A TABLE
      * AT START-UP SO IT CAN BE SEARCHED BY KEY WHILE THE RECEIPT
      * CARDS ARE BEING POSTED.
      *---------------------------------------------------------------
       01  RC-ITEM-TABLE-CTL.
           05  RC-ITEM-COUNT           PIC 9(5) COMP.
           05  RC-ITEM-TABLE OCCURS 2000 TIMES
                   INDEXED BY RC-ITEM-IX.
               COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 RC-IM-ENTRY.
           05  FILLER                  PIC X(04).
       01  RC-LOCN-TABLE-CTL.
           05  RC-LOCN-COUNT           PIC 9(4) COMP.
           05  RC-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY RC-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 RC-LM-ENTRY.
           05  FILLER                  PIC X(04).
       01  RC-STOK-TABLE-CTL.
           05  RC-STOK-COUNT           PIC 9(5) COMP.
           05  RC-STOK-TABLE OCCURS 4000 TIMES
                   INDEXED BY RC-STOK-IX.
               COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 RC-SM-ENTRY.
           05  FILLER                  PIC X(04).
       01  RC-NEXT-ITEM-ID             PIC 9(6) COMP.
       01  RC-NEXT-LOCN-ID             PIC 9(4) COMP.
       01  RC-NEXT-MOVT-ID             PIC 9(6) COMP.
       77  RC-ITEM-TABLE-MAX           PIC 9(4) COMP VALUE 2000.
       77  RC-LOCN-TABLE-MAX           PIC 9(3) COMP VALUE 500.
       77  RC-STOK-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
       01  RC-LAST-STOK-KEY            PIC 9(10) COMP VALUE ZERO.
       01  RC-LAST-LOCN-IMAGE          PIC X(106) VALUE SPACES.
      *---------------------------------------------------------------
      * RECEIPT CARD - DELIMITED INPUT (ITEM-NAME, ITEM-DESC,
      * CATEGORY, CONDITION, UNIT-PRICE, LOC-NAME, QTY, DATE-ACQ)
      *---------------------------------------------------------------
       01  RC-CARD-FIELDS.
           05  RC-CD-ITEM-NAME         PIC X(100).
           05  RC-CD-ITEM-DESC         PIC X(200).
           05  RC-CD-CATEGORY          PIC X(50).
           05  RC-CD-CONDITION         PIC X(50).
           05  RC-CD-PRICE-TEXT        PIC X(12).
           05  RC-CD-LOC-NAME          PIC X(100).
           05  RC-CD-QTY               PIC S9(9).
           05  RC-CD-DATE-ACQ          PIC 9(8).
           05  RC-CD-UNIT-PRICE        PIC S9(7)V99.
           05  FILLER                  PIC X(10).
       01  RC-CARD-VALID-SW            PIC X VALUE "Y".
           88  RC-CARD-IS-VALID             VALUE "Y".
           88  RC-CARD-IS-INVALID           VALUE "N".
       01  RC-EOF-SW                   PIC X VALUE "N".
           88  RC-AT-EOF                    VALUE "Y".
       01  RC-FOUND-IX                 PIC 9(5) COMP.
       01  RC-FOUND-SW                 PIC X.
           88  RC-ENTRY-FOUND               VALUE "Y".
           88  RC-ENTRY-NOT-FOUND           VALUE "N".
      *---------------------------------------------------------------
      * VALCHK LINKAGE
      *---------------------------------------------------------------
       01  RC-VC-BLOCK.
       COPY VALCOPY.
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                  PIC X(10) VALUE "STKRCPT =>".
           05  LOGMSG-TEXT              PIC X(60).
       01  LOGMSG-ERR.
           05  FILLER                  PIC X(14) VALUE "STKRCPT ERR =>".
           05  LOG-ERR-ROUTINE         PIC X(40).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
       START-STKRCPT.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           PERFORM 100-OPEN-FILES THRU 100-EXIT.
           PERFORM 150-LOAD-MASTERS THRU 150-EXIT.
           PERFORM 200-PROCESS-CARDS THRU 200-EXIT
               UNTIL RC-AT-EOF.
           PERFORM 800-REWRITE-MASTERS THRU 800-EXIT.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       100-OPEN-FILES.
           OPEN INPUT RECEIPT-CARD-FILE.
           OPEN INPUT ITEM-MASTER-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
           OPEN INPUT STOK-MASTER-FILE.
           OPEN EXTEND MOVT-HISTORY-FILE.
       100-EXIT.
           EXIT.
      *---------------------------------------------------------------
       150-LOAD-MASTERS.
           MOVE ZERO TO RC-ITEM-COUNT RC-NEXT-ITEM-ID.
           PERFORM 151-READ-ONE-ITEM THRU 151-EXIT
               UNTIL RC-ITEM-STAT-1 NOT = "0".
           MOVE ZERO TO RC-LOCN-COUNT RC-NEXT-LOCN-ID.
           PERFORM 152-READ-ONE-LOCN THRU 152-EXIT
               UNTIL RC-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO RC-STOK-COUNT.
           PERFORM 153-READ-ONE-STOK THRU 153-EXIT
               UNTIL RC-STOK-STAT-1 NOT = "0".
       150-EXIT.
           EXIT.
      *
       151-READ-ONE-ITEM.
           READ ITEM-MASTER-FILE.
           IF RC-ITEM-STAT-1 = "0"
      *        ACQUISITION DATE IS CHECKED FOR A VALID MONTH AND DAY
      *        HERE, WHERE THE DATE IS ALREADY BROKEN OUT INTO ITS
      *        PARTS - A SINGLE EIGHT-DIGIT COMPARE CANNOT TELL A
      *        BAD MONTH OR DAY FROM A BAD YEAR.
               IF IM-DTACQ-MM OF IM-ITEM-DATE-VIEW < 1
                       OR IM-DTACQ-MM OF IM-ITEM-DATE-VIEW > 12
                       OR IM-DTACQ-DD OF IM-ITEM-DATE-VIEW < 1
                       OR IM-DTACQ-DD OF IM-ITEM-DATE-VIEW > 31
                   MOVE "Item master date acquired invalid"
                       TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               IF RC-ITEM-COUNT = RC-ITEM-TABLE-MAX
                   MOVE "Item master table full" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               ADD 1 TO RC-ITEM-COUNT
               MOVE IM-ITEM-RECORD TO RC-IM-ENTRY (RC-ITEM-COUNT)
               IF IM-ITEM-ID > RC-NEXT-ITEM-ID
                   MOVE IM-ITEM-ID TO RC-NEXT-ITEM-ID
               END-IF
           END-IF.
       151-EXIT.
           EXIT.
      *
       152-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF RC-LOCN-STAT-1 = "0"
      *        THE WHOLE RECORD IS COMPARED AGAINST THE LAST ONE READ
      *        IN A SINGLE MOVE/COMPARE, TO CATCH A LOCATION MASTER
      *        RECORD THAT GOT DUPLICATED WHEN THE FILE WAS LAST
      *        REBUILT.
               IF LM-ALPHA-WHOLE-RECORD OF LM-LOCATION-ALPHA-VIEW
                       = RC-LAST-LOCN-IMAGE
                   MOVE "Location master duplicate record"
                       TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               MOVE LM-ALPHA-WHOLE-RECORD OF LM-LOCATION-ALPHA-VIEW
                   TO RC-LAST-LOCN-IMAGE
               IF RC-LOCN-COUNT = RC-LOCN-TABLE-MAX
                   MOVE "Location master table full" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               ADD 1 TO RC-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO RC-LM-ENTRY (RC-LOCN-COUNT)
               IF LM-LOC-ID > RC-NEXT-LOCN-ID
                   MOVE LM-LOC-ID TO RC-NEXT-LOCN-ID
               END-IF
           END-IF.
       152-EXIT.
           EXIT.
      *
       153-READ-ONE-STOK.
           READ STOK-MASTER-FILE.
           IF RC-STOK-STAT-1 = "0"
      *        STOCK MASTER MUST ARRIVE IN ITEM/LOCATION SEQUENCE -
      *        THE COMBINED KEY IS USED HERE TO CATCH A MASTER FILE
      *        THAT WAS REBUILT OR RELOADED OUT OF ORDER BEFORE IT
      *        POISONS THE IN-MEMORY STOCK TABLE.
               IF SM-COMBINED-KEY OF SM-STOCK-KEY-VIEW
                       NOT > RC-LAST-STOK-KEY
                   MOVE "Stock master out of sequence" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               MOVE SM-COMBINED-KEY OF SM-STOCK-KEY-VIEW
                   TO RC-LAST-STOK-KEY
               IF RC-STOK-COUNT = RC-STOK-TABLE-MAX
                   MOVE "Stock master table full" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               ADD 1 TO RC-STOK-COUNT
               MOVE SM-STOCK-RECORD TO RC-SM-ENTRY (RC-STOK-COUNT)
           END-IF.
       153-EXIT.
           EXIT.
      *---------------------------------------------------------------
       200-PROCESS-CARDS.
           READ RECEIPT-CARD-FILE
               AT END
                   SET RC-AT-EOF TO TRUE
                   GO TO 200-EXIT.
           PERFORM 210-PARSE-CARD THRU 210-EXIT.
           PERFORM 220-VALIDATE-CARD THRU 220-EXIT.
           IF RC-CARD-IS-VALID
               PERFORM 300-FIND-OR-ADD-LOCATION THRU 300-EXIT
               PERFORM 400-FIND-ITEM-BY-NAME-DESC THRU 400-EXIT
               PERFORM 500-POST-RECEIPT THRU 500-EXIT
           ELSE
               MOVE "Card rejected" TO LOGMSG-TEXT
               PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
               PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
           END-IF.
       200-EXIT.
           EXIT.
      *---------------------------------------------------------------
       210-PARSE-CARD.
           UNSTRING RC-CARD-LINE DELIMITED BY "|"
               INTO RC-CD-ITEM-NAME RC-CD-ITEM-DESC RC-CD-CATEGORY
                    RC-CD-CONDITION RC-CD-PRICE-TEXT RC-CD-LOC-NAME
                    RC-CD-QTY RC-CD-DATE-ACQ.
           IF RC-CD-CATEGORY = SPACES
               MOVE "Uncategorized" TO RC-CD-CATEGORY
           END-IF.
           IF RC-CD-CONDITION = SPACES
               MOVE "Unknown" TO RC-CD-CONDITION
           END-IF.
       210-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * EVERY RECEIPT CARD MUST NAME AN ITEM AND A LOCATION AND MUST
      * CARRY A POSITIVE QUANTITY RECEIVED.  A PRICE, WHEN PUNCHED,
      * MUST BE A VALID NUMBER AND DEFAULTS TO 0.00 WHEN BLANK; A
      * DATE ACQUIRED, WHEN PUNCHED, MUST BE A VALID CALENDAR DATE -
      * CR-2091.
      *---------------------------------------------------------------
       220-VALIDATE-CARD.
           SET RC-CARD-IS-VALID TO TRUE.
           IF RC-CD-ITEM-NAME = SPACES
               SET RC-CARD-IS-INVALID TO TRUE
               MOVE "Item name blank" TO LOG-ERR-ROUTINE
           END-IF.
           IF RC-CD-LOC-NAME = SPACES
               SET RC-CARD-IS-INVALID TO TRUE
               MOVE "Location name blank" TO LOG-ERR-ROUTINE
           END-IF.
           MOVE RC-CD-QTY TO VC-NUMERIC-INPUT.
           SET VC-FN-POSITIVE-INT TO TRUE.
           CALL "VALCHK" USING RC-VC-BLOCK.
           IF VC-RESULT-BAD
               SET RC-CARD-IS-INVALID TO TRUE
               MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
           END-IF.
           MOVE RC-CD-PRICE-TEXT TO VC-TEXT-INPUT.
           SET VC-FN-PRICE-CHECK TO TRUE.
           CALL "VALCHK" USING RC-VC-BLOCK.
           IF VC-RESULT-BAD
               SET RC-CARD-IS-INVALID TO TRUE
               MOVE "Unit price not valid" TO LOG-ERR-ROUTINE
           ELSE
               MOVE VC-MONEY-OUTPUT TO RC-CD-UNIT-PRICE
           END-IF.
           IF RC-CD-DATE-ACQ NOT = ZERO
               MOVE RC-CD-DATE-ACQ TO VC-DATE-INPUT
               SET VC-FN-VALID-DATE TO TRUE
               CALL "VALCHK" USING RC-VC-BLOCK
               IF VC-RESULT-BAD
                   SET RC-CARD-IS-INVALID TO TRUE
                   MOVE "Acquisition date not valid" TO LOG-ERR-ROUTINE
               END-IF
           END-IF.
       220-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * LOCATION NAME IS NORMALIZED TO TITLE CASE BEFORE THE TABLE
      * SEARCH, SO "main warehouse" AND "MAIN WAREHOUSE" POST TO
      * THE SAME LOCATION.  A LOCATION NOT ON THE MASTER IS ADDED.
      *---------------------------------------------------------------
       300-FIND-OR-ADD-LOCATION.
           MOVE RC-CD-LOC-NAME TO VC-TEXT-INPUT.
           SET VC-FN-NORMALIZE-LOCN TO TRUE.
           CALL "VALCHK" USING RC-VC-BLOCK.
           MOVE VC-TEXT-OUTPUT TO RC-CD-LOC-NAME.
           SET RC-ENTRY-NOT-FOUND TO TRUE.
           SET RC-LOCN-IX TO 1.
           SEARCH RC-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN RC-LM-ENTRY (RC-LOCN-IX) LM-LOC-NAME
                    = RC-CD-LOC-NAME
                   SET RC-ENTRY-FOUND TO TRUE
                   MOVE RC-LOCN-IX TO RC-FOUND-IX.
           IF RC-ENTRY-NOT-FOUND
               ADD 1 TO RC-NEXT-LOCN-ID
               ADD 1 TO RC-LOCN-COUNT
               MOVE RC-NEXT-LOCN-ID TO LM-LOC-ID OF
                   RC-LM-ENTRY (RC-LOCN-COUNT)
               MOVE RC-CD-LOC-NAME TO LM-LOC-NAME OF
                   RC-LM-ENTRY (RC-LOCN-COUNT)
               MOVE RC-LOCN-COUNT TO RC-FOUND-IX
           END-IF.
       300-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * ITEM IS MATCHED ON NAME AND DESCRIPTION TOGETHER, SINCE THE
      * SAME ITEM NAME CAN COVER MORE THAN ONE DESCRIPTION (E.G.
      * "DESK" - STEEL VS. WOOD).
      *---------------------------------------------------------------
       400-FIND-ITEM-BY-NAME-DESC.
           SET RC-ENTRY-NOT-FOUND TO TRUE.
           SET RC-ITEM-IX TO 1.
           SEARCH RC-ITEM-TABLE
               AT END NEXT SENTENCE
               WHEN IM-ITEM-NAME OF RC-IM-ENTRY (RC-ITEM-IX)
                    = RC-CD-ITEM-NAME
                    AND IM-ITEM-DESC OF RC-IM-ENTRY (RC-ITEM-IX)
                        = RC-CD-ITEM-DESC
                   SET RC-ENTRY-FOUND TO TRUE
                   MOVE RC-ITEM-IX TO RC-FOUND-IX.
           IF RC-ENTRY-NOT-FOUND
               ADD 1 TO RC-NEXT-ITEM-ID
               ADD 1 TO RC-ITEM-COUNT
               MOVE RC-NEXT-ITEM-ID
                   TO IM-ITEM-ID OF RC-IM-ENTRY (RC-ITEM-COUNT)
               MOVE RC-CD-ITEM-NAME
                   TO IM-ITEM-NAME OF RC-IM-ENTRY (RC-ITEM-COUNT)
               MOVE RC-CD-ITEM-DESC
                   TO IM-ITEM-DESC OF RC-IM-ENTRY (RC-ITEM-COUNT)
               MOVE RC-CD-CATEGORY
                   TO IM-ITEM-CATEGORY OF RC-IM-ENTRY (RC-ITEM-COUNT)
               MOVE RC-CD-CONDITION
                   TO IM-ITEM-CONDITION OF RC-IM-ENTRY (RC-ITEM-COUNT)
               MOVE RC-CD-DATE-ACQ
                   TO IM-ITEM-DATE-ACQ OF RC-IM-ENTRY (RC-ITEM-COUNT)
               MOVE RC-CD-UNIT-PRICE
                   TO IM-ITEM-UNIT-PRICE OF RC-IM-ENTRY (RC-ITEM-COUNT)
               MOVE RC-ITEM-COUNT TO RC-FOUND-IX
           END-IF.
       400-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * THE STOCK ROW FOR THIS ITEM/LOCATION PAIR IS FOUND AND ADDED
      * TO IF IT ALREADY EXISTS, OR CREATED IF THIS IS THE FIRST
      * RECEIPT FOR THAT PAIR.  FOLLOWS THE FIND-THEN-ADD-OR-CREATE
      * SHAPE OF THE ORIGINAL CUST-FILE UPDATE LOGIC.
      *---------------------------------------------------------------
       500-POST-RECEIPT.
           MOVE IM-ITEM-ID OF RC-IM-ENTRY (RC-FOUND-IX)
               TO VC-NUMERIC-INPUT.
           PERFORM 510-FIND-STOCK-ENTRY THRU 510-EXIT.
           IF RC-ENTRY-FOUND
               ADD RC-CD-QTY TO
                   SM-QTY-ON-HAND OF RC-SM-ENTRY (RC-FOUND-IX)
           ELSE
               ADD 1 TO RC-STOK-COUNT
               MOVE IM-ITEM-ID OF RC-IM-ENTRY (RC-FOUND-IX)
                   TO SM-ITEM-ID OF RC-SM-ENTRY (RC-STOK-COUNT)
               MOVE LM-LOC-ID OF RC-LM-ENTRY (RC-FOUND-IX)
                   TO SM-LOC-ID OF RC-SM-ENTRY (RC-STOK-COUNT)
               MOVE RC-CD-QTY
                   TO SM-QTY-ON-HAND OF RC-SM-ENTRY (RC-STOK-COUNT)
           END-IF.
       500-EXIT.
           EXIT.
      *
       510-FIND-STOCK-ENTRY.
           SET RC-ENTRY-NOT-FOUND TO TRUE.
           SET RC-STOK-IX TO 1.
           SEARCH RC-STOK-TABLE
               AT END NEXT SENTENCE
               WHEN SM-ITEM-ID OF RC-SM-ENTRY (RC-STOK-IX)
                    = IM-ITEM-ID OF RC-IM-ENTRY (RC-FOUND-IX)
                    AND SM-LOC-ID OF RC-SM-ENTRY (RC-STOK-IX)
                        = LM-LOC-ID OF RC-LM-ENTRY (RC-FOUND-IX)
                   SET RC-ENTRY-FOUND TO TRUE
                   MOVE RC-STOK-IX TO RC-FOUND-IX.
       510-EXIT.
           EXIT.
      *---------------------------------------------------------------
       800-REWRITE-MASTERS.
           CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE STOK-MASTER-FILE.
           OPEN OUTPUT ITEM-MASTER-FILE.
           PERFORM 810-WRITE-ONE-ITEM THRU 810-EXIT
               VARYING RC-ITEM-IX FROM 1 BY 1
               UNTIL RC-ITEM-IX > RC-ITEM-COUNT.
           CLOSE ITEM-MASTER-FILE.
           OPEN OUTPUT LOCN-MASTER-FILE.
           PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
               VARYING RC-LOCN-IX FROM 1 BY 1
               UNTIL RC-LOCN-IX > RC-LOCN-COUNT.
           CLOSE LOCN-MASTER-FILE.
           OPEN OUTPUT STOK-MASTER-FILE.
           PERFORM 830-WRITE-ONE-STOK THRU 830-EXIT
               VARYING RC-STOK-IX FROM 1 BY 1
               UNTIL RC-STOK-IX > RC-STOK-COUNT.
           CLOSE STOK-MASTER-FILE.
       800-EXIT.
           EXIT.
      *
       810-WRITE-ONE-ITEM.
           MOVE RC-IM-ENTRY (RC-ITEM-IX) TO IM-ITEM-RECORD.
           WRITE IM-ITEM-RECORD.
       810-EXIT.
           EXIT.
      *
       820-WRITE-ONE-LOCN.
           MOVE RC-LM-ENTRY (RC-LOCN-IX) TO LM-LOCATION-RECORD.
           WRITE LM-LOCATION-RECORD.
       820-EXIT.
           EXIT.
      *
       830-WRITE-ONE-STOK.
           MOVE RC-SM-ENTRY (RC-STOK-IX) TO SM-STOCK-RECORD.
           WRITE SM-STOCK-RECORD.
       830-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
      *
       910-DISPLAY-LOGMSG-ERR.
           DISPLAY LOGMSG-ERR.
       910-EXIT.
           EXIT.
      *---------------------------------------------------------------
       950-CLOSE-FILES.
           CLOSE RECEIPT-CARD-FILE MOVT-HISTORY-FILE.
       950-EXIT.
           EXIT.
