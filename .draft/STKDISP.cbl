      *---------------------------------------------------------------
      * (C) 1986 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/STKDISP.cbl  Revision 3.0"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    STKDISP.
       AUTHOR.        R G HUTCHINS.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  04/16/86.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * POSTS STOCK DISPOSALS - ONE CARD PER DISPOSAL - AGAINST THE
      * STOCK MASTER.  THE STOCK RECORD FOR THE ITEM/LOCATION PAIR
      * MUST EXIST AND CARRY ENOUGH QUANTITY TO COVER THE DISPOSAL.
      * QUANTITY ON HAND IS REDUCED BY THE DISPOSED QUANTITY; IF IT
      * REACHES ZERO THE STOCK RECORD IS DELETED.  A DISPOSAL HISTORY
      * RECORD IS WRITTEN FOR EVERY DISPOSAL POSTED.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1986-04-16 RGH  INITIAL RELEASE - DISPOSAL AGAINST STOCK MASTER CR-0059 
      * 1989-06-20 MOL  DELETE STOCK REC WHEN QTY REACHES ZERO          CR-0504 
      * 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
      * 1998-12-14 DWK  Y2K - DP-DISPOSAL-DATE CONFIRMED CCYYMMDD       Y2K-011 
      * 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
      * 2004-08-11 TNP  DISPOSAL REASON NOW A REQUIRED CARD FIELD       CR-2091
      * 2004-11-03 RGH  TABLE-FULL CHECKS ADDED AT LOAD TIME USING NEW   CR-2118
      *                 77-LEVEL LIMITS
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS DS-TRACE-ON
                  OFF STATUS IS DS-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT DISPOSAL-CARD-FILE ASSIGN TO DISPCARD
               ORGANIZATION LINE SEQUENTIAL
               STATUS DS-CARD-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS DS-LOCN-STATUS.
           SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
               ORGANIZATION SEQUENTIAL
               STATUS DS-STOK-STATUS.
           SELECT DSPT-HISTORY-FILE ASSIGN TO DSPTHIST
               ORGANIZATION SEQUENTIAL
               STATUS DS-DSPT-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  DISPOSAL-CARD-FILE.
       01  DS-CARD-LINE                PIC X(300).
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  STOK-MASTER-FILE.
       COPY STOKREC.
       FD  DSPT-HISTORY-FILE.
       COPY DSPTREC.
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  DS-CARD-STATUS.
           05  DS-CARD-STAT-1          PIC X.
           05  DS-CARD-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  DS-LOCN-STATUS.
           05  DS-LOCN-STAT-1          PIC X.
           05  DS-LOCN-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  DS-STOK-STATUS.
           05  DS-STOK-STAT-1          PIC X.
           05  DS-STOK-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  DS-DSPT-STATUS.
           05  DS-DSPT-STAT-1          PIC X.
           05  DS-DSPT-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * LOCATION AND STOCK MASTERS ARE SEQUENTIAL FILES, EACH LOADED
      * INTO A TABLE AT START-UP SO IT CAN BE SEARCHED BY KEY WHILE
      * THE DISPOSAL CARDS ARE BEING POSTED.
      *---------------------------------------------------------------
       01  DS-LOCN-TABLE-CTL.
           05  DS-LOCN-COUNT           PIC 9(4) COMP.
           05  DS-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY DS-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 DS-LM-ENTRY.
           05  FILLER                  PIC X(04).
       01  DS-STOK-TABLE-CTL.
           05  DS-STOK-COUNT           PIC 9(5) COMP.
           05  DS-STOK-TABLE OCCURS 4000 TIMES
                   INDEXED BY DS-STOK-IX.
               COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 DS-SM-ENTRY.
           05  FILLER                  PIC X(04).
       01  DS-NEXT-DSPT-ID             PIC 9(6) COMP VALUE ZERO.
       77  DS-LOCN-TABLE-MAX           PIC 9(3) COMP VALUE 500.
       77  DS-STOK-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
      *---------------------------------------------------------------
      * DISPOSAL CARD - DELIMITED INPUT
      * (ITEM-ID, LOC-NAME, QTY, REASON, DISPOSAL-DATE, DISPOSED-BY,
      *  NOTES)
      *---------------------------------------------------------------
       01  DS-CARD-FIELDS.
           05  DS-CD-ITEM-ID           PIC 9(6).
           05  DS-CD-LOC-NAME          PIC X(100).
           05  DS-CD-QTY               PIC S9(9).
           05  DS-CD-REASON            PIC X(100).
           05  DS-CD-DISPOSAL-DATE     PIC 9(8).
           05  DS-CD-DISPOSED-BY       PIC X(100).
           05  DS-CD-NOTES             PIC X(200).
           05  FILLER                  PIC X(10).
       01  DS-CARD-VALID-SW            PIC X VALUE "Y".
           88  DS-CARD-IS-VALID             VALUE "Y".
           88  DS-CARD-IS-INVALID           VALUE "N".
       01  DS-EOF-SW                   PIC X VALUE "N".
           88  DS-AT-EOF                    VALUE "Y".
       01  DS-FOUND-SW                 PIC X.
           88  DS-ENTRY-FOUND               VALUE "Y".
           88  DS-ENTRY-NOT-FOUND           VALUE "N".
       01  DS-LOCN-FOUND-IX             PIC 9(4) COMP.
       01  DS-STOK-FOUND-IX             PIC 9(5) COMP.
      *---------------------------------------------------------------
      * VALCHK LINKAGE
      *---------------------------------------------------------------
       01  DS-VC-BLOCK.
       COPY VALCOPY.
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                  PIC X(10) VALUE "STKDISP =>".
           05  LOGMSG-TEXT              PIC X(60).
       01  LOGMSG-ERR.
           05  FILLER                  PIC X(14) VALUE "STKDISP ERR =>".
           05  LOG-ERR-ROUTINE         PIC X(40).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
       START-STKDISP.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           PERFORM 100-OPEN-FILES THRU 100-EXIT.
           PERFORM 150-LOAD-MASTERS THRU 150-EXIT.
           PERFORM 200-PROCESS-CARDS THRU 200-EXIT
               UNTIL DS-AT-EOF.
           PERFORM 800-REWRITE-MASTERS THRU 800-EXIT.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       100-OPEN-FILES.
           OPEN INPUT DISPOSAL-CARD-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
           OPEN INPUT STOK-MASTER-FILE.
           OPEN EXTEND DSPT-HISTORY-FILE.
       100-EXIT.
           EXIT.
      *---------------------------------------------------------------
       150-LOAD-MASTERS.
           MOVE ZERO TO DS-LOCN-COUNT.
           PERFORM 151-READ-ONE-LOCN THRU 151-EXIT
               UNTIL DS-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO DS-STOK-COUNT.
           PERFORM 152-READ-ONE-STOK THRU 152-EXIT
               UNTIL DS-STOK-STAT-1 NOT = "0".
       150-EXIT.
           EXIT.
      *
       151-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF DS-LOCN-STAT-1 = "0"
               IF DS-LOCN-COUNT = DS-LOCN-TABLE-MAX
                   MOVE "Location master table full" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               ADD 1 TO DS-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO DS-LM-ENTRY (DS-LOCN-COUNT)
           END-IF.
       151-EXIT.
           EXIT.
      *
       152-READ-ONE-STOK.
           READ STOK-MASTER-FILE.
           IF DS-STOK-STAT-1 = "0"
               IF DS-STOK-COUNT = DS-STOK-TABLE-MAX
                   MOVE "Stock master table full" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               ADD 1 TO DS-STOK-COUNT
               MOVE SM-STOCK-RECORD TO DS-SM-ENTRY (DS-STOK-COUNT)
           END-IF.
       152-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * SELL.CBL'S ADD-ANOTHER LOOP (GET ONE, VALIDATE, POST, LOOP)
      * RESTATED AS A CARD-AT-A-TIME LOOP TO EOF.
      *---------------------------------------------------------------
       200-PROCESS-CARDS.
           READ DISPOSAL-CARD-FILE
               AT END
                   SET DS-AT-EOF TO TRUE
                   GO TO 200-EXIT.
           PERFORM 210-PARSE-CARD THRU 210-EXIT.
           PERFORM 220-VALIDATE-DISPOSAL THRU 220-EXIT.
           IF DS-CARD-IS-VALID
               PERFORM 300-FIND-STOCK THRU 300-EXIT
           END-IF.
           IF DS-CARD-IS-VALID
               PERFORM 400-POST-DISPOSAL THRU 400-EXIT
               PERFORM 500-WRITE-DISPOSAL THRU 500-EXIT
               PERFORM 600-DELETE-STOCK-IF-ZERO THRU 600-EXIT
           ELSE
               MOVE "Card rejected" TO LOGMSG-TEXT
               PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
               PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
           END-IF.
       200-EXIT.
           EXIT.
      *---------------------------------------------------------------
       210-PARSE-CARD.
           UNSTRING DS-CARD-LINE DELIMITED BY "|"
               INTO DS-CD-ITEM-ID DS-CD-LOC-NAME DS-CD-QTY
                    DS-CD-REASON DS-CD-DISPOSAL-DATE
                    DS-CD-DISPOSED-BY DS-CD-NOTES.
       210-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * EVERY DISPOSAL CARD MUST CARRY A POSITIVE QUANTITY, A VALID
      * DISPOSAL DATE AND A REASON FOR THE DISPOSAL - CR-2091.
      *---------------------------------------------------------------
       220-VALIDATE-DISPOSAL.
           SET DS-CARD-IS-VALID TO TRUE.
           IF DS-CD-REASON = SPACES
               SET DS-CARD-IS-INVALID TO TRUE
               MOVE "Disposal reason blank" TO LOG-ERR-ROUTINE
           END-IF.
           MOVE DS-CD-QTY TO VC-NUMERIC-INPUT.
           SET VC-FN-POSITIVE-INT TO TRUE.
           CALL "VALCHK" USING DS-VC-BLOCK.
           IF VC-RESULT-BAD
               SET DS-CARD-IS-INVALID TO TRUE
               MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
           END-IF.
           MOVE DS-CD-DISPOSAL-DATE TO VC-DATE-INPUT.
           SET VC-FN-VALID-DATE TO TRUE.
           CALL "VALCHK" USING DS-VC-BLOCK.
           IF VC-RESULT-BAD
               SET DS-CARD-IS-INVALID TO TRUE
               MOVE "Disposal date not valid" TO LOG-ERR-ROUTINE
           END-IF.
       220-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * STOCK MUST EXIST AT THE GIVEN LOCATION FOR THE ITEM AND MUST
      * CARRY ENOUGH QUANTITY ON HAND TO COVER THE DISPOSAL.
      *---------------------------------------------------------------
       300-FIND-STOCK.
           MOVE DS-CD-LOC-NAME TO VC-TEXT-INPUT.
           SET VC-FN-NORMALIZE-LOCN TO TRUE.
           CALL "VALCHK" USING DS-VC-BLOCK.
           MOVE VC-TEXT-OUTPUT TO DS-CD-LOC-NAME.
           SET DS-ENTRY-NOT-FOUND TO TRUE.
           SET DS-LOCN-IX TO 1.
           SEARCH DS-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-NAME OF DS-LM-ENTRY (DS-LOCN-IX)
                    = DS-CD-LOC-NAME
                   SET DS-ENTRY-FOUND TO TRUE
                   MOVE DS-LOCN-IX TO DS-LOCN-FOUND-IX.
           IF DS-ENTRY-NOT-FOUND
               SET DS-CARD-IS-INVALID TO TRUE
               MOVE "Location unknown" TO LOG-ERR-ROUTINE
               GO TO 300-EXIT
           END-IF.
           SET DS-ENTRY-NOT-FOUND TO TRUE.
           SET DS-STOK-IX TO 1.
           SEARCH DS-STOK-TABLE
               AT END NEXT SENTENCE
               WHEN SM-ITEM-ID OF DS-SM-ENTRY (DS-STOK-IX)
                    = DS-CD-ITEM-ID
                    AND SM-LOC-ID OF DS-SM-ENTRY (DS-STOK-IX)
                        = LM-LOC-ID OF DS-LM-ENTRY (DS-LOCN-FOUND-IX)
                   SET DS-ENTRY-FOUND TO TRUE
                   MOVE DS-STOK-IX TO DS-STOK-FOUND-IX.
           IF DS-ENTRY-NOT-FOUND
               SET DS-CARD-IS-INVALID TO TRUE
               MOVE "Stock not on hand at location" TO LOG-ERR-ROUTINE
           ELSE
               IF SM-QTY-ON-HAND OF DS-SM-ENTRY (DS-STOK-FOUND-IX)
                  < DS-CD-QTY
                   SET DS-CARD-IS-INVALID TO TRUE
                   MOVE "Insufficient qty for disposal" TO
                       LOG-ERR-ROUTINE
               END-IF
           END-IF.
       300-EXIT.
           EXIT.
      *---------------------------------------------------------------
       400-POST-DISPOSAL.
           SUBTRACT DS-CD-QTY FROM
               SM-QTY-ON-HAND OF DS-SM-ENTRY (DS-STOK-FOUND-IX).
       400-EXIT.
           EXIT.
      *---------------------------------------------------------------
       500-WRITE-DISPOSAL.
           ADD 1 TO DS-NEXT-DSPT-ID.
           MOVE DS-NEXT-DSPT-ID TO DP-DISPOSAL-ID.
           MOVE DS-CD-ITEM-ID TO DP-ITEM-ID.
           MOVE LM-LOC-ID OF DS-LM-ENTRY (DS-LOCN-FOUND-IX)
               TO DP-LOC-ID.
           MOVE DS-CD-QTY TO DP-QTY.
           MOVE DS-CD-REASON TO DP-REASON.
           MOVE DS-CD-DISPOSAL-DATE TO DP-DISPOSAL-DATE.
           MOVE DS-CD-DISPOSED-BY TO DP-DISPOSED-BY.
           MOVE DS-CD-NOTES TO DP-NOTES.
           WRITE DP-DISPOSAL-RECORD.
       500-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * A STOCK ROW THAT REACHES ZERO ON HAND IS REMOVED RATHER THAN
      * LEFT ON FILE AS A ZERO BALANCE - FUNDUPSR'S DELETE-REC SHAPE
      * APPLIED TO THE IN-MEMORY STOCK TABLE.
      *---------------------------------------------------------------
       600-DELETE-STOCK-IF-ZERO.
           IF SM-QTY-ON-HAND OF DS-SM-ENTRY (DS-STOK-FOUND-IX)
              = ZERO
               IF DS-STOK-FOUND-IX < DS-STOK-COUNT
                   PERFORM 610-SHIFT-ONE-STOK-ENTRY THRU 610-EXIT
                       VARYING DS-STOK-IX FROM DS-STOK-FOUND-IX BY 1
                       UNTIL DS-STOK-IX >= DS-STOK-COUNT
               END-IF
               SUBTRACT 1 FROM DS-STOK-COUNT
           END-IF.
       600-EXIT.
           EXIT.
      *
       610-SHIFT-ONE-STOK-ENTRY.
           MOVE DS-SM-ENTRY (DS-STOK-IX + 1) TO
               DS-SM-ENTRY (DS-STOK-IX).
       610-EXIT.
           EXIT.
      *---------------------------------------------------------------
       800-REWRITE-MASTERS.
           CLOSE STOK-MASTER-FILE.
           OPEN OUTPUT STOK-MASTER-FILE.
           PERFORM 810-WRITE-ONE-STOK THRU 810-EXIT
               VARYING DS-STOK-IX FROM 1 BY 1
               UNTIL DS-STOK-IX > DS-STOK-COUNT.
           CLOSE STOK-MASTER-FILE.
       800-EXIT.
           EXIT.
      *
       810-WRITE-ONE-STOK.
           MOVE DS-SM-ENTRY (DS-STOK-IX) TO SM-STOCK-RECORD.
           WRITE SM-STOCK-RECORD.
       810-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
      *
       910-DISPLAY-LOGMSG-ERR.
           DISPLAY LOGMSG-ERR.
       910-EXIT.
           EXIT.
      *---------------------------------------------------------------
       950-CLOSE-FILES.
           CLOSE DISPOSAL-CARD-FILE LOCN-MASTER-FILE DSPT-HISTORY-FILE.
       950-EXIT.
           EXIT.
