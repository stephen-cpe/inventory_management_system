      *---------------------------------------------------------------
      * ITEMREC.CPY
      * SURPLUS PROPERTY INVENTORY SYSTEM - ITEM MASTER RECORD
      * ONE ENTRY PER DISTINCT ITEM CARRIED IN THE INVENTORY.  SHARED
      * BY THE POSTING PROGRAMS, THE IMPORT PROCESSORS AND THE
      * EXTRACT PROGRAMS VIA COPY.
      *
      *   1986-03-11  RGH  INITIAL LAYOUT, ITEM MASTER CONVERSION
      *   1991-07-02  MOL  ADDED IM-ITEM-CONDITION, SURPLUS REVIEW BD
      *   1996-10-30  DWK  Y2K - CONFIRMED CCYY ON ACQUISITION DATE
      *   2004-11-03  RGH  DATE VIEW NOW USED BY THE LOAD DATE EDIT    CR-2118
      *                    IN STKRCPT, KEY-ONLY VIEW REMOVED - UNUSED
      *---------------------------------------------------------------
       01  IM-ITEM-RECORD.
           05  IM-ITEM-ID              PIC 9(6).
           05  IM-ITEM-NAME            PIC X(100).
           05  IM-ITEM-DESC            PIC X(200).
           05  IM-ITEM-CATEGORY        PIC X(50).
           05  IM-ITEM-CONDITION       PIC X(50).
           05  IM-ITEM-DATE-ACQ        PIC 9(8).
           05  IM-ITEM-UNIT-PRICE      PIC S9(7)V99.
           05  FILLER                  PIC X(93).
      *
      * ALTERNATE VIEW - ACQUISITION DATE BROKEN OUT SO THE MONTH AND
      * DAY CAN BE RANGE-CHECKED ON LOAD - A PLAIN EIGHT-DIGIT COMPARE
      * CANNOT TELL A BAD MONTH OR DAY FROM A BAD YEAR.
      *
       01  IM-ITEM-DATE-VIEW REDEFINES IM-ITEM-RECORD.
           05  FILLER                  PIC X(406).
           05  IM-DTACQ-CCYY           PIC 9(4).
           05  IM-DTACQ-MM             PIC 9(2).
           05  IM-DTACQ-DD             PIC 9(2).
           05  FILLER                  PIC X(102).
