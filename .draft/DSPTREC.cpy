      *---------------------------------------------------------------
      * DSPTREC.CPY
      * SURPLUS PROPERTY INVENTORY SYSTEM - DISPOSAL HISTORY RECORD
      * APPEND-ONLY AUDIT TRAIL OF EVERY ITEM DISPOSED OF OUT OF
      * THE INVENTORY.
      *
      *   1986-04-02  RGH  INITIAL LAYOUT, DISPOSAL HISTORY FILE
      *   1994-01-07  MOL  ADDED DP-REASON PER SURPLUS BOARD REQUEST
      *   2004-11-03  RGH  DATE VIEW NOW USED BY THE EXTRACT DATE      CR-2118
      *                    EDIT IN DSPEXTR, COMMENT UPDATED
      *---------------------------------------------------------------
       01  DP-DISPOSAL-RECORD.
           05  DP-DISPOSAL-ID          PIC 9(6).
           05  DP-ITEM-ID              PIC 9(6).
           05  DP-LOC-ID               PIC 9(4).
           05  DP-QTY                  PIC 9(7).
           05  DP-REASON               PIC X(100).
           05  DP-DISPOSAL-DATE        PIC 9(8).
           05  DP-DISPOSED-BY          PIC X(100).
           05  DP-NOTES                PIC X(200).
           05  FILLER                  PIC X(19).
      *
      * ALTERNATE VIEW - DISPOSAL DATE BROKEN OUT SO THE MONTH AND
      * DAY CAN BE RANGE-CHECKED WHEN THE HISTORY FILE IS READ FOR
      * THE EXTRACT - A PLAIN EIGHT-DIGIT COMPARE CANNOT TELL A BAD
      * MONTH OR DAY FROM A BAD YEAR.
      *
       01  DP-DISPOSAL-DATE-VIEW REDEFINES DP-DISPOSAL-RECORD.
           05  FILLER                  PIC X(123).
           05  DP-DATE-CCYY            PIC 9(4).
           05  DP-DATE-MM              PIC 9(2).
           05  DP-DATE-DD              PIC 9(2).
           05  FILLER                  PIC X(319).
