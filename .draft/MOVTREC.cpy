      *---------------------------------------------------------------
      * MOVTREC.CPY
      * SURPLUS PROPERTY INVENTORY SYSTEM - MOVEMENT HISTORY RECORD
      * APPEND-ONLY AUDIT TRAIL OF EVERY TRANSFER BETWEEN LOCATIONS.
      * A ZERO LOCATION MEANS NO FROM OR NO TO LOCATION WAS GIVEN.
      *
      *   1986-04-02  RGH  INITIAL LAYOUT, TRANSFER HISTORY FILE
      *   1990-09-14  MOL  ADDED RESPONSIBLE-PERSON PER AUDIT REQUEST
      *   2004-11-03  RGH  DATE VIEW NOW USED BY THE EXTRACT DATE      CR-2118
      *                    EDIT IN MOVEXTR, COMMENT UPDATED
      *---------------------------------------------------------------
       01  MV-MOVEMENT-RECORD.
           05  MV-MOVEMENT-ID          PIC 9(6).
           05  MV-ITEM-ID              PIC 9(6).
           05  MV-QTY                  PIC 9(7).
           05  MV-FROM-LOC-ID          PIC 9(4).
           05  MV-TO-LOC-ID            PIC 9(4).
           05  MV-MOVEMENT-DATE        PIC 9(8).
           05  MV-RESPONSIBLE-PERSON   PIC X(100).
           05  MV-NOTES                PIC X(200).
           05  FILLER                  PIC X(15).
      *
      * ALTERNATE VIEW - MOVEMENT DATE BROKEN OUT SO THE MONTH AND
      * DAY CAN BE RANGE-CHECKED WHEN THE HISTORY FILE IS READ FOR
      * THE EXTRACT - A PLAIN EIGHT-DIGIT COMPARE CANNOT TELL A BAD
      * MONTH OR DAY FROM A BAD YEAR.
      *
       01  MV-MOVEMENT-DATE-VIEW REDEFINES MV-MOVEMENT-RECORD.
           05  FILLER                  PIC X(27).
           05  MV-DATE-CCYY            PIC 9(4).
           05  MV-DATE-MM              PIC 9(2).
           05  MV-DATE-DD              PIC 9(2).
           05  FILLER                  PIC X(315).
