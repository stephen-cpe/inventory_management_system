      *---------------------------------------------------------------
      * (C) 1992 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/VALCHK.cbl  Revision 2.3"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    VALCHK.
       AUTHOR.        R G HUTCHINS.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  05/19/92.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1992-05-19 RGH  INITIAL RELEASE - POSITIVE INTEGER CHECK ONLY   CR-1105 
      * 1992-11-03 RGH  ADDED DATE CHECK FUNCTION, CALENDAR MONTH TABLE CR-1162 
      * 1995-08-22 MOL  ADDED NORMLOC TITLE CASE FUNCTION FOR LOCN MSTR CR-1409 
      * 1998-12-14 DWK  Y2K - CONFIRMED VC-DATE-INPUT CARRIES FULL CCYY Y2K-009 
      * 2003-06-02 TNP  LEAP YEAR NOT CHECKED - REVIEWED, ACCEPTED AS ISCR-1977
      * 2004-08-11 TNP  NORMLOC NOW REJECTS AN ALL-BLANK RESULT         CR-2091
      * 2004-08-11 TNP  ADDED PRICECHK FUNCTION FOR UNIT PRICE EDIT      CR-2091
      * 2004-11-03 RGH  REVIEW COMMENTS REWORDED, WORK-AREA LIMITS MOVED CR-2118
      *                 TO 77-LEVELS IN PLACE OF LOOP LITERALS
      * 2004-11-15 RGH  LEAP YEAR NOW TESTED FOR FEBRUARY - SUPERSEDES   CR-2142
      *                 CR-1977, WHICH ACCEPTED THE GAP AS-IS
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           CLASS LOWER-CASE-LETTER IS "a" THRU "z"
           UPSI-0 ON STATUS IS VC-TRACE-ON
                  OFF STATUS IS VC-TRACE-OFF.
      *
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * DATE WORK AREA - USED BY THE DATECHK FUNCTION
      *---------------------------------------------------------------
       01  VC-DATE-WORK.
           05  VC-DATE-NUM             PIC 9(8).
           05  FILLER                  PIC X(02).
       01  VC-DATE-WORK-R REDEFINES VC-DATE-WORK.
           05  VC-WORK-CCYY            PIC 9(4).
           05  VC-WORK-MM              PIC 9(2).
           05  VC-WORK-DD              PIC 9(2).
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * CALENDAR MONTH LENGTH TABLE - LOADED FROM A LITERAL SO THE
      * TABLE NEVER NEEDS A SEPARATE LOAD PARAGRAPH.  THE TABLE
      * CARRIES FEBRUARY AT 28 DAYS; 310-CHECK-LEAP-YEAR BUMPS
      * VC-MAX-DAY TO 29 WHEN THE YEAR CALLS FOR IT - CR-2142.
      *---------------------------------------------------------------
       01  VC-MONTH-LENGTH-LIT         PIC X(26)
               VALUE "31283130313031313031303100".
       01  VC-MONTH-LENGTH-TABLE REDEFINES VC-MONTH-LENGTH-LIT.
           05  VC-MONTH-LENGTH         PIC 9(2) OCCURS 12 TIMES.
           05  FILLER                  PIC X(02).
       01  VC-SUB-MM                   PIC 9(2) COMP.
       01  VC-MAX-DAY                  PIC 9(2) COMP.
      *---------------------------------------------------------------
      * LEAP YEAR WORK AREA - USED BY 310-CHECK-LEAP-YEAR - CR-2142
      *---------------------------------------------------------------
       01  VC-LEAP-QUOTIENT            PIC 9(4) COMP.
       01  VC-LEAP-REM-4               PIC 9(4) COMP.
       01  VC-LEAP-REM-100             PIC 9(4) COMP.
       01  VC-LEAP-REM-400             PIC 9(4) COMP.
      *---------------------------------------------------------------
      * LOCATION NAME WORK AREA - USED BY THE NORMLOC FUNCTION
      *---------------------------------------------------------------
       01  VC-NAME-WORK                PIC X(102).
       01  VC-NAME-CHAR-VIEW REDEFINES VC-NAME-WORK.
           05  VC-NAME-CHAR            PIC X OCCURS 100 TIMES.
           05  FILLER                  PIC X(02).
       01  VC-SUB-POS                  PIC 9(3) COMP.
       01  VC-AT-WORD-START-FLAG       PIC X VALUE "Y".
      *---------------------------------------------------------------
      * PRICE EDIT WORK AREA - USED BY THE PRICECHK FUNCTION - CR-2091
      *---------------------------------------------------------------
       01  VC-PRICE-TEXT               PIC X(14).
       01  VC-PRICE-CHAR-VIEW REDEFINES VC-PRICE-TEXT.
           05  VC-PRICE-CHAR           PIC X OCCURS 12 TIMES.
           05  FILLER                  PIC X(02).
       77  VC-MONTH-TABLE-MAX          PIC 9(2) COMP VALUE 12.
       77  VC-NAME-WORK-MAX            PIC 9(3) COMP VALUE 100.
       77  VC-PRICE-WORK-MAX           PIC 9(2) COMP VALUE 12.
       01  VC-PRICE-DIGIT-NUM          PIC 9(1).
       01  VC-PRICE-INT-VALUE          PIC 9(7) COMP.
       01  VC-PRICE-DEC-VALUE          PIC 9(2) COMP.
       01  VC-PRICE-DEC-LEN            PIC 9(1) COMP.
       01  VC-PRICE-SUB                PIC 9(2) COMP.
       01  VC-PRICE-SEEN-DOT-SW        PIC X.
           88  VC-PRICE-SEEN-DOT           VALUE "Y".
           88  VC-PRICE-NOT-SEEN-DOT       VALUE "N".
       01  VC-PRICE-SEEN-DIGIT-SW      PIC X.
           88  VC-PRICE-SEEN-DIGIT         VALUE "Y".
           88  VC-PRICE-NOT-SEEN-DIGIT     VALUE "N".
      *
       LINKAGE SECTION.
       01  VC-PARAMETER-BLOCK.
       COPY VALCOPY.
      *---------------------------------------------------------------
       PROCEDURE DIVISION USING VC-PARAMETER-BLOCK.
      *
       100-MAIN-LOGIC.
           IF VC-FN-POSITIVE-INT
               PERFORM 200-VALIDATE-POSITIVE-INT THRU 200-EXIT
           ELSE IF VC-FN-VALID-DATE
               PERFORM 300-VALIDATE-DATE THRU 300-EXIT
           ELSE IF VC-FN-NORMALIZE-LOCN
               PERFORM 400-NORMALIZE-LOCATION-NAME THRU 400-EXIT
           ELSE IF VC-FN-PRICE-CHECK
               PERFORM 500-VALIDATE-PRICE-FORMAT THRU 500-EXIT
           ELSE
               SET VC-RESULT-BAD TO TRUE.
           EXIT PROGRAM.
      *---------------------------------------------------------------
      * POSINT - REJECTS ZERO AND NEGATIVE QUANTITIES.  USED FOR
      * RECEIPT, TRANSFER AND DISPOSAL QUANTITIES, WHICH MUST ALL
      * BE GREATER THAN ZERO TO BE ACCEPTED BY THE CALLING PROGRAM.
      *---------------------------------------------------------------
       200-VALIDATE-POSITIVE-INT.
           IF VC-NUMERIC-INPUT > 0
               SET VC-RESULT-OK TO TRUE
           ELSE
               SET VC-RESULT-BAD TO TRUE.
       200-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * DATECHK - CHECKS MM IN RANGE 01-12 AND DD AGAINST THE
      * CALENDAR MONTH LENGTH TABLE, WITH THE FEBRUARY LIMIT BUMPED
      * TO 29 ON A LEAP YEAR BY 310-CHECK-LEAP-YEAR - CR-2142.
      *---------------------------------------------------------------
       300-VALIDATE-DATE.
           MOVE VC-DATE-INPUT TO VC-DATE-NUM.
           SET VC-RESULT-OK TO TRUE.
           IF VC-WORK-MM < 1 OR VC-WORK-MM > VC-MONTH-TABLE-MAX
               SET VC-RESULT-BAD TO TRUE
           ELSE
               MOVE VC-WORK-MM TO VC-SUB-MM
               MOVE VC-MONTH-LENGTH (VC-SUB-MM) TO VC-MAX-DAY
               IF VC-WORK-MM = 2
                   PERFORM 310-CHECK-LEAP-YEAR THRU 310-EXIT
               END-IF
               IF VC-WORK-DD < 1 OR VC-WORK-DD > VC-MAX-DAY
                   SET VC-RESULT-BAD TO TRUE
               END-IF
           END-IF.
       300-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * LEAPYR - A YEAR IS A LEAP YEAR WHEN IT DIVIDES EVENLY BY 4,
      * EXCEPT A CENTURY YEAR (DIVIDES EVENLY BY 100) MUST ALSO
      * DIVIDE EVENLY BY 400 TO QUALIFY - CR-2142.
      *---------------------------------------------------------------
       310-CHECK-LEAP-YEAR.
           DIVIDE VC-WORK-CCYY BY 4 GIVING VC-LEAP-QUOTIENT
               REMAINDER VC-LEAP-REM-4.
           IF VC-LEAP-REM-4 = ZERO
               DIVIDE VC-WORK-CCYY BY 100 GIVING VC-LEAP-QUOTIENT
                   REMAINDER VC-LEAP-REM-100
               IF VC-LEAP-REM-100 NOT = ZERO
                   MOVE 29 TO VC-MAX-DAY
               ELSE
                   DIVIDE VC-WORK-CCYY BY 400 GIVING VC-LEAP-QUOTIENT
                       REMAINDER VC-LEAP-REM-400
                   IF VC-LEAP-REM-400 = ZERO
                       MOVE 29 TO VC-MAX-DAY
                   END-IF
               END-IF
           END-IF.
       310-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * NORMLOC - FOLDS THE LOCATION NAME TO LOWER CASE THEN
      * UPPERCASES THE FIRST LETTER OF EACH WORD, SO "WAREHOUSE 3"
      * AND "warehouse 3" COLLAPSE TO ONE LOCATION NAME ON THE
      * MASTER.  A RESULT OF ALL SPACES (INPUT WAS BLANK OR ALL
      * DELIMITERS) IS REJECTED RATHER THAN HANDED BACK AS AN OK,
      * EMPTY LOCATION NAME - CR-2091.
      *---------------------------------------------------------------
       400-NORMALIZE-LOCATION-NAME.
           MOVE VC-TEXT-INPUT TO VC-NAME-WORK.
           INSPECT VC-NAME-WORK CONVERTING
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
               "abcdefghijklmnopqrstuvwxyz".
           MOVE "Y" TO VC-AT-WORD-START-FLAG.
           PERFORM 410-SCAN-ONE-CHARACTER
               VARYING VC-SUB-POS FROM 1 BY 1
               UNTIL VC-SUB-POS > VC-NAME-WORK-MAX.
           MOVE VC-NAME-WORK TO VC-TEXT-OUTPUT.
           IF VC-NAME-WORK = SPACES
               SET VC-RESULT-BAD TO TRUE
           ELSE
               SET VC-RESULT-OK TO TRUE
           END-IF.
       400-EXIT.
           EXIT.
      *
       410-SCAN-ONE-CHARACTER.
           IF VC-NAME-CHAR (VC-SUB-POS) = SPACE
               MOVE "Y" TO VC-AT-WORD-START-FLAG
           ELSE
               IF VC-AT-WORD-START-FLAG = "Y" AND
                  VC-NAME-CHAR (VC-SUB-POS) IS LOWER-CASE-LETTER
                   INSPECT VC-NAME-CHAR (VC-SUB-POS) CONVERTING
                       "abcdefghijklmnopqrstuvwxyz" TO
                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
               END-IF
               MOVE "N" TO VC-AT-WORD-START-FLAG
           END-IF.
       410-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * PRICECHK - EDITS A DELIMITED PRICE FIELD FOR AT MOST ONE
      * DECIMAL POINT, AT MOST TWO DIGITS AFTER IT, AND NO CHARACTER
      * OTHER THAN A DIGIT, A DECIMAL POINT OR A SPACE.  A BLANK
      * PRICE IS NOT AN ERROR - IT DEFAULTS TO ZERO, SINCE NOT EVERY
      * RECEIPT ROW CARRIES A KNOWN UNIT PRICE.
      *---------------------------------------------------------------
       500-VALIDATE-PRICE-FORMAT.
           MOVE VC-TEXT-INPUT TO VC-PRICE-TEXT.
           IF VC-PRICE-TEXT = SPACES
               MOVE ZERO TO VC-MONEY-OUTPUT
               SET VC-RESULT-OK TO TRUE
           ELSE
               MOVE ZERO TO VC-PRICE-INT-VALUE VC-PRICE-DEC-VALUE
               MOVE ZERO TO VC-PRICE-DEC-LEN
               SET VC-PRICE-NOT-SEEN-DOT TO TRUE
               SET VC-PRICE-NOT-SEEN-DIGIT TO TRUE
               SET VC-RESULT-OK TO TRUE
               PERFORM 510-SCAN-ONE-PRICE-CHAR
                   VARYING VC-PRICE-SUB FROM 1 BY 1
                   UNTIL VC-PRICE-SUB > VC-PRICE-WORK-MAX
                      OR VC-RESULT-BAD
               IF VC-RESULT-OK AND VC-PRICE-NOT-SEEN-DIGIT
                   SET VC-RESULT-BAD TO TRUE
               END-IF
               IF VC-RESULT-OK
                   IF VC-PRICE-DEC-LEN = 1
                       MULTIPLY VC-PRICE-DEC-VALUE BY 10
                           GIVING VC-PRICE-DEC-VALUE
                   END-IF
                   COMPUTE VC-MONEY-OUTPUT =
                       VC-PRICE-INT-VALUE + (VC-PRICE-DEC-VALUE / 100)
               END-IF
           END-IF.
       500-EXIT.
           EXIT.
      *
       510-SCAN-ONE-PRICE-CHAR.
           IF VC-PRICE-CHAR (VC-PRICE-SUB) = SPACE
               NEXT SENTENCE
           ELSE IF VC-PRICE-CHAR (VC-PRICE-SUB) = "."
               IF VC-PRICE-SEEN-DOT
                   SET VC-RESULT-BAD TO TRUE
               ELSE
                   SET VC-PRICE-SEEN-DOT TO TRUE
               END-IF
           ELSE IF VC-PRICE-CHAR (VC-PRICE-SUB) IS NUMERIC
               SET VC-PRICE-SEEN-DIGIT TO TRUE
               MOVE VC-PRICE-CHAR (VC-PRICE-SUB) TO VC-PRICE-DIGIT-NUM
               IF VC-PRICE-SEEN-DOT
                   IF VC-PRICE-DEC-LEN > 1
                       SET VC-RESULT-BAD TO TRUE
                   ELSE
                       ADD 1 TO VC-PRICE-DEC-LEN
                       COMPUTE VC-PRICE-DEC-VALUE =
                           VC-PRICE-DEC-VALUE * 10 + VC-PRICE-DIGIT-NUM
                   END-IF
               ELSE
                   COMPUTE VC-PRICE-INT-VALUE =
                       VC-PRICE-INT-VALUE * 10 + VC-PRICE-DIGIT-NUM
               END-IF
           ELSE
               SET VC-RESULT-BAD TO TRUE
           END-IF.
       510-EXIT.
           EXIT.
