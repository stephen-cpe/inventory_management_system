      *---------------------------------------------------------------
      * LOCNREC.CPY
      * SURPLUS PROPERTY INVENTORY SYSTEM - LOCATION MASTER RECORD
      * ONE ENTRY PER STORAGE LOCATION.  NAMES ARE HELD TITLE-CASED
      * AND MUST BE UNIQUE - SEE VALCHK NORMLOC FUNCTION.
      *
      *   1986-03-11  RGH  INITIAL LAYOUT, LOCATION MASTER CONVERSION
      *   1998-11-09  DWK  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD
      *   2004-11-03  RGH  ALPHA VIEW NOW USED BY THE LOAD DUPLICATE    CR-2118
      *                    RECORD CHECK IN STKRCPT, COMMENT UPDATED
      *---------------------------------------------------------------
       01  LM-LOCATION-RECORD.
           05  LM-LOC-ID               PIC 9(4).
           05  LM-LOC-NAME             PIC X(100).
           05  FILLER                  PIC X(2).
      *
      * ALTERNATE VIEW - WHOLE RECORD AS ONE ALPHANUMERIC FIELD, USED
      * TO COMPARE ONE LOCATION MASTER RECORD AGAINST THE LAST ONE
      * READ SO A DUPLICATED RECORD IS CAUGHT IN ONE MOVE/COMPARE.
      *
       01  LM-LOCATION-ALPHA-VIEW REDEFINES LM-LOCATION-RECORD.
           05  LM-ALPHA-WHOLE-RECORD   PIC X(106).
