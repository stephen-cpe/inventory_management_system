      *---------------------------------------------------------------
      * STOKREC.CPY
      * SURPLUS PROPERTY INVENTORY SYSTEM - ITEM/LOCATION STOCK
      * RECORD.  ONE ENTRY PER ITEM HELD AT A GIVEN LOCATION.  THE
      * RECORD IS DELETED FROM THE MASTER WHEN THE QUANTITY ON HAND
      * FALLS TO ZERO - SEE THE POSTING PROGRAMS.
      *
      *   1986-04-02  RGH  INITIAL LAYOUT, STOCK BALANCE CONVERSION
      *   1993-02-18  MOL  REQUEST 4471 - QUANTITY WIDENED TO 9(7)
      *   2004-11-03  RGH  COMBINED KEY VIEW NOW USED BY THE LOAD      CR-2118
      *                    SEQUENCE CHECK IN STKRCPT, COMMENT UPDATED
      *---------------------------------------------------------------
       01  SM-STOCK-RECORD.
           05  SM-ITEM-ID              PIC 9(6).
           05  SM-LOC-ID               PIC 9(4).
           05  SM-QTY-ON-HAND          PIC 9(7).
           05  FILLER                  PIC X(3).
      *
      * ALTERNATE VIEW - ITEM-ID AND LOC-ID TAKEN TOGETHER AS ONE
      * COMBINED KEY, USED TO CONFIRM THE STOCK MASTER ARRIVES IN
      * ASCENDING ITEM/LOCATION SEQUENCE WHEN IT IS LOADED.
      *
       01  SM-STOCK-KEY-VIEW REDEFINES SM-STOCK-RECORD.
           05  SM-COMBINED-KEY         PIC 9(10).
           05  FILLER                  PIC X(10).
