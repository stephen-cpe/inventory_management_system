      *---------------------------------------------------------------
      * (C) 1988 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/DSPEXTR.cbl  Revision 2.1"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DSPEXTR.
       AUTHOR.        M. O'-L.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  03/03/88.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * EXTRACTS THE DISPOSAL HISTORY FILE TO A DELIMITED FILE,
      * MOST RECENT DISPOSAL-DATE FIRST, FOR DOWNSTREAM REPORTING.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1988-03-03 MOL  INITIAL RELEASE - DISPOSAL HISTORY EXTRACT      CR-0324
      * 1994-01-07 MOL  DSP-REASON ADDED TO EXTRACT, SEE DSPTREC CR-0933CR-0933
      * 1998-12-14 DWK  Y2K - DP-DISPOSAL-DATE CONFIRMED CCYYMMDD       Y2K-011
      * 2002-09-30 TNP  SORT ORDER CHANGED TO MOST-RECENT-FIRST         CR-1790
      * 2004-11-03 RGH  DATE VIEW NOW USED BY A LOAD-TIME MONTH/DAY     CR-2118
      *                 RANGE CHECK, REVIEW COMMENTS REWORDED
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS DE-TRACE-ON
                  OFF STATUS IS DE-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
               ORGANIZATION SEQUENTIAL
               STATUS DE-ITEM-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS DE-LOCN-STATUS.
           SELECT DSPT-HISTORY-FILE ASSIGN TO DSPTHIST
               ORGANIZATION SEQUENTIAL
               STATUS DE-DSPT-STATUS.
           SELECT DISPOSAL-EXTRACT-FILE ASSIGN TO DSPEXOUT
               ORGANIZATION LINE SEQUENTIAL
               STATUS DE-EXTR-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  ITEM-MASTER-FILE.
       COPY ITEMREC.
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  DSPT-HISTORY-FILE.
       COPY DSPTREC.
       FD  DISPOSAL-EXTRACT-FILE.
       01  DE-EXTRACT-LINE              PIC X(250).
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  DE-ITEM-STATUS.
           05  DE-ITEM-STAT-1           PIC X.
           05  DE-ITEM-STAT-2           PIC X.
           05  FILLER                  PIC X(02).
       01  DE-LOCN-STATUS.
           05  DE-LOCN-STAT-1           PIC X.
           05  DE-LOCN-STAT-2           PIC X.
           05  FILLER                  PIC X(02).
       01  DE-DSPT-STATUS.
           05  DE-DSPT-STAT-1           PIC X.
           05  DE-DSPT-STAT-2           PIC X.
           05  FILLER                  PIC X(02).
       01  DE-EXTR-STATUS.
           05  DE-EXTR-STAT-1           PIC X.
           05  DE-EXTR-STAT-2           PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * MASTER TABLES - READ-ONLY LOOKUP, LOADED WHOLE.
      *---------------------------------------------------------------
       01  DE-ITEM-TABLE-CTL.
           05  DE-ITEM-COUNT            PIC 9(5) COMP.
           05  DE-ITEM-TABLE OCCURS 2000 TIMES
                   INDEXED BY DE-ITEM-IX.
               COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 DE-IM-ENTRY.
           05  FILLER                  PIC X(04).
       01  DE-LOCN-TABLE-CTL.
           05  DE-LOCN-COUNT            PIC 9(4) COMP.
           05  DE-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY DE-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 DE-LM-ENTRY.
           05  FILLER                  PIC X(04).
      *---------------------------------------------------------------
      * DISPOSAL HISTORY TABLE, HELD AND THEN RESEQUENCED INTO
      * MOST-RECENT-DATE-FIRST ORDER BY A HAND-ROLLED INSERTION SORT -
      * SAME TECHNIQUE AS MOVEXTR.CBL.
      *---------------------------------------------------------------
       01  DE-DSPT-TABLE-CTL.
           05  DE-DSPT-COUNT            PIC 9(5) COMP VALUE ZERO.
           05  DE-DSPT-TABLE OCCURS 5000 TIMES
                   INDEXED BY DE-DSPT-IX.
               COPY DSPTREC REPLACING 01 DP-DISPOSAL-RECORD BY 10 DE-DP-ENTRY.
           05  FILLER                  PIC X(04).
       01  DE-ORDER-LIST-CTL.
           05  DE-ORDER-ENTRY OCCURS 5000 TIMES
                   INDEXED BY DE-ORDER-IX.
               10  DE-ORDER-DSPT-IX     PIC 9(5) COMP.
           05  FILLER                  PIC X(04).
       01  DE-INSERT-POS                PIC 9(5) COMP.
       01  DE-INSERT-DONE-SW            PIC X.
           88  DE-INSERT-DONE                VALUE "Y".
           88  DE-INSERT-NOT-DONE            VALUE "N".
      *---------------------------------------------------------------
      * REPORT WORK AREAS
      *---------------------------------------------------------------
       01  DE-ITEM-NAME-WORK            PIC X(100).
       01  DE-LOCN-NAME-WORK            PIC X(100).
       01  DE-DATE-VIEW.
           05  DE-DATE-CCYY             PIC 9(4).
           05  DE-DATE-MM               PIC 9(2).
           05  DE-DATE-DD               PIC 9(2).
           05  FILLER                  PIC X(02).
       01  DE-DATE-PRINT                PIC X(10).
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                   PIC X(10) VALUE "DSPEXTR =>".
           05  LOGMSG-TEXT              PIC X(60).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
       START-DSPEXTR.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           OPEN INPUT ITEM-MASTER-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
           OPEN INPUT DSPT-HISTORY-FILE.
           OPEN OUTPUT DISPOSAL-EXTRACT-FILE.
           MOVE SPACES TO DE-EXTRACT-LINE.
           STRING
               "DISPOSAL ID,ITEM,LOCATION,QUANTITY,REASON,"
                   DELIMITED BY SIZE
               "DISPOSAL DATE,DISPOSED BY,NOTES"
                   DELIMITED BY SIZE
               INTO DE-EXTRACT-LINE.
           WRITE DE-EXTRACT-LINE.
           PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
           PERFORM 300-SORT-DESCENDING-DATE THRU 300-EXIT.
           PERFORM 400-WRITE-EXTRACT-LINE THRU 400-EXIT
               VARYING DE-ORDER-IX FROM 1 BY 1
               UNTIL DE-ORDER-IX > DE-DSPT-COUNT.
           CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE DSPT-HISTORY-FILE
                 DISPOSAL-EXTRACT-FILE.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       200-LOAD-MASTERS.
           MOVE ZERO TO DE-ITEM-COUNT.
           PERFORM 210-READ-ONE-ITEM THRU 210-EXIT
               UNTIL DE-ITEM-STAT-1 NOT = "0".
           MOVE ZERO TO DE-LOCN-COUNT.
           PERFORM 220-READ-ONE-LOCN THRU 220-EXIT
               UNTIL DE-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO DE-DSPT-COUNT.
           PERFORM 230-READ-ONE-DSPT THRU 230-EXIT
               UNTIL DE-DSPT-STAT-1 NOT = "0".
       200-EXIT.
           EXIT.
      *
       210-READ-ONE-ITEM.
           READ ITEM-MASTER-FILE.
           IF DE-ITEM-STAT-1 = "0"
               ADD 1 TO DE-ITEM-COUNT
               MOVE IM-ITEM-RECORD TO DE-IM-ENTRY (DE-ITEM-COUNT)
           END-IF.
       210-EXIT.
           EXIT.
      *
       220-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF DE-LOCN-STAT-1 = "0"
               ADD 1 TO DE-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO DE-LM-ENTRY (DE-LOCN-COUNT)
           END-IF.
       220-EXIT.
           EXIT.
      *
       230-READ-ONE-DSPT.
           READ DSPT-HISTORY-FILE.
           IF DE-DSPT-STAT-1 = "0"
      *        DISPOSAL DATE IS CHECKED FOR A VALID MONTH AND DAY
      *        HERE, WHERE THE DATE IS ALREADY BROKEN OUT INTO ITS
      *        PARTS - A SINGLE EIGHT-DIGIT COMPARE CANNOT TELL A
      *        BAD MONTH OR DAY FROM A BAD YEAR.
               IF DP-DATE-MM OF DP-DISPOSAL-DATE-VIEW < 1
                       OR DP-DATE-MM OF DP-DISPOSAL-DATE-VIEW > 12
                       OR DP-DATE-DD OF DP-DISPOSAL-DATE-VIEW < 1
                       OR DP-DATE-DD OF DP-DISPOSAL-DATE-VIEW > 31
                   MOVE "Disposal history date invalid, skipped"
                       TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
               ELSE
                   ADD 1 TO DE-DSPT-COUNT
                   MOVE DP-DISPOSAL-RECORD
                       TO DE-DP-ENTRY (DE-DSPT-COUNT)
               END-IF
           END-IF.
       230-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * ORDERS THE DISPOSAL TABLE BY DP-DISPOSAL-DATE, MOST RECENT
      * FIRST - SAME INSERTION TECHNIQUE AS MOVEXTR.CBL PARAGRAPH 300.
      *---------------------------------------------------------------
       300-SORT-DESCENDING-DATE.
           PERFORM 310-INSERT-ONE-DSPT THRU 310-EXIT
               VARYING DE-DSPT-IX FROM 1 BY 1
               UNTIL DE-DSPT-IX > DE-DSPT-COUNT.
       300-EXIT.
           EXIT.
      *
       310-INSERT-ONE-DSPT.
           MOVE DE-DSPT-IX TO DE-INSERT-POS.
           SET DE-INSERT-NOT-DONE TO TRUE.
           PERFORM 320-FIND-INSERT-POINT THRU 320-EXIT
               UNTIL DE-INSERT-DONE.
           MOVE DE-DSPT-IX TO DE-ORDER-DSPT-IX (DE-INSERT-POS).
       310-EXIT.
           EXIT.
      *
       320-FIND-INSERT-POINT.
           IF DE-INSERT-POS = 1
               SET DE-INSERT-DONE TO TRUE
           ELSE
               IF DP-DISPOSAL-DATE OF DE-DP-ENTRY
                      (DE-ORDER-DSPT-IX (DE-INSERT-POS - 1))
                  < DP-DISPOSAL-DATE OF DE-DP-ENTRY (DE-DSPT-IX)
                   MOVE DE-ORDER-DSPT-IX (DE-INSERT-POS - 1)
                       TO DE-ORDER-DSPT-IX (DE-INSERT-POS)
                   SUBTRACT 1 FROM DE-INSERT-POS
               ELSE
                   SET DE-INSERT-DONE TO TRUE
               END-IF
           END-IF.
       320-EXIT.
           EXIT.
      *---------------------------------------------------------------
       400-WRITE-EXTRACT-LINE.
           MOVE DE-ORDER-DSPT-IX (DE-ORDER-IX) TO DE-DSPT-IX.
           PERFORM 410-FIND-ITEM-NAME THRU 410-EXIT.
           PERFORM 420-FIND-LOCN-NAME THRU 420-EXIT.
           MOVE DP-DISPOSAL-DATE OF DE-DP-ENTRY (DE-DSPT-IX)
               TO DE-DATE-VIEW.
           STRING DE-DATE-CCYY DELIMITED BY SIZE
                  "-" DELIMITED BY SIZE
                  DE-DATE-MM DELIMITED BY SIZE
                  "-" DELIMITED BY SIZE
                  DE-DATE-DD DELIMITED BY SIZE
               INTO DE-DATE-PRINT.
           MOVE SPACES TO DE-EXTRACT-LINE.
           STRING
               DP-DISPOSAL-ID OF DE-DP-ENTRY (DE-DSPT-IX)
                   DELIMITED BY SIZE
               "," DELIMITED BY SIZE
               DE-ITEM-NAME-WORK DELIMITED BY "  "
               "," DELIMITED BY SIZE
               DE-LOCN-NAME-WORK DELIMITED BY "  "
               "," DELIMITED BY SIZE
               DP-QTY OF DE-DP-ENTRY (DE-DSPT-IX)
                   DELIMITED BY SIZE
               "," DELIMITED BY SIZE
               DP-REASON OF DE-DP-ENTRY (DE-DSPT-IX)
                   DELIMITED BY "  "
               "," DELIMITED BY SIZE
               DE-DATE-PRINT DELIMITED BY SIZE
               "," DELIMITED BY SIZE
               DP-DISPOSED-BY OF DE-DP-ENTRY (DE-DSPT-IX)
                   DELIMITED BY "  "
               "," DELIMITED BY SIZE
               DP-NOTES OF DE-DP-ENTRY (DE-DSPT-IX)
                   DELIMITED BY "  "
               INTO DE-EXTRACT-LINE.
           WRITE DE-EXTRACT-LINE.
       400-EXIT.
           EXIT.
      *
       410-FIND-ITEM-NAME.
           MOVE "Unknown Item" TO DE-ITEM-NAME-WORK.
           SET DE-ITEM-IX TO 1.
           SEARCH DE-ITEM-TABLE
               AT END NEXT SENTENCE
               WHEN IM-ITEM-ID OF DE-IM-ENTRY (DE-ITEM-IX)
                    = DP-ITEM-ID OF DE-DP-ENTRY (DE-DSPT-IX)
                   MOVE IM-ITEM-NAME OF DE-IM-ENTRY (DE-ITEM-IX)
                       TO DE-ITEM-NAME-WORK.
       410-EXIT.
           EXIT.
      *
       420-FIND-LOCN-NAME.
           MOVE "Unknown Location" TO DE-LOCN-NAME-WORK.
           SET DE-LOCN-IX TO 1.
           SEARCH DE-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-ID OF DE-LM-ENTRY (DE-LOCN-IX)
                    = DP-LOC-ID OF DE-DP-ENTRY (DE-DSPT-IX)
                   MOVE LM-LOC-NAME OF DE-LM-ENTRY (DE-LOCN-IX)
                       TO DE-LOCN-NAME-WORK.
       420-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
