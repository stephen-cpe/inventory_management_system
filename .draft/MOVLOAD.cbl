      *---------------------------------------------------------------
      * (C) 1987 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/MOVLOAD.cbl  Revision 2.4"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MOVLOAD.
       AUTHOR.        M. O'-L.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  10/02/87.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * BULK-LOADS MOVEMENT HISTORY ROWS FROM AN EXTERNAL EXTRACT
      * FILE.  EVERY ROW IS VALIDATED BEFORE ANY HISTORY RECORD IS
      * WRITTEN; IF A SINGLE ROW FAILS VALIDATION THE ENTIRE RUN IS
      * ABORTED AND NOTHING IS WRITTEN.  THE
      * ITEM NAME AND WHICHEVER OF FROM/TO LOCATION IS PRESENT ON
      * THE ROW ARE FOUND OR ADDED TO THE MASTERS AS THEY TURN UP,
      * SAME AS INVLOAD.  THIS LOADER RECORDS HISTORY ONLY - IT
      * DOES NOT TOUCH THE STOCK MASTER.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1987-10-02 MOL  INITIAL RELEASE - BULK LOAD OF MOVEMENT HISTORY CR-0228 
      * 1991-03-11 RGH  ALL-OR-NOTHING LOAD, SAME CHANGE AS INVLOAD     CR-0705 
      * 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
      * 1998-12-14 DWK  Y2K - MV-MOVEMENT-DATE CONFIRMED CCYYMMDD       Y2K-011 
      * 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
      * 2004-04-20 TNP  ITEM MATCH ON NAME ONLY, FROM/TO MAY BE BLANK   CR-2040
      * 2004-08-11 TNP  ROW LAYOUT FIXED TO CORRECT FIELD ORDER         CR-2091
      * 2004-11-03 RGH  REVIEW COMMENTS REWORDED, NO LOGIC CHANGE        CR-2118
      * 2004-11-15 RGH  MOVEMENT ROWS NOW STAGED IN A TABLE AND WRITTEN  CR-2140
      *                 ONLY AFTER THE WHOLE FILE PASSES - WRITING AS
      *                 EACH ROW VALIDATED LEFT EARLIER ROWS ON THE
      *                 HISTORY FILE WHEN A LATER ROW ABORTED THE LOAD
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS ML-TRACE-ON
                  OFF STATUS IS ML-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT LOAD-EXTRACT-FILE ASSIGN TO MOVLDEXT
               ORGANIZATION LINE SEQUENTIAL
               STATUS ML-EXTR-STATUS.
           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
               ORGANIZATION SEQUENTIAL
               STATUS ML-ITEM-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS ML-LOCN-STATUS.
           SELECT MOVT-HISTORY-FILE ASSIGN TO MOVTHIST
               ORGANIZATION SEQUENTIAL
               STATUS ML-MOVT-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  LOAD-EXTRACT-FILE.
       01  ML-EXTR-LINE                PIC X(300).
       FD  ITEM-MASTER-FILE.
       COPY ITEMREC.
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  MOVT-HISTORY-FILE.
       COPY MOVTREC.
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  ML-EXTR-STATUS.
           05  ML-EXTR-STAT-1          PIC X.
           05  ML-EXTR-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  ML-ITEM-STATUS.
           05  ML-ITEM-STAT-1          PIC X.
           05  ML-ITEM-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  ML-LOCN-STATUS.
           05  ML-LOCN-STAT-1          PIC X.
           05  ML-LOCN-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  ML-MOVT-STATUS.
           05  ML-MOVT-STAT-1          PIC X.
           05  ML-MOVT-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * MASTERS HELD AS TABLES, EDITED IN PLACE, REWRITTEN ONLY IF
      * EVERY LOAD ROW PASSES.
      *---------------------------------------------------------------
       01  ML-ITEM-TABLE-CTL.
           05  ML-ITEM-COUNT           PIC 9(5) COMP.
           05  ML-ITEM-TABLE OCCURS 2000 TIMES
                   INDEXED BY ML-ITEM-IX.
               COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 ML-IM-ENTRY.
           05  FILLER                  PIC X(04).
       01  ML-LOCN-TABLE-CTL.
           05  ML-LOCN-COUNT           PIC 9(4) COMP.
           05  ML-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY ML-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 ML-LM-ENTRY.
           05  FILLER                  PIC X(04).
       01  ML-NEXT-ITEM-ID             PIC 9(6) COMP.
       01  ML-NEXT-LOCN-ID             PIC 9(4) COMP.
       01  ML-NEXT-MOVT-ID             PIC 9(6) COMP VALUE ZERO.
      *---------------------------------------------------------------
      * MOVEMENT ROWS ARE STAGED HERE AS THEY PASS AND ARE ONLY
      * WRITTEN TO THE HISTORY FILE BY 830-WRITE-MOVEMENTS, CALLED
      * AFTER THE WHOLE RUN HAS PASSED - CR-2140.
      *---------------------------------------------------------------
       01  ML-MVT-TABLE-CTL.
           05  ML-MVT-COUNT            PIC 9(7) COMP.
           05  ML-MVT-TABLE OCCURS 5000 TIMES
                   INDEXED BY ML-MVT-IX.
               COPY MOVTREC REPLACING 01 MV-MOVEMENT-RECORD BY 10 ML-MV-ENTRY.
           05  FILLER                  PIC X(04).
      *---------------------------------------------------------------
      * LOAD ROW - DELIMITED INPUT
      * (ITEM-NAME, QTY, MOVT-DATE, RESPONSIBLE-PERSON, FROM-LOC-NAME,
      *  TO-LOC-NAME, NOTES) - CR-2091.  NO DESCRIPTION ON THE ROW;
      * AN ITEM FIRST SEEN ON A MOVEMENT GETS A STANDARD DESCRIPTION
      * IN 300-FIND-OR-ADD-ITEM.
      *---------------------------------------------------------------
       01  ML-ROW-FIELDS.
           05  ML-RW-ITEM-NAME         PIC X(100).
           05  ML-RW-QTY               PIC S9(9).
           05  ML-RW-MOVT-DATE         PIC 9(8).
           05  ML-RW-RESP-PERSON       PIC X(100).
           05  ML-RW-FROM-LOC-NAME     PIC X(100).
           05  ML-RW-TO-LOC-NAME       PIC X(100).
           05  ML-RW-NOTES             PIC X(200).
           05  FILLER                  PIC X(10).
       01  ML-EOF-SW                   PIC X VALUE "N".
           88  ML-AT-EOF                    VALUE "Y".
       01  ML-ABORT-SW                 PIC X VALUE "N".
           88  ML-LOAD-ABORTED               VALUE "Y".
       01  ML-ROW-VALID-SW             PIC X.
           88  ML-ROW-IS-VALID               VALUE "Y".
           88  ML-ROW-IS-INVALID              VALUE "N".
       01  ML-FOUND-SW                 PIC X.
           88  ML-ENTRY-FOUND               VALUE "Y".
           88  ML-ENTRY-NOT-FOUND           VALUE "N".
       01  ML-ROW-NUMBER                PIC 9(7) COMP VALUE ZERO.
       01  ML-ITEM-FOUND-IX             PIC 9(5) COMP.
       01  ML-FROM-LOCN-FOUND-IX        PIC 9(4) COMP VALUE ZERO.
       01  ML-TO-LOCN-FOUND-IX          PIC 9(4) COMP VALUE ZERO.
       01  ML-FROM-LOC-ID-OUT           PIC 9(4) COMP VALUE ZERO.
       01  ML-TO-LOC-ID-OUT             PIC 9(4) COMP VALUE ZERO.
      *---------------------------------------------------------------
      * VALCHK LINKAGE
      *---------------------------------------------------------------
       01  ML-VC-BLOCK.
       COPY VALCOPY.
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                  PIC X(10) VALUE "MOVLOAD =>".
           05  LOGMSG-TEXT              PIC X(60).
       01  LOGMSG-ERR.
           05  FILLER                  PIC X(14) VALUE "MOVLOAD ERR =>".
           05  LOG-ERR-ROW             PIC 9(7).
           05  FILLER                  PIC X(8) VALUE " REASON ".
           05  LOG-ERR-ROUTINE         PIC X(40).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
       START-MOVLOAD.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           PERFORM 050-OPEN-FILES THRU 050-EXIT.
           PERFORM 100-LOAD-MASTERS THRU 100-EXIT.
           PERFORM 200-VALIDATE-AND-STAGE-ROWS THRU 200-EXIT
               UNTIL ML-AT-EOF OR ML-LOAD-ABORTED.
           IF ML-LOAD-ABORTED
               PERFORM 900-ABORT-IMPORT THRU 900-ABORT-EXIT
           ELSE
               PERFORM 800-REWRITE-MASTERS THRU 800-EXIT
               PERFORM 830-WRITE-MOVEMENTS THRU 830-EXIT
               MOVE "Load completed, masters rewritten" TO LOGMSG-TEXT
               PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
           END-IF.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       050-OPEN-FILES.
           OPEN INPUT LOAD-EXTRACT-FILE.
           OPEN INPUT ITEM-MASTER-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
       050-EXIT.
           EXIT.
      *---------------------------------------------------------------
       100-LOAD-MASTERS.
           MOVE ZERO TO ML-ITEM-COUNT ML-NEXT-ITEM-ID.
           PERFORM 110-READ-ONE-ITEM THRU 110-EXIT
               UNTIL ML-ITEM-STAT-1 NOT = "0".
           MOVE ZERO TO ML-LOCN-COUNT ML-NEXT-LOCN-ID.
           PERFORM 120-READ-ONE-LOCN THRU 120-EXIT
               UNTIL ML-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO ML-MVT-COUNT.
       100-EXIT.
           EXIT.
      *
       110-READ-ONE-ITEM.
           READ ITEM-MASTER-FILE.
           IF ML-ITEM-STAT-1 = "0"
               ADD 1 TO ML-ITEM-COUNT
               MOVE IM-ITEM-RECORD TO ML-IM-ENTRY (ML-ITEM-COUNT)
               IF IM-ITEM-ID > ML-NEXT-ITEM-ID
                   MOVE IM-ITEM-ID TO ML-NEXT-ITEM-ID
               END-IF
           END-IF.
       110-EXIT.
           EXIT.
      *
       120-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF ML-LOCN-STAT-1 = "0"
               ADD 1 TO ML-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO ML-LM-ENTRY (ML-LOCN-COUNT)
               IF LM-LOC-ID > ML-NEXT-LOCN-ID
                   MOVE LM-LOC-ID TO ML-NEXT-LOCN-ID
               END-IF
           END-IF.
       120-EXIT.
           EXIT.
      *---------------------------------------------------------------
       200-VALIDATE-AND-STAGE-ROWS.
           READ LOAD-EXTRACT-FILE
               AT END
                   SET ML-AT-EOF TO TRUE
                   GO TO 200-EXIT.
           ADD 1 TO ML-ROW-NUMBER.
           PERFORM 210-PARSE-ROW THRU 210-EXIT.
           PERFORM 220-VALIDATE-ROW THRU 220-EXIT.
           IF ML-ROW-IS-INVALID
               SET ML-LOAD-ABORTED TO TRUE
               MOVE ML-ROW-NUMBER TO LOG-ERR-ROW
               PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
               GO TO 200-EXIT
           END-IF.
           PERFORM 300-FIND-OR-ADD-ITEM THRU 300-EXIT.
           PERFORM 400-FIND-OR-ADD-LOCATIONS THRU 400-EXIT.
           PERFORM 500-WRITE-MOVEMENT THRU 500-EXIT.
       200-EXIT.
           EXIT.
      *---------------------------------------------------------------
       210-PARSE-ROW.
           UNSTRING ML-EXTR-LINE DELIMITED BY ","
               INTO ML-RW-ITEM-NAME ML-RW-QTY ML-RW-MOVT-DATE
                    ML-RW-RESP-PERSON ML-RW-FROM-LOC-NAME
                    ML-RW-TO-LOC-NAME ML-RW-NOTES.
       210-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * EVERY ROW MUST CARRY A POSITIVE QUANTITY, A VALID MOVEMENT
      * DATE, AND AT LEAST ONE OF FROM-LOCATION / TO-LOCATION, OR THE
      * WHOLE LOAD IS ABORTED.
      *---------------------------------------------------------------
       220-VALIDATE-ROW.
           SET ML-ROW-IS-VALID TO TRUE.
           IF ML-RW-ITEM-NAME = SPACES
               SET ML-ROW-IS-INVALID TO TRUE
               MOVE "Item name blank" TO LOG-ERR-ROUTINE
               GO TO 220-EXIT
           END-IF.
           IF ML-RW-FROM-LOC-NAME = SPACES AND
              ML-RW-TO-LOC-NAME = SPACES
               SET ML-ROW-IS-INVALID TO TRUE
               MOVE "From and to location both blank"
                   TO LOG-ERR-ROUTINE
               GO TO 220-EXIT
           END-IF.
           MOVE ML-RW-QTY TO VC-NUMERIC-INPUT.
           SET VC-FN-POSITIVE-INT TO TRUE.
           CALL "VALCHK" USING ML-VC-BLOCK.
           IF VC-RESULT-BAD
               SET ML-ROW-IS-INVALID TO TRUE
               MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
               GO TO 220-EXIT
           END-IF.
           MOVE ML-RW-MOVT-DATE TO VC-DATE-INPUT.
           SET VC-FN-VALID-DATE TO TRUE.
           CALL "VALCHK" USING ML-VC-BLOCK.
           IF VC-RESULT-BAD
               SET ML-ROW-IS-INVALID TO TRUE
               MOVE "Movement date not valid" TO LOG-ERR-ROUTINE
           END-IF.
       220-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * ITEM IS MATCHED ON NAME ALONE, AND ADDED WITH A STANDARD
      * DESCRIPTION IF NOT FOUND - A MOVEMENT ROW MAY BE THE FIRST
      * RECORD OF AN ITEM THE LOADER HAS NOT SEEN BEFORE.
      *---------------------------------------------------------------
       300-FIND-OR-ADD-ITEM.
           SET ML-ENTRY-NOT-FOUND TO TRUE.
           SET ML-ITEM-IX TO 1.
           SEARCH ML-ITEM-TABLE
               AT END NEXT SENTENCE
               WHEN IM-ITEM-NAME OF ML-IM-ENTRY (ML-ITEM-IX)
                    = ML-RW-ITEM-NAME
                   SET ML-ENTRY-FOUND TO TRUE
                   MOVE ML-ITEM-IX TO ML-ITEM-FOUND-IX.
           IF ML-ENTRY-NOT-FOUND
               ADD 1 TO ML-NEXT-ITEM-ID
               ADD 1 TO ML-ITEM-COUNT
               MOVE ML-NEXT-ITEM-ID
                   TO IM-ITEM-ID OF ML-IM-ENTRY (ML-ITEM-COUNT)
               MOVE ML-RW-ITEM-NAME
                   TO IM-ITEM-NAME OF ML-IM-ENTRY (ML-ITEM-COUNT)
               MOVE "Auto-created from movement import"
                   TO IM-ITEM-DESC OF ML-IM-ENTRY (ML-ITEM-COUNT)
               MOVE "Uncategorized"
                   TO IM-ITEM-CATEGORY OF ML-IM-ENTRY (ML-ITEM-COUNT)
               MOVE "Unknown"
                   TO IM-ITEM-CONDITION OF ML-IM-ENTRY (ML-ITEM-COUNT)
               MOVE ML-RW-MOVT-DATE
                   TO IM-ITEM-DATE-ACQ OF ML-IM-ENTRY (ML-ITEM-COUNT)
               MOVE ZERO
                   TO IM-ITEM-UNIT-PRICE OF ML-IM-ENTRY (ML-ITEM-COUNT)
               MOVE ML-ITEM-COUNT TO ML-ITEM-FOUND-IX
           END-IF.
       300-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * EACH LOCATION NAME PRESENT IS NORMALIZED TO TITLE CASE, THEN
      * FOUND OR ADDED; A BLANK SIDE IS LEFT AS LOC-ID ZERO, MEANING
      * NO FROM (OR NO TO) LOCATION WAS GIVEN ON THE ROW.
      *---------------------------------------------------------------
       400-FIND-OR-ADD-LOCATIONS.
           MOVE ZERO TO ML-FROM-LOC-ID-OUT ML-TO-LOC-ID-OUT.
           IF ML-RW-FROM-LOC-NAME NOT = SPACES
               MOVE ML-RW-FROM-LOC-NAME TO VC-TEXT-INPUT
               SET VC-FN-NORMALIZE-LOCN TO TRUE
               CALL "VALCHK" USING ML-VC-BLOCK
               MOVE VC-TEXT-OUTPUT TO ML-RW-FROM-LOC-NAME
               PERFORM 410-FIND-OR-ADD-ONE-LOCN THRU 410-EXIT
               MOVE ML-LOCN-FOUND-IX TO ML-FROM-LOCN-FOUND-IX
               MOVE LM-LOC-ID OF ML-LM-ENTRY (ML-FROM-LOCN-FOUND-IX)
                   TO ML-FROM-LOC-ID-OUT
           END-IF.
           IF ML-RW-TO-LOC-NAME NOT = SPACES
               MOVE ML-RW-TO-LOC-NAME TO VC-TEXT-INPUT
               SET VC-FN-NORMALIZE-LOCN TO TRUE
               CALL "VALCHK" USING ML-VC-BLOCK
               MOVE VC-TEXT-OUTPUT TO ML-RW-TO-LOC-NAME
               PERFORM 420-FIND-OR-ADD-TO-LOCN THRU 420-EXIT
               MOVE ML-LOCN-FOUND-IX TO ML-TO-LOCN-FOUND-IX
               MOVE LM-LOC-ID OF ML-LM-ENTRY (ML-TO-LOCN-FOUND-IX)
                   TO ML-TO-LOC-ID-OUT
           END-IF.
       400-EXIT.
           EXIT.
      *
       410-FIND-OR-ADD-ONE-LOCN.
           SET ML-ENTRY-NOT-FOUND TO TRUE.
           SET ML-LOCN-IX TO 1.
           SEARCH ML-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-NAME OF ML-LM-ENTRY (ML-LOCN-IX)
                    = ML-RW-FROM-LOC-NAME
                   SET ML-ENTRY-FOUND TO TRUE
                   MOVE ML-LOCN-IX TO ML-LOCN-FOUND-IX.
           IF ML-ENTRY-NOT-FOUND
               ADD 1 TO ML-NEXT-LOCN-ID
               ADD 1 TO ML-LOCN-COUNT
               MOVE ML-NEXT-LOCN-ID TO LM-LOC-ID OF
                   ML-LM-ENTRY (ML-LOCN-COUNT)
               MOVE ML-RW-FROM-LOC-NAME TO LM-LOC-NAME OF
                   ML-LM-ENTRY (ML-LOCN-COUNT)
               MOVE ML-LOCN-COUNT TO ML-LOCN-FOUND-IX
           END-IF.
       410-EXIT.
           EXIT.
      *
       420-FIND-OR-ADD-TO-LOCN.
           SET ML-ENTRY-NOT-FOUND TO TRUE.
           SET ML-LOCN-IX TO 1.
           SEARCH ML-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-NAME OF ML-LM-ENTRY (ML-LOCN-IX)
                    = ML-RW-TO-LOC-NAME
                   SET ML-ENTRY-FOUND TO TRUE
                   MOVE ML-LOCN-IX TO ML-LOCN-FOUND-IX.
           IF ML-ENTRY-NOT-FOUND
               ADD 1 TO ML-NEXT-LOCN-ID
               ADD 1 TO ML-LOCN-COUNT
               MOVE ML-NEXT-LOCN-ID TO LM-LOC-ID OF
                   ML-LM-ENTRY (ML-LOCN-COUNT)
               MOVE ML-RW-TO-LOC-NAME TO LM-LOC-NAME OF
                   ML-LM-ENTRY (ML-LOCN-COUNT)
               MOVE ML-LOCN-COUNT TO ML-LOCN-FOUND-IX
           END-IF.
       420-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * THE MOVEMENT ROW IS ONLY STAGED HERE - IT IS NOT WRITTEN TO
      * THE HISTORY FILE UNTIL 830-WRITE-MOVEMENTS, AFTER THE WHOLE
      * TRANSACTION FILE HAS PASSED - CR-2140.
      *---------------------------------------------------------------
       500-WRITE-MOVEMENT.
           ADD 1 TO ML-MVT-COUNT.
           ADD 1 TO ML-NEXT-MOVT-ID.
           MOVE ML-NEXT-MOVT-ID
               TO MV-MOVEMENT-ID OF ML-MV-ENTRY (ML-MVT-COUNT).
           MOVE IM-ITEM-ID OF ML-IM-ENTRY (ML-ITEM-FOUND-IX)
               TO MV-ITEM-ID OF ML-MV-ENTRY (ML-MVT-COUNT).
           MOVE ML-RW-QTY
               TO MV-QTY OF ML-MV-ENTRY (ML-MVT-COUNT).
           MOVE ML-FROM-LOC-ID-OUT
               TO MV-FROM-LOC-ID OF ML-MV-ENTRY (ML-MVT-COUNT).
           MOVE ML-TO-LOC-ID-OUT
               TO MV-TO-LOC-ID OF ML-MV-ENTRY (ML-MVT-COUNT).
           MOVE ML-RW-MOVT-DATE
               TO MV-MOVEMENT-DATE OF ML-MV-ENTRY (ML-MVT-COUNT).
           MOVE ML-RW-RESP-PERSON
               TO MV-RESPONSIBLE-PERSON OF ML-MV-ENTRY (ML-MVT-COUNT).
           MOVE ML-RW-NOTES
               TO MV-NOTES OF ML-MV-ENTRY (ML-MVT-COUNT).
       500-EXIT.
           EXIT.
      *---------------------------------------------------------------
       800-REWRITE-MASTERS.
           CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE.
           OPEN OUTPUT ITEM-MASTER-FILE.
           PERFORM 810-WRITE-ONE-ITEM THRU 810-EXIT
               VARYING ML-ITEM-IX FROM 1 BY 1
               UNTIL ML-ITEM-IX > ML-ITEM-COUNT.
           CLOSE ITEM-MASTER-FILE.
           OPEN OUTPUT LOCN-MASTER-FILE.
           PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
               VARYING ML-LOCN-IX FROM 1 BY 1
               UNTIL ML-LOCN-IX > ML-LOCN-COUNT.
           CLOSE LOCN-MASTER-FILE.
       800-EXIT.
           EXIT.
      *
       810-WRITE-ONE-ITEM.
           MOVE ML-IM-ENTRY (ML-ITEM-IX) TO IM-ITEM-RECORD.
           WRITE IM-ITEM-RECORD.
       810-EXIT.
           EXIT.
      *
       820-WRITE-ONE-LOCN.
           MOVE ML-LM-ENTRY (ML-LOCN-IX) TO LM-LOCATION-RECORD.
           WRITE LM-LOCATION-RECORD.
       820-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * THE HISTORY FILE IS NOT OPENED AT ALL UNTIL EVERY STAGED
      * MOVEMENT IS KNOWN GOOD - CR-2140.
      *---------------------------------------------------------------
       830-WRITE-MOVEMENTS.
           OPEN EXTEND MOVT-HISTORY-FILE.
           PERFORM 840-WRITE-ONE-MOVT THRU 840-EXIT
               VARYING ML-MVT-IX FROM 1 BY 1
               UNTIL ML-MVT-IX > ML-MVT-COUNT.
           CLOSE MOVT-HISTORY-FILE.
       830-EXIT.
           EXIT.
      *
       840-WRITE-ONE-MOVT.
           MOVE ML-MV-ENTRY (ML-MVT-IX) TO MV-MOVEMENT-RECORD.
           WRITE MV-MOVEMENT-RECORD.
       840-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-ABORT-IMPORT.
           MOVE "Load aborted, masters unchanged" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
       900-ABORT-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
      *
       910-DISPLAY-LOGMSG-ERR.
           DISPLAY LOGMSG-ERR.
       910-EXIT.
           EXIT.
      *---------------------------------------------------------------
       950-CLOSE-FILES.
           CLOSE LOAD-EXTRACT-FILE.
       950-EXIT.
           EXIT.
