      *---------------------------------------------------------------
      * (C) 1986 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/STKXFER.cbl  Revision 3.2"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    STKXFER.
       AUTHOR.        R G HUTCHINS.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  04/09/86.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * POSTS STOCK TRANSFERS - ONE CARD PER TRANSFER - BETWEEN TWO
      * LOCATIONS FOR THE SAME ITEM.  THE SOURCE STOCK RECORD MUST
      * EXIST AND CARRY ENOUGH QUANTITY.  IF THE TRANSFER LEAVES THE
      * SOURCE AT ZERO THE SOURCE STOCK RECORD IS DELETED, ELSE IT
      * IS REWRITTEN WITH THE REDUCED QUANTITY.  THE DESTINATION
      * LOCATION IS FOUND OR ADDED, AND ITS STOCK RECORD IS ADDED TO
      * OR CREATED.  A MOVEMENT HISTORY RECORD
      * IS WRITTEN FOR EVERY TRANSFER POSTED.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1986-04-09 RGH  INITIAL RELEASE - TRANSFER BETWEEN LOCATIONS    CR-0051 
      * 1989-06-20 MOL  DELETE SOURCE STOCK REC WHEN QTY REACHES ZERO   CR-0504 
      * 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
      * 1998-12-14 DWK  Y2K - MV-MOVEMENT-DATE CONFIRMED CCYYMMDD       Y2K-011 
      * 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
      * 2004-08-11 TNP  REJECTS XFER TO SAME LOCN, WIDENED ERR MSG FLD  CR-2091
      * 2004-11-03 RGH  TABLE-FULL CHECKS ADDED AT LOAD TIME USING NEW   CR-2118
      *                 77-LEVEL LIMITS
      * 2004-11-15 RGH  SOURCE STOCK REC NO LONGER DELETED AT ZERO ON    CR-2139
      *                 A TRANSFER - A DISPOSAL DELETES, A TRANSFER DOES
      *                 NOT - PARAGRAPHS 510/511 REMOVED
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS XF-TRACE-ON
                  OFF STATUS IS XF-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRANSFER-CARD-FILE ASSIGN TO XFERCARD
               ORGANIZATION LINE SEQUENTIAL
               STATUS XF-CARD-STATUS.
           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
               ORGANIZATION SEQUENTIAL
               STATUS XF-ITEM-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS XF-LOCN-STATUS.
           SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
               ORGANIZATION SEQUENTIAL
               STATUS XF-STOK-STATUS.
           SELECT MOVT-HISTORY-FILE ASSIGN TO MOVTHIST
               ORGANIZATION SEQUENTIAL
               STATUS XF-MOVT-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  TRANSFER-CARD-FILE.
       01  XF-CARD-LINE                PIC X(300).
       FD  ITEM-MASTER-FILE.
       COPY ITEMREC.
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  STOK-MASTER-FILE.
       COPY STOKREC.
       FD  MOVT-HISTORY-FILE.
       COPY MOVTREC.
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  XF-CARD-STATUS.
           05  XF-CARD-STAT-1          PIC X.
           05  XF-CARD-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  XF-ITEM-STATUS.
           05  XF-ITEM-STAT-1          PIC X.
           05  XF-ITEM-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  XF-LOCN-STATUS.
           05  XF-LOCN-STAT-1          PIC X.
           05  XF-LOCN-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  XF-STOK-STATUS.
           05  XF-STOK-STAT-1          PIC X.
           05  XF-STOK-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  XF-MOVT-STATUS.
           05  XF-MOVT-STAT-1          PIC X.
           05  XF-MOVT-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * ITEM, LOCATION AND STOCK MASTERS ARE SEQUENTIAL FILES, EACH
      * LOADED INTO A TABLE AT START-UP SO IT CAN BE SEARCHED BY KEY
      * WHILE THE TRANSFER CARDS ARE BEING POSTED.
      *---------------------------------------------------------------
       01  XF-ITEM-TABLE-CTL.
           05  XF-ITEM-COUNT           PIC 9(5) COMP.
           05  XF-ITEM-TABLE OCCURS 2000 TIMES
                   INDEXED BY XF-ITEM-IX.
               COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 XF-IM-ENTRY.
           05  FILLER                  PIC X(04).
       01  XF-LOCN-TABLE-CTL.
           05  XF-LOCN-COUNT           PIC 9(4) COMP.
           05  XF-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY XF-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 XF-LM-ENTRY.
           05  FILLER                  PIC X(04).
       01  XF-STOK-TABLE-CTL.
           05  XF-STOK-COUNT           PIC 9(5) COMP.
           05  XF-STOK-TABLE OCCURS 4000 TIMES
                   INDEXED BY XF-STOK-IX.
               COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 XF-SM-ENTRY.
           05  FILLER                  PIC X(04).
       01  XF-NEXT-LOCN-ID             PIC 9(4) COMP.
       01  XF-NEXT-MOVT-ID             PIC 9(6) COMP VALUE ZERO.
       77  XF-ITEM-TABLE-MAX           PIC 9(4) COMP VALUE 2000.
       77  XF-LOCN-TABLE-MAX           PIC 9(3) COMP VALUE 500.
       77  XF-STOK-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
      *---------------------------------------------------------------
      * TRANSFER CARD - DELIMITED INPUT
      * (ITEM-ID, FROM-LOC-NAME, TO-LOC-NAME, QTY, MOVT-DATE,
      *  RESPONSIBLE-PERSON, NOTES)
      *---------------------------------------------------------------
       01  XF-CARD-FIELDS.
           05  XF-CD-ITEM-ID           PIC 9(6).
           05  XF-CD-FROM-LOC-NAME     PIC X(100).
           05  XF-CD-TO-LOC-NAME       PIC X(100).
           05  XF-CD-QTY               PIC S9(9).
           05  XF-CD-MOVT-DATE         PIC 9(8).
           05  XF-CD-RESP-PERSON       PIC X(100).
           05  XF-CD-NOTES             PIC X(200).
           05  FILLER                  PIC X(10).
       01  XF-CARD-VALID-SW            PIC X VALUE "Y".
           88  XF-CARD-IS-VALID             VALUE "Y".
           88  XF-CARD-IS-INVALID           VALUE "N".
       01  XF-EOF-SW                   PIC X VALUE "N".
           88  XF-AT-EOF                    VALUE "Y".
       01  XF-FOUND-IX                 PIC 9(5) COMP.
       01  XF-FOUND-SW                 PIC X.
           88  XF-ENTRY-FOUND               VALUE "Y".
           88  XF-ENTRY-NOT-FOUND           VALUE "N".
       01  XF-SRC-LOCN-IX                PIC 9(4) COMP.
       01  XF-SRC-STOK-IX               PIC 9(5) COMP.
       01  XF-DST-LOCN-IX                PIC 9(4) COMP.
       01  XF-DST-STOK-IX                PIC 9(5) COMP.
      *---------------------------------------------------------------
      * VALCHK LINKAGE
      *---------------------------------------------------------------
       01  XF-VC-BLOCK.
       COPY VALCOPY.
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                  PIC X(10) VALUE "STKXFER =>".
           05  LOGMSG-TEXT              PIC X(60).
       01  LOGMSG-ERR.
           05  FILLER                  PIC X(14) VALUE "STKXFER ERR =>".
           05  LOG-ERR-ROUTINE         PIC X(40).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
       START-STKXFER.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           PERFORM 100-OPEN-FILES THRU 100-EXIT.
           PERFORM 150-LOAD-MASTERS THRU 150-EXIT.
           PERFORM 200-PROCESS-CARDS THRU 200-EXIT
               UNTIL XF-AT-EOF.
           PERFORM 800-REWRITE-MASTERS THRU 800-EXIT.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       100-OPEN-FILES.
           OPEN INPUT TRANSFER-CARD-FILE.
           OPEN INPUT ITEM-MASTER-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
           OPEN INPUT STOK-MASTER-FILE.
           OPEN EXTEND MOVT-HISTORY-FILE.
       100-EXIT.
           EXIT.
      *---------------------------------------------------------------
       150-LOAD-MASTERS.
           MOVE ZERO TO XF-ITEM-COUNT.
           PERFORM 151-READ-ONE-ITEM THRU 151-EXIT
               UNTIL XF-ITEM-STAT-1 NOT = "0".
           MOVE ZERO TO XF-LOCN-COUNT XF-NEXT-LOCN-ID.
           PERFORM 152-READ-ONE-LOCN THRU 152-EXIT
               UNTIL XF-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO XF-STOK-COUNT.
           PERFORM 153-READ-ONE-STOK THRU 153-EXIT
               UNTIL XF-STOK-STAT-1 NOT = "0".
       150-EXIT.
           EXIT.
      *
       151-READ-ONE-ITEM.
           READ ITEM-MASTER-FILE.
           IF XF-ITEM-STAT-1 = "0"
               IF XF-ITEM-COUNT = XF-ITEM-TABLE-MAX
                   MOVE "Item master table full" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               ADD 1 TO XF-ITEM-COUNT
               MOVE IM-ITEM-RECORD TO XF-IM-ENTRY (XF-ITEM-COUNT)
           END-IF.
       151-EXIT.
           EXIT.
      *
       152-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF XF-LOCN-STAT-1 = "0"
               IF XF-LOCN-COUNT = XF-LOCN-TABLE-MAX
                   MOVE "Location master table full" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               ADD 1 TO XF-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO XF-LM-ENTRY (XF-LOCN-COUNT)
               IF LM-LOC-ID > XF-NEXT-LOCN-ID
                   MOVE LM-LOC-ID TO XF-NEXT-LOCN-ID
               END-IF
           END-IF.
       152-EXIT.
           EXIT.
      *
       153-READ-ONE-STOK.
           READ STOK-MASTER-FILE.
           IF XF-STOK-STAT-1 = "0"
               IF XF-STOK-COUNT = XF-STOK-TABLE-MAX
                   MOVE "Stock master table full" TO LOGMSG-TEXT
                   PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
                   STOP RUN
               END-IF
               ADD 1 TO XF-STOK-COUNT
               MOVE SM-STOCK-RECORD TO XF-SM-ENTRY (XF-STOK-COUNT)
           END-IF.
       153-EXIT.
           EXIT.
      *---------------------------------------------------------------
       200-PROCESS-CARDS.
           READ TRANSFER-CARD-FILE
               AT END
                   SET XF-AT-EOF TO TRUE
                   GO TO 200-EXIT.
           PERFORM 210-PARSE-CARD THRU 210-EXIT.
           PERFORM 220-VALIDATE-CARD THRU 220-EXIT.
           IF XF-CARD-IS-VALID
               PERFORM 300-FIND-SOURCE-STOCK THRU 300-EXIT
               IF XF-CARD-IS-VALID
                   PERFORM 400-FIND-OR-ADD-DEST-LOCATION THRU 400-EXIT
                   IF XF-CARD-IS-VALID
                       PERFORM 500-POST-TRANSFER THRU 500-EXIT
                       PERFORM 600-WRITE-MOVEMENT THRU 600-EXIT
                   END-IF
               END-IF
           END-IF.
           IF XF-CARD-IS-INVALID
               MOVE "Card rejected" TO LOGMSG-TEXT
               PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
               PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
           END-IF.
       200-EXIT.
           EXIT.
      *---------------------------------------------------------------
       210-PARSE-CARD.
           UNSTRING XF-CARD-LINE DELIMITED BY "|"
               INTO XF-CD-ITEM-ID XF-CD-FROM-LOC-NAME
                    XF-CD-TO-LOC-NAME XF-CD-QTY XF-CD-MOVT-DATE
                    XF-CD-RESP-PERSON XF-CD-NOTES.
       210-EXIT.
           EXIT.
      *---------------------------------------------------------------
       220-VALIDATE-CARD.
           SET XF-CARD-IS-VALID TO TRUE.
           MOVE XF-CD-QTY TO VC-NUMERIC-INPUT.
           SET VC-FN-POSITIVE-INT TO TRUE.
           CALL "VALCHK" USING XF-VC-BLOCK.
           IF VC-RESULT-BAD
               SET XF-CARD-IS-INVALID TO TRUE
               MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
           END-IF.
           MOVE XF-CD-MOVT-DATE TO VC-DATE-INPUT.
           SET VC-FN-VALID-DATE TO TRUE.
           CALL "VALCHK" USING XF-VC-BLOCK.
           IF VC-RESULT-BAD
               SET XF-CARD-IS-INVALID TO TRUE
               MOVE "Movement date not valid" TO LOG-ERR-ROUTINE
           END-IF.
       220-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * THE SOURCE STOCK ROW MUST EXIST AND MUST CARRY ENOUGH QUANTITY
      * TO COVER THE TRANSFER.  THE FROM-LOCATION IS LOOKED UP BY NAME
      * FIRST, THEN STOCK IS MATCHED BY ITEM ID AND THE RESULTING
      * LOCATION ID.
      *---------------------------------------------------------------
       300-FIND-SOURCE-STOCK.
           MOVE XF-CD-FROM-LOC-NAME TO VC-TEXT-INPUT.
           SET VC-FN-NORMALIZE-LOCN TO TRUE.
           CALL "VALCHK" USING XF-VC-BLOCK.
           MOVE VC-TEXT-OUTPUT TO XF-CD-FROM-LOC-NAME.
           SET XF-ENTRY-NOT-FOUND TO TRUE.
           SET XF-LOCN-IX TO 1.
           SEARCH XF-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-NAME OF XF-LM-ENTRY (XF-LOCN-IX)
                    = XF-CD-FROM-LOC-NAME
                   SET XF-ENTRY-FOUND TO TRUE
                   MOVE XF-LOCN-IX TO XF-SRC-LOCN-IX.
           IF XF-ENTRY-NOT-FOUND
               SET XF-CARD-IS-INVALID TO TRUE
               MOVE "Source location unknown" TO LOG-ERR-ROUTINE
               GO TO 300-EXIT
           END-IF.
           SET XF-ENTRY-NOT-FOUND TO TRUE.
           SET XF-STOK-IX TO 1.
           SEARCH XF-STOK-TABLE
               AT END NEXT SENTENCE
               WHEN SM-ITEM-ID OF XF-SM-ENTRY (XF-STOK-IX)
                    = XF-CD-ITEM-ID
                    AND SM-LOC-ID OF XF-SM-ENTRY (XF-STOK-IX)
                        = LM-LOC-ID OF XF-LM-ENTRY (XF-SRC-LOCN-IX)
                   SET XF-ENTRY-FOUND TO TRUE
                   MOVE XF-STOK-IX TO XF-SRC-STOK-IX.
           IF XF-ENTRY-NOT-FOUND
               SET XF-CARD-IS-INVALID TO TRUE
               MOVE "Source stock not on hand" TO LOG-ERR-ROUTINE
           ELSE
               IF SM-QTY-ON-HAND OF XF-SM-ENTRY (XF-SRC-STOK-IX)
                  < XF-CD-QTY
                   SET XF-CARD-IS-INVALID TO TRUE
                   MOVE "Insufficient qty at source" TO
                       LOG-ERR-ROUTINE
               END-IF
           END-IF.
       300-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * DESTINATION LOCATION NAME IS NORMALIZED, THEN FOUND OR ADDED.
      * A BLANK NORMALIZED NAME IS REJECTED (THE CARD DID NOT REALLY
      * SUPPLY A DESTINATION), AND THE RESOLVED DESTINATION MUST NOT
      * BE THE SAME LOCATION AS THE SOURCE - A TRANSFER HAS TO MOVE
      * STOCK SOMEWHERE ELSE - CR-2091.
      *---------------------------------------------------------------
       400-FIND-OR-ADD-DEST-LOCATION.
           MOVE XF-CD-TO-LOC-NAME TO VC-TEXT-INPUT.
           SET VC-FN-NORMALIZE-LOCN TO TRUE.
           CALL "VALCHK" USING XF-VC-BLOCK.
           IF VC-RESULT-BAD
               SET XF-CARD-IS-INVALID TO TRUE
               MOVE "Destination location blank" TO LOG-ERR-ROUTINE
               GO TO 400-EXIT
           END-IF.
           MOVE VC-TEXT-OUTPUT TO XF-CD-TO-LOC-NAME.
           SET XF-ENTRY-NOT-FOUND TO TRUE.
           SET XF-LOCN-IX TO 1.
           SEARCH XF-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-NAME OF XF-LM-ENTRY (XF-LOCN-IX)
                    = XF-CD-TO-LOC-NAME
                   SET XF-ENTRY-FOUND TO TRUE
                   MOVE XF-LOCN-IX TO XF-DST-LOCN-IX.
           IF XF-ENTRY-NOT-FOUND
               ADD 1 TO XF-NEXT-LOCN-ID
               ADD 1 TO XF-LOCN-COUNT
               MOVE XF-NEXT-LOCN-ID TO LM-LOC-ID OF
                   XF-LM-ENTRY (XF-LOCN-COUNT)
               MOVE XF-CD-TO-LOC-NAME TO LM-LOC-NAME OF
                   XF-LM-ENTRY (XF-LOCN-COUNT)
               MOVE XF-LOCN-COUNT TO XF-DST-LOCN-IX
           END-IF.
           IF XF-DST-LOCN-IX = XF-SRC-LOCN-IX
               SET XF-CARD-IS-INVALID TO TRUE
               MOVE "Source and dest locations same" TO LOG-ERR-ROUTINE
           END-IF.
       400-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * SOURCE STOCK IS REDUCED; DESTINATION STOCK IS ADDED TO OR
      * CREATED.  UNLIKE A DISPOSAL, A TRANSFER NEVER DELETES THE
      * SOURCE ROW - A LOCATION SHOWING ZERO ON HAND FOR AN ITEM IS
      * STILL A VALID STOCK RECORD AND IS WRITTEN BACK AS SUCH.
      *---------------------------------------------------------------
       500-POST-TRANSFER.
           SUBTRACT XF-CD-QTY FROM
               SM-QTY-ON-HAND OF XF-SM-ENTRY (XF-SRC-STOK-IX).
           SET XF-ENTRY-NOT-FOUND TO TRUE.
           SET XF-STOK-IX TO 1.
           SEARCH XF-STOK-TABLE
               AT END NEXT SENTENCE
               WHEN SM-ITEM-ID OF XF-SM-ENTRY (XF-STOK-IX)
                    = XF-CD-ITEM-ID
                    AND SM-LOC-ID OF XF-SM-ENTRY (XF-STOK-IX)
                        = LM-LOC-ID OF XF-LM-ENTRY (XF-DST-LOCN-IX)
                   SET XF-ENTRY-FOUND TO TRUE
                   MOVE XF-STOK-IX TO XF-DST-STOK-IX.
           IF XF-ENTRY-FOUND
               ADD XF-CD-QTY TO
                   SM-QTY-ON-HAND OF XF-SM-ENTRY (XF-DST-STOK-IX)
           ELSE
               ADD 1 TO XF-STOK-COUNT
               MOVE XF-CD-ITEM-ID
                   TO SM-ITEM-ID OF XF-SM-ENTRY (XF-STOK-COUNT)
               MOVE LM-LOC-ID OF XF-LM-ENTRY (XF-DST-LOCN-IX)
                   TO SM-LOC-ID OF XF-SM-ENTRY (XF-STOK-COUNT)
               MOVE XF-CD-QTY
                   TO SM-QTY-ON-HAND OF XF-SM-ENTRY (XF-STOK-COUNT)
               MOVE XF-STOK-COUNT TO XF-DST-STOK-IX
           END-IF.
       500-EXIT.
           EXIT.
      *---------------------------------------------------------------
       600-WRITE-MOVEMENT.
           ADD 1 TO XF-NEXT-MOVT-ID.
           MOVE XF-NEXT-MOVT-ID TO MV-MOVEMENT-ID.
           MOVE XF-CD-ITEM-ID TO MV-ITEM-ID.
           MOVE XF-CD-QTY TO MV-QTY.
           MOVE LM-LOC-ID OF XF-LM-ENTRY (XF-SRC-LOCN-IX)
               TO MV-FROM-LOC-ID.
           MOVE LM-LOC-ID OF XF-LM-ENTRY (XF-DST-LOCN-IX)
               TO MV-TO-LOC-ID.
           MOVE XF-CD-MOVT-DATE TO MV-MOVEMENT-DATE.
           MOVE XF-CD-RESP-PERSON TO MV-RESPONSIBLE-PERSON.
           MOVE XF-CD-NOTES TO MV-NOTES.
           WRITE MV-MOVEMENT-RECORD.
       600-EXIT.
           EXIT.
      *---------------------------------------------------------------
       800-REWRITE-MASTERS.
           CLOSE LOCN-MASTER-FILE STOK-MASTER-FILE.
           OPEN OUTPUT LOCN-MASTER-FILE.
           PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
               VARYING XF-LOCN-IX FROM 1 BY 1
               UNTIL XF-LOCN-IX > XF-LOCN-COUNT.
           CLOSE LOCN-MASTER-FILE.
           OPEN OUTPUT STOK-MASTER-FILE.
           PERFORM 830-WRITE-ONE-STOK THRU 830-EXIT
               VARYING XF-STOK-IX FROM 1 BY 1
               UNTIL XF-STOK-IX > XF-STOK-COUNT.
           CLOSE STOK-MASTER-FILE.
       800-EXIT.
           EXIT.
      *
       820-WRITE-ONE-LOCN.
           MOVE XF-LM-ENTRY (XF-LOCN-IX) TO LM-LOCATION-RECORD.
           WRITE LM-LOCATION-RECORD.
       820-EXIT.
           EXIT.
      *
       830-WRITE-ONE-STOK.
           MOVE XF-SM-ENTRY (XF-STOK-IX) TO SM-STOCK-RECORD.
           WRITE SM-STOCK-RECORD.
       830-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
      *
       910-DISPLAY-LOGMSG-ERR.
           DISPLAY LOGMSG-ERR.
       910-EXIT.
           EXIT.
      *---------------------------------------------------------------
       950-CLOSE-FILES.
           CLOSE TRANSFER-CARD-FILE ITEM-MASTER-FILE MOVT-HISTORY-FILE.
       950-EXIT.
           EXIT.
