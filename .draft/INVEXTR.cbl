      *---------------------------------------------------------------
      * (C) 1988 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/INVEXTR.cbl  Revision 3.1"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    INVEXTR.
       AUTHOR.        R G HUTCHINS.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  01/14/88.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * EXTRACTS CURRENT ON-HAND INVENTORY TO A DELIMITED FILE FOR
      * DOWNSTREAM REPORTING.  ONE DETAIL LINE PER
      * ITEM-LOCATION WITH POSITIVE STOCK, ORDERED BY ITEM NAME,
      * WITH A TOTAL-QUANTITY LINE AFTER EACH ITEM'S DETAIL (CONTROL
      * BREAK ON ITEM) AND A GRAND TOTAL LINE AT END OF REPORT.
      * ITEMS WITH NO POSITIVE STOCK ANYWHERE ARE LEFT OFF THE
      * EXTRACT ENTIRELY.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1988-01-14 RGH  INITIAL RELEASE - INVENTORY EXTRACT, NO TOTALS  CR-0301 
      * 1990-05-09 MOL  ADDED PER-ITEM AND GRAND TOTAL LINES PER AUDIT  CR-0622 
      * 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
      * 1998-12-14 DWK  Y2K SWEEP - NO DATE FIELDS ON THIS EXTRACT      Y2K-011 
      * 2002-09-30 TNP  ITEM ORDER CHANGED TO NAME, WAS ITEM-ID ORDER   CR-1788
      * 2004-11-03 RGH  REVIEW COMMENTS REWORDED, NO LOGIC CHANGE        CR-2118
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS IE-TRACE-ON
                  OFF STATUS IS IE-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
               ORGANIZATION SEQUENTIAL
               STATUS IE-ITEM-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS IE-LOCN-STATUS.
           SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
               ORGANIZATION SEQUENTIAL
               STATUS IE-STOK-STATUS.
           SELECT INVENTORY-EXTRACT-FILE ASSIGN TO INVEXOUT
               ORGANIZATION LINE SEQUENTIAL
               STATUS IE-EXTR-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  ITEM-MASTER-FILE.
       COPY ITEMREC.
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  STOK-MASTER-FILE.
       COPY STOKREC.
       FD  INVENTORY-EXTRACT-FILE.
       01  IE-EXTRACT-LINE             PIC X(250).
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  IE-ITEM-STATUS.
           05  IE-ITEM-STAT-1          PIC X.
           05  IE-ITEM-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  IE-LOCN-STATUS.
           05  IE-LOCN-STAT-1          PIC X.
           05  IE-LOCN-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  IE-STOK-STATUS.
           05  IE-STOK-STAT-1          PIC X.
           05  IE-STOK-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  IE-EXTR-STATUS.
           05  IE-EXTR-STAT-1          PIC X.
           05  IE-EXTR-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * MASTER TABLES LOADED WHOLE FOR THE DURATION OF THE EXTRACT
      * RUN - READ-ONLY, NEVER REWRITTEN.
      *---------------------------------------------------------------
       01  IE-ITEM-TABLE-CTL.
           05  IE-ITEM-COUNT           PIC 9(5) COMP.
           05  IE-ITEM-TABLE OCCURS 2000 TIMES
                   INDEXED BY IE-ITEM-IX.
               COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 IE-IM-ENTRY.
           05  FILLER                  PIC X(04).
       01  IE-LOCN-TABLE-CTL.
           05  IE-LOCN-COUNT           PIC 9(4) COMP.
           05  IE-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY IE-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 IE-LM-ENTRY.
           05  FILLER                  PIC X(04).
       01  IE-STOK-TABLE-CTL.
           05  IE-STOK-COUNT           PIC 9(5) COMP.
           05  IE-STOK-TABLE OCCURS 4000 TIMES
                   INDEXED BY IE-STOK-IX.
               COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 IE-SM-ENTRY.
           05  FILLER                  PIC X(04).
      *---------------------------------------------------------------
      * ACTIVE-ITEM LIST - INDEX NUMBERS INTO IE-ITEM-TABLE FOR
      * ITEMS THAT HAVE AT LEAST ONE STOCK RECORD WITH QTY > 0,
      * HELD IN ITEM-NAME ORDER.  SORTED BY A HAND-ROLLED INSERTION
      * SORT - THERE ARE NEVER ENOUGH ACTIVE ITEMS ON ONE RUN TO
      * JUSTIFY A SORT FILE.
      *---------------------------------------------------------------
       01  IE-ACTIVE-LIST-CTL.
           05  IE-ACTIVE-COUNT         PIC 9(5) COMP VALUE ZERO.
           05  IE-ACTIVE-ENTRY OCCURS 2000 TIMES
                   INDEXED BY IE-ACTIVE-IX.
               10  IE-ACTIVE-ITEM-IX   PIC 9(5) COMP.
           05  FILLER                  PIC X(04).
       01  IE-INSERT-POS                PIC 9(5) COMP.
       01  IE-INSERT-DONE-SW           PIC X.
           88  IE-INSERT-DONE               VALUE "Y".
           88  IE-INSERT-NOT-DONE           VALUE "N".
       01  IE-HAS-STOCK-SW             PIC X.
           88  IE-ITEM-HAS-STOCK            VALUE "Y".
           88  IE-ITEM-HAS-NO-STOCK         VALUE "N".
      *---------------------------------------------------------------
      * REPORT WORK AREAS
      *---------------------------------------------------------------
       01  IE-ITEM-SUBTOTAL             PIC 9(9) COMP.
       01  IE-ITEM-SUBTOTAL-ED          PIC 9(9).
       01  IE-GRAND-TOTAL               PIC 9(9) COMP.
       01  IE-GRAND-TOTAL-ED            PIC 9(9).
       01  IE-LOCN-NAME-WORK            PIC X(100).
       01  IE-DETAIL-COUNT              PIC 9(9) COMP VALUE ZERO.
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                  PIC X(10) VALUE "INVEXTR =>".
           05  LOGMSG-TEXT              PIC X(60).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
       START-INVEXTR.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           MOVE ZERO TO IE-GRAND-TOTAL IE-DETAIL-COUNT.
           OPEN INPUT ITEM-MASTER-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
           OPEN INPUT STOK-MASTER-FILE.
           OPEN OUTPUT INVENTORY-EXTRACT-FILE.
           MOVE
          "ITEM ID,NAME,DESCRIPTION,CATEGORY,CONDITION,LOCATION,QUANTITY"
             TO IE-EXTRACT-LINE.
           WRITE IE-EXTRACT-LINE.
           PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
           PERFORM 300-BUILD-ACTIVE-ITEM-LIST THRU 300-EXIT.
           PERFORM 400-WRITE-DETAIL-LINES THRU 400-EXIT
               VARYING IE-ACTIVE-IX FROM 1 BY 1
               UNTIL IE-ACTIVE-IX > IE-ACTIVE-COUNT.
           PERFORM 600-WRITE-GRAND-TOTAL THRU 600-EXIT.
           CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE STOK-MASTER-FILE
                 INVENTORY-EXTRACT-FILE.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       200-LOAD-MASTERS.
           MOVE ZERO TO IE-ITEM-COUNT.
           PERFORM 210-READ-ONE-ITEM THRU 210-EXIT
               UNTIL IE-ITEM-STAT-1 NOT = "0".
           MOVE ZERO TO IE-LOCN-COUNT.
           PERFORM 220-READ-ONE-LOCN THRU 220-EXIT
               UNTIL IE-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO IE-STOK-COUNT.
           PERFORM 230-READ-ONE-STOK THRU 230-EXIT
               UNTIL IE-STOK-STAT-1 NOT = "0".
       200-EXIT.
           EXIT.
      *
       210-READ-ONE-ITEM.
           READ ITEM-MASTER-FILE.
           IF IE-ITEM-STAT-1 = "0"
               ADD 1 TO IE-ITEM-COUNT
               MOVE IM-ITEM-RECORD TO IE-IM-ENTRY (IE-ITEM-COUNT)
           END-IF.
       210-EXIT.
           EXIT.
      *
       220-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF IE-LOCN-STAT-1 = "0"
               ADD 1 TO IE-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO IE-LM-ENTRY (IE-LOCN-COUNT)
           END-IF.
       220-EXIT.
           EXIT.
      *
       230-READ-ONE-STOK.
           READ STOK-MASTER-FILE.
           IF IE-STOK-STAT-1 = "0"
               ADD 1 TO IE-STOK-COUNT
               MOVE SM-STOCK-RECORD TO IE-SM-ENTRY (IE-STOK-COUNT)
           END-IF.
       230-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * AN ITEM IS CONSIDERED "ACTIVE" FOR THE EXTRACT WHEN AT LEAST
      * ONE OF ITS STOCK RECORDS CARRIES A POSITIVE QUANTITY.  ACTIVE
      * ITEMS ARE INSERTED INTO IE-ACTIVE-ENTRY IN ITEM-NAME ORDER
      * AS THEY ARE FOUND.
      *---------------------------------------------------------------
       300-BUILD-ACTIVE-ITEM-LIST.
           PERFORM 310-TEST-ONE-ITEM THRU 310-EXIT
               VARYING IE-ITEM-IX FROM 1 BY 1
               UNTIL IE-ITEM-IX > IE-ITEM-COUNT.
       300-EXIT.
           EXIT.
      *
       310-TEST-ONE-ITEM.
           SET IE-ITEM-HAS-NO-STOCK TO TRUE.
           PERFORM 320-SCAN-ONE-STOK THRU 320-EXIT
               VARYING IE-STOK-IX FROM 1 BY 1
               UNTIL IE-STOK-IX > IE-STOK-COUNT
                   OR IE-ITEM-HAS-STOCK.
           IF IE-ITEM-HAS-STOCK
               PERFORM 330-INSERT-ACTIVE-ITEM THRU 330-EXIT
           END-IF.
       310-EXIT.
           EXIT.
      *
       320-SCAN-ONE-STOK.
           IF SM-ITEM-ID OF IE-SM-ENTRY (IE-STOK-IX)
                  = IM-ITEM-ID OF IE-IM-ENTRY (IE-ITEM-IX)
              AND SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX) > 0
               SET IE-ITEM-HAS-STOCK TO TRUE
           END-IF.
       320-EXIT.
           EXIT.
      *
       330-INSERT-ACTIVE-ITEM.
           ADD 1 TO IE-ACTIVE-COUNT.
           MOVE IE-ACTIVE-COUNT TO IE-INSERT-POS.
           SET IE-INSERT-NOT-DONE TO TRUE.
           PERFORM 340-FIND-INSERT-POINT THRU 340-EXIT
               UNTIL IE-INSERT-DONE.
           MOVE IE-ITEM-IX TO IE-ACTIVE-ITEM-IX (IE-INSERT-POS).
       330-EXIT.
           EXIT.
      *
       340-FIND-INSERT-POINT.
           IF IE-INSERT-POS = 1
               SET IE-INSERT-DONE TO TRUE
           ELSE
               IF IM-ITEM-NAME OF IE-IM-ENTRY
                      (IE-ACTIVE-ITEM-IX (IE-INSERT-POS - 1))
                  > IM-ITEM-NAME OF IE-IM-ENTRY (IE-ITEM-IX)
                   MOVE IE-ACTIVE-ITEM-IX (IE-INSERT-POS - 1)
                       TO IE-ACTIVE-ITEM-IX (IE-INSERT-POS)
                   SUBTRACT 1 FROM IE-INSERT-POS
               ELSE
                   SET IE-INSERT-DONE TO TRUE
               END-IF
           END-IF.
       340-EXIT.
           EXIT.
      *---------------------------------------------------------------
       400-WRITE-DETAIL-LINES.
           MOVE IE-ACTIVE-ITEM-IX (IE-ACTIVE-IX) TO IE-ITEM-IX.
           MOVE ZERO TO IE-ITEM-SUBTOTAL.
           PERFORM 410-WRITE-ONE-DETAIL THRU 410-EXIT
               VARYING IE-STOK-IX FROM 1 BY 1
               UNTIL IE-STOK-IX > IE-STOK-COUNT.
           PERFORM 500-WRITE-ITEM-TOTAL THRU 500-EXIT.
       400-EXIT.
           EXIT.
      *
       410-WRITE-ONE-DETAIL.
           IF SM-ITEM-ID OF IE-SM-ENTRY (IE-STOK-IX)
                  = IM-ITEM-ID OF IE-IM-ENTRY (IE-ITEM-IX)
              AND SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX) > 0
               PERFORM 420-FIND-LOCN-NAME THRU 420-EXIT
               ADD SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX)
                   TO IE-ITEM-SUBTOTAL
               ADD SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX)
                   TO IE-GRAND-TOTAL
               ADD 1 TO IE-DETAIL-COUNT
               MOVE SPACES TO IE-EXTRACT-LINE
               STRING
                   IM-ITEM-ID OF IE-IM-ENTRY (IE-ITEM-IX)
                       DELIMITED BY SIZE
                   "," DELIMITED BY SIZE
                   IM-ITEM-NAME OF IE-IM-ENTRY (IE-ITEM-IX)
                       DELIMITED BY "  "
                   "," DELIMITED BY SIZE
                   IM-ITEM-DESC OF IE-IM-ENTRY (IE-ITEM-IX)
                       DELIMITED BY "  "
                   "," DELIMITED BY SIZE
                   IM-ITEM-CATEGORY OF IE-IM-ENTRY (IE-ITEM-IX)
                       DELIMITED BY "  "
                   "," DELIMITED BY SIZE
                   IM-ITEM-CONDITION OF IE-IM-ENTRY (IE-ITEM-IX)
                       DELIMITED BY "  "
                   "," DELIMITED BY SIZE
                   IE-LOCN-NAME-WORK DELIMITED BY "  "
                   "," DELIMITED BY SIZE
                   SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX)
                       DELIMITED BY SIZE
                   INTO IE-EXTRACT-LINE
               WRITE IE-EXTRACT-LINE
           END-IF.
       410-EXIT.
           EXIT.
      *
       420-FIND-LOCN-NAME.
           MOVE "Unknown Location" TO IE-LOCN-NAME-WORK.
           SET IE-LOCN-IX TO 1.
           SEARCH IE-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-ID OF IE-LM-ENTRY (IE-LOCN-IX)
                    = SM-LOC-ID OF IE-SM-ENTRY (IE-STOK-IX)
                   MOVE LM-LOC-NAME OF IE-LM-ENTRY (IE-LOCN-IX)
                       TO IE-LOCN-NAME-WORK.
       420-EXIT.
           EXIT.
      *---------------------------------------------------------------
       500-WRITE-ITEM-TOTAL.
           MOVE IE-ITEM-SUBTOTAL TO IE-ITEM-SUBTOTAL-ED.
           MOVE SPACES TO IE-EXTRACT-LINE.
           STRING
               "** ITEM TOTAL **," DELIMITED BY SIZE
               IM-ITEM-NAME OF IE-IM-ENTRY (IE-ITEM-IX)
                   DELIMITED BY "  "
               "," DELIMITED BY SIZE
               IE-ITEM-SUBTOTAL-ED DELIMITED BY SIZE
               INTO IE-EXTRACT-LINE.
           WRITE IE-EXTRACT-LINE.
       500-EXIT.
           EXIT.
      *---------------------------------------------------------------
       600-WRITE-GRAND-TOTAL.
           MOVE IE-GRAND-TOTAL TO IE-GRAND-TOTAL-ED.
           MOVE SPACES TO IE-EXTRACT-LINE.
           STRING
               "** GRAND TOTAL **," DELIMITED BY SIZE
               IE-GRAND-TOTAL-ED DELIMITED BY SIZE
               INTO IE-EXTRACT-LINE.
           WRITE IE-EXTRACT-LINE.
       600-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
