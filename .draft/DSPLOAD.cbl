      *---------------------------------------------------------------
      * (C) 1987 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/DSPLOAD.cbl  Revision 2.2"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DSPLOAD.
       AUTHOR.        M. O'-L.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  10/16/87.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * BULK-LOADS DISPOSAL HISTORY ROWS FROM AN EXTERNAL EXTRACT
      * FILE.  EVERY ROW IS VALIDATED BEFORE ANY HISTORY RECORD IS
      * WRITTEN; IF A SINGLE ROW FAILS VALIDATION THE ENTIRE RUN IS
      * ABORTED AND NOTHING IS WRITTEN.  THE
      * ITEM NAME AND LOCATION NAME ON THE ROW ARE FOUND OR ADDED
      * TO THE MASTERS AS THEY TURN UP, SAME AS INVLOAD/MOVLOAD.
      * THIS LOADER RECORDS HISTORY ONLY - IT DOES NOT TOUCH THE
      * STOCK MASTER.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1987-10-16 MOL  INITIAL RELEASE - BULK LOAD OF DISPOSAL HISTORY CR-0235 
      * 1991-03-11 RGH  ALL-OR-NOTHING LOAD, SAME CHANGE AS INVLOAD     CR-0705 
      * 1994-01-07 MOL  DSP-REASON REQUIRED PER SURPLUS BOARD REQUEST   CR-0933 
      * 1998-12-14 DWK  Y2K - DP-DISPOSAL-DATE CONFIRMED CCYYMMDD       Y2K-011 
      * 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
      * 2004-08-11 TNP  ROW LAYOUT FIXED, REASON/DATE WERE SWAPPED      CR-2091
      * 2004-11-03 RGH  REVIEW COMMENTS REWORDED, NO LOGIC CHANGE        CR-2118
      * 2004-11-15 RGH  DISPOSAL ROWS NOW STAGED IN A TABLE AND WRITTEN  CR-2141
      *                 ONLY AFTER THE WHOLE FILE PASSES - WRITING AS
      *                 EACH ROW VALIDATED LEFT EARLIER ROWS ON THE
      *                 HISTORY FILE WHEN A LATER ROW ABORTED THE LOAD
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS DL-TRACE-ON
                  OFF STATUS IS DL-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT LOAD-EXTRACT-FILE ASSIGN TO DSPLDEXT
               ORGANIZATION LINE SEQUENTIAL
               STATUS DL-EXTR-STATUS.
           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
               ORGANIZATION SEQUENTIAL
               STATUS DL-ITEM-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS DL-LOCN-STATUS.
           SELECT DSPT-HISTORY-FILE ASSIGN TO DSPTHIST
               ORGANIZATION SEQUENTIAL
               STATUS DL-DSPT-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  LOAD-EXTRACT-FILE.
       01  DL-EXTR-LINE                PIC X(300).
       FD  ITEM-MASTER-FILE.
       COPY ITEMREC.
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  DSPT-HISTORY-FILE.
       COPY DSPTREC.
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  DL-EXTR-STATUS.
           05  DL-EXTR-STAT-1          PIC X.
           05  DL-EXTR-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  DL-ITEM-STATUS.
           05  DL-ITEM-STAT-1          PIC X.
           05  DL-ITEM-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  DL-LOCN-STATUS.
           05  DL-LOCN-STAT-1          PIC X.
           05  DL-LOCN-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  DL-DSPT-STATUS.
           05  DL-DSPT-STAT-1          PIC X.
           05  DL-DSPT-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * MASTERS HELD AS TABLES, EDITED IN PLACE, REWRITTEN ONLY IF
      * EVERY LOAD ROW PASSES.
      *---------------------------------------------------------------
       01  DL-ITEM-TABLE-CTL.
           05  DL-ITEM-COUNT           PIC 9(5) COMP.
           05  DL-ITEM-TABLE OCCURS 2000 TIMES
                   INDEXED BY DL-ITEM-IX.
               COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 DL-IM-ENTRY.
           05  FILLER                  PIC X(04).
       01  DL-LOCN-TABLE-CTL.
           05  DL-LOCN-COUNT           PIC 9(4) COMP.
           05  DL-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY DL-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 DL-LM-ENTRY.
           05  FILLER                  PIC X(04).
       01  DL-NEXT-ITEM-ID             PIC 9(6) COMP.
       01  DL-NEXT-LOCN-ID             PIC 9(4) COMP.
       01  DL-NEXT-DSPT-ID             PIC 9(6) COMP VALUE ZERO.
      *---------------------------------------------------------------
      * DISPOSAL ROWS ARE STAGED HERE AS THEY PASS AND ARE ONLY
      * WRITTEN TO THE HISTORY FILE BY 830-WRITE-DISPOSALS, CALLED
      * AFTER THE WHOLE RUN HAS PASSED - CR-2141.
      *---------------------------------------------------------------
       01  DL-DSPT-TABLE-CTL.
           05  DL-DSPT-COUNT           PIC 9(7) COMP.
           05  DL-DSPT-TABLE OCCURS 5000 TIMES
                   INDEXED BY DL-DSPT-IX.
               COPY DSPTREC REPLACING 01 DP-DISPOSAL-RECORD BY 10 DL-DP-ENTRY.
           05  FILLER                  PIC X(04).
      *---------------------------------------------------------------
      * LOAD ROW - DELIMITED INPUT
      * (ITEM-NAME, LOC-NAME, QTY, DISPOSAL-DATE, REASON, NOTES) -
      * CR-2091.  DSP-BY IS NOT CARRIED ON THE ROW; IT IS STAMPED
      * WITH THE RUNNING USER'S NAME AT WRITE TIME.
      *---------------------------------------------------------------
       01  DL-ROW-FIELDS.
           05  DL-RW-ITEM-NAME         PIC X(100).
           05  DL-RW-LOC-NAME          PIC X(100).
           05  DL-RW-QTY               PIC S9(9).
           05  DL-RW-DISPOSAL-DATE     PIC 9(8).
           05  DL-RW-REASON            PIC X(100).
           05  DL-RW-NOTES             PIC X(200).
           05  FILLER                  PIC X(10).
       01  DL-RUNNING-USER             PIC X(100)
               VALUE "BATCH - DSPLOAD".
       01  DL-EOF-SW                   PIC X VALUE "N".
           88  DL-AT-EOF                    VALUE "Y".
       01  DL-ABORT-SW                 PIC X VALUE "N".
           88  DL-LOAD-ABORTED               VALUE "Y".
       01  DL-ROW-VALID-SW             PIC X.
           88  DL-ROW-IS-VALID               VALUE "Y".
           88  DL-ROW-IS-INVALID              VALUE "N".
       01  DL-FOUND-SW                 PIC X.
           88  DL-ENTRY-FOUND               VALUE "Y".
           88  DL-ENTRY-NOT-FOUND           VALUE "N".
       01  DL-ROW-NUMBER                PIC 9(7) COMP VALUE ZERO.
       01  DL-ITEM-FOUND-IX             PIC 9(5) COMP.
       01  DL-LOCN-FOUND-IX             PIC 9(4) COMP.
      *---------------------------------------------------------------
      * VALCHK LINKAGE
      *---------------------------------------------------------------
       01  DL-VC-BLOCK.
       COPY VALCOPY.
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                  PIC X(10) VALUE "DSPLOAD =>".
           05  LOGMSG-TEXT              PIC X(60).
       01  LOGMSG-ERR.
           05  FILLER                  PIC X(14) VALUE "DSPLOAD ERR =>".
           05  LOG-ERR-ROW             PIC 9(7).
           05  FILLER                  PIC X(8) VALUE " REASON ".
           05  LOG-ERR-ROUTINE         PIC X(40).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
       START-DSPLOAD.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           PERFORM 050-OPEN-FILES THRU 050-EXIT.
           PERFORM 100-LOAD-MASTERS THRU 100-EXIT.
           PERFORM 200-VALIDATE-AND-STAGE-ROWS THRU 200-EXIT
               UNTIL DL-AT-EOF OR DL-LOAD-ABORTED.
           IF DL-LOAD-ABORTED
               PERFORM 900-ABORT-IMPORT THRU 900-ABORT-EXIT
           ELSE
               PERFORM 800-REWRITE-MASTERS THRU 800-EXIT
               PERFORM 830-WRITE-DISPOSALS THRU 830-EXIT
               MOVE "Load completed, masters rewritten" TO LOGMSG-TEXT
               PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
           END-IF.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       050-OPEN-FILES.
           OPEN INPUT LOAD-EXTRACT-FILE.
           OPEN INPUT ITEM-MASTER-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
       050-EXIT.
           EXIT.
      *---------------------------------------------------------------
       100-LOAD-MASTERS.
           MOVE ZERO TO DL-ITEM-COUNT DL-NEXT-ITEM-ID.
           PERFORM 110-READ-ONE-ITEM THRU 110-EXIT
               UNTIL DL-ITEM-STAT-1 NOT = "0".
           MOVE ZERO TO DL-LOCN-COUNT DL-NEXT-LOCN-ID.
           PERFORM 120-READ-ONE-LOCN THRU 120-EXIT
               UNTIL DL-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO DL-DSPT-COUNT.
       100-EXIT.
           EXIT.
      *
       110-READ-ONE-ITEM.
           READ ITEM-MASTER-FILE.
           IF DL-ITEM-STAT-1 = "0"
               ADD 1 TO DL-ITEM-COUNT
               MOVE IM-ITEM-RECORD TO DL-IM-ENTRY (DL-ITEM-COUNT)
               IF IM-ITEM-ID > DL-NEXT-ITEM-ID
                   MOVE IM-ITEM-ID TO DL-NEXT-ITEM-ID
               END-IF
           END-IF.
       110-EXIT.
           EXIT.
      *
       120-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF DL-LOCN-STAT-1 = "0"
               ADD 1 TO DL-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO DL-LM-ENTRY (DL-LOCN-COUNT)
               IF LM-LOC-ID > DL-NEXT-LOCN-ID
                   MOVE LM-LOC-ID TO DL-NEXT-LOCN-ID
               END-IF
           END-IF.
       120-EXIT.
           EXIT.
      *---------------------------------------------------------------
       200-VALIDATE-AND-STAGE-ROWS.
           READ LOAD-EXTRACT-FILE
               AT END
                   SET DL-AT-EOF TO TRUE
                   GO TO 200-EXIT.
           ADD 1 TO DL-ROW-NUMBER.
           PERFORM 210-PARSE-ROW THRU 210-EXIT.
           PERFORM 220-VALIDATE-ROW THRU 220-EXIT.
           IF DL-ROW-IS-INVALID
               SET DL-LOAD-ABORTED TO TRUE
               MOVE DL-ROW-NUMBER TO LOG-ERR-ROW
               PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
               GO TO 200-EXIT
           END-IF.
           PERFORM 300-FIND-OR-ADD-ITEM THRU 300-EXIT.
           PERFORM 400-FIND-OR-ADD-LOCATION THRU 400-EXIT.
           PERFORM 500-WRITE-DISPOSAL THRU 500-EXIT.
       200-EXIT.
           EXIT.
      *---------------------------------------------------------------
       210-PARSE-ROW.
           UNSTRING DL-EXTR-LINE DELIMITED BY ","
               INTO DL-RW-ITEM-NAME DL-RW-LOC-NAME DL-RW-QTY
                    DL-RW-DISPOSAL-DATE DL-RW-REASON DL-RW-NOTES.
       210-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * EVERY ROW MUST CARRY A POSITIVE QUANTITY, A REASON, AND A
      * VALID DISPOSAL DATE, OR THE WHOLE LOAD IS ABORTED.
      *---------------------------------------------------------------
       220-VALIDATE-ROW.
           SET DL-ROW-IS-VALID TO TRUE.
           IF DL-RW-ITEM-NAME = SPACES
               SET DL-ROW-IS-INVALID TO TRUE
               MOVE "Item name blank" TO LOG-ERR-ROUTINE
               GO TO 220-EXIT
           END-IF.
           IF DL-RW-REASON = SPACES
               SET DL-ROW-IS-INVALID TO TRUE
               MOVE "Disposal reason blank" TO LOG-ERR-ROUTINE
               GO TO 220-EXIT
           END-IF.
           MOVE DL-RW-QTY TO VC-NUMERIC-INPUT.
           SET VC-FN-POSITIVE-INT TO TRUE.
           CALL "VALCHK" USING DL-VC-BLOCK.
           IF VC-RESULT-BAD
               SET DL-ROW-IS-INVALID TO TRUE
               MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
               GO TO 220-EXIT
           END-IF.
           MOVE DL-RW-DISPOSAL-DATE TO VC-DATE-INPUT.
           SET VC-FN-VALID-DATE TO TRUE.
           CALL "VALCHK" USING DL-VC-BLOCK.
           IF VC-RESULT-BAD
               SET DL-ROW-IS-INVALID TO TRUE
               MOVE "Disposal date not valid" TO LOG-ERR-ROUTINE
           END-IF.
       220-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * ITEM IS MATCHED ON NAME ALONE; A BARE ITEM MASTER (NAME
      * ONLY, NO DESCRIPTION) IS CREATED IF NOT FOUND.
      *---------------------------------------------------------------
       300-FIND-OR-ADD-ITEM.
           SET DL-ENTRY-NOT-FOUND TO TRUE.
           SET DL-ITEM-IX TO 1.
           SEARCH DL-ITEM-TABLE
               AT END NEXT SENTENCE
               WHEN IM-ITEM-NAME OF DL-IM-ENTRY (DL-ITEM-IX)
                    = DL-RW-ITEM-NAME
                   SET DL-ENTRY-FOUND TO TRUE
                   MOVE DL-ITEM-IX TO DL-ITEM-FOUND-IX.
           IF DL-ENTRY-NOT-FOUND
               ADD 1 TO DL-NEXT-ITEM-ID
               ADD 1 TO DL-ITEM-COUNT
               MOVE DL-NEXT-ITEM-ID
                   TO IM-ITEM-ID OF DL-IM-ENTRY (DL-ITEM-COUNT)
               MOVE DL-RW-ITEM-NAME
                   TO IM-ITEM-NAME OF DL-IM-ENTRY (DL-ITEM-COUNT)
               MOVE SPACES
                   TO IM-ITEM-DESC OF DL-IM-ENTRY (DL-ITEM-COUNT)
               MOVE "Uncategorized"
                   TO IM-ITEM-CATEGORY OF DL-IM-ENTRY (DL-ITEM-COUNT)
               MOVE "Unknown"
                   TO IM-ITEM-CONDITION OF DL-IM-ENTRY (DL-ITEM-COUNT)
               MOVE DL-RW-DISPOSAL-DATE
                   TO IM-ITEM-DATE-ACQ OF DL-IM-ENTRY (DL-ITEM-COUNT)
               MOVE ZERO
                   TO IM-ITEM-UNIT-PRICE OF DL-IM-ENTRY (DL-ITEM-COUNT)
               MOVE DL-ITEM-COUNT TO DL-ITEM-FOUND-IX
           END-IF.
       300-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * LOCATION NAME IS NORMALIZED TO TITLE CASE, THEN FOUND OR
      * ADDED TO THE LOCATION MASTER TABLE.
      *---------------------------------------------------------------
       400-FIND-OR-ADD-LOCATION.
           MOVE DL-RW-LOC-NAME TO VC-TEXT-INPUT.
           SET VC-FN-NORMALIZE-LOCN TO TRUE.
           CALL "VALCHK" USING DL-VC-BLOCK.
           MOVE VC-TEXT-OUTPUT TO DL-RW-LOC-NAME.
           SET DL-ENTRY-NOT-FOUND TO TRUE.
           SET DL-LOCN-IX TO 1.
           SEARCH DL-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-NAME OF DL-LM-ENTRY (DL-LOCN-IX)
                    = DL-RW-LOC-NAME
                   SET DL-ENTRY-FOUND TO TRUE
                   MOVE DL-LOCN-IX TO DL-LOCN-FOUND-IX.
           IF DL-ENTRY-NOT-FOUND
               ADD 1 TO DL-NEXT-LOCN-ID
               ADD 1 TO DL-LOCN-COUNT
               MOVE DL-NEXT-LOCN-ID TO LM-LOC-ID OF
                   DL-LM-ENTRY (DL-LOCN-COUNT)
               MOVE DL-RW-LOC-NAME TO LM-LOC-NAME OF
                   DL-LM-ENTRY (DL-LOCN-COUNT)
               MOVE DL-LOCN-COUNT TO DL-LOCN-FOUND-IX
           END-IF.
       400-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *---------------------------------------------------------------
      * THE DISPOSAL ROW IS ONLY STAGED HERE - IT IS NOT WRITTEN TO
      * THE HISTORY FILE UNTIL 830-WRITE-DISPOSALS, AFTER THE WHOLE
      * TRANSACTION FILE HAS PASSED - CR-2141.
      *---------------------------------------------------------------
       500-WRITE-DISPOSAL.
           ADD 1 TO DL-DSPT-COUNT.
           ADD 1 TO DL-NEXT-DSPT-ID.
           MOVE DL-NEXT-DSPT-ID
               TO DP-DISPOSAL-ID OF DL-DP-ENTRY (DL-DSPT-COUNT).
           MOVE IM-ITEM-ID OF DL-IM-ENTRY (DL-ITEM-FOUND-IX)
               TO DP-ITEM-ID OF DL-DP-ENTRY (DL-DSPT-COUNT).
           MOVE LM-LOC-ID OF DL-LM-ENTRY (DL-LOCN-FOUND-IX)
               TO DP-LOC-ID OF DL-DP-ENTRY (DL-DSPT-COUNT).
           MOVE DL-RW-QTY
               TO DP-QTY OF DL-DP-ENTRY (DL-DSPT-COUNT).
           MOVE DL-RW-REASON
               TO DP-REASON OF DL-DP-ENTRY (DL-DSPT-COUNT).
           MOVE DL-RW-DISPOSAL-DATE
               TO DP-DISPOSAL-DATE OF DL-DP-ENTRY (DL-DSPT-COUNT).
           MOVE DL-RUNNING-USER
               TO DP-DISPOSED-BY OF DL-DP-ENTRY (DL-DSPT-COUNT).
           MOVE DL-RW-NOTES
               TO DP-NOTES OF DL-DP-ENTRY (DL-DSPT-COUNT).
       500-EXIT.
           EXIT.
      *---------------------------------------------------------------
       800-REWRITE-MASTERS.
           CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE.
           OPEN OUTPUT ITEM-MASTER-FILE.
           PERFORM 810-WRITE-ONE-ITEM THRU 810-EXIT
               VARYING DL-ITEM-IX FROM 1 BY 1
               UNTIL DL-ITEM-IX > DL-ITEM-COUNT.
           CLOSE ITEM-MASTER-FILE.
           OPEN OUTPUT LOCN-MASTER-FILE.
           PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
               VARYING DL-LOCN-IX FROM 1 BY 1
               UNTIL DL-LOCN-IX > DL-LOCN-COUNT.
           CLOSE LOCN-MASTER-FILE.
       800-EXIT.
           EXIT.
      *
       810-WRITE-ONE-ITEM.
           MOVE DL-IM-ENTRY (DL-ITEM-IX) TO IM-ITEM-RECORD.
           WRITE IM-ITEM-RECORD.
       810-EXIT.
           EXIT.
      *
       820-WRITE-ONE-LOCN.
           MOVE DL-LM-ENTRY (DL-LOCN-IX) TO LM-LOCATION-RECORD.
           WRITE LM-LOCATION-RECORD.
       820-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * THE HISTORY FILE IS NOT OPENED AT ALL UNTIL EVERY STAGED
      * DISPOSAL IS KNOWN GOOD - CR-2141.
      *---------------------------------------------------------------
       830-WRITE-DISPOSALS.
           OPEN EXTEND DSPT-HISTORY-FILE.
           PERFORM 840-WRITE-ONE-DSPT THRU 840-EXIT
               VARYING DL-DSPT-IX FROM 1 BY 1
               UNTIL DL-DSPT-IX > DL-DSPT-COUNT.
           CLOSE DSPT-HISTORY-FILE.
       830-EXIT.
           EXIT.
      *
       840-WRITE-ONE-DSPT.
           MOVE DL-DP-ENTRY (DL-DSPT-IX) TO DP-DISPOSAL-RECORD.
           WRITE DP-DISPOSAL-RECORD.
       840-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-ABORT-IMPORT.
           MOVE "Load aborted, masters unchanged" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
       900-ABORT-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
      *
       910-DISPLAY-LOGMSG-ERR.
           DISPLAY LOGMSG-ERR.
       910-EXIT.
           EXIT.
      *---------------------------------------------------------------
       950-CLOSE-FILES.
           CLOSE LOAD-EXTRACT-FILE.
       950-EXIT.
           EXIT.
