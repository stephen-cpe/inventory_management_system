      *---------------------------------------------------------------
      * (C) 1987 COMMONWEALTH SURPLUS PROPERTY DIVISION
      * DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
      * THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
      * DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
      *
      * #ident "@(#) cspd/invsys/batch/INVLOAD.cbl  Revision 5.0"
      *---------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    INVLOAD.
       AUTHOR.        R G HUTCHINS.
       INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
       DATE-WRITTEN.  09/11/87.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      * BULK-LOADS INVENTORY ROWS FROM AN EXTERNAL EXTRACT FILE INTO
      * THE ITEM, LOCATION AND STOCK MASTERS.  EVERY ROW IN THE
      * INPUT FILE IS VALIDATED BEFORE ANY MASTER IS REWRITTEN; IF A
      * SINGLE ROW FAILS VALIDATION THE ENTIRE RUN IS ABORTED AND
      * NO MASTER IS TOUCHED.  THIS IS AN ALL-OR-NOTHING LOAD, NOT A
      * ROW-AT-A-TIME POST.
      *---------------------------------------------------------------
      * CHANGE LOG
      *---------------------------------------------------------------
      * 1987-09-11 RGH  INITIAL RELEASE - BULK LOAD FROM EXTRACT FILE   CR-0212
      * 1991-03-04 RGH  ALL-OR-NOTHING LOAD, WAS ROW-AT-A-TIME COMMIT   CR-0701
      * 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891
      * 1998-12-14 DWK  Y2K - LOAD ROW DATE CONFIRMED CCYYMMDD ON INPUT Y2K-011
      * 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
      * 2004-08-11 TNP  ROW LAYOUT FIXED, ITEM MATCH ON NAME ONLY       CR-2091
      * 2004-11-03 RGH  REVIEW COMMENTS REWORDED, NO LOGIC CHANGE        CR-2118
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  USL-486.
       OBJECT-COMPUTER.  USL-486.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 ON STATUS IS IL-TRACE-ON
                  OFF STATUS IS IL-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT LOAD-EXTRACT-FILE ASSIGN TO INVLDEXT
               ORGANIZATION LINE SEQUENTIAL
               STATUS IL-EXTR-STATUS.
           SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
               ORGANIZATION SEQUENTIAL
               STATUS IL-ITEM-STATUS.
           SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
               ORGANIZATION SEQUENTIAL
               STATUS IL-LOCN-STATUS.
           SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
               ORGANIZATION SEQUENTIAL
               STATUS IL-STOK-STATUS.
      *---------------------------------------------------------------
       DATA DIVISION.
       FILE SECTION.
       FD  LOAD-EXTRACT-FILE.
       01  IL-EXTR-LINE                PIC X(300).
       FD  ITEM-MASTER-FILE.
       COPY ITEMREC.
       FD  LOCN-MASTER-FILE.
       COPY LOCNREC.
       FD  STOK-MASTER-FILE.
       COPY STOKREC.
      *---------------------------------------------------------------
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      * FILE STATUS
      *---------------------------------------------------------------
       01  IL-EXTR-STATUS.
           05  IL-EXTR-STAT-1          PIC X.
           05  IL-EXTR-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  IL-ITEM-STATUS.
           05  IL-ITEM-STAT-1          PIC X.
           05  IL-ITEM-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  IL-LOCN-STATUS.
           05  IL-LOCN-STAT-1          PIC X.
           05  IL-LOCN-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
       01  IL-STOK-STATUS.
           05  IL-STOK-STAT-1          PIC X.
           05  IL-STOK-STAT-2          PIC X.
           05  FILLER                  PIC X(02).
      *---------------------------------------------------------------
      * MASTERS HELD AS TABLES, EDITED IN PLACE, REWRITTEN ONLY IF
      * EVERY LOAD ROW PASSES.
      *---------------------------------------------------------------
       01  IL-ITEM-TABLE-CTL.
           05  IL-ITEM-COUNT           PIC 9(5) COMP.
           05  IL-ITEM-TABLE OCCURS 2000 TIMES
                   INDEXED BY IL-ITEM-IX.
               COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 IL-IM-ENTRY.
           05  FILLER                  PIC X(04).
       01  IL-LOCN-TABLE-CTL.
           05  IL-LOCN-COUNT           PIC 9(4) COMP.
           05  IL-LOCN-TABLE OCCURS 500 TIMES
                   INDEXED BY IL-LOCN-IX.
               COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 IL-LM-ENTRY.
           05  FILLER                  PIC X(04).
       01  IL-STOK-TABLE-CTL.
           05  IL-STOK-COUNT           PIC 9(5) COMP.
           05  IL-STOK-TABLE OCCURS 4000 TIMES
                   INDEXED BY IL-STOK-IX.
               COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 IL-SM-ENTRY.
           05  FILLER                  PIC X(04).
       01  IL-NEXT-ITEM-ID             PIC 9(6) COMP.
       01  IL-NEXT-LOCN-ID             PIC 9(4) COMP.
      *---------------------------------------------------------------
      * LOAD ROW - DELIMITED INPUT
      * (ITEM-NAME, LOC-NAME, QTY, ITEM-DESC, CATEGORY, CONDITION) -
      * NO DATE-ACQ OR UNIT-PRICE ON THE IMPORT ROW - THE BULK
      * EXTRACT CARRIES NEITHER - CR-2091.
      *---------------------------------------------------------------
       01  IL-ROW-FIELDS.
           05  IL-RW-ITEM-NAME         PIC X(100).
           05  IL-RW-LOC-NAME          PIC X(100).
           05  IL-RW-QTY               PIC S9(9).
           05  IL-RW-ITEM-DESC         PIC X(200).
           05  IL-RW-CATEGORY          PIC X(50).
           05  IL-RW-CONDITION         PIC X(50).
           05  FILLER                  PIC X(10).
       01  IL-EOF-SW                   PIC X VALUE "N".
           88  IL-AT-EOF                    VALUE "Y".
       01  IL-ABORT-SW                 PIC X VALUE "N".
           88  IL-LOAD-ABORTED               VALUE "Y".
       01  IL-ROW-VALID-SW             PIC X.
           88  IL-ROW-IS-VALID               VALUE "Y".
           88  IL-ROW-IS-INVALID              VALUE "N".
       01  IL-FOUND-SW                 PIC X.
           88  IL-ENTRY-FOUND               VALUE "Y".
           88  IL-ENTRY-NOT-FOUND           VALUE "N".
       01  IL-ROW-NUMBER                PIC 9(7) COMP VALUE ZERO.
       01  IL-ITEM-FOUND-IX             PIC 9(5) COMP.
       01  IL-LOCN-FOUND-IX             PIC 9(4) COMP.
      *---------------------------------------------------------------
      * VALCHK LINKAGE
      *---------------------------------------------------------------
       01  IL-VC-BLOCK.
       COPY VALCOPY.
      *---------------------------------------------------------------
      * LOG MESSAGE DEFINITIONS
      *---------------------------------------------------------------
       01  LOGMSG.
           05  FILLER                  PIC X(10) VALUE "INVLOAD =>".
           05  LOGMSG-TEXT              PIC X(60).
       01  LOGMSG-ERR.
           05  FILLER                  PIC X(14) VALUE "INVLOAD ERR =>".
           05  LOG-ERR-ROW             PIC 9(7).
           05  FILLER                  PIC X(8) VALUE " REASON ".
           05  LOG-ERR-ROUTINE         PIC X(40).
      *
       LINKAGE SECTION.
      *---------------------------------------------------------------
       PROCEDURE DIVISION.
      *
      * CSIMPCL'S THREE-PHASE DRIVER (INIT, DO THE WORK, CLEAN UP,
      * ONE STOP RUN) RESTATED FOR AN ALL-OR-NOTHING BATCH LOAD.
      *---------------------------------------------------------------
       START-INVLOAD.
           MOVE "Started" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           PERFORM 050-OPEN-FILES THRU 050-EXIT.
           PERFORM 100-LOAD-MASTERS THRU 100-EXIT.
           PERFORM 200-VALIDATE-AND-STAGE-ROWS THRU 200-EXIT
               UNTIL IL-AT-EOF OR IL-LOAD-ABORTED.
           IF IL-LOAD-ABORTED
               PERFORM 900-ABORT-IMPORT THRU 900-ABORT-EXIT
           ELSE
               PERFORM 800-REWRITE-MASTERS THRU 800-EXIT
               MOVE "Load completed, masters rewritten" TO LOGMSG-TEXT
               PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
           END-IF.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           MOVE "Ended" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
           STOP RUN.
      *---------------------------------------------------------------
       050-OPEN-FILES.
           OPEN INPUT LOAD-EXTRACT-FILE.
           OPEN INPUT ITEM-MASTER-FILE.
           OPEN INPUT LOCN-MASTER-FILE.
           OPEN INPUT STOK-MASTER-FILE.
       050-EXIT.
           EXIT.
      *---------------------------------------------------------------
       100-LOAD-MASTERS.
           MOVE ZERO TO IL-ITEM-COUNT IL-NEXT-ITEM-ID.
           PERFORM 110-READ-ONE-ITEM THRU 110-EXIT
               UNTIL IL-ITEM-STAT-1 NOT = "0".
           MOVE ZERO TO IL-LOCN-COUNT IL-NEXT-LOCN-ID.
           PERFORM 120-READ-ONE-LOCN THRU 120-EXIT
               UNTIL IL-LOCN-STAT-1 NOT = "0".
           MOVE ZERO TO IL-STOK-COUNT.
           PERFORM 130-READ-ONE-STOK THRU 130-EXIT
               UNTIL IL-STOK-STAT-1 NOT = "0".
       100-EXIT.
           EXIT.
      *
       110-READ-ONE-ITEM.
           READ ITEM-MASTER-FILE.
           IF IL-ITEM-STAT-1 = "0"
               ADD 1 TO IL-ITEM-COUNT
               MOVE IM-ITEM-RECORD TO IL-IM-ENTRY (IL-ITEM-COUNT)
               IF IM-ITEM-ID > IL-NEXT-ITEM-ID
                   MOVE IM-ITEM-ID TO IL-NEXT-ITEM-ID
               END-IF
           END-IF.
       110-EXIT.
           EXIT.
      *
       120-READ-ONE-LOCN.
           READ LOCN-MASTER-FILE.
           IF IL-LOCN-STAT-1 = "0"
               ADD 1 TO IL-LOCN-COUNT
               MOVE LM-LOCATION-RECORD TO IL-LM-ENTRY (IL-LOCN-COUNT)
               IF LM-LOC-ID > IL-NEXT-LOCN-ID
                   MOVE LM-LOC-ID TO IL-NEXT-LOCN-ID
               END-IF
           END-IF.
       120-EXIT.
           EXIT.
      *
       130-READ-ONE-STOK.
           READ STOK-MASTER-FILE.
           IF IL-STOK-STAT-1 = "0"
               ADD 1 TO IL-STOK-COUNT
               MOVE SM-STOCK-RECORD TO IL-SM-ENTRY (IL-STOK-COUNT)
           END-IF.
       130-EXIT.
           EXIT.
      *---------------------------------------------------------------
       200-VALIDATE-AND-STAGE-ROWS.
           READ LOAD-EXTRACT-FILE
               AT END
                   SET IL-AT-EOF TO TRUE
                   GO TO 200-EXIT.
           ADD 1 TO IL-ROW-NUMBER.
           PERFORM 210-PARSE-ROW THRU 210-EXIT.
           PERFORM 220-VALIDATE-ROW THRU 220-EXIT.
           IF IL-ROW-IS-INVALID
               SET IL-LOAD-ABORTED TO TRUE
               MOVE IL-ROW-NUMBER TO LOG-ERR-ROW
               PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
               GO TO 200-EXIT
           END-IF.
           PERFORM 300-FIND-ITEM-BY-NAME THRU 300-EXIT.
           PERFORM 400-FIND-OR-ADD-LOCATION THRU 400-EXIT.
           PERFORM 500-POST-ROW THRU 500-EXIT.
       200-EXIT.
           EXIT.
      *---------------------------------------------------------------
       210-PARSE-ROW.
           UNSTRING IL-EXTR-LINE DELIMITED BY ","
               INTO IL-RW-ITEM-NAME IL-RW-LOC-NAME IL-RW-QTY
                    IL-RW-ITEM-DESC IL-RW-CATEGORY IL-RW-CONDITION.
           IF IL-RW-CATEGORY = SPACES
               MOVE "Uncategorized" TO IL-RW-CATEGORY
           END-IF.
           IF IL-RW-CONDITION = SPACES
               MOVE "Unknown" TO IL-RW-CONDITION
           END-IF.
       210-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * EVERY ROW MUST CARRY AN ITEM NAME, A LOCATION NAME AND A
      * POSITIVE QUANTITY, OR THE WHOLE LOAD IS ABORTED - CR-2091.
      *---------------------------------------------------------------
       220-VALIDATE-ROW.
           SET IL-ROW-IS-VALID TO TRUE.
           IF IL-RW-ITEM-NAME = SPACES
               SET IL-ROW-IS-INVALID TO TRUE
               MOVE "Item name blank" TO LOG-ERR-ROUTINE
               GO TO 220-EXIT
           END-IF.
           IF IL-RW-LOC-NAME = SPACES
               SET IL-ROW-IS-INVALID TO TRUE
               MOVE "Location name blank" TO LOG-ERR-ROUTINE
               GO TO 220-EXIT
           END-IF.
           MOVE IL-RW-QTY TO VC-NUMERIC-INPUT.
           SET VC-FN-POSITIVE-INT TO TRUE.
           CALL "VALCHK" USING IL-VC-BLOCK.
           IF VC-RESULT-BAD
               SET IL-ROW-IS-INVALID TO TRUE
               MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
           END-IF.
       220-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * ITEM IS MATCHED ON NAME ONLY (UNLIKE THE RECEIPT CARD POSTING,
      * WHICH TAKES NAME AND DESCRIPTION TOGETHER) - CR-2091, SINCE
      * THE BULK EXTRACT ROW DOES NOT CARRY A SEPARATE DESCRIPTION
      * RELIABLE ENOUGH TO MATCH ON.  A NEW ITEM CARRIES NO DATE
      * ACQUIRED OR UNIT PRICE FROM THIS ROW - THE IMPORT ROW DOES
      * NOT SUPPLY EITHER ONE.
      *---------------------------------------------------------------
       300-FIND-ITEM-BY-NAME.
           SET IL-ENTRY-NOT-FOUND TO TRUE.
           SET IL-ITEM-IX TO 1.
           SEARCH IL-ITEM-TABLE
               AT END NEXT SENTENCE
               WHEN IM-ITEM-NAME OF IL-IM-ENTRY (IL-ITEM-IX)
                    = IL-RW-ITEM-NAME
                   SET IL-ENTRY-FOUND TO TRUE
                   MOVE IL-ITEM-IX TO IL-ITEM-FOUND-IX.
           IF IL-ENTRY-NOT-FOUND
               ADD 1 TO IL-NEXT-ITEM-ID
               ADD 1 TO IL-ITEM-COUNT
               MOVE IL-NEXT-ITEM-ID
                   TO IM-ITEM-ID OF IL-IM-ENTRY (IL-ITEM-COUNT)
               MOVE IL-RW-ITEM-NAME
                   TO IM-ITEM-NAME OF IL-IM-ENTRY (IL-ITEM-COUNT)
               MOVE IL-RW-ITEM-DESC
                   TO IM-ITEM-DESC OF IL-IM-ENTRY (IL-ITEM-COUNT)
               MOVE IL-RW-CATEGORY
                   TO IM-ITEM-CATEGORY OF IL-IM-ENTRY (IL-ITEM-COUNT)
               MOVE IL-RW-CONDITION
                   TO IM-ITEM-CONDITION OF IL-IM-ENTRY (IL-ITEM-COUNT)
               MOVE ZERO
                   TO IM-ITEM-DATE-ACQ OF IL-IM-ENTRY (IL-ITEM-COUNT)
               MOVE ZERO
                   TO IM-ITEM-UNIT-PRICE OF IL-IM-ENTRY (IL-ITEM-COUNT)
               MOVE IL-ITEM-COUNT TO IL-ITEM-FOUND-IX
           END-IF.
       300-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * LOCATION NAME IS NORMALIZED TO TITLE CASE, THEN FOUND OR
      * ADDED TO THE LOCATION MASTER TABLE.
      *---------------------------------------------------------------
       400-FIND-OR-ADD-LOCATION.
           MOVE IL-RW-LOC-NAME TO VC-TEXT-INPUT.
           SET VC-FN-NORMALIZE-LOCN TO TRUE.
           CALL "VALCHK" USING IL-VC-BLOCK.
           MOVE VC-TEXT-OUTPUT TO IL-RW-LOC-NAME.
           SET IL-ENTRY-NOT-FOUND TO TRUE.
           SET IL-LOCN-IX TO 1.
           SEARCH IL-LOCN-TABLE
               AT END NEXT SENTENCE
               WHEN LM-LOC-NAME OF IL-LM-ENTRY (IL-LOCN-IX)
                    = IL-RW-LOC-NAME
                   SET IL-ENTRY-FOUND TO TRUE
                   MOVE IL-LOCN-IX TO IL-LOCN-FOUND-IX.
           IF IL-ENTRY-NOT-FOUND
               ADD 1 TO IL-NEXT-LOCN-ID
               ADD 1 TO IL-LOCN-COUNT
               MOVE IL-NEXT-LOCN-ID TO LM-LOC-ID OF
                   IL-LM-ENTRY (IL-LOCN-COUNT)
               MOVE IL-RW-LOC-NAME TO LM-LOC-NAME OF
                   IL-LM-ENTRY (IL-LOCN-COUNT)
               MOVE IL-LOCN-COUNT TO IL-LOCN-FOUND-IX
           END-IF.
       400-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * THE STOCK ROW FOR THIS ITEM/LOCATION PAIR IS FOUND AND ADDED
      * TO, OR CREATED IF THE PAIR HAS NEVER BEEN LOADED BEFORE.
      *---------------------------------------------------------------
       500-POST-ROW.
           SET IL-ENTRY-NOT-FOUND TO TRUE.
           SET IL-STOK-IX TO 1.
           SEARCH IL-STOK-TABLE
               AT END NEXT SENTENCE
               WHEN SM-ITEM-ID OF IL-SM-ENTRY (IL-STOK-IX)
                    = IM-ITEM-ID OF IL-IM-ENTRY (IL-ITEM-FOUND-IX)
                    AND SM-LOC-ID OF IL-SM-ENTRY (IL-STOK-IX)
                        = LM-LOC-ID OF IL-LM-ENTRY (IL-LOCN-FOUND-IX)
                   SET IL-ENTRY-FOUND TO TRUE.
           IF IL-ENTRY-FOUND
               ADD IL-RW-QTY TO
                   SM-QTY-ON-HAND OF IL-SM-ENTRY (IL-STOK-IX)
           ELSE
               ADD 1 TO IL-STOK-COUNT
               MOVE IM-ITEM-ID OF IL-IM-ENTRY (IL-ITEM-FOUND-IX)
                   TO SM-ITEM-ID OF IL-SM-ENTRY (IL-STOK-COUNT)
               MOVE LM-LOC-ID OF IL-LM-ENTRY (IL-LOCN-FOUND-IX)
                   TO SM-LOC-ID OF IL-SM-ENTRY (IL-STOK-COUNT)
               MOVE IL-RW-QTY
                   TO SM-QTY-ON-HAND OF IL-SM-ENTRY (IL-STOK-COUNT)
           END-IF.
       500-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * NOTHING IS WRITTEN TO A MASTER UNTIL EVERY ROW OF THE EXTRACT
      * FILE HAS PASSED VALIDATION.
      *---------------------------------------------------------------
       800-REWRITE-MASTERS.
           CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE STOK-MASTER-FILE.
           OPEN OUTPUT ITEM-MASTER-FILE.
           PERFORM 810-WRITE-ONE-ITEM THRU 810-EXIT
               VARYING IL-ITEM-IX FROM 1 BY 1
               UNTIL IL-ITEM-IX > IL-ITEM-COUNT.
           CLOSE ITEM-MASTER-FILE.
           OPEN OUTPUT LOCN-MASTER-FILE.
           PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
               VARYING IL-LOCN-IX FROM 1 BY 1
               UNTIL IL-LOCN-IX > IL-LOCN-COUNT.
           CLOSE LOCN-MASTER-FILE.
           OPEN OUTPUT STOK-MASTER-FILE.
           PERFORM 830-WRITE-ONE-STOK THRU 830-EXIT
               VARYING IL-STOK-IX FROM 1 BY 1
               UNTIL IL-STOK-IX > IL-STOK-COUNT.
           CLOSE STOK-MASTER-FILE.
       800-EXIT.
           EXIT.
      *
       810-WRITE-ONE-ITEM.
           MOVE IL-IM-ENTRY (IL-ITEM-IX) TO IM-ITEM-RECORD.
           WRITE IM-ITEM-RECORD.
       810-EXIT.
           EXIT.
      *
       820-WRITE-ONE-LOCN.
           MOVE IL-LM-ENTRY (IL-LOCN-IX) TO LM-LOCATION-RECORD.
           WRITE LM-LOCATION-RECORD.
       820-EXIT.
           EXIT.
      *
       830-WRITE-ONE-STOK.
           MOVE IL-SM-ENTRY (IL-STOK-IX) TO SM-STOCK-RECORD.
           WRITE SM-STOCK-RECORD.
       830-EXIT.
           EXIT.
      *---------------------------------------------------------------
      * ON FAILURE THE MASTERS ARE LEFT EXACTLY AS THEY WERE READ;
      * NO OUTPUT PHASE IS ENTERED.
      *---------------------------------------------------------------
       900-ABORT-IMPORT.
           MOVE "Load aborted, masters unchanged" TO LOGMSG-TEXT.
           PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
       900-ABORT-EXIT.
           EXIT.
      *---------------------------------------------------------------
       900-DISPLAY-LOGMSG.
           DISPLAY LOGMSG.
       900-EXIT.
           EXIT.
      *
       910-DISPLAY-LOGMSG-ERR.
           DISPLAY LOGMSG-ERR.
       910-EXIT.
           EXIT.
      *---------------------------------------------------------------
       950-CLOSE-FILES.
           CLOSE LOAD-EXTRACT-FILE.
       950-EXIT.
           EXIT.
