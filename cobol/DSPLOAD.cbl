000100*---------------------------------------------------------------
000110* (C) 1987 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/DSPLOAD.cbl  Revision 2.2"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    DSPLOAD.
000200 AUTHOR.        M. O'-L.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  10/16/87.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* BULK-LOADS DISPOSAL HISTORY ROWS FROM AN EXTERNAL EXTRACT
000270* FILE.  EVERY ROW IS VALIDATED BEFORE ANY HISTORY RECORD IS
000280* WRITTEN; IF A SINGLE ROW FAILS VALIDATION THE ENTIRE RUN IS
000290* ABORTED AND NOTHING IS WRITTEN.  THE
000300* ITEM NAME AND LOCATION NAME ON THE ROW ARE FOUND OR ADDED
000310* TO THE MASTERS AS THEY TURN UP, SAME AS INVLOAD/MOVLOAD.
000320* THIS LOADER RECORDS HISTORY ONLY - IT DOES NOT TOUCH THE
000330* STOCK MASTER.
000340*---------------------------------------------------------------
000350* CHANGE LOG
000360*---------------------------------------------------------------
000370* 1987-10-16 MOL  INITIAL RELEASE - BULK LOAD OF DISPOSAL HISTORY CR-0235 
000380* 1991-03-11 RGH  ALL-OR-NOTHING LOAD, SAME CHANGE AS INVLOAD     CR-0705 
000390* 1994-01-07 MOL  DSP-REASON REQUIRED PER SURPLUS BOARD REQUEST   CR-0933 
000400* 1998-12-14 DWK  Y2K - DP-DISPOSAL-DATE CONFIRMED CCYYMMDD       Y2K-011 
000410* 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
000420* 2004-08-11 TNP  ROW LAYOUT FIXED, REASON/DATE WERE SWAPPED      CR-2091
000430* 2004-11-03 RGH  REVIEW COMMENTS REWORDED, NO LOGIC CHANGE        CR-2118
000440* 2004-11-15 RGH  DISPOSAL ROWS NOW STAGED IN A TABLE AND WRITTEN  CR-2141
000450*                 ONLY AFTER THE WHOLE FILE PASSES - WRITING AS
000460*                 EACH ROW VALIDATED LEFT EARLIER ROWS ON THE
000470*                 HISTORY FILE WHEN A LATER ROW ABORTED THE LOAD
000480*---------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  USL-486.
000520 OBJECT-COMPUTER.  USL-486.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 ON STATUS IS DL-TRACE-ON
000560            OFF STATUS IS DL-TRACE-OFF.
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT LOAD-EXTRACT-FILE ASSIGN TO DSPLDEXT
000610         ORGANIZATION LINE SEQUENTIAL
000620         STATUS DL-EXTR-STATUS.
000630     SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
000640         ORGANIZATION SEQUENTIAL
000650         STATUS DL-ITEM-STATUS.
000660     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000670         ORGANIZATION SEQUENTIAL
000680         STATUS DL-LOCN-STATUS.
000690     SELECT DSPT-HISTORY-FILE ASSIGN TO DSPTHIST
000700         ORGANIZATION SEQUENTIAL
000710         STATUS DL-DSPT-STATUS.
000720*---------------------------------------------------------------
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  LOAD-EXTRACT-FILE.
000760 01  DL-EXTR-LINE                PIC X(300).
000770 FD  ITEM-MASTER-FILE.
000780 COPY ITEMREC.
000790 FD  LOCN-MASTER-FILE.
000800 COPY LOCNREC.
000810 FD  DSPT-HISTORY-FILE.
000820 COPY DSPTREC.
000830*---------------------------------------------------------------
000840 WORKING-STORAGE SECTION.
000850*---------------------------------------------------------------
000860* FILE STATUS
000870*---------------------------------------------------------------
000880 01  DL-EXTR-STATUS.
000890     05  DL-EXTR-STAT-1          PIC X.
000900     05  DL-EXTR-STAT-2          PIC X.
000910     05  FILLER                  PIC X(02).
000920 01  DL-ITEM-STATUS.
000930     05  DL-ITEM-STAT-1          PIC X.
000940     05  DL-ITEM-STAT-2          PIC X.
000950     05  FILLER                  PIC X(02).
000960 01  DL-LOCN-STATUS.
000970     05  DL-LOCN-STAT-1          PIC X.
000980     05  DL-LOCN-STAT-2          PIC X.
000990     05  FILLER                  PIC X(02).
001000 01  DL-DSPT-STATUS.
001010     05  DL-DSPT-STAT-1          PIC X.
001020     05  DL-DSPT-STAT-2          PIC X.
001030     05  FILLER                  PIC X(02).
001040*---------------------------------------------------------------
001050* MASTERS HELD AS TABLES, EDITED IN PLACE, REWRITTEN ONLY IF
001060* EVERY LOAD ROW PASSES.
001070*---------------------------------------------------------------
001080 01  DL-ITEM-TABLE-CTL.
001090     05  DL-ITEM-COUNT           PIC 9(5) COMP.
001100     05  DL-ITEM-TABLE OCCURS 2000 TIMES
001110             INDEXED BY DL-ITEM-IX.
001120         COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 DL-IM-ENTRY.
001130     05  FILLER                  PIC X(04).
001140 01  DL-LOCN-TABLE-CTL.
001150     05  DL-LOCN-COUNT           PIC 9(4) COMP.
001160     05  DL-LOCN-TABLE OCCURS 500 TIMES
001170             INDEXED BY DL-LOCN-IX.
001180         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 DL-LM-ENTRY.
001190     05  FILLER                  PIC X(04).
001200 01  DL-NEXT-ITEM-ID             PIC 9(6) COMP.
001210 01  DL-NEXT-LOCN-ID             PIC 9(4) COMP.
001220 01  DL-NEXT-DSPT-ID             PIC 9(6) COMP VALUE ZERO.
001230*---------------------------------------------------------------
001240* DISPOSAL ROWS ARE STAGED HERE AS THEY PASS AND ARE ONLY
001250* WRITTEN TO THE HISTORY FILE BY 830-WRITE-DISPOSALS, CALLED
001260* AFTER THE WHOLE RUN HAS PASSED - CR-2141.
001270*---------------------------------------------------------------
001280 01  DL-DSPT-TABLE-CTL.
001290     05  DL-DSPT-COUNT           PIC 9(7) COMP.
001300     05  DL-DSPT-TABLE OCCURS 5000 TIMES
001310             INDEXED BY DL-DSPT-IX.
001320         COPY DSPTREC REPLACING 01 DP-DISPOSAL-RECORD BY 10 DL-DP-ENTRY.
001330     05  FILLER                  PIC X(04).
001340*---------------------------------------------------------------
001350* LOAD ROW - DELIMITED INPUT
001360* (ITEM-NAME, LOC-NAME, QTY, DISPOSAL-DATE, REASON, NOTES) -
001370* CR-2091.  DSP-BY IS NOT CARRIED ON THE ROW; IT IS STAMPED
001380* WITH THE RUNNING USER'S NAME AT WRITE TIME.
001390*---------------------------------------------------------------
001400 01  DL-ROW-FIELDS.
001410     05  DL-RW-ITEM-NAME         PIC X(100).
001420     05  DL-RW-LOC-NAME          PIC X(100).
001430     05  DL-RW-QTY               PIC S9(9).
001440     05  DL-RW-DISPOSAL-DATE     PIC 9(8).
001450     05  DL-RW-REASON            PIC X(100).
001460     05  DL-RW-NOTES             PIC X(200).
001470     05  FILLER                  PIC X(10).
001480 01  DL-RUNNING-USER             PIC X(100)
001490         VALUE "BATCH - DSPLOAD".
001500 01  DL-EOF-SW                   PIC X VALUE "N".
001510     88  DL-AT-EOF                    VALUE "Y".
001520 01  DL-ABORT-SW                 PIC X VALUE "N".
001530     88  DL-LOAD-ABORTED               VALUE "Y".
001540 01  DL-ROW-VALID-SW             PIC X.
001550     88  DL-ROW-IS-VALID               VALUE "Y".
001560     88  DL-ROW-IS-INVALID              VALUE "N".
001570 01  DL-FOUND-SW                 PIC X.
001580     88  DL-ENTRY-FOUND               VALUE "Y".
001590     88  DL-ENTRY-NOT-FOUND           VALUE "N".
001600 01  DL-ROW-NUMBER                PIC 9(7) COMP VALUE ZERO.
001610 01  DL-ITEM-FOUND-IX             PIC 9(5) COMP.
001620 01  DL-LOCN-FOUND-IX             PIC 9(4) COMP.
001630*---------------------------------------------------------------
001640* VALCHK LINKAGE
001650*---------------------------------------------------------------
001660 01  DL-VC-BLOCK.
001670 COPY VALCOPY.
001680*---------------------------------------------------------------
001690* LOG MESSAGE DEFINITIONS
001700*---------------------------------------------------------------
001710 01  LOGMSG.
001720     05  FILLER                  PIC X(10) VALUE "DSPLOAD =>".
001730     05  LOGMSG-TEXT              PIC X(60).
001740 01  LOGMSG-ERR.
001750     05  FILLER                  PIC X(14) VALUE "DSPLOAD ERR =>".
001760     05  LOG-ERR-ROW             PIC 9(7).
001770     05  FILLER                  PIC X(8) VALUE " REASON ".
001780     05  LOG-ERR-ROUTINE         PIC X(40).
001790*
001800 LINKAGE SECTION.
001810*---------------------------------------------------------------
001820 PROCEDURE DIVISION.
001830*
001840 START-DSPLOAD.
001850     MOVE "Started" TO LOGMSG-TEXT.
001860     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001870     PERFORM 050-OPEN-FILES THRU 050-EXIT.
001880     PERFORM 100-LOAD-MASTERS THRU 100-EXIT.
001890     PERFORM 200-VALIDATE-AND-STAGE-ROWS THRU 200-EXIT
001900         UNTIL DL-AT-EOF OR DL-LOAD-ABORTED.
001910     IF DL-LOAD-ABORTED
001920         PERFORM 900-ABORT-IMPORT THRU 900-ABORT-EXIT
001930     ELSE
001940         PERFORM 800-REWRITE-MASTERS THRU 800-EXIT
001950         PERFORM 830-WRITE-DISPOSALS THRU 830-EXIT
001960         MOVE "Load completed, masters rewritten" TO LOGMSG-TEXT
001970         PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
001980     END-IF.
001990     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
002000     MOVE "Ended" TO LOGMSG-TEXT.
002010     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
002020     STOP RUN.
002030*---------------------------------------------------------------
002040 050-OPEN-FILES.
002050     OPEN INPUT LOAD-EXTRACT-FILE.
002060     OPEN INPUT ITEM-MASTER-FILE.
002070     OPEN INPUT LOCN-MASTER-FILE.
002080 050-EXIT.
002090     EXIT.
002100*---------------------------------------------------------------
002110 100-LOAD-MASTERS.
002120     MOVE ZERO TO DL-ITEM-COUNT DL-NEXT-ITEM-ID.
002130     PERFORM 110-READ-ONE-ITEM THRU 110-EXIT
002140         UNTIL DL-ITEM-STAT-1 NOT = "0".
002150     MOVE ZERO TO DL-LOCN-COUNT DL-NEXT-LOCN-ID.
002160     PERFORM 120-READ-ONE-LOCN THRU 120-EXIT
002170         UNTIL DL-LOCN-STAT-1 NOT = "0".
002180     MOVE ZERO TO DL-DSPT-COUNT.
002190 100-EXIT.
002200     EXIT.
002210*
002220 110-READ-ONE-ITEM.
002230     READ ITEM-MASTER-FILE.
002240     IF DL-ITEM-STAT-1 = "0"
002250         ADD 1 TO DL-ITEM-COUNT
002260         MOVE IM-ITEM-RECORD TO DL-IM-ENTRY (DL-ITEM-COUNT)
002270         IF IM-ITEM-ID > DL-NEXT-ITEM-ID
002280             MOVE IM-ITEM-ID TO DL-NEXT-ITEM-ID
002290         END-IF
002300     END-IF.
002310 110-EXIT.
002320     EXIT.
002330*
002340 120-READ-ONE-LOCN.
002350     READ LOCN-MASTER-FILE.
002360     IF DL-LOCN-STAT-1 = "0"
002370         ADD 1 TO DL-LOCN-COUNT
002380         MOVE LM-LOCATION-RECORD TO DL-LM-ENTRY (DL-LOCN-COUNT)
002390         IF LM-LOC-ID > DL-NEXT-LOCN-ID
002400             MOVE LM-LOC-ID TO DL-NEXT-LOCN-ID
002410         END-IF
002420     END-IF.
002430 120-EXIT.
002440     EXIT.
002450*---------------------------------------------------------------
002460 200-VALIDATE-AND-STAGE-ROWS.
002470     READ LOAD-EXTRACT-FILE
002480         AT END
002490             SET DL-AT-EOF TO TRUE
002500             GO TO 200-EXIT.
002510     ADD 1 TO DL-ROW-NUMBER.
002520     PERFORM 210-PARSE-ROW THRU 210-EXIT.
002530     PERFORM 220-VALIDATE-ROW THRU 220-EXIT.
002540     IF DL-ROW-IS-INVALID
002550         SET DL-LOAD-ABORTED TO TRUE
002560         MOVE DL-ROW-NUMBER TO LOG-ERR-ROW
002570         PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
002580         GO TO 200-EXIT
002590     END-IF.
002600     PERFORM 300-FIND-OR-ADD-ITEM THRU 300-EXIT.
002610     PERFORM 400-FIND-OR-ADD-LOCATION THRU 400-EXIT.
002620     PERFORM 500-WRITE-DISPOSAL THRU 500-EXIT.
002630 200-EXIT.
002640     EXIT.
002650*---------------------------------------------------------------
002660 210-PARSE-ROW.
002670     UNSTRING DL-EXTR-LINE DELIMITED BY ","
002680         INTO DL-RW-ITEM-NAME DL-RW-LOC-NAME DL-RW-QTY
002690              DL-RW-DISPOSAL-DATE DL-RW-REASON DL-RW-NOTES.
002700 210-EXIT.
002710     EXIT.
002720*---------------------------------------------------------------
002730* EVERY ROW MUST CARRY A POSITIVE QUANTITY, A REASON, AND A
002740* VALID DISPOSAL DATE, OR THE WHOLE LOAD IS ABORTED.
002750*---------------------------------------------------------------
002760 220-VALIDATE-ROW.
002770     SET DL-ROW-IS-VALID TO TRUE.
002780     IF DL-RW-ITEM-NAME = SPACES
002790         SET DL-ROW-IS-INVALID TO TRUE
002800         MOVE "Item name blank" TO LOG-ERR-ROUTINE
002810         GO TO 220-EXIT
002820     END-IF.
002830     IF DL-RW-REASON = SPACES
002840         SET DL-ROW-IS-INVALID TO TRUE
002850         MOVE "Disposal reason blank" TO LOG-ERR-ROUTINE
002860         GO TO 220-EXIT
002870     END-IF.
002880     MOVE DL-RW-QTY TO VC-NUMERIC-INPUT.
002890     SET VC-FN-POSITIVE-INT TO TRUE.
002900     CALL "VALCHK" USING DL-VC-BLOCK.
002910     IF VC-RESULT-BAD
002920         SET DL-ROW-IS-INVALID TO TRUE
002930         MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
002940         GO TO 220-EXIT
002950     END-IF.
002960     MOVE DL-RW-DISPOSAL-DATE TO VC-DATE-INPUT.
002970     SET VC-FN-VALID-DATE TO TRUE.
002980     CALL "VALCHK" USING DL-VC-BLOCK.
002990     IF VC-RESULT-BAD
003000         SET DL-ROW-IS-INVALID TO TRUE
003010         MOVE "Disposal date not valid" TO LOG-ERR-ROUTINE
003020     END-IF.
003030 220-EXIT.
003040     EXIT.
003050*---------------------------------------------------------------
003060* ITEM IS MATCHED ON NAME ALONE; A BARE ITEM MASTER (NAME
003070* ONLY, NO DESCRIPTION) IS CREATED IF NOT FOUND.
003080*---------------------------------------------------------------
003090 300-FIND-OR-ADD-ITEM.
003100     SET DL-ENTRY-NOT-FOUND TO TRUE.
003110     SET DL-ITEM-IX TO 1.
003120     SEARCH DL-ITEM-TABLE
003130         AT END NEXT SENTENCE
003140         WHEN IM-ITEM-NAME OF DL-IM-ENTRY (DL-ITEM-IX)
003150              = DL-RW-ITEM-NAME
003160             SET DL-ENTRY-FOUND TO TRUE
003170             MOVE DL-ITEM-IX TO DL-ITEM-FOUND-IX.
003180     IF DL-ENTRY-NOT-FOUND
003190         ADD 1 TO DL-NEXT-ITEM-ID
003200         ADD 1 TO DL-ITEM-COUNT
003210         MOVE DL-NEXT-ITEM-ID
003220             TO IM-ITEM-ID OF DL-IM-ENTRY (DL-ITEM-COUNT)
003230         MOVE DL-RW-ITEM-NAME
003240             TO IM-ITEM-NAME OF DL-IM-ENTRY (DL-ITEM-COUNT)
003250         MOVE SPACES
003260             TO IM-ITEM-DESC OF DL-IM-ENTRY (DL-ITEM-COUNT)
003270         MOVE "Uncategorized"
003280             TO IM-ITEM-CATEGORY OF DL-IM-ENTRY (DL-ITEM-COUNT)
003290         MOVE "Unknown"
003300             TO IM-ITEM-CONDITION OF DL-IM-ENTRY (DL-ITEM-COUNT)
003310         MOVE DL-RW-DISPOSAL-DATE
003320             TO IM-ITEM-DATE-ACQ OF DL-IM-ENTRY (DL-ITEM-COUNT)
003330         MOVE ZERO
003340             TO IM-ITEM-UNIT-PRICE OF DL-IM-ENTRY (DL-ITEM-COUNT)
003350         MOVE DL-ITEM-COUNT TO DL-ITEM-FOUND-IX
003360     END-IF.
003370 300-EXIT.
003380     EXIT.
003390*---------------------------------------------------------------
003400* LOCATION NAME IS NORMALIZED TO TITLE CASE, THEN FOUND OR
003410* ADDED TO THE LOCATION MASTER TABLE.
003420*---------------------------------------------------------------
003430 400-FIND-OR-ADD-LOCATION.
003440     MOVE DL-RW-LOC-NAME TO VC-TEXT-INPUT.
003450     SET VC-FN-NORMALIZE-LOCN TO TRUE.
003460     CALL "VALCHK" USING DL-VC-BLOCK.
003470     MOVE VC-TEXT-OUTPUT TO DL-RW-LOC-NAME.
003480     SET DL-ENTRY-NOT-FOUND TO TRUE.
003490     SET DL-LOCN-IX TO 1.
003500     SEARCH DL-LOCN-TABLE
003510         AT END NEXT SENTENCE
003520         WHEN LM-LOC-NAME OF DL-LM-ENTRY (DL-LOCN-IX)
003530              = DL-RW-LOC-NAME
003540             SET DL-ENTRY-FOUND TO TRUE
003550             MOVE DL-LOCN-IX TO DL-LOCN-FOUND-IX.
003560     IF DL-ENTRY-NOT-FOUND
003570         ADD 1 TO DL-NEXT-LOCN-ID
003580         ADD 1 TO DL-LOCN-COUNT
003590         MOVE DL-NEXT-LOCN-ID TO LM-LOC-ID OF
003600             DL-LM-ENTRY (DL-LOCN-COUNT)
003610         MOVE DL-RW-LOC-NAME TO LM-LOC-NAME OF
003620             DL-LM-ENTRY (DL-LOCN-COUNT)
003630         MOVE DL-LOCN-COUNT TO DL-LOCN-FOUND-IX
003640     END-IF.
003650 400-EXIT.
003660     EXIT.
003670*---------------------------------------------------------------
003680*---------------------------------------------------------------
003690* THE DISPOSAL ROW IS ONLY STAGED HERE - IT IS NOT WRITTEN TO
003700* THE HISTORY FILE UNTIL 830-WRITE-DISPOSALS, AFTER THE WHOLE
003710* TRANSACTION FILE HAS PASSED - CR-2141.
003720*---------------------------------------------------------------
003730 500-WRITE-DISPOSAL.
003740     ADD 1 TO DL-DSPT-COUNT.
003750     ADD 1 TO DL-NEXT-DSPT-ID.
003760     MOVE DL-NEXT-DSPT-ID
003770         TO DP-DISPOSAL-ID OF DL-DP-ENTRY (DL-DSPT-COUNT).
003780     MOVE IM-ITEM-ID OF DL-IM-ENTRY (DL-ITEM-FOUND-IX)
003790         TO DP-ITEM-ID OF DL-DP-ENTRY (DL-DSPT-COUNT).
003800     MOVE LM-LOC-ID OF DL-LM-ENTRY (DL-LOCN-FOUND-IX)
003810         TO DP-LOC-ID OF DL-DP-ENTRY (DL-DSPT-COUNT).
003820     MOVE DL-RW-QTY
003830         TO DP-QTY OF DL-DP-ENTRY (DL-DSPT-COUNT).
003840     MOVE DL-RW-REASON
003850         TO DP-REASON OF DL-DP-ENTRY (DL-DSPT-COUNT).
003860     MOVE DL-RW-DISPOSAL-DATE
003870         TO DP-DISPOSAL-DATE OF DL-DP-ENTRY (DL-DSPT-COUNT).
003880     MOVE DL-RUNNING-USER
003890         TO DP-DISPOSED-BY OF DL-DP-ENTRY (DL-DSPT-COUNT).
003900     MOVE DL-RW-NOTES
003910         TO DP-NOTES OF DL-DP-ENTRY (DL-DSPT-COUNT).
003920 500-EXIT.
003930     EXIT.
003940*---------------------------------------------------------------
003950 800-REWRITE-MASTERS.
003960     CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE.
003970     OPEN OUTPUT ITEM-MASTER-FILE.
003980     PERFORM 810-WRITE-ONE-ITEM THRU 810-EXIT
003990         VARYING DL-ITEM-IX FROM 1 BY 1
004000         UNTIL DL-ITEM-IX > DL-ITEM-COUNT.
004010     CLOSE ITEM-MASTER-FILE.
004020     OPEN OUTPUT LOCN-MASTER-FILE.
004030     PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
004040         VARYING DL-LOCN-IX FROM 1 BY 1
004050         UNTIL DL-LOCN-IX > DL-LOCN-COUNT.
004060     CLOSE LOCN-MASTER-FILE.
004070 800-EXIT.
004080     EXIT.
004090*
004100 810-WRITE-ONE-ITEM.
004110     MOVE DL-IM-ENTRY (DL-ITEM-IX) TO IM-ITEM-RECORD.
004120     WRITE IM-ITEM-RECORD.
004130 810-EXIT.
004140     EXIT.
004150*
004160 820-WRITE-ONE-LOCN.
004170     MOVE DL-LM-ENTRY (DL-LOCN-IX) TO LM-LOCATION-RECORD.
004180     WRITE LM-LOCATION-RECORD.
004190 820-EXIT.
004200     EXIT.
004210*---------------------------------------------------------------
004220* THE HISTORY FILE IS NOT OPENED AT ALL UNTIL EVERY STAGED
004230* DISPOSAL IS KNOWN GOOD - CR-2141.
004240*---------------------------------------------------------------
004250 830-WRITE-DISPOSALS.
004260     OPEN EXTEND DSPT-HISTORY-FILE.
004270     PERFORM 840-WRITE-ONE-DSPT THRU 840-EXIT
004280         VARYING DL-DSPT-IX FROM 1 BY 1
004290         UNTIL DL-DSPT-IX > DL-DSPT-COUNT.
004300     CLOSE DSPT-HISTORY-FILE.
004310 830-EXIT.
004320     EXIT.
004330*
004340 840-WRITE-ONE-DSPT.
004350     MOVE DL-DP-ENTRY (DL-DSPT-IX) TO DP-DISPOSAL-RECORD.
004360     WRITE DP-DISPOSAL-RECORD.
004370 840-EXIT.
004380     EXIT.
004390*---------------------------------------------------------------
004400 900-ABORT-IMPORT.
004410     MOVE "Load aborted, masters unchanged" TO LOGMSG-TEXT.
004420     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
004430 900-ABORT-EXIT.
004440     EXIT.
004450*---------------------------------------------------------------
004460 900-DISPLAY-LOGMSG.
004470     DISPLAY LOGMSG.
004480 900-EXIT.
004490     EXIT.
004500*
004510 910-DISPLAY-LOGMSG-ERR.
004520     DISPLAY LOGMSG-ERR.
004530 910-EXIT.
004540     EXIT.
004550*---------------------------------------------------------------
004560 950-CLOSE-FILES.
004570     CLOSE LOAD-EXTRACT-FILE.
004580 950-EXIT.
004590     EXIT.
