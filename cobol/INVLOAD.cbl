000100*---------------------------------------------------------------
000110* (C) 1987 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/INVLOAD.cbl  Revision 5.0"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    INVLOAD.
000200 AUTHOR.        R G HUTCHINS.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  09/11/87.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* BULK-LOADS INVENTORY ROWS FROM AN EXTERNAL EXTRACT FILE INTO
000270* THE ITEM, LOCATION AND STOCK MASTERS.  EVERY ROW IN THE
000280* INPUT FILE IS VALIDATED BEFORE ANY MASTER IS REWRITTEN; IF A
000290* SINGLE ROW FAILS VALIDATION THE ENTIRE RUN IS ABORTED AND
000300* NO MASTER IS TOUCHED.  THIS IS AN ALL-OR-NOTHING LOAD, NOT A
000310* ROW-AT-A-TIME POST.
000320*---------------------------------------------------------------
000330* CHANGE LOG
000340*---------------------------------------------------------------
000350* 1987-09-11 RGH  INITIAL RELEASE - BULK LOAD FROM EXTRACT FILE   CR-0212
000360* 1991-03-04 RGH  ALL-OR-NOTHING LOAD, WAS ROW-AT-A-TIME COMMIT   CR-0701
000370* 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891
000380* 1998-12-14 DWK  Y2K - LOAD ROW DATE CONFIRMED CCYYMMDD ON INPUT Y2K-011
000390* 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
000400* 2004-08-11 TNP  ROW LAYOUT FIXED, ITEM MATCH ON NAME ONLY       CR-2091
000410* 2004-11-03 RGH  REVIEW COMMENTS REWORDED, NO LOGIC CHANGE        CR-2118
000420*---------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  USL-486.
000460 OBJECT-COMPUTER.  USL-486.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     UPSI-0 ON STATUS IS IL-TRACE-ON
000500            OFF STATUS IS IL-TRACE-OFF.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT LOAD-EXTRACT-FILE ASSIGN TO INVLDEXT
000550         ORGANIZATION LINE SEQUENTIAL
000560         STATUS IL-EXTR-STATUS.
000570     SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
000580         ORGANIZATION SEQUENTIAL
000590         STATUS IL-ITEM-STATUS.
000600     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000610         ORGANIZATION SEQUENTIAL
000620         STATUS IL-LOCN-STATUS.
000630     SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
000640         ORGANIZATION SEQUENTIAL
000650         STATUS IL-STOK-STATUS.
000660*---------------------------------------------------------------
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  LOAD-EXTRACT-FILE.
000700 01  IL-EXTR-LINE                PIC X(300).
000710 FD  ITEM-MASTER-FILE.
000720 COPY ITEMREC.
000730 FD  LOCN-MASTER-FILE.
000740 COPY LOCNREC.
000750 FD  STOK-MASTER-FILE.
000760 COPY STOKREC.
000770*---------------------------------------------------------------
000780 WORKING-STORAGE SECTION.
000790*---------------------------------------------------------------
000800* FILE STATUS
000810*---------------------------------------------------------------
000820 01  IL-EXTR-STATUS.
000830     05  IL-EXTR-STAT-1          PIC X.
000840     05  IL-EXTR-STAT-2          PIC X.
000850     05  FILLER                  PIC X(02).
000860 01  IL-ITEM-STATUS.
000870     05  IL-ITEM-STAT-1          PIC X.
000880     05  IL-ITEM-STAT-2          PIC X.
000890     05  FILLER                  PIC X(02).
000900 01  IL-LOCN-STATUS.
000910     05  IL-LOCN-STAT-1          PIC X.
000920     05  IL-LOCN-STAT-2          PIC X.
000930     05  FILLER                  PIC X(02).
000940 01  IL-STOK-STATUS.
000950     05  IL-STOK-STAT-1          PIC X.
000960     05  IL-STOK-STAT-2          PIC X.
000970     05  FILLER                  PIC X(02).
000980*---------------------------------------------------------------
000990* MASTERS HELD AS TABLES, EDITED IN PLACE, REWRITTEN ONLY IF
001000* EVERY LOAD ROW PASSES.
001010*---------------------------------------------------------------
001020 01  IL-ITEM-TABLE-CTL.
001030     05  IL-ITEM-COUNT           PIC 9(5) COMP.
001040     05  IL-ITEM-TABLE OCCURS 2000 TIMES
001050             INDEXED BY IL-ITEM-IX.
001060         COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 IL-IM-ENTRY.
001070     05  FILLER                  PIC X(04).
001080 01  IL-LOCN-TABLE-CTL.
001090     05  IL-LOCN-COUNT           PIC 9(4) COMP.
001100     05  IL-LOCN-TABLE OCCURS 500 TIMES
001110             INDEXED BY IL-LOCN-IX.
001120         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 IL-LM-ENTRY.
001130     05  FILLER                  PIC X(04).
001140 01  IL-STOK-TABLE-CTL.
001150     05  IL-STOK-COUNT           PIC 9(5) COMP.
001160     05  IL-STOK-TABLE OCCURS 4000 TIMES
001170             INDEXED BY IL-STOK-IX.
001180         COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 IL-SM-ENTRY.
001190     05  FILLER                  PIC X(04).
001200 01  IL-NEXT-ITEM-ID             PIC 9(6) COMP.
001210 01  IL-NEXT-LOCN-ID             PIC 9(4) COMP.
001220*---------------------------------------------------------------
001230* LOAD ROW - DELIMITED INPUT
001240* (ITEM-NAME, LOC-NAME, QTY, ITEM-DESC, CATEGORY, CONDITION) -
001250* NO DATE-ACQ OR UNIT-PRICE ON THE IMPORT ROW - THE BULK
001260* EXTRACT CARRIES NEITHER - CR-2091.
001270*---------------------------------------------------------------
001280 01  IL-ROW-FIELDS.
001290     05  IL-RW-ITEM-NAME         PIC X(100).
001300     05  IL-RW-LOC-NAME          PIC X(100).
001310     05  IL-RW-QTY               PIC S9(9).
001320     05  IL-RW-ITEM-DESC         PIC X(200).
001330     05  IL-RW-CATEGORY          PIC X(50).
001340     05  IL-RW-CONDITION         PIC X(50).
001350     05  FILLER                  PIC X(10).
001360 01  IL-EOF-SW                   PIC X VALUE "N".
001370     88  IL-AT-EOF                    VALUE "Y".
001380 01  IL-ABORT-SW                 PIC X VALUE "N".
001390     88  IL-LOAD-ABORTED               VALUE "Y".
001400 01  IL-ROW-VALID-SW             PIC X.
001410     88  IL-ROW-IS-VALID               VALUE "Y".
001420     88  IL-ROW-IS-INVALID              VALUE "N".
001430 01  IL-FOUND-SW                 PIC X.
001440     88  IL-ENTRY-FOUND               VALUE "Y".
001450     88  IL-ENTRY-NOT-FOUND           VALUE "N".
001460 01  IL-ROW-NUMBER                PIC 9(7) COMP VALUE ZERO.
001470 01  IL-ITEM-FOUND-IX             PIC 9(5) COMP.
001480 01  IL-LOCN-FOUND-IX             PIC 9(4) COMP.
001490*---------------------------------------------------------------
001500* VALCHK LINKAGE
001510*---------------------------------------------------------------
001520 01  IL-VC-BLOCK.
001530 COPY VALCOPY.
001540*---------------------------------------------------------------
001550* LOG MESSAGE DEFINITIONS
001560*---------------------------------------------------------------
001570 01  LOGMSG.
001580     05  FILLER                  PIC X(10) VALUE "INVLOAD =>".
001590     05  LOGMSG-TEXT              PIC X(60).
001600 01  LOGMSG-ERR.
001610     05  FILLER                  PIC X(14) VALUE "INVLOAD ERR =>".
001620     05  LOG-ERR-ROW             PIC 9(7).
001630     05  FILLER                  PIC X(8) VALUE " REASON ".
001640     05  LOG-ERR-ROUTINE         PIC X(40).
001650*
001660 LINKAGE SECTION.
001670*---------------------------------------------------------------
001680 PROCEDURE DIVISION.
001690*
001700* CSIMPCL'S THREE-PHASE DRIVER (INIT, DO THE WORK, CLEAN UP,
001710* ONE STOP RUN) RESTATED FOR AN ALL-OR-NOTHING BATCH LOAD.
001720*---------------------------------------------------------------
001730 START-INVLOAD.
001740     MOVE "Started" TO LOGMSG-TEXT.
001750     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001760     PERFORM 050-OPEN-FILES THRU 050-EXIT.
001770     PERFORM 100-LOAD-MASTERS THRU 100-EXIT.
001780     PERFORM 200-VALIDATE-AND-STAGE-ROWS THRU 200-EXIT
001790         UNTIL IL-AT-EOF OR IL-LOAD-ABORTED.
001800     IF IL-LOAD-ABORTED
001810         PERFORM 900-ABORT-IMPORT THRU 900-ABORT-EXIT
001820     ELSE
001830         PERFORM 800-REWRITE-MASTERS THRU 800-EXIT
001840         MOVE "Load completed, masters rewritten" TO LOGMSG-TEXT
001850         PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
001860     END-IF.
001870     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
001880     MOVE "Ended" TO LOGMSG-TEXT.
001890     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001900     STOP RUN.
001910*---------------------------------------------------------------
001920 050-OPEN-FILES.
001930     OPEN INPUT LOAD-EXTRACT-FILE.
001940     OPEN INPUT ITEM-MASTER-FILE.
001950     OPEN INPUT LOCN-MASTER-FILE.
001960     OPEN INPUT STOK-MASTER-FILE.
001970 050-EXIT.
001980     EXIT.
001990*---------------------------------------------------------------
002000 100-LOAD-MASTERS.
002010     MOVE ZERO TO IL-ITEM-COUNT IL-NEXT-ITEM-ID.
002020     PERFORM 110-READ-ONE-ITEM THRU 110-EXIT
002030         UNTIL IL-ITEM-STAT-1 NOT = "0".
002040     MOVE ZERO TO IL-LOCN-COUNT IL-NEXT-LOCN-ID.
002050     PERFORM 120-READ-ONE-LOCN THRU 120-EXIT
002060         UNTIL IL-LOCN-STAT-1 NOT = "0".
002070     MOVE ZERO TO IL-STOK-COUNT.
002080     PERFORM 130-READ-ONE-STOK THRU 130-EXIT
002090         UNTIL IL-STOK-STAT-1 NOT = "0".
002100 100-EXIT.
002110     EXIT.
002120*
002130 110-READ-ONE-ITEM.
002140     READ ITEM-MASTER-FILE.
002150     IF IL-ITEM-STAT-1 = "0"
002160         ADD 1 TO IL-ITEM-COUNT
002170         MOVE IM-ITEM-RECORD TO IL-IM-ENTRY (IL-ITEM-COUNT)
002180         IF IM-ITEM-ID > IL-NEXT-ITEM-ID
002190             MOVE IM-ITEM-ID TO IL-NEXT-ITEM-ID
002200         END-IF
002210     END-IF.
002220 110-EXIT.
002230     EXIT.
002240*
002250 120-READ-ONE-LOCN.
002260     READ LOCN-MASTER-FILE.
002270     IF IL-LOCN-STAT-1 = "0"
002280         ADD 1 TO IL-LOCN-COUNT
002290         MOVE LM-LOCATION-RECORD TO IL-LM-ENTRY (IL-LOCN-COUNT)
002300         IF LM-LOC-ID > IL-NEXT-LOCN-ID
002310             MOVE LM-LOC-ID TO IL-NEXT-LOCN-ID
002320         END-IF
002330     END-IF.
002340 120-EXIT.
002350     EXIT.
002360*
002370 130-READ-ONE-STOK.
002380     READ STOK-MASTER-FILE.
002390     IF IL-STOK-STAT-1 = "0"
002400         ADD 1 TO IL-STOK-COUNT
002410         MOVE SM-STOCK-RECORD TO IL-SM-ENTRY (IL-STOK-COUNT)
002420     END-IF.
002430 130-EXIT.
002440     EXIT.
002450*---------------------------------------------------------------
002460 200-VALIDATE-AND-STAGE-ROWS.
002470     READ LOAD-EXTRACT-FILE
002480         AT END
002490             SET IL-AT-EOF TO TRUE
002500             GO TO 200-EXIT.
002510     ADD 1 TO IL-ROW-NUMBER.
002520     PERFORM 210-PARSE-ROW THRU 210-EXIT.
002530     PERFORM 220-VALIDATE-ROW THRU 220-EXIT.
002540     IF IL-ROW-IS-INVALID
002550         SET IL-LOAD-ABORTED TO TRUE
002560         MOVE IL-ROW-NUMBER TO LOG-ERR-ROW
002570         PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
002580         GO TO 200-EXIT
002590     END-IF.
002600     PERFORM 300-FIND-ITEM-BY-NAME THRU 300-EXIT.
002610     PERFORM 400-FIND-OR-ADD-LOCATION THRU 400-EXIT.
002620     PERFORM 500-POST-ROW THRU 500-EXIT.
002630 200-EXIT.
002640     EXIT.
002650*---------------------------------------------------------------
002660 210-PARSE-ROW.
002670     UNSTRING IL-EXTR-LINE DELIMITED BY ","
002680         INTO IL-RW-ITEM-NAME IL-RW-LOC-NAME IL-RW-QTY
002690              IL-RW-ITEM-DESC IL-RW-CATEGORY IL-RW-CONDITION.
002700     IF IL-RW-CATEGORY = SPACES
002710         MOVE "Uncategorized" TO IL-RW-CATEGORY
002720     END-IF.
002730     IF IL-RW-CONDITION = SPACES
002740         MOVE "Unknown" TO IL-RW-CONDITION
002750     END-IF.
002760 210-EXIT.
002770     EXIT.
002780*---------------------------------------------------------------
002790* EVERY ROW MUST CARRY AN ITEM NAME, A LOCATION NAME AND A
002800* POSITIVE QUANTITY, OR THE WHOLE LOAD IS ABORTED - CR-2091.
002810*---------------------------------------------------------------
002820 220-VALIDATE-ROW.
002830     SET IL-ROW-IS-VALID TO TRUE.
002840     IF IL-RW-ITEM-NAME = SPACES
002850         SET IL-ROW-IS-INVALID TO TRUE
002860         MOVE "Item name blank" TO LOG-ERR-ROUTINE
002870         GO TO 220-EXIT
002880     END-IF.
002890     IF IL-RW-LOC-NAME = SPACES
002900         SET IL-ROW-IS-INVALID TO TRUE
002910         MOVE "Location name blank" TO LOG-ERR-ROUTINE
002920         GO TO 220-EXIT
002930     END-IF.
002940     MOVE IL-RW-QTY TO VC-NUMERIC-INPUT.
002950     SET VC-FN-POSITIVE-INT TO TRUE.
002960     CALL "VALCHK" USING IL-VC-BLOCK.
002970     IF VC-RESULT-BAD
002980         SET IL-ROW-IS-INVALID TO TRUE
002990         MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
003000     END-IF.
003010 220-EXIT.
003020     EXIT.
003030*---------------------------------------------------------------
003040* ITEM IS MATCHED ON NAME ONLY (UNLIKE THE RECEIPT CARD POSTING,
003050* WHICH TAKES NAME AND DESCRIPTION TOGETHER) - CR-2091, SINCE
003060* THE BULK EXTRACT ROW DOES NOT CARRY A SEPARATE DESCRIPTION
003070* RELIABLE ENOUGH TO MATCH ON.  A NEW ITEM CARRIES NO DATE
003080* ACQUIRED OR UNIT PRICE FROM THIS ROW - THE IMPORT ROW DOES
003090* NOT SUPPLY EITHER ONE.
003100*---------------------------------------------------------------
003110 300-FIND-ITEM-BY-NAME.
003120     SET IL-ENTRY-NOT-FOUND TO TRUE.
003130     SET IL-ITEM-IX TO 1.
003140     SEARCH IL-ITEM-TABLE
003150         AT END NEXT SENTENCE
003160         WHEN IM-ITEM-NAME OF IL-IM-ENTRY (IL-ITEM-IX)
003170              = IL-RW-ITEM-NAME
003180             SET IL-ENTRY-FOUND TO TRUE
003190             MOVE IL-ITEM-IX TO IL-ITEM-FOUND-IX.
003200     IF IL-ENTRY-NOT-FOUND
003210         ADD 1 TO IL-NEXT-ITEM-ID
003220         ADD 1 TO IL-ITEM-COUNT
003230         MOVE IL-NEXT-ITEM-ID
003240             TO IM-ITEM-ID OF IL-IM-ENTRY (IL-ITEM-COUNT)
003250         MOVE IL-RW-ITEM-NAME
003260             TO IM-ITEM-NAME OF IL-IM-ENTRY (IL-ITEM-COUNT)
003270         MOVE IL-RW-ITEM-DESC
003280             TO IM-ITEM-DESC OF IL-IM-ENTRY (IL-ITEM-COUNT)
003290         MOVE IL-RW-CATEGORY
003300             TO IM-ITEM-CATEGORY OF IL-IM-ENTRY (IL-ITEM-COUNT)
003310         MOVE IL-RW-CONDITION
003320             TO IM-ITEM-CONDITION OF IL-IM-ENTRY (IL-ITEM-COUNT)
003330         MOVE ZERO
003340             TO IM-ITEM-DATE-ACQ OF IL-IM-ENTRY (IL-ITEM-COUNT)
003350         MOVE ZERO
003360             TO IM-ITEM-UNIT-PRICE OF IL-IM-ENTRY (IL-ITEM-COUNT)
003370         MOVE IL-ITEM-COUNT TO IL-ITEM-FOUND-IX
003380     END-IF.
003390 300-EXIT.
003400     EXIT.
003410*---------------------------------------------------------------
003420* LOCATION NAME IS NORMALIZED TO TITLE CASE, THEN FOUND OR
003430* ADDED TO THE LOCATION MASTER TABLE.
003440*---------------------------------------------------------------
003450 400-FIND-OR-ADD-LOCATION.
003460     MOVE IL-RW-LOC-NAME TO VC-TEXT-INPUT.
003470     SET VC-FN-NORMALIZE-LOCN TO TRUE.
003480     CALL "VALCHK" USING IL-VC-BLOCK.
003490     MOVE VC-TEXT-OUTPUT TO IL-RW-LOC-NAME.
003500     SET IL-ENTRY-NOT-FOUND TO TRUE.
003510     SET IL-LOCN-IX TO 1.
003520     SEARCH IL-LOCN-TABLE
003530         AT END NEXT SENTENCE
003540         WHEN LM-LOC-NAME OF IL-LM-ENTRY (IL-LOCN-IX)
003550              = IL-RW-LOC-NAME
003560             SET IL-ENTRY-FOUND TO TRUE
003570             MOVE IL-LOCN-IX TO IL-LOCN-FOUND-IX.
003580     IF IL-ENTRY-NOT-FOUND
003590         ADD 1 TO IL-NEXT-LOCN-ID
003600         ADD 1 TO IL-LOCN-COUNT
003610         MOVE IL-NEXT-LOCN-ID TO LM-LOC-ID OF
003620             IL-LM-ENTRY (IL-LOCN-COUNT)
003630         MOVE IL-RW-LOC-NAME TO LM-LOC-NAME OF
003640             IL-LM-ENTRY (IL-LOCN-COUNT)
003650         MOVE IL-LOCN-COUNT TO IL-LOCN-FOUND-IX
003660     END-IF.
003670 400-EXIT.
003680     EXIT.
003690*---------------------------------------------------------------
003700* THE STOCK ROW FOR THIS ITEM/LOCATION PAIR IS FOUND AND ADDED
003710* TO, OR CREATED IF THE PAIR HAS NEVER BEEN LOADED BEFORE.
003720*---------------------------------------------------------------
003730 500-POST-ROW.
003740     SET IL-ENTRY-NOT-FOUND TO TRUE.
003750     SET IL-STOK-IX TO 1.
003760     SEARCH IL-STOK-TABLE
003770         AT END NEXT SENTENCE
003780         WHEN SM-ITEM-ID OF IL-SM-ENTRY (IL-STOK-IX)
003790              = IM-ITEM-ID OF IL-IM-ENTRY (IL-ITEM-FOUND-IX)
003800              AND SM-LOC-ID OF IL-SM-ENTRY (IL-STOK-IX)
003810                  = LM-LOC-ID OF IL-LM-ENTRY (IL-LOCN-FOUND-IX)
003820             SET IL-ENTRY-FOUND TO TRUE.
003830     IF IL-ENTRY-FOUND
003840         ADD IL-RW-QTY TO
003850             SM-QTY-ON-HAND OF IL-SM-ENTRY (IL-STOK-IX)
003860     ELSE
003870         ADD 1 TO IL-STOK-COUNT
003880         MOVE IM-ITEM-ID OF IL-IM-ENTRY (IL-ITEM-FOUND-IX)
003890             TO SM-ITEM-ID OF IL-SM-ENTRY (IL-STOK-COUNT)
003900         MOVE LM-LOC-ID OF IL-LM-ENTRY (IL-LOCN-FOUND-IX)
003910             TO SM-LOC-ID OF IL-SM-ENTRY (IL-STOK-COUNT)
003920         MOVE IL-RW-QTY
003930             TO SM-QTY-ON-HAND OF IL-SM-ENTRY (IL-STOK-COUNT)
003940     END-IF.
003950 500-EXIT.
003960     EXIT.
003970*---------------------------------------------------------------
003980* NOTHING IS WRITTEN TO A MASTER UNTIL EVERY ROW OF THE EXTRACT
003990* FILE HAS PASSED VALIDATION.
004000*---------------------------------------------------------------
004010 800-REWRITE-MASTERS.
004020     CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE STOK-MASTER-FILE.
004030     OPEN OUTPUT ITEM-MASTER-FILE.
004040     PERFORM 810-WRITE-ONE-ITEM THRU 810-EXIT
004050         VARYING IL-ITEM-IX FROM 1 BY 1
004060         UNTIL IL-ITEM-IX > IL-ITEM-COUNT.
004070     CLOSE ITEM-MASTER-FILE.
004080     OPEN OUTPUT LOCN-MASTER-FILE.
004090     PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
004100         VARYING IL-LOCN-IX FROM 1 BY 1
004110         UNTIL IL-LOCN-IX > IL-LOCN-COUNT.
004120     CLOSE LOCN-MASTER-FILE.
004130     OPEN OUTPUT STOK-MASTER-FILE.
004140     PERFORM 830-WRITE-ONE-STOK THRU 830-EXIT
004150         VARYING IL-STOK-IX FROM 1 BY 1
004160         UNTIL IL-STOK-IX > IL-STOK-COUNT.
004170     CLOSE STOK-MASTER-FILE.
004180 800-EXIT.
004190     EXIT.
004200*
004210 810-WRITE-ONE-ITEM.
004220     MOVE IL-IM-ENTRY (IL-ITEM-IX) TO IM-ITEM-RECORD.
004230     WRITE IM-ITEM-RECORD.
004240 810-EXIT.
004250     EXIT.
004260*
004270 820-WRITE-ONE-LOCN.
004280     MOVE IL-LM-ENTRY (IL-LOCN-IX) TO LM-LOCATION-RECORD.
004290     WRITE LM-LOCATION-RECORD.
004300 820-EXIT.
004310     EXIT.
004320*
004330 830-WRITE-ONE-STOK.
004340     MOVE IL-SM-ENTRY (IL-STOK-IX) TO SM-STOCK-RECORD.
004350     WRITE SM-STOCK-RECORD.
004360 830-EXIT.
004370     EXIT.
004380*---------------------------------------------------------------
004390* ON FAILURE THE MASTERS ARE LEFT EXACTLY AS THEY WERE READ;
004400* NO OUTPUT PHASE IS ENTERED.
004410*---------------------------------------------------------------
004420 900-ABORT-IMPORT.
004430     MOVE "Load aborted, masters unchanged" TO LOGMSG-TEXT.
004440     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
004450 900-ABORT-EXIT.
004460     EXIT.
004470*---------------------------------------------------------------
004480 900-DISPLAY-LOGMSG.
004490     DISPLAY LOGMSG.
004500 900-EXIT.
004510     EXIT.
004520*
004530 910-DISPLAY-LOGMSG-ERR.
004540     DISPLAY LOGMSG-ERR.
004550 910-EXIT.
004560     EXIT.
004570*---------------------------------------------------------------
004580 950-CLOSE-FILES.
004590     CLOSE LOAD-EXTRACT-FILE.
004600 950-EXIT.
004610     EXIT.
