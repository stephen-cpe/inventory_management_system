000100*---------------------------------------------------------------
000110* (C) 1988 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/INVEXTR.cbl  Revision 3.1"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    INVEXTR.
000200 AUTHOR.        R G HUTCHINS.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  01/14/88.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* EXTRACTS CURRENT ON-HAND INVENTORY TO A DELIMITED FILE FOR
000270* DOWNSTREAM REPORTING.  ONE DETAIL LINE PER
000280* ITEM-LOCATION WITH POSITIVE STOCK, ORDERED BY ITEM NAME,
000290* WITH A TOTAL-QUANTITY LINE AFTER EACH ITEM'S DETAIL (CONTROL
000300* BREAK ON ITEM) AND A GRAND TOTAL LINE AT END OF REPORT.
000310* ITEMS WITH NO POSITIVE STOCK ANYWHERE ARE LEFT OFF THE
000320* EXTRACT ENTIRELY.
000330*---------------------------------------------------------------
000340* CHANGE LOG
000350*---------------------------------------------------------------
000360* 1988-01-14 RGH  INITIAL RELEASE - INVENTORY EXTRACT, NO TOTALS  CR-0301 
000370* 1990-05-09 MOL  ADDED PER-ITEM AND GRAND TOTAL LINES PER AUDIT  CR-0622 
000380* 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
000390* 1998-12-14 DWK  Y2K SWEEP - NO DATE FIELDS ON THIS EXTRACT      Y2K-011 
000400* 2002-09-30 TNP  ITEM ORDER CHANGED TO NAME, WAS ITEM-ID ORDER   CR-1788
000410* 2004-11-03 RGH  REVIEW COMMENTS REWORDED, NO LOGIC CHANGE        CR-2118
000420*---------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  USL-486.
000460 OBJECT-COMPUTER.  USL-486.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     UPSI-0 ON STATUS IS IE-TRACE-ON
000500            OFF STATUS IS IE-TRACE-OFF.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
000550         ORGANIZATION SEQUENTIAL
000560         STATUS IE-ITEM-STATUS.
000570     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000580         ORGANIZATION SEQUENTIAL
000590         STATUS IE-LOCN-STATUS.
000600     SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
000610         ORGANIZATION SEQUENTIAL
000620         STATUS IE-STOK-STATUS.
000630     SELECT INVENTORY-EXTRACT-FILE ASSIGN TO INVEXOUT
000640         ORGANIZATION LINE SEQUENTIAL
000650         STATUS IE-EXTR-STATUS.
000660*---------------------------------------------------------------
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  ITEM-MASTER-FILE.
000700 COPY ITEMREC.
000710 FD  LOCN-MASTER-FILE.
000720 COPY LOCNREC.
000730 FD  STOK-MASTER-FILE.
000740 COPY STOKREC.
000750 FD  INVENTORY-EXTRACT-FILE.
000760 01  IE-EXTRACT-LINE             PIC X(250).
000770*---------------------------------------------------------------
000780 WORKING-STORAGE SECTION.
000790*---------------------------------------------------------------
000800* FILE STATUS
000810*---------------------------------------------------------------
000820 01  IE-ITEM-STATUS.
000830     05  IE-ITEM-STAT-1          PIC X.
000840     05  IE-ITEM-STAT-2          PIC X.
000850     05  FILLER                  PIC X(02).
000860 01  IE-LOCN-STATUS.
000870     05  IE-LOCN-STAT-1          PIC X.
000880     05  IE-LOCN-STAT-2          PIC X.
000890     05  FILLER                  PIC X(02).
000900 01  IE-STOK-STATUS.
000910     05  IE-STOK-STAT-1          PIC X.
000920     05  IE-STOK-STAT-2          PIC X.
000930     05  FILLER                  PIC X(02).
000940 01  IE-EXTR-STATUS.
000950     05  IE-EXTR-STAT-1          PIC X.
000960     05  IE-EXTR-STAT-2          PIC X.
000970     05  FILLER                  PIC X(02).
000980*---------------------------------------------------------------
000990* MASTER TABLES LOADED WHOLE FOR THE DURATION OF THE EXTRACT
001000* RUN - READ-ONLY, NEVER REWRITTEN.
001010*---------------------------------------------------------------
001020 01  IE-ITEM-TABLE-CTL.
001030     05  IE-ITEM-COUNT           PIC 9(5) COMP.
001040     05  IE-ITEM-TABLE OCCURS 2000 TIMES
001050             INDEXED BY IE-ITEM-IX.
001060         COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 IE-IM-ENTRY.
001070     05  FILLER                  PIC X(04).
001080 01  IE-LOCN-TABLE-CTL.
001090     05  IE-LOCN-COUNT           PIC 9(4) COMP.
001100     05  IE-LOCN-TABLE OCCURS 500 TIMES
001110             INDEXED BY IE-LOCN-IX.
001120         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 IE-LM-ENTRY.
001130     05  FILLER                  PIC X(04).
001140 01  IE-STOK-TABLE-CTL.
001150     05  IE-STOK-COUNT           PIC 9(5) COMP.
001160     05  IE-STOK-TABLE OCCURS 4000 TIMES
001170             INDEXED BY IE-STOK-IX.
001180         COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 IE-SM-ENTRY.
001190     05  FILLER                  PIC X(04).
001200*---------------------------------------------------------------
001210* ACTIVE-ITEM LIST - INDEX NUMBERS INTO IE-ITEM-TABLE FOR
001220* ITEMS THAT HAVE AT LEAST ONE STOCK RECORD WITH QTY > 0,
001230* HELD IN ITEM-NAME ORDER.  SORTED BY A HAND-ROLLED INSERTION
001240* SORT - THERE ARE NEVER ENOUGH ACTIVE ITEMS ON ONE RUN TO
001250* JUSTIFY A SORT FILE.
001260*---------------------------------------------------------------
001270 01  IE-ACTIVE-LIST-CTL.
001280     05  IE-ACTIVE-COUNT         PIC 9(5) COMP VALUE ZERO.
001290     05  IE-ACTIVE-ENTRY OCCURS 2000 TIMES
001300             INDEXED BY IE-ACTIVE-IX.
001310         10  IE-ACTIVE-ITEM-IX   PIC 9(5) COMP.
001320     05  FILLER                  PIC X(04).
001330 01  IE-INSERT-POS                PIC 9(5) COMP.
001340 01  IE-INSERT-DONE-SW           PIC X.
001350     88  IE-INSERT-DONE               VALUE "Y".
001360     88  IE-INSERT-NOT-DONE           VALUE "N".
001370 01  IE-HAS-STOCK-SW             PIC X.
001380     88  IE-ITEM-HAS-STOCK            VALUE "Y".
001390     88  IE-ITEM-HAS-NO-STOCK         VALUE "N".
001400*---------------------------------------------------------------
001410* REPORT WORK AREAS
001420*---------------------------------------------------------------
001430 01  IE-ITEM-SUBTOTAL             PIC 9(9) COMP.
001440 01  IE-ITEM-SUBTOTAL-ED          PIC 9(9).
001450 01  IE-GRAND-TOTAL               PIC 9(9) COMP.
001460 01  IE-GRAND-TOTAL-ED            PIC 9(9).
001470 01  IE-LOCN-NAME-WORK            PIC X(100).
001480 01  IE-DETAIL-COUNT              PIC 9(9) COMP VALUE ZERO.
001490*---------------------------------------------------------------
001500* LOG MESSAGE DEFINITIONS
001510*---------------------------------------------------------------
001520 01  LOGMSG.
001530     05  FILLER                  PIC X(10) VALUE "INVEXTR =>".
001540     05  LOGMSG-TEXT              PIC X(60).
001550*
001560 LINKAGE SECTION.
001570*---------------------------------------------------------------
001580 PROCEDURE DIVISION.
001590*
001600 START-INVEXTR.
001610     MOVE "Started" TO LOGMSG-TEXT.
001620     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001630     MOVE ZERO TO IE-GRAND-TOTAL IE-DETAIL-COUNT.
001640     OPEN INPUT ITEM-MASTER-FILE.
001650     OPEN INPUT LOCN-MASTER-FILE.
001660     OPEN INPUT STOK-MASTER-FILE.
001670     OPEN OUTPUT INVENTORY-EXTRACT-FILE.
001680     MOVE
001690    "ITEM ID,NAME,DESCRIPTION,CATEGORY,CONDITION,LOCATION,QUANTITY"
001700       TO IE-EXTRACT-LINE.
001710     WRITE IE-EXTRACT-LINE.
001720     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
001730     PERFORM 300-BUILD-ACTIVE-ITEM-LIST THRU 300-EXIT.
001740     PERFORM 400-WRITE-DETAIL-LINES THRU 400-EXIT
001750         VARYING IE-ACTIVE-IX FROM 1 BY 1
001760         UNTIL IE-ACTIVE-IX > IE-ACTIVE-COUNT.
001770     PERFORM 600-WRITE-GRAND-TOTAL THRU 600-EXIT.
001780     CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE STOK-MASTER-FILE
001790           INVENTORY-EXTRACT-FILE.
001800     MOVE "Ended" TO LOGMSG-TEXT.
001810     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001820     STOP RUN.
001830*---------------------------------------------------------------
001840 200-LOAD-MASTERS.
001850     MOVE ZERO TO IE-ITEM-COUNT.
001860     PERFORM 210-READ-ONE-ITEM THRU 210-EXIT
001870         UNTIL IE-ITEM-STAT-1 NOT = "0".
001880     MOVE ZERO TO IE-LOCN-COUNT.
001890     PERFORM 220-READ-ONE-LOCN THRU 220-EXIT
001900         UNTIL IE-LOCN-STAT-1 NOT = "0".
001910     MOVE ZERO TO IE-STOK-COUNT.
001920     PERFORM 230-READ-ONE-STOK THRU 230-EXIT
001930         UNTIL IE-STOK-STAT-1 NOT = "0".
001940 200-EXIT.
001950     EXIT.
001960*
001970 210-READ-ONE-ITEM.
001980     READ ITEM-MASTER-FILE.
001990     IF IE-ITEM-STAT-1 = "0"
002000         ADD 1 TO IE-ITEM-COUNT
002010         MOVE IM-ITEM-RECORD TO IE-IM-ENTRY (IE-ITEM-COUNT)
002020     END-IF.
002030 210-EXIT.
002040     EXIT.
002050*
002060 220-READ-ONE-LOCN.
002070     READ LOCN-MASTER-FILE.
002080     IF IE-LOCN-STAT-1 = "0"
002090         ADD 1 TO IE-LOCN-COUNT
002100         MOVE LM-LOCATION-RECORD TO IE-LM-ENTRY (IE-LOCN-COUNT)
002110     END-IF.
002120 220-EXIT.
002130     EXIT.
002140*
002150 230-READ-ONE-STOK.
002160     READ STOK-MASTER-FILE.
002170     IF IE-STOK-STAT-1 = "0"
002180         ADD 1 TO IE-STOK-COUNT
002190         MOVE SM-STOCK-RECORD TO IE-SM-ENTRY (IE-STOK-COUNT)
002200     END-IF.
002210 230-EXIT.
002220     EXIT.
002230*---------------------------------------------------------------
002240* AN ITEM IS CONSIDERED "ACTIVE" FOR THE EXTRACT WHEN AT LEAST
002250* ONE OF ITS STOCK RECORDS CARRIES A POSITIVE QUANTITY.  ACTIVE
002260* ITEMS ARE INSERTED INTO IE-ACTIVE-ENTRY IN ITEM-NAME ORDER
002270* AS THEY ARE FOUND.
002280*---------------------------------------------------------------
002290 300-BUILD-ACTIVE-ITEM-LIST.
002300     PERFORM 310-TEST-ONE-ITEM THRU 310-EXIT
002310         VARYING IE-ITEM-IX FROM 1 BY 1
002320         UNTIL IE-ITEM-IX > IE-ITEM-COUNT.
002330 300-EXIT.
002340     EXIT.
002350*
002360 310-TEST-ONE-ITEM.
002370     SET IE-ITEM-HAS-NO-STOCK TO TRUE.
002380     PERFORM 320-SCAN-ONE-STOK THRU 320-EXIT
002390         VARYING IE-STOK-IX FROM 1 BY 1
002400         UNTIL IE-STOK-IX > IE-STOK-COUNT
002410             OR IE-ITEM-HAS-STOCK.
002420     IF IE-ITEM-HAS-STOCK
002430         PERFORM 330-INSERT-ACTIVE-ITEM THRU 330-EXIT
002440     END-IF.
002450 310-EXIT.
002460     EXIT.
002470*
002480 320-SCAN-ONE-STOK.
002490     IF SM-ITEM-ID OF IE-SM-ENTRY (IE-STOK-IX)
002500            = IM-ITEM-ID OF IE-IM-ENTRY (IE-ITEM-IX)
002510        AND SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX) > 0
002520         SET IE-ITEM-HAS-STOCK TO TRUE
002530     END-IF.
002540 320-EXIT.
002550     EXIT.
002560*
002570 330-INSERT-ACTIVE-ITEM.
002580     ADD 1 TO IE-ACTIVE-COUNT.
002590     MOVE IE-ACTIVE-COUNT TO IE-INSERT-POS.
002600     SET IE-INSERT-NOT-DONE TO TRUE.
002610     PERFORM 340-FIND-INSERT-POINT THRU 340-EXIT
002620         UNTIL IE-INSERT-DONE.
002630     MOVE IE-ITEM-IX TO IE-ACTIVE-ITEM-IX (IE-INSERT-POS).
002640 330-EXIT.
002650     EXIT.
002660*
002670 340-FIND-INSERT-POINT.
002680     IF IE-INSERT-POS = 1
002690         SET IE-INSERT-DONE TO TRUE
002700     ELSE
002710         IF IM-ITEM-NAME OF IE-IM-ENTRY
002720                (IE-ACTIVE-ITEM-IX (IE-INSERT-POS - 1))
002730            > IM-ITEM-NAME OF IE-IM-ENTRY (IE-ITEM-IX)
002740             MOVE IE-ACTIVE-ITEM-IX (IE-INSERT-POS - 1)
002750                 TO IE-ACTIVE-ITEM-IX (IE-INSERT-POS)
002760             SUBTRACT 1 FROM IE-INSERT-POS
002770         ELSE
002780             SET IE-INSERT-DONE TO TRUE
002790         END-IF
002800     END-IF.
002810 340-EXIT.
002820     EXIT.
002830*---------------------------------------------------------------
002840 400-WRITE-DETAIL-LINES.
002850     MOVE IE-ACTIVE-ITEM-IX (IE-ACTIVE-IX) TO IE-ITEM-IX.
002860     MOVE ZERO TO IE-ITEM-SUBTOTAL.
002870     PERFORM 410-WRITE-ONE-DETAIL THRU 410-EXIT
002880         VARYING IE-STOK-IX FROM 1 BY 1
002890         UNTIL IE-STOK-IX > IE-STOK-COUNT.
002900     PERFORM 500-WRITE-ITEM-TOTAL THRU 500-EXIT.
002910 400-EXIT.
002920     EXIT.
002930*
002940 410-WRITE-ONE-DETAIL.
002950     IF SM-ITEM-ID OF IE-SM-ENTRY (IE-STOK-IX)
002960            = IM-ITEM-ID OF IE-IM-ENTRY (IE-ITEM-IX)
002970        AND SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX) > 0
002980         PERFORM 420-FIND-LOCN-NAME THRU 420-EXIT
002990         ADD SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX)
003000             TO IE-ITEM-SUBTOTAL
003010         ADD SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX)
003020             TO IE-GRAND-TOTAL
003030         ADD 1 TO IE-DETAIL-COUNT
003040         MOVE SPACES TO IE-EXTRACT-LINE
003050         STRING
003060             IM-ITEM-ID OF IE-IM-ENTRY (IE-ITEM-IX)
003070                 DELIMITED BY SIZE
003080             "," DELIMITED BY SIZE
003090             IM-ITEM-NAME OF IE-IM-ENTRY (IE-ITEM-IX)
003100                 DELIMITED BY "  "
003110             "," DELIMITED BY SIZE
003120             IM-ITEM-DESC OF IE-IM-ENTRY (IE-ITEM-IX)
003130                 DELIMITED BY "  "
003140             "," DELIMITED BY SIZE
003150             IM-ITEM-CATEGORY OF IE-IM-ENTRY (IE-ITEM-IX)
003160                 DELIMITED BY "  "
003170             "," DELIMITED BY SIZE
003180             IM-ITEM-CONDITION OF IE-IM-ENTRY (IE-ITEM-IX)
003190                 DELIMITED BY "  "
003200             "," DELIMITED BY SIZE
003210             IE-LOCN-NAME-WORK DELIMITED BY "  "
003220             "," DELIMITED BY SIZE
003230             SM-QTY-ON-HAND OF IE-SM-ENTRY (IE-STOK-IX)
003240                 DELIMITED BY SIZE
003250             INTO IE-EXTRACT-LINE
003260         WRITE IE-EXTRACT-LINE
003270     END-IF.
003280 410-EXIT.
003290     EXIT.
003300*
003310 420-FIND-LOCN-NAME.
003320     MOVE "Unknown Location" TO IE-LOCN-NAME-WORK.
003330     SET IE-LOCN-IX TO 1.
003340     SEARCH IE-LOCN-TABLE
003350         AT END NEXT SENTENCE
003360         WHEN LM-LOC-ID OF IE-LM-ENTRY (IE-LOCN-IX)
003370              = SM-LOC-ID OF IE-SM-ENTRY (IE-STOK-IX)
003380             MOVE LM-LOC-NAME OF IE-LM-ENTRY (IE-LOCN-IX)
003390                 TO IE-LOCN-NAME-WORK.
003400 420-EXIT.
003410     EXIT.
003420*---------------------------------------------------------------
003430 500-WRITE-ITEM-TOTAL.
003440     MOVE IE-ITEM-SUBTOTAL TO IE-ITEM-SUBTOTAL-ED.
003450     MOVE SPACES TO IE-EXTRACT-LINE.
003460     STRING
003470         "** ITEM TOTAL **," DELIMITED BY SIZE
003480         IM-ITEM-NAME OF IE-IM-ENTRY (IE-ITEM-IX)
003490             DELIMITED BY "  "
003500         "," DELIMITED BY SIZE
003510         IE-ITEM-SUBTOTAL-ED DELIMITED BY SIZE
003520         INTO IE-EXTRACT-LINE.
003530     WRITE IE-EXTRACT-LINE.
003540 500-EXIT.
003550     EXIT.
003560*---------------------------------------------------------------
003570 600-WRITE-GRAND-TOTAL.
003580     MOVE IE-GRAND-TOTAL TO IE-GRAND-TOTAL-ED.
003590     MOVE SPACES TO IE-EXTRACT-LINE.
003600     STRING
003610         "** GRAND TOTAL **," DELIMITED BY SIZE
003620         IE-GRAND-TOTAL-ED DELIMITED BY SIZE
003630         INTO IE-EXTRACT-LINE.
003640     WRITE IE-EXTRACT-LINE.
003650 600-EXIT.
003660     EXIT.
003670*---------------------------------------------------------------
003680 900-DISPLAY-LOGMSG.
003690     DISPLAY LOGMSG.
003700 900-EXIT.
003710     EXIT.
