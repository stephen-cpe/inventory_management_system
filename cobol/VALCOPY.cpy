000100*---------------------------------------------------------------
000110* VALCOPY.CPY
000120* SURPLUS PROPERTY INVENTORY SYSTEM - VALCHK PARAMETER BLOCK
000130* SHARED BY EVERY PROGRAM THAT CALLS VALCHK FOR A POSITIVE
000140* QUANTITY CHECK, A DATE CHECK, OR LOCATION NAME NORMALIZATION.
000150*
000160*   1992-05-19  RGH  INITIAL RELEASE - POSITIVE INTEGER CHECK
000170*   1992-11-03  RGH  ADDED DATE CHECK FUNCTION
000180*   1995-08-22  MOL  ADDED LOCATION NAME NORMALIZATION FUNCTION
000190*   2004-08-11  TNP  ADDED PRICECHK FUNCTION FOR UNIT PRICE EDIT
000200*---------------------------------------------------------------
000210 01  VC-PARAMETER-BLOCK.
000220     05  VC-FUNCTION             PIC X(10).
000230         88  VC-FN-POSITIVE-INT      VALUE "POSINT    ".
000240         88  VC-FN-VALID-DATE        VALUE "DATECHK   ".
000250         88  VC-FN-NORMALIZE-LOCN    VALUE "NORMLOC   ".
000260         88  VC-FN-PRICE-CHECK       VALUE "PRICECHK  ".
000270     05  VC-NUMERIC-INPUT        PIC S9(9).
000280     05  VC-DATE-INPUT           PIC 9(8).
000290     05  VC-TEXT-INPUT           PIC X(100).
000300     05  VC-TEXT-OUTPUT          PIC X(100).
000310     05  VC-RESULT-CODE          PIC X(1).
000320         88  VC-RESULT-OK             VALUE "Y".
000330         88  VC-RESULT-BAD            VALUE "N".
000340     05  VC-MONEY-OUTPUT         PIC S9(7)V99.
000350     05  FILLER                  PIC X(11).
