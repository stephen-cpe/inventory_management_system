000100*---------------------------------------------------------------
000110* (C) 1986 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/STKDISP.cbl  Revision 3.0"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    STKDISP.
000200 AUTHOR.        R G HUTCHINS.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  04/16/86.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* POSTS STOCK DISPOSALS - ONE CARD PER DISPOSAL - AGAINST THE
000270* STOCK MASTER.  THE STOCK RECORD FOR THE ITEM/LOCATION PAIR
000280* MUST EXIST AND CARRY ENOUGH QUANTITY TO COVER THE DISPOSAL.
000290* QUANTITY ON HAND IS REDUCED BY THE DISPOSED QUANTITY; IF IT
000300* REACHES ZERO THE STOCK RECORD IS DELETED.  A DISPOSAL HISTORY
000310* RECORD IS WRITTEN FOR EVERY DISPOSAL POSTED.
000320*---------------------------------------------------------------
000330* CHANGE LOG
000340*---------------------------------------------------------------
000350* 1986-04-16 RGH  INITIAL RELEASE - DISPOSAL AGAINST STOCK MASTER CR-0059 
000360* 1989-06-20 MOL  DELETE STOCK REC WHEN QTY REACHES ZERO          CR-0504 
000370* 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
000380* 1998-12-14 DWK  Y2K - DP-DISPOSAL-DATE CONFIRMED CCYYMMDD       Y2K-011 
000390* 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
000400* 2004-08-11 TNP  DISPOSAL REASON NOW A REQUIRED CARD FIELD       CR-2091
000410* 2004-11-03 RGH  TABLE-FULL CHECKS ADDED AT LOAD TIME USING NEW   CR-2118
000420*                 77-LEVEL LIMITS
000430*---------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  USL-486.
000470 OBJECT-COMPUTER.  USL-486.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 ON STATUS IS DS-TRACE-ON
000510            OFF STATUS IS DS-TRACE-OFF.
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT DISPOSAL-CARD-FILE ASSIGN TO DISPCARD
000560         ORGANIZATION LINE SEQUENTIAL
000570         STATUS DS-CARD-STATUS.
000580     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000590         ORGANIZATION SEQUENTIAL
000600         STATUS DS-LOCN-STATUS.
000610     SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
000620         ORGANIZATION SEQUENTIAL
000630         STATUS DS-STOK-STATUS.
000640     SELECT DSPT-HISTORY-FILE ASSIGN TO DSPTHIST
000650         ORGANIZATION SEQUENTIAL
000660         STATUS DS-DSPT-STATUS.
000670*---------------------------------------------------------------
000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  DISPOSAL-CARD-FILE.
000710 01  DS-CARD-LINE                PIC X(300).
000720 FD  LOCN-MASTER-FILE.
000730 COPY LOCNREC.
000740 FD  STOK-MASTER-FILE.
000750 COPY STOKREC.
000760 FD  DSPT-HISTORY-FILE.
000770 COPY DSPTREC.
000780*---------------------------------------------------------------
000790 WORKING-STORAGE SECTION.
000800*---------------------------------------------------------------
000810* FILE STATUS
000820*---------------------------------------------------------------
000830 01  DS-CARD-STATUS.
000840     05  DS-CARD-STAT-1          PIC X.
000850     05  DS-CARD-STAT-2          PIC X.
000860     05  FILLER                  PIC X(02).
000870 01  DS-LOCN-STATUS.
000880     05  DS-LOCN-STAT-1          PIC X.
000890     05  DS-LOCN-STAT-2          PIC X.
000900     05  FILLER                  PIC X(02).
000910 01  DS-STOK-STATUS.
000920     05  DS-STOK-STAT-1          PIC X.
000930     05  DS-STOK-STAT-2          PIC X.
000940     05  FILLER                  PIC X(02).
000950 01  DS-DSPT-STATUS.
000960     05  DS-DSPT-STAT-1          PIC X.
000970     05  DS-DSPT-STAT-2          PIC X.
000980     05  FILLER                  PIC X(02).
000990*---------------------------------------------------------------
001000* LOCATION AND STOCK MASTERS ARE SEQUENTIAL FILES, EACH LOADED
001010* INTO A TABLE AT START-UP SO IT CAN BE SEARCHED BY KEY WHILE
001020* THE DISPOSAL CARDS ARE BEING POSTED.
001030*---------------------------------------------------------------
001040 01  DS-LOCN-TABLE-CTL.
001050     05  DS-LOCN-COUNT           PIC 9(4) COMP.
001060     05  DS-LOCN-TABLE OCCURS 500 TIMES
001070             INDEXED BY DS-LOCN-IX.
001080         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 DS-LM-ENTRY.
001090     05  FILLER                  PIC X(04).
001100 01  DS-STOK-TABLE-CTL.
001110     05  DS-STOK-COUNT           PIC 9(5) COMP.
001120     05  DS-STOK-TABLE OCCURS 4000 TIMES
001130             INDEXED BY DS-STOK-IX.
001140         COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 DS-SM-ENTRY.
001150     05  FILLER                  PIC X(04).
001160 01  DS-NEXT-DSPT-ID             PIC 9(6) COMP VALUE ZERO.
001170 77  DS-LOCN-TABLE-MAX           PIC 9(3) COMP VALUE 500.
001180 77  DS-STOK-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
001190*---------------------------------------------------------------
001200* DISPOSAL CARD - DELIMITED INPUT
001210* (ITEM-ID, LOC-NAME, QTY, REASON, DISPOSAL-DATE, DISPOSED-BY,
001220*  NOTES)
001230*---------------------------------------------------------------
001240 01  DS-CARD-FIELDS.
001250     05  DS-CD-ITEM-ID           PIC 9(6).
001260     05  DS-CD-LOC-NAME          PIC X(100).
001270     05  DS-CD-QTY               PIC S9(9).
001280     05  DS-CD-REASON            PIC X(100).
001290     05  DS-CD-DISPOSAL-DATE     PIC 9(8).
001300     05  DS-CD-DISPOSED-BY       PIC X(100).
001310     05  DS-CD-NOTES             PIC X(200).
001320     05  FILLER                  PIC X(10).
001330 01  DS-CARD-VALID-SW            PIC X VALUE "Y".
001340     88  DS-CARD-IS-VALID             VALUE "Y".
001350     88  DS-CARD-IS-INVALID           VALUE "N".
001360 01  DS-EOF-SW                   PIC X VALUE "N".
001370     88  DS-AT-EOF                    VALUE "Y".
001380 01  DS-FOUND-SW                 PIC X.
001390     88  DS-ENTRY-FOUND               VALUE "Y".
001400     88  DS-ENTRY-NOT-FOUND           VALUE "N".
001410 01  DS-LOCN-FOUND-IX             PIC 9(4) COMP.
001420 01  DS-STOK-FOUND-IX             PIC 9(5) COMP.
001430*---------------------------------------------------------------
001440* VALCHK LINKAGE
001450*---------------------------------------------------------------
001460 01  DS-VC-BLOCK.
001470 COPY VALCOPY.
001480*---------------------------------------------------------------
001490* LOG MESSAGE DEFINITIONS
001500*---------------------------------------------------------------
001510 01  LOGMSG.
001520     05  FILLER                  PIC X(10) VALUE "STKDISP =>".
001530     05  LOGMSG-TEXT              PIC X(60).
001540 01  LOGMSG-ERR.
001550     05  FILLER                  PIC X(14) VALUE "STKDISP ERR =>".
001560     05  LOG-ERR-ROUTINE         PIC X(40).
001570*
001580 LINKAGE SECTION.
001590*---------------------------------------------------------------
001600 PROCEDURE DIVISION.
001610*
001620 START-STKDISP.
001630     MOVE "Started" TO LOGMSG-TEXT.
001640     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001650     PERFORM 100-OPEN-FILES THRU 100-EXIT.
001660     PERFORM 150-LOAD-MASTERS THRU 150-EXIT.
001670     PERFORM 200-PROCESS-CARDS THRU 200-EXIT
001680         UNTIL DS-AT-EOF.
001690     PERFORM 800-REWRITE-MASTERS THRU 800-EXIT.
001700     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
001710     MOVE "Ended" TO LOGMSG-TEXT.
001720     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001730     STOP RUN.
001740*---------------------------------------------------------------
001750 100-OPEN-FILES.
001760     OPEN INPUT DISPOSAL-CARD-FILE.
001770     OPEN INPUT LOCN-MASTER-FILE.
001780     OPEN INPUT STOK-MASTER-FILE.
001790     OPEN EXTEND DSPT-HISTORY-FILE.
001800 100-EXIT.
001810     EXIT.
001820*---------------------------------------------------------------
001830 150-LOAD-MASTERS.
001840     MOVE ZERO TO DS-LOCN-COUNT.
001850     PERFORM 151-READ-ONE-LOCN THRU 151-EXIT
001860         UNTIL DS-LOCN-STAT-1 NOT = "0".
001870     MOVE ZERO TO DS-STOK-COUNT.
001880     PERFORM 152-READ-ONE-STOK THRU 152-EXIT
001890         UNTIL DS-STOK-STAT-1 NOT = "0".
001900 150-EXIT.
001910     EXIT.
001920*
001930 151-READ-ONE-LOCN.
001940     READ LOCN-MASTER-FILE.
001950     IF DS-LOCN-STAT-1 = "0"
001960         IF DS-LOCN-COUNT = DS-LOCN-TABLE-MAX
001970             MOVE "Location master table full" TO LOGMSG-TEXT
001980             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
001990             STOP RUN
002000         END-IF
002010         ADD 1 TO DS-LOCN-COUNT
002020         MOVE LM-LOCATION-RECORD TO DS-LM-ENTRY (DS-LOCN-COUNT)
002030     END-IF.
002040 151-EXIT.
002050     EXIT.
002060*
002070 152-READ-ONE-STOK.
002080     READ STOK-MASTER-FILE.
002090     IF DS-STOK-STAT-1 = "0"
002100         IF DS-STOK-COUNT = DS-STOK-TABLE-MAX
002110             MOVE "Stock master table full" TO LOGMSG-TEXT
002120             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002130             STOP RUN
002140         END-IF
002150         ADD 1 TO DS-STOK-COUNT
002160         MOVE SM-STOCK-RECORD TO DS-SM-ENTRY (DS-STOK-COUNT)
002170     END-IF.
002180 152-EXIT.
002190     EXIT.
002200*---------------------------------------------------------------
002210* SELL.CBL'S ADD-ANOTHER LOOP (GET ONE, VALIDATE, POST, LOOP)
002220* RESTATED AS A CARD-AT-A-TIME LOOP TO EOF.
002230*---------------------------------------------------------------
002240 200-PROCESS-CARDS.
002250     READ DISPOSAL-CARD-FILE
002260         AT END
002270             SET DS-AT-EOF TO TRUE
002280             GO TO 200-EXIT.
002290     PERFORM 210-PARSE-CARD THRU 210-EXIT.
002300     PERFORM 220-VALIDATE-DISPOSAL THRU 220-EXIT.
002310     IF DS-CARD-IS-VALID
002320         PERFORM 300-FIND-STOCK THRU 300-EXIT
002330     END-IF.
002340     IF DS-CARD-IS-VALID
002350         PERFORM 400-POST-DISPOSAL THRU 400-EXIT
002360         PERFORM 500-WRITE-DISPOSAL THRU 500-EXIT
002370         PERFORM 600-DELETE-STOCK-IF-ZERO THRU 600-EXIT
002380     ELSE
002390         MOVE "Card rejected" TO LOGMSG-TEXT
002400         PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002410         PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
002420     END-IF.
002430 200-EXIT.
002440     EXIT.
002450*---------------------------------------------------------------
002460 210-PARSE-CARD.
002470     UNSTRING DS-CARD-LINE DELIMITED BY "|"
002480         INTO DS-CD-ITEM-ID DS-CD-LOC-NAME DS-CD-QTY
002490              DS-CD-REASON DS-CD-DISPOSAL-DATE
002500              DS-CD-DISPOSED-BY DS-CD-NOTES.
002510 210-EXIT.
002520     EXIT.
002530*---------------------------------------------------------------
002540* EVERY DISPOSAL CARD MUST CARRY A POSITIVE QUANTITY, A VALID
002550* DISPOSAL DATE AND A REASON FOR THE DISPOSAL - CR-2091.
002560*---------------------------------------------------------------
002570 220-VALIDATE-DISPOSAL.
002580     SET DS-CARD-IS-VALID TO TRUE.
002590     IF DS-CD-REASON = SPACES
002600         SET DS-CARD-IS-INVALID TO TRUE
002610         MOVE "Disposal reason blank" TO LOG-ERR-ROUTINE
002620     END-IF.
002630     MOVE DS-CD-QTY TO VC-NUMERIC-INPUT.
002640     SET VC-FN-POSITIVE-INT TO TRUE.
002650     CALL "VALCHK" USING DS-VC-BLOCK.
002660     IF VC-RESULT-BAD
002670         SET DS-CARD-IS-INVALID TO TRUE
002680         MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
002690     END-IF.
002700     MOVE DS-CD-DISPOSAL-DATE TO VC-DATE-INPUT.
002710     SET VC-FN-VALID-DATE TO TRUE.
002720     CALL "VALCHK" USING DS-VC-BLOCK.
002730     IF VC-RESULT-BAD
002740         SET DS-CARD-IS-INVALID TO TRUE
002750         MOVE "Disposal date not valid" TO LOG-ERR-ROUTINE
002760     END-IF.
002770 220-EXIT.
002780     EXIT.
002790*---------------------------------------------------------------
002800* STOCK MUST EXIST AT THE GIVEN LOCATION FOR THE ITEM AND MUST
002810* CARRY ENOUGH QUANTITY ON HAND TO COVER THE DISPOSAL.
002820*---------------------------------------------------------------
002830 300-FIND-STOCK.
002840     MOVE DS-CD-LOC-NAME TO VC-TEXT-INPUT.
002850     SET VC-FN-NORMALIZE-LOCN TO TRUE.
002860     CALL "VALCHK" USING DS-VC-BLOCK.
002870     MOVE VC-TEXT-OUTPUT TO DS-CD-LOC-NAME.
002880     SET DS-ENTRY-NOT-FOUND TO TRUE.
002890     SET DS-LOCN-IX TO 1.
002900     SEARCH DS-LOCN-TABLE
002910         AT END NEXT SENTENCE
002920         WHEN LM-LOC-NAME OF DS-LM-ENTRY (DS-LOCN-IX)
002930              = DS-CD-LOC-NAME
002940             SET DS-ENTRY-FOUND TO TRUE
002950             MOVE DS-LOCN-IX TO DS-LOCN-FOUND-IX.
002960     IF DS-ENTRY-NOT-FOUND
002970         SET DS-CARD-IS-INVALID TO TRUE
002980         MOVE "Location unknown" TO LOG-ERR-ROUTINE
002990         GO TO 300-EXIT
003000     END-IF.
003010     SET DS-ENTRY-NOT-FOUND TO TRUE.
003020     SET DS-STOK-IX TO 1.
003030     SEARCH DS-STOK-TABLE
003040         AT END NEXT SENTENCE
003050         WHEN SM-ITEM-ID OF DS-SM-ENTRY (DS-STOK-IX)
003060              = DS-CD-ITEM-ID
003070              AND SM-LOC-ID OF DS-SM-ENTRY (DS-STOK-IX)
003080                  = LM-LOC-ID OF DS-LM-ENTRY (DS-LOCN-FOUND-IX)
003090             SET DS-ENTRY-FOUND TO TRUE
003100             MOVE DS-STOK-IX TO DS-STOK-FOUND-IX.
003110     IF DS-ENTRY-NOT-FOUND
003120         SET DS-CARD-IS-INVALID TO TRUE
003130         MOVE "Stock not on hand at location" TO LOG-ERR-ROUTINE
003140     ELSE
003150         IF SM-QTY-ON-HAND OF DS-SM-ENTRY (DS-STOK-FOUND-IX)
003160            < DS-CD-QTY
003170             SET DS-CARD-IS-INVALID TO TRUE
003180             MOVE "Insufficient qty for disposal" TO
003190                 LOG-ERR-ROUTINE
003200         END-IF
003210     END-IF.
003220 300-EXIT.
003230     EXIT.
003240*---------------------------------------------------------------
003250 400-POST-DISPOSAL.
003260     SUBTRACT DS-CD-QTY FROM
003270         SM-QTY-ON-HAND OF DS-SM-ENTRY (DS-STOK-FOUND-IX).
003280 400-EXIT.
003290     EXIT.
003300*---------------------------------------------------------------
003310 500-WRITE-DISPOSAL.
003320     ADD 1 TO DS-NEXT-DSPT-ID.
003330     MOVE DS-NEXT-DSPT-ID TO DP-DISPOSAL-ID.
003340     MOVE DS-CD-ITEM-ID TO DP-ITEM-ID.
003350     MOVE LM-LOC-ID OF DS-LM-ENTRY (DS-LOCN-FOUND-IX)
003360         TO DP-LOC-ID.
003370     MOVE DS-CD-QTY TO DP-QTY.
003380     MOVE DS-CD-REASON TO DP-REASON.
003390     MOVE DS-CD-DISPOSAL-DATE TO DP-DISPOSAL-DATE.
003400     MOVE DS-CD-DISPOSED-BY TO DP-DISPOSED-BY.
003410     MOVE DS-CD-NOTES TO DP-NOTES.
003420     WRITE DP-DISPOSAL-RECORD.
003430 500-EXIT.
003440     EXIT.
003450*---------------------------------------------------------------
003460* A STOCK ROW THAT REACHES ZERO ON HAND IS REMOVED RATHER THAN
003470* LEFT ON FILE AS A ZERO BALANCE - FUNDUPSR'S DELETE-REC SHAPE
003480* APPLIED TO THE IN-MEMORY STOCK TABLE.
003490*---------------------------------------------------------------
003500 600-DELETE-STOCK-IF-ZERO.
003510     IF SM-QTY-ON-HAND OF DS-SM-ENTRY (DS-STOK-FOUND-IX)
003520        = ZERO
003530         IF DS-STOK-FOUND-IX < DS-STOK-COUNT
003540             PERFORM 610-SHIFT-ONE-STOK-ENTRY THRU 610-EXIT
003550                 VARYING DS-STOK-IX FROM DS-STOK-FOUND-IX BY 1
003560                 UNTIL DS-STOK-IX >= DS-STOK-COUNT
003570         END-IF
003580         SUBTRACT 1 FROM DS-STOK-COUNT
003590     END-IF.
003600 600-EXIT.
003610     EXIT.
003620*
003630 610-SHIFT-ONE-STOK-ENTRY.
003640     MOVE DS-SM-ENTRY (DS-STOK-IX + 1) TO
003650         DS-SM-ENTRY (DS-STOK-IX).
003660 610-EXIT.
003670     EXIT.
003680*---------------------------------------------------------------
003690 800-REWRITE-MASTERS.
003700     CLOSE STOK-MASTER-FILE.
003710     OPEN OUTPUT STOK-MASTER-FILE.
003720     PERFORM 810-WRITE-ONE-STOK THRU 810-EXIT
003730         VARYING DS-STOK-IX FROM 1 BY 1
003740         UNTIL DS-STOK-IX > DS-STOK-COUNT.
003750     CLOSE STOK-MASTER-FILE.
003760 800-EXIT.
003770     EXIT.
003780*
003790 810-WRITE-ONE-STOK.
003800     MOVE DS-SM-ENTRY (DS-STOK-IX) TO SM-STOCK-RECORD.
003810     WRITE SM-STOCK-RECORD.
003820 810-EXIT.
003830     EXIT.
003840*---------------------------------------------------------------
003850 900-DISPLAY-LOGMSG.
003860     DISPLAY LOGMSG.
003870 900-EXIT.
003880     EXIT.
003890*
003900 910-DISPLAY-LOGMSG-ERR.
003910     DISPLAY LOGMSG-ERR.
003920 910-EXIT.
003930     EXIT.
003940*---------------------------------------------------------------
003950 950-CLOSE-FILES.
003960     CLOSE DISPOSAL-CARD-FILE LOCN-MASTER-FILE DSPT-HISTORY-FILE.
003970 950-EXIT.
003980     EXIT.
