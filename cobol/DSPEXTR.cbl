000100*---------------------------------------------------------------
000110* (C) 1988 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/DSPEXTR.cbl  Revision 2.1"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    DSPEXTR.
000200 AUTHOR.        M. O'-L.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  03/03/88.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* EXTRACTS THE DISPOSAL HISTORY FILE TO A DELIMITED FILE,
000270* MOST RECENT DISPOSAL-DATE FIRST, FOR DOWNSTREAM REPORTING.
000280*---------------------------------------------------------------
000290* CHANGE LOG
000300*---------------------------------------------------------------
000310* 1988-03-03 MOL  INITIAL RELEASE - DISPOSAL HISTORY EXTRACT      CR-0324
000320* 1994-01-07 MOL  DSP-REASON ADDED TO EXTRACT, SEE DSPTREC CR-0933CR-0933
000330* 1998-12-14 DWK  Y2K - DP-DISPOSAL-DATE CONFIRMED CCYYMMDD       Y2K-011
000340* 2002-09-30 TNP  SORT ORDER CHANGED TO MOST-RECENT-FIRST         CR-1790
000350* 2004-11-03 RGH  DATE VIEW NOW USED BY A LOAD-TIME MONTH/DAY     CR-2118
000360*                 RANGE CHECK, REVIEW COMMENTS REWORDED
000370*---------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.  USL-486.
000410 OBJECT-COMPUTER.  USL-486.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     UPSI-0 ON STATUS IS DE-TRACE-ON
000450            OFF STATUS IS DE-TRACE-OFF.
000460*
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
000500         ORGANIZATION SEQUENTIAL
000510         STATUS DE-ITEM-STATUS.
000520     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000530         ORGANIZATION SEQUENTIAL
000540         STATUS DE-LOCN-STATUS.
000550     SELECT DSPT-HISTORY-FILE ASSIGN TO DSPTHIST
000560         ORGANIZATION SEQUENTIAL
000570         STATUS DE-DSPT-STATUS.
000580     SELECT DISPOSAL-EXTRACT-FILE ASSIGN TO DSPEXOUT
000590         ORGANIZATION LINE SEQUENTIAL
000600         STATUS DE-EXTR-STATUS.
000610*---------------------------------------------------------------
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  ITEM-MASTER-FILE.
000650 COPY ITEMREC.
000660 FD  LOCN-MASTER-FILE.
000670 COPY LOCNREC.
000680 FD  DSPT-HISTORY-FILE.
000690 COPY DSPTREC.
000700 FD  DISPOSAL-EXTRACT-FILE.
000710 01  DE-EXTRACT-LINE              PIC X(250).
000720*---------------------------------------------------------------
000730 WORKING-STORAGE SECTION.
000740*---------------------------------------------------------------
000750* FILE STATUS
000760*---------------------------------------------------------------
000770 01  DE-ITEM-STATUS.
000780     05  DE-ITEM-STAT-1           PIC X.
000790     05  DE-ITEM-STAT-2           PIC X.
000800     05  FILLER                  PIC X(02).
000810 01  DE-LOCN-STATUS.
000820     05  DE-LOCN-STAT-1           PIC X.
000830     05  DE-LOCN-STAT-2           PIC X.
000840     05  FILLER                  PIC X(02).
000850 01  DE-DSPT-STATUS.
000860     05  DE-DSPT-STAT-1           PIC X.
000870     05  DE-DSPT-STAT-2           PIC X.
000880     05  FILLER                  PIC X(02).
000890 01  DE-EXTR-STATUS.
000900     05  DE-EXTR-STAT-1           PIC X.
000910     05  DE-EXTR-STAT-2           PIC X.
000920     05  FILLER                  PIC X(02).
000930*---------------------------------------------------------------
000940* MASTER TABLES - READ-ONLY LOOKUP, LOADED WHOLE.
000950*---------------------------------------------------------------
000960 01  DE-ITEM-TABLE-CTL.
000970     05  DE-ITEM-COUNT            PIC 9(5) COMP.
000980     05  DE-ITEM-TABLE OCCURS 2000 TIMES
000990             INDEXED BY DE-ITEM-IX.
001000         COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 DE-IM-ENTRY.
001010     05  FILLER                  PIC X(04).
001020 01  DE-LOCN-TABLE-CTL.
001030     05  DE-LOCN-COUNT            PIC 9(4) COMP.
001040     05  DE-LOCN-TABLE OCCURS 500 TIMES
001050             INDEXED BY DE-LOCN-IX.
001060         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 DE-LM-ENTRY.
001070     05  FILLER                  PIC X(04).
001080*---------------------------------------------------------------
001090* DISPOSAL HISTORY TABLE, HELD AND THEN RESEQUENCED INTO
001100* MOST-RECENT-DATE-FIRST ORDER BY A HAND-ROLLED INSERTION SORT -
001110* SAME TECHNIQUE AS MOVEXTR.CBL.
001120*---------------------------------------------------------------
001130 01  DE-DSPT-TABLE-CTL.
001140     05  DE-DSPT-COUNT            PIC 9(5) COMP VALUE ZERO.
001150     05  DE-DSPT-TABLE OCCURS 5000 TIMES
001160             INDEXED BY DE-DSPT-IX.
001170         COPY DSPTREC REPLACING 01 DP-DISPOSAL-RECORD BY 10 DE-DP-ENTRY.
001180     05  FILLER                  PIC X(04).
001190 01  DE-ORDER-LIST-CTL.
001200     05  DE-ORDER-ENTRY OCCURS 5000 TIMES
001210             INDEXED BY DE-ORDER-IX.
001220         10  DE-ORDER-DSPT-IX     PIC 9(5) COMP.
001230     05  FILLER                  PIC X(04).
001240 01  DE-INSERT-POS                PIC 9(5) COMP.
001250 01  DE-INSERT-DONE-SW            PIC X.
001260     88  DE-INSERT-DONE                VALUE "Y".
001270     88  DE-INSERT-NOT-DONE            VALUE "N".
001280*---------------------------------------------------------------
001290* REPORT WORK AREAS
001300*---------------------------------------------------------------
001310 01  DE-ITEM-NAME-WORK            PIC X(100).
001320 01  DE-LOCN-NAME-WORK            PIC X(100).
001330 01  DE-DATE-VIEW.
001340     05  DE-DATE-CCYY             PIC 9(4).
001350     05  DE-DATE-MM               PIC 9(2).
001360     05  DE-DATE-DD               PIC 9(2).
001370     05  FILLER                  PIC X(02).
001380 01  DE-DATE-PRINT                PIC X(10).
001390*---------------------------------------------------------------
001400* LOG MESSAGE DEFINITIONS
001410*---------------------------------------------------------------
001420 01  LOGMSG.
001430     05  FILLER                   PIC X(10) VALUE "DSPEXTR =>".
001440     05  LOGMSG-TEXT              PIC X(60).
001450*
001460 LINKAGE SECTION.
001470*---------------------------------------------------------------
001480 PROCEDURE DIVISION.
001490*
001500 START-DSPEXTR.
001510     MOVE "Started" TO LOGMSG-TEXT.
001520     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001530     OPEN INPUT ITEM-MASTER-FILE.
001540     OPEN INPUT LOCN-MASTER-FILE.
001550     OPEN INPUT DSPT-HISTORY-FILE.
001560     OPEN OUTPUT DISPOSAL-EXTRACT-FILE.
001570     MOVE SPACES TO DE-EXTRACT-LINE.
001580     STRING
001590         "DISPOSAL ID,ITEM,LOCATION,QUANTITY,REASON,"
001600             DELIMITED BY SIZE
001610         "DISPOSAL DATE,DISPOSED BY,NOTES"
001620             DELIMITED BY SIZE
001630         INTO DE-EXTRACT-LINE.
001640     WRITE DE-EXTRACT-LINE.
001650     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
001660     PERFORM 300-SORT-DESCENDING-DATE THRU 300-EXIT.
001670     PERFORM 400-WRITE-EXTRACT-LINE THRU 400-EXIT
001680         VARYING DE-ORDER-IX FROM 1 BY 1
001690         UNTIL DE-ORDER-IX > DE-DSPT-COUNT.
001700     CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE DSPT-HISTORY-FILE
001710           DISPOSAL-EXTRACT-FILE.
001720     MOVE "Ended" TO LOGMSG-TEXT.
001730     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001740     STOP RUN.
001750*---------------------------------------------------------------
001760 200-LOAD-MASTERS.
001770     MOVE ZERO TO DE-ITEM-COUNT.
001780     PERFORM 210-READ-ONE-ITEM THRU 210-EXIT
001790         UNTIL DE-ITEM-STAT-1 NOT = "0".
001800     MOVE ZERO TO DE-LOCN-COUNT.
001810     PERFORM 220-READ-ONE-LOCN THRU 220-EXIT
001820         UNTIL DE-LOCN-STAT-1 NOT = "0".
001830     MOVE ZERO TO DE-DSPT-COUNT.
001840     PERFORM 230-READ-ONE-DSPT THRU 230-EXIT
001850         UNTIL DE-DSPT-STAT-1 NOT = "0".
001860 200-EXIT.
001870     EXIT.
001880*
001890 210-READ-ONE-ITEM.
001900     READ ITEM-MASTER-FILE.
001910     IF DE-ITEM-STAT-1 = "0"
001920         ADD 1 TO DE-ITEM-COUNT
001930         MOVE IM-ITEM-RECORD TO DE-IM-ENTRY (DE-ITEM-COUNT)
001940     END-IF.
001950 210-EXIT.
001960     EXIT.
001970*
001980 220-READ-ONE-LOCN.
001990     READ LOCN-MASTER-FILE.
002000     IF DE-LOCN-STAT-1 = "0"
002010         ADD 1 TO DE-LOCN-COUNT
002020         MOVE LM-LOCATION-RECORD TO DE-LM-ENTRY (DE-LOCN-COUNT)
002030     END-IF.
002040 220-EXIT.
002050     EXIT.
002060*
002070 230-READ-ONE-DSPT.
002080     READ DSPT-HISTORY-FILE.
002090     IF DE-DSPT-STAT-1 = "0"
002100*        DISPOSAL DATE IS CHECKED FOR A VALID MONTH AND DAY
002110*        HERE, WHERE THE DATE IS ALREADY BROKEN OUT INTO ITS
002120*        PARTS - A SINGLE EIGHT-DIGIT COMPARE CANNOT TELL A
002130*        BAD MONTH OR DAY FROM A BAD YEAR.
002140         IF DP-DATE-MM OF DP-DISPOSAL-DATE-VIEW < 1
002150                 OR DP-DATE-MM OF DP-DISPOSAL-DATE-VIEW > 12
002160                 OR DP-DATE-DD OF DP-DISPOSAL-DATE-VIEW < 1
002170                 OR DP-DATE-DD OF DP-DISPOSAL-DATE-VIEW > 31
002180             MOVE "Disposal history date invalid, skipped"
002190                 TO LOGMSG-TEXT
002200             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002210         ELSE
002220             ADD 1 TO DE-DSPT-COUNT
002230             MOVE DP-DISPOSAL-RECORD
002240                 TO DE-DP-ENTRY (DE-DSPT-COUNT)
002250         END-IF
002260     END-IF.
002270 230-EXIT.
002280     EXIT.
002290*---------------------------------------------------------------
002300* ORDERS THE DISPOSAL TABLE BY DP-DISPOSAL-DATE, MOST RECENT
002310* FIRST - SAME INSERTION TECHNIQUE AS MOVEXTR.CBL PARAGRAPH 300.
002320*---------------------------------------------------------------
002330 300-SORT-DESCENDING-DATE.
002340     PERFORM 310-INSERT-ONE-DSPT THRU 310-EXIT
002350         VARYING DE-DSPT-IX FROM 1 BY 1
002360         UNTIL DE-DSPT-IX > DE-DSPT-COUNT.
002370 300-EXIT.
002380     EXIT.
002390*
002400 310-INSERT-ONE-DSPT.
002410     MOVE DE-DSPT-IX TO DE-INSERT-POS.
002420     SET DE-INSERT-NOT-DONE TO TRUE.
002430     PERFORM 320-FIND-INSERT-POINT THRU 320-EXIT
002440         UNTIL DE-INSERT-DONE.
002450     MOVE DE-DSPT-IX TO DE-ORDER-DSPT-IX (DE-INSERT-POS).
002460 310-EXIT.
002470     EXIT.
002480*
002490 320-FIND-INSERT-POINT.
002500     IF DE-INSERT-POS = 1
002510         SET DE-INSERT-DONE TO TRUE
002520     ELSE
002530         IF DP-DISPOSAL-DATE OF DE-DP-ENTRY
002540                (DE-ORDER-DSPT-IX (DE-INSERT-POS - 1))
002550            < DP-DISPOSAL-DATE OF DE-DP-ENTRY (DE-DSPT-IX)
002560             MOVE DE-ORDER-DSPT-IX (DE-INSERT-POS - 1)
002570                 TO DE-ORDER-DSPT-IX (DE-INSERT-POS)
002580             SUBTRACT 1 FROM DE-INSERT-POS
002590         ELSE
002600             SET DE-INSERT-DONE TO TRUE
002610         END-IF
002620     END-IF.
002630 320-EXIT.
002640     EXIT.
002650*---------------------------------------------------------------
002660 400-WRITE-EXTRACT-LINE.
002670     MOVE DE-ORDER-DSPT-IX (DE-ORDER-IX) TO DE-DSPT-IX.
002680     PERFORM 410-FIND-ITEM-NAME THRU 410-EXIT.
002690     PERFORM 420-FIND-LOCN-NAME THRU 420-EXIT.
002700     MOVE DP-DISPOSAL-DATE OF DE-DP-ENTRY (DE-DSPT-IX)
002710         TO DE-DATE-VIEW.
002720     STRING DE-DATE-CCYY DELIMITED BY SIZE
002730            "-" DELIMITED BY SIZE
002740            DE-DATE-MM DELIMITED BY SIZE
002750            "-" DELIMITED BY SIZE
002760            DE-DATE-DD DELIMITED BY SIZE
002770         INTO DE-DATE-PRINT.
002780     MOVE SPACES TO DE-EXTRACT-LINE.
002790     STRING
002800         DP-DISPOSAL-ID OF DE-DP-ENTRY (DE-DSPT-IX)
002810             DELIMITED BY SIZE
002820         "," DELIMITED BY SIZE
002830         DE-ITEM-NAME-WORK DELIMITED BY "  "
002840         "," DELIMITED BY SIZE
002850         DE-LOCN-NAME-WORK DELIMITED BY "  "
002860         "," DELIMITED BY SIZE
002870         DP-QTY OF DE-DP-ENTRY (DE-DSPT-IX)
002880             DELIMITED BY SIZE
002890         "," DELIMITED BY SIZE
002900         DP-REASON OF DE-DP-ENTRY (DE-DSPT-IX)
002910             DELIMITED BY "  "
002920         "," DELIMITED BY SIZE
002930         DE-DATE-PRINT DELIMITED BY SIZE
002940         "," DELIMITED BY SIZE
002950         DP-DISPOSED-BY OF DE-DP-ENTRY (DE-DSPT-IX)
002960             DELIMITED BY "  "
002970         "," DELIMITED BY SIZE
002980         DP-NOTES OF DE-DP-ENTRY (DE-DSPT-IX)
002990             DELIMITED BY "  "
003000         INTO DE-EXTRACT-LINE.
003010     WRITE DE-EXTRACT-LINE.
003020 400-EXIT.
003030     EXIT.
003040*
003050 410-FIND-ITEM-NAME.
003060     MOVE "Unknown Item" TO DE-ITEM-NAME-WORK.
003070     SET DE-ITEM-IX TO 1.
003080     SEARCH DE-ITEM-TABLE
003090         AT END NEXT SENTENCE
003100         WHEN IM-ITEM-ID OF DE-IM-ENTRY (DE-ITEM-IX)
003110              = DP-ITEM-ID OF DE-DP-ENTRY (DE-DSPT-IX)
003120             MOVE IM-ITEM-NAME OF DE-IM-ENTRY (DE-ITEM-IX)
003130                 TO DE-ITEM-NAME-WORK.
003140 410-EXIT.
003150     EXIT.
003160*
003170 420-FIND-LOCN-NAME.
003180     MOVE "Unknown Location" TO DE-LOCN-NAME-WORK.
003190     SET DE-LOCN-IX TO 1.
003200     SEARCH DE-LOCN-TABLE
003210         AT END NEXT SENTENCE
003220         WHEN LM-LOC-ID OF DE-LM-ENTRY (DE-LOCN-IX)
003230              = DP-LOC-ID OF DE-DP-ENTRY (DE-DSPT-IX)
003240             MOVE LM-LOC-NAME OF DE-LM-ENTRY (DE-LOCN-IX)
003250                 TO DE-LOCN-NAME-WORK.
003260 420-EXIT.
003270     EXIT.
003280*---------------------------------------------------------------
003290 900-DISPLAY-LOGMSG.
003300     DISPLAY LOGMSG.
003310 900-EXIT.
003320     EXIT.
