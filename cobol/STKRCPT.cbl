000100*---------------------------------------------------------------
000110* (C) 1986 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/STKRCPT.cbl  Revision 4.1"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    STKRCPT.
000200 AUTHOR.        R G HUTCHINS.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  04/02/86.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* POSTS STOCK RECEIPTS - ONE CARD PER RECEIPT - AGAINST THE
000270* ITEM, LOCATION AND STOCK MASTERS.  AN ITEM IS MATCHED BY
000280* NAME AND DESCRIPTION TOGETHER; IF NO ITEM MATCHES, A NEW
000290* ITEM IS ADDED WITH THE CARD'S NAME, DESCRIPTION AND PRICE.
000300* A LOCATION IS FOUND OR ADDED BY NORMALIZED NAME.  THE STOCK
000310* RECORD FOR THE ITEM/LOCATION PAIR IS ADDED TO IF IT EXISTS,
000320* OR CREATED IF IT DOES NOT.
000330*---------------------------------------------------------------
000340* CHANGE LOG
000350*---------------------------------------------------------------
000360* 1986-04-02 RGH  INITIAL RELEASE, CONVERTED FROM MANUAL CARD FILECR-0042 
000370* 1990-01-15 MOL  ITEM MATCH NOW ON NAME+DESC, WAS NAME ONLY      CR-0588 
000380* 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
000390* 1998-12-14 DWK  Y2K - ITEM-DATE-ACQ CONFIRMED CCYYMMDD ON INPUT Y2K-011 
000400* 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
000410* 2004-08-11 TNP  LOCN/PRICE/DATE-ACQ EDITS ADDED ON THE CARD      CR-2091
000420* 2004-11-03 RGH  TABLE-FULL, MASTER SEQUENCE, DUPLICATE RECORD   CR-2118
000430*                 AND DATE EDITS ADDED AT MASTER LOAD TIME
000440*---------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  USL-486.
000480 OBJECT-COMPUTER.  USL-486.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     UPSI-0 ON STATUS IS RC-TRACE-ON
000520            OFF STATUS IS RC-TRACE-OFF.
000530*
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT RECEIPT-CARD-FILE ASSIGN TO RCPTCARD
000570         ORGANIZATION LINE SEQUENTIAL
000580         STATUS RC-CARD-STATUS.
000590     SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
000600         ORGANIZATION SEQUENTIAL
000610         STATUS RC-ITEM-STATUS.
000620     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000630         ORGANIZATION SEQUENTIAL
000640         STATUS RC-LOCN-STATUS.
000650     SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
000660         ORGANIZATION SEQUENTIAL
000670         STATUS RC-STOK-STATUS.
000680     SELECT MOVT-HISTORY-FILE ASSIGN TO MOVTHIST
000690         ORGANIZATION SEQUENTIAL
000700         STATUS RC-MOVT-STATUS.
000710*---------------------------------------------------------------
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  RECEIPT-CARD-FILE.
000750 01  RC-CARD-LINE                PIC X(300).
000760 FD  ITEM-MASTER-FILE.
000770 COPY ITEMREC.
000780 FD  LOCN-MASTER-FILE.
000790 COPY LOCNREC.
000800 FD  STOK-MASTER-FILE.
000810 COPY STOKREC.
000820 FD  MOVT-HISTORY-FILE.
000830 COPY MOVTREC.
000840*---------------------------------------------------------------
000850 WORKING-STORAGE SECTION.
000860*---------------------------------------------------------------
000870* FILE STATUS
000880*---------------------------------------------------------------
000890 01  RC-CARD-STATUS.
000900     05  RC-CARD-STAT-1          PIC X.
000910     05  RC-CARD-STAT-2          PIC X.
000920     05  FILLER                  PIC X(02).
000930 01  RC-ITEM-STATUS.
000940     05  RC-ITEM-STAT-1          PIC X.
000950     05  RC-ITEM-STAT-2          PIC X.
000960     05  FILLER                  PIC X(02).
000970 01  RC-LOCN-STATUS.
000980     05  RC-LOCN-STAT-1          PIC X.
000990     05  RC-LOCN-STAT-2          PIC X.
001000     05  FILLER                  PIC X(02).
001010 01  RC-STOK-STATUS.
001020     05  RC-STOK-STAT-1          PIC X.
001030     05  RC-STOK-STAT-2          PIC X.
001040     05  FILLER                  PIC X(02).
001050 01  RC-MOVT-STATUS.
001060     05  RC-MOVT-STAT-1          PIC X.
001070     05  RC-MOVT-STAT-2          PIC X.
001080     05  FILLER                  PIC X(02).
001090*---------------------------------------------------------------
001100* ITEM, LOCATION AND STOCK HELD AS TABLES FOR THE RUN.  THE
001110* MASTERS ARE SEQUENTIAL FILES; EACH IS LOADED INTO A TABLE
001120* AT START-UP SO IT CAN BE SEARCHED BY KEY WHILE THE RECEIPT
001130* CARDS ARE BEING POSTED.
001140*---------------------------------------------------------------
001150 01  RC-ITEM-TABLE-CTL.
001160     05  RC-ITEM-COUNT           PIC 9(5) COMP.
001170     05  RC-ITEM-TABLE OCCURS 2000 TIMES
001180             INDEXED BY RC-ITEM-IX.
001190         COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 RC-IM-ENTRY.
001200     05  FILLER                  PIC X(04).
001210 01  RC-LOCN-TABLE-CTL.
001220     05  RC-LOCN-COUNT           PIC 9(4) COMP.
001230     05  RC-LOCN-TABLE OCCURS 500 TIMES
001240             INDEXED BY RC-LOCN-IX.
001250         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 RC-LM-ENTRY.
001260     05  FILLER                  PIC X(04).
001270 01  RC-STOK-TABLE-CTL.
001280     05  RC-STOK-COUNT           PIC 9(5) COMP.
001290     05  RC-STOK-TABLE OCCURS 4000 TIMES
001300             INDEXED BY RC-STOK-IX.
001310         COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 RC-SM-ENTRY.
001320     05  FILLER                  PIC X(04).
001330 01  RC-NEXT-ITEM-ID             PIC 9(6) COMP.
001340 01  RC-NEXT-LOCN-ID             PIC 9(4) COMP.
001350 01  RC-NEXT-MOVT-ID             PIC 9(6) COMP.
001360 77  RC-ITEM-TABLE-MAX           PIC 9(4) COMP VALUE 2000.
001370 77  RC-LOCN-TABLE-MAX           PIC 9(3) COMP VALUE 500.
001380 77  RC-STOK-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
001390 01  RC-LAST-STOK-KEY            PIC 9(10) COMP VALUE ZERO.
001400 01  RC-LAST-LOCN-IMAGE          PIC X(106) VALUE SPACES.
001410*---------------------------------------------------------------
001420* RECEIPT CARD - DELIMITED INPUT (ITEM-NAME, ITEM-DESC,
001430* CATEGORY, CONDITION, UNIT-PRICE, LOC-NAME, QTY, DATE-ACQ)
001440*---------------------------------------------------------------
001450 01  RC-CARD-FIELDS.
001460     05  RC-CD-ITEM-NAME         PIC X(100).
001470     05  RC-CD-ITEM-DESC         PIC X(200).
001480     05  RC-CD-CATEGORY          PIC X(50).
001490     05  RC-CD-CONDITION         PIC X(50).
001500     05  RC-CD-PRICE-TEXT        PIC X(12).
001510     05  RC-CD-LOC-NAME          PIC X(100).
001520     05  RC-CD-QTY               PIC S9(9).
001530     05  RC-CD-DATE-ACQ          PIC 9(8).
001540     05  RC-CD-UNIT-PRICE        PIC S9(7)V99.
001550     05  FILLER                  PIC X(10).
001560 01  RC-CARD-VALID-SW            PIC X VALUE "Y".
001570     88  RC-CARD-IS-VALID             VALUE "Y".
001580     88  RC-CARD-IS-INVALID           VALUE "N".
001590 01  RC-EOF-SW                   PIC X VALUE "N".
001600     88  RC-AT-EOF                    VALUE "Y".
001610 01  RC-FOUND-IX                 PIC 9(5) COMP.
001620 01  RC-FOUND-SW                 PIC X.
001630     88  RC-ENTRY-FOUND               VALUE "Y".
001640     88  RC-ENTRY-NOT-FOUND           VALUE "N".
001650*---------------------------------------------------------------
001660* VALCHK LINKAGE
001670*---------------------------------------------------------------
001680 01  RC-VC-BLOCK.
001690 COPY VALCOPY.
001700*---------------------------------------------------------------
001710* LOG MESSAGE DEFINITIONS
001720*---------------------------------------------------------------
001730 01  LOGMSG.
001740     05  FILLER                  PIC X(10) VALUE "STKRCPT =>".
001750     05  LOGMSG-TEXT              PIC X(60).
001760 01  LOGMSG-ERR.
001770     05  FILLER                  PIC X(14) VALUE "STKRCPT ERR =>".
001780     05  LOG-ERR-ROUTINE         PIC X(40).
001790*
001800 LINKAGE SECTION.
001810*---------------------------------------------------------------
001820 PROCEDURE DIVISION.
001830*
001840 START-STKRCPT.
001850     MOVE "Started" TO LOGMSG-TEXT.
001860     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001870     PERFORM 100-OPEN-FILES THRU 100-EXIT.
001880     PERFORM 150-LOAD-MASTERS THRU 150-EXIT.
001890     PERFORM 200-PROCESS-CARDS THRU 200-EXIT
001900         UNTIL RC-AT-EOF.
001910     PERFORM 800-REWRITE-MASTERS THRU 800-EXIT.
001920     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
001930     MOVE "Ended" TO LOGMSG-TEXT.
001940     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001950     STOP RUN.
001960*---------------------------------------------------------------
001970 100-OPEN-FILES.
001980     OPEN INPUT RECEIPT-CARD-FILE.
001990     OPEN INPUT ITEM-MASTER-FILE.
002000     OPEN INPUT LOCN-MASTER-FILE.
002010     OPEN INPUT STOK-MASTER-FILE.
002020     OPEN EXTEND MOVT-HISTORY-FILE.
002030 100-EXIT.
002040     EXIT.
002050*---------------------------------------------------------------
002060 150-LOAD-MASTERS.
002070     MOVE ZERO TO RC-ITEM-COUNT RC-NEXT-ITEM-ID.
002080     PERFORM 151-READ-ONE-ITEM THRU 151-EXIT
002090         UNTIL RC-ITEM-STAT-1 NOT = "0".
002100     MOVE ZERO TO RC-LOCN-COUNT RC-NEXT-LOCN-ID.
002110     PERFORM 152-READ-ONE-LOCN THRU 152-EXIT
002120         UNTIL RC-LOCN-STAT-1 NOT = "0".
002130     MOVE ZERO TO RC-STOK-COUNT.
002140     PERFORM 153-READ-ONE-STOK THRU 153-EXIT
002150         UNTIL RC-STOK-STAT-1 NOT = "0".
002160 150-EXIT.
002170     EXIT.
002180*
002190 151-READ-ONE-ITEM.
002200     READ ITEM-MASTER-FILE.
002210     IF RC-ITEM-STAT-1 = "0"
002220*        ACQUISITION DATE IS CHECKED FOR A VALID MONTH AND DAY
002230*        HERE, WHERE THE DATE IS ALREADY BROKEN OUT INTO ITS
002240*        PARTS - A SINGLE EIGHT-DIGIT COMPARE CANNOT TELL A
002250*        BAD MONTH OR DAY FROM A BAD YEAR.
002260         IF IM-DTACQ-MM OF IM-ITEM-DATE-VIEW < 1
002270                 OR IM-DTACQ-MM OF IM-ITEM-DATE-VIEW > 12
002280                 OR IM-DTACQ-DD OF IM-ITEM-DATE-VIEW < 1
002290                 OR IM-DTACQ-DD OF IM-ITEM-DATE-VIEW > 31
002300             MOVE "Item master date acquired invalid"
002310                 TO LOGMSG-TEXT
002320             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002330             STOP RUN
002340         END-IF
002350         IF RC-ITEM-COUNT = RC-ITEM-TABLE-MAX
002360             MOVE "Item master table full" TO LOGMSG-TEXT
002370             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002380             STOP RUN
002390         END-IF
002400         ADD 1 TO RC-ITEM-COUNT
002410         MOVE IM-ITEM-RECORD TO RC-IM-ENTRY (RC-ITEM-COUNT)
002420         IF IM-ITEM-ID > RC-NEXT-ITEM-ID
002430             MOVE IM-ITEM-ID TO RC-NEXT-ITEM-ID
002440         END-IF
002450     END-IF.
002460 151-EXIT.
002470     EXIT.
002480*
002490 152-READ-ONE-LOCN.
002500     READ LOCN-MASTER-FILE.
002510     IF RC-LOCN-STAT-1 = "0"
002520*        THE WHOLE RECORD IS COMPARED AGAINST THE LAST ONE READ
002530*        IN A SINGLE MOVE/COMPARE, TO CATCH A LOCATION MASTER
002540*        RECORD THAT GOT DUPLICATED WHEN THE FILE WAS LAST
002550*        REBUILT.
002560         IF LM-ALPHA-WHOLE-RECORD OF LM-LOCATION-ALPHA-VIEW
002570                 = RC-LAST-LOCN-IMAGE
002580             MOVE "Location master duplicate record"
002590                 TO LOGMSG-TEXT
002600             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002610             STOP RUN
002620         END-IF
002630         MOVE LM-ALPHA-WHOLE-RECORD OF LM-LOCATION-ALPHA-VIEW
002640             TO RC-LAST-LOCN-IMAGE
002650         IF RC-LOCN-COUNT = RC-LOCN-TABLE-MAX
002660             MOVE "Location master table full" TO LOGMSG-TEXT
002670             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002680             STOP RUN
002690         END-IF
002700         ADD 1 TO RC-LOCN-COUNT
002710         MOVE LM-LOCATION-RECORD TO RC-LM-ENTRY (RC-LOCN-COUNT)
002720         IF LM-LOC-ID > RC-NEXT-LOCN-ID
002730             MOVE LM-LOC-ID TO RC-NEXT-LOCN-ID
002740         END-IF
002750     END-IF.
002760 152-EXIT.
002770     EXIT.
002780*
002790 153-READ-ONE-STOK.
002800     READ STOK-MASTER-FILE.
002810     IF RC-STOK-STAT-1 = "0"
002820*        STOCK MASTER MUST ARRIVE IN ITEM/LOCATION SEQUENCE -
002830*        THE COMBINED KEY IS USED HERE TO CATCH A MASTER FILE
002840*        THAT WAS REBUILT OR RELOADED OUT OF ORDER BEFORE IT
002850*        POISONS THE IN-MEMORY STOCK TABLE.
002860         IF SM-COMBINED-KEY OF SM-STOCK-KEY-VIEW
002870                 NOT > RC-LAST-STOK-KEY
002880             MOVE "Stock master out of sequence" TO LOGMSG-TEXT
002890             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002900             STOP RUN
002910         END-IF
002920         MOVE SM-COMBINED-KEY OF SM-STOCK-KEY-VIEW
002930             TO RC-LAST-STOK-KEY
002940         IF RC-STOK-COUNT = RC-STOK-TABLE-MAX
002950             MOVE "Stock master table full" TO LOGMSG-TEXT
002960             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002970             STOP RUN
002980         END-IF
002990         ADD 1 TO RC-STOK-COUNT
003000         MOVE SM-STOCK-RECORD TO RC-SM-ENTRY (RC-STOK-COUNT)
003010     END-IF.
003020 153-EXIT.
003030     EXIT.
003040*---------------------------------------------------------------
003050 200-PROCESS-CARDS.
003060     READ RECEIPT-CARD-FILE
003070         AT END
003080             SET RC-AT-EOF TO TRUE
003090             GO TO 200-EXIT.
003100     PERFORM 210-PARSE-CARD THRU 210-EXIT.
003110     PERFORM 220-VALIDATE-CARD THRU 220-EXIT.
003120     IF RC-CARD-IS-VALID
003130         PERFORM 300-FIND-OR-ADD-LOCATION THRU 300-EXIT
003140         PERFORM 400-FIND-ITEM-BY-NAME-DESC THRU 400-EXIT
003150         PERFORM 500-POST-RECEIPT THRU 500-EXIT
003160     ELSE
003170         MOVE "Card rejected" TO LOGMSG-TEXT
003180         PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
003190         PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
003200     END-IF.
003210 200-EXIT.
003220     EXIT.
003230*---------------------------------------------------------------
003240 210-PARSE-CARD.
003250     UNSTRING RC-CARD-LINE DELIMITED BY "|"
003260         INTO RC-CD-ITEM-NAME RC-CD-ITEM-DESC RC-CD-CATEGORY
003270              RC-CD-CONDITION RC-CD-PRICE-TEXT RC-CD-LOC-NAME
003280              RC-CD-QTY RC-CD-DATE-ACQ.
003290     IF RC-CD-CATEGORY = SPACES
003300         MOVE "Uncategorized" TO RC-CD-CATEGORY
003310     END-IF.
003320     IF RC-CD-CONDITION = SPACES
003330         MOVE "Unknown" TO RC-CD-CONDITION
003340     END-IF.
003350 210-EXIT.
003360     EXIT.
003370*---------------------------------------------------------------
003380* EVERY RECEIPT CARD MUST NAME AN ITEM AND A LOCATION AND MUST
003390* CARRY A POSITIVE QUANTITY RECEIVED.  A PRICE, WHEN PUNCHED,
003400* MUST BE A VALID NUMBER AND DEFAULTS TO 0.00 WHEN BLANK; A
003410* DATE ACQUIRED, WHEN PUNCHED, MUST BE A VALID CALENDAR DATE -
003420* CR-2091.
003430*---------------------------------------------------------------
003440 220-VALIDATE-CARD.
003450     SET RC-CARD-IS-VALID TO TRUE.
003460     IF RC-CD-ITEM-NAME = SPACES
003470         SET RC-CARD-IS-INVALID TO TRUE
003480         MOVE "Item name blank" TO LOG-ERR-ROUTINE
003490     END-IF.
003500     IF RC-CD-LOC-NAME = SPACES
003510         SET RC-CARD-IS-INVALID TO TRUE
003520         MOVE "Location name blank" TO LOG-ERR-ROUTINE
003530     END-IF.
003540     MOVE RC-CD-QTY TO VC-NUMERIC-INPUT.
003550     SET VC-FN-POSITIVE-INT TO TRUE.
003560     CALL "VALCHK" USING RC-VC-BLOCK.
003570     IF VC-RESULT-BAD
003580         SET RC-CARD-IS-INVALID TO TRUE
003590         MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
003600     END-IF.
003610     MOVE RC-CD-PRICE-TEXT TO VC-TEXT-INPUT.
003620     SET VC-FN-PRICE-CHECK TO TRUE.
003630     CALL "VALCHK" USING RC-VC-BLOCK.
003640     IF VC-RESULT-BAD
003650         SET RC-CARD-IS-INVALID TO TRUE
003660         MOVE "Unit price not valid" TO LOG-ERR-ROUTINE
003670     ELSE
003680         MOVE VC-MONEY-OUTPUT TO RC-CD-UNIT-PRICE
003690     END-IF.
003700     IF RC-CD-DATE-ACQ NOT = ZERO
003710         MOVE RC-CD-DATE-ACQ TO VC-DATE-INPUT
003720         SET VC-FN-VALID-DATE TO TRUE
003730         CALL "VALCHK" USING RC-VC-BLOCK
003740         IF VC-RESULT-BAD
003750             SET RC-CARD-IS-INVALID TO TRUE
003760             MOVE "Acquisition date not valid" TO LOG-ERR-ROUTINE
003770         END-IF
003780     END-IF.
003790 220-EXIT.
003800     EXIT.
003810*---------------------------------------------------------------
003820* LOCATION NAME IS NORMALIZED TO TITLE CASE BEFORE THE TABLE
003830* SEARCH, SO "main warehouse" AND "MAIN WAREHOUSE" POST TO
003840* THE SAME LOCATION.  A LOCATION NOT ON THE MASTER IS ADDED.
003850*---------------------------------------------------------------
003860 300-FIND-OR-ADD-LOCATION.
003870     MOVE RC-CD-LOC-NAME TO VC-TEXT-INPUT.
003880     SET VC-FN-NORMALIZE-LOCN TO TRUE.
003890     CALL "VALCHK" USING RC-VC-BLOCK.
003900     MOVE VC-TEXT-OUTPUT TO RC-CD-LOC-NAME.
003910     SET RC-ENTRY-NOT-FOUND TO TRUE.
003920     SET RC-LOCN-IX TO 1.
003930     SEARCH RC-LOCN-TABLE
003940         AT END NEXT SENTENCE
003950         WHEN RC-LM-ENTRY (RC-LOCN-IX) LM-LOC-NAME
003960              = RC-CD-LOC-NAME
003970             SET RC-ENTRY-FOUND TO TRUE
003980             MOVE RC-LOCN-IX TO RC-FOUND-IX.
003990     IF RC-ENTRY-NOT-FOUND
004000         ADD 1 TO RC-NEXT-LOCN-ID
004010         ADD 1 TO RC-LOCN-COUNT
004020         MOVE RC-NEXT-LOCN-ID TO LM-LOC-ID OF
004030             RC-LM-ENTRY (RC-LOCN-COUNT)
004040         MOVE RC-CD-LOC-NAME TO LM-LOC-NAME OF
004050             RC-LM-ENTRY (RC-LOCN-COUNT)
004060         MOVE RC-LOCN-COUNT TO RC-FOUND-IX
004070     END-IF.
004080 300-EXIT.
004090     EXIT.
004100*---------------------------------------------------------------
004110* ITEM IS MATCHED ON NAME AND DESCRIPTION TOGETHER, SINCE THE
004120* SAME ITEM NAME CAN COVER MORE THAN ONE DESCRIPTION (E.G.
004130* "DESK" - STEEL VS. WOOD).
004140*---------------------------------------------------------------
004150 400-FIND-ITEM-BY-NAME-DESC.
004160     SET RC-ENTRY-NOT-FOUND TO TRUE.
004170     SET RC-ITEM-IX TO 1.
004180     SEARCH RC-ITEM-TABLE
004190         AT END NEXT SENTENCE
004200         WHEN IM-ITEM-NAME OF RC-IM-ENTRY (RC-ITEM-IX)
004210              = RC-CD-ITEM-NAME
004220              AND IM-ITEM-DESC OF RC-IM-ENTRY (RC-ITEM-IX)
004230                  = RC-CD-ITEM-DESC
004240             SET RC-ENTRY-FOUND TO TRUE
004250             MOVE RC-ITEM-IX TO RC-FOUND-IX.
004260     IF RC-ENTRY-NOT-FOUND
004270         ADD 1 TO RC-NEXT-ITEM-ID
004280         ADD 1 TO RC-ITEM-COUNT
004290         MOVE RC-NEXT-ITEM-ID
004300             TO IM-ITEM-ID OF RC-IM-ENTRY (RC-ITEM-COUNT)
004310         MOVE RC-CD-ITEM-NAME
004320             TO IM-ITEM-NAME OF RC-IM-ENTRY (RC-ITEM-COUNT)
004330         MOVE RC-CD-ITEM-DESC
004340             TO IM-ITEM-DESC OF RC-IM-ENTRY (RC-ITEM-COUNT)
004350         MOVE RC-CD-CATEGORY
004360             TO IM-ITEM-CATEGORY OF RC-IM-ENTRY (RC-ITEM-COUNT)
004370         MOVE RC-CD-CONDITION
004380             TO IM-ITEM-CONDITION OF RC-IM-ENTRY (RC-ITEM-COUNT)
004390         MOVE RC-CD-DATE-ACQ
004400             TO IM-ITEM-DATE-ACQ OF RC-IM-ENTRY (RC-ITEM-COUNT)
004410         MOVE RC-CD-UNIT-PRICE
004420             TO IM-ITEM-UNIT-PRICE OF RC-IM-ENTRY (RC-ITEM-COUNT)
004430         MOVE RC-ITEM-COUNT TO RC-FOUND-IX
004440     END-IF.
004450 400-EXIT.
004460     EXIT.
004470*---------------------------------------------------------------
004480* THE STOCK ROW FOR THIS ITEM/LOCATION PAIR IS FOUND AND ADDED
004490* TO IF IT ALREADY EXISTS, OR CREATED IF THIS IS THE FIRST
004500* RECEIPT FOR THAT PAIR.  FOLLOWS THE FIND-THEN-ADD-OR-CREATE
004510* SHAPE OF THE ORIGINAL CUST-FILE UPDATE LOGIC.
004520*---------------------------------------------------------------
004530 500-POST-RECEIPT.
004540     MOVE IM-ITEM-ID OF RC-IM-ENTRY (RC-FOUND-IX)
004550         TO VC-NUMERIC-INPUT.
004560     PERFORM 510-FIND-STOCK-ENTRY THRU 510-EXIT.
004570     IF RC-ENTRY-FOUND
004580         ADD RC-CD-QTY TO
004590             SM-QTY-ON-HAND OF RC-SM-ENTRY (RC-FOUND-IX)
004600     ELSE
004610         ADD 1 TO RC-STOK-COUNT
004620         MOVE IM-ITEM-ID OF RC-IM-ENTRY (RC-FOUND-IX)
004630             TO SM-ITEM-ID OF RC-SM-ENTRY (RC-STOK-COUNT)
004640         MOVE LM-LOC-ID OF RC-LM-ENTRY (RC-FOUND-IX)
004650             TO SM-LOC-ID OF RC-SM-ENTRY (RC-STOK-COUNT)
004660         MOVE RC-CD-QTY
004670             TO SM-QTY-ON-HAND OF RC-SM-ENTRY (RC-STOK-COUNT)
004680     END-IF.
004690 500-EXIT.
004700     EXIT.
004710*
004720 510-FIND-STOCK-ENTRY.
004730     SET RC-ENTRY-NOT-FOUND TO TRUE.
004740     SET RC-STOK-IX TO 1.
004750     SEARCH RC-STOK-TABLE
004760         AT END NEXT SENTENCE
004770         WHEN SM-ITEM-ID OF RC-SM-ENTRY (RC-STOK-IX)
004780              = IM-ITEM-ID OF RC-IM-ENTRY (RC-FOUND-IX)
004790              AND SM-LOC-ID OF RC-SM-ENTRY (RC-STOK-IX)
004800                  = LM-LOC-ID OF RC-LM-ENTRY (RC-FOUND-IX)
004810             SET RC-ENTRY-FOUND TO TRUE
004820             MOVE RC-STOK-IX TO RC-FOUND-IX.
004830 510-EXIT.
004840     EXIT.
004850*---------------------------------------------------------------
004860 800-REWRITE-MASTERS.
004870     CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE STOK-MASTER-FILE.
004880     OPEN OUTPUT ITEM-MASTER-FILE.
004890     PERFORM 810-WRITE-ONE-ITEM THRU 810-EXIT
004900         VARYING RC-ITEM-IX FROM 1 BY 1
004910         UNTIL RC-ITEM-IX > RC-ITEM-COUNT.
004920     CLOSE ITEM-MASTER-FILE.
004930     OPEN OUTPUT LOCN-MASTER-FILE.
004940     PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
004950         VARYING RC-LOCN-IX FROM 1 BY 1
004960         UNTIL RC-LOCN-IX > RC-LOCN-COUNT.
004970     CLOSE LOCN-MASTER-FILE.
004980     OPEN OUTPUT STOK-MASTER-FILE.
004990     PERFORM 830-WRITE-ONE-STOK THRU 830-EXIT
005000         VARYING RC-STOK-IX FROM 1 BY 1
005010         UNTIL RC-STOK-IX > RC-STOK-COUNT.
005020     CLOSE STOK-MASTER-FILE.
005030 800-EXIT.
005040     EXIT.
005050*
005060 810-WRITE-ONE-ITEM.
005070     MOVE RC-IM-ENTRY (RC-ITEM-IX) TO IM-ITEM-RECORD.
005080     WRITE IM-ITEM-RECORD.
005090 810-EXIT.
005100     EXIT.
005110*
005120 820-WRITE-ONE-LOCN.
005130     MOVE RC-LM-ENTRY (RC-LOCN-IX) TO LM-LOCATION-RECORD.
005140     WRITE LM-LOCATION-RECORD.
005150 820-EXIT.
005160     EXIT.
005170*
005180 830-WRITE-ONE-STOK.
005190     MOVE RC-SM-ENTRY (RC-STOK-IX) TO SM-STOCK-RECORD.
005200     WRITE SM-STOCK-RECORD.
005210 830-EXIT.
005220     EXIT.
005230*---------------------------------------------------------------
005240 900-DISPLAY-LOGMSG.
005250     DISPLAY LOGMSG.
005260 900-EXIT.
005270     EXIT.
005280*
005290 910-DISPLAY-LOGMSG-ERR.
005300     DISPLAY LOGMSG-ERR.
005310 910-EXIT.
005320     EXIT.
005330*---------------------------------------------------------------
005340 950-CLOSE-FILES.
005350     CLOSE RECEIPT-CARD-FILE MOVT-HISTORY-FILE.
005360 950-EXIT.
005370     EXIT.
