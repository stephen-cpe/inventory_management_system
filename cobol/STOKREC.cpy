000100*---------------------------------------------------------------
000110* STOKREC.CPY
000120* SURPLUS PROPERTY INVENTORY SYSTEM - ITEM/LOCATION STOCK
000130* RECORD.  ONE ENTRY PER ITEM HELD AT A GIVEN LOCATION.  THE
000140* RECORD IS DELETED FROM THE MASTER WHEN THE QUANTITY ON HAND
000150* FALLS TO ZERO - SEE THE POSTING PROGRAMS.
000160*
000170*   1986-04-02  RGH  INITIAL LAYOUT, STOCK BALANCE CONVERSION
000180*   1993-02-18  MOL  REQUEST 4471 - QUANTITY WIDENED TO 9(7)
000190*   2004-11-03  RGH  COMBINED KEY VIEW NOW USED BY THE LOAD      CR-2118
000200*                    SEQUENCE CHECK IN STKRCPT, COMMENT UPDATED
000210*---------------------------------------------------------------
000220 01  SM-STOCK-RECORD.
000230     05  SM-ITEM-ID              PIC 9(6).
000240     05  SM-LOC-ID               PIC 9(4).
000250     05  SM-QTY-ON-HAND          PIC 9(7).
000260     05  FILLER                  PIC X(3).
000270*
000280* ALTERNATE VIEW - ITEM-ID AND LOC-ID TAKEN TOGETHER AS ONE
000290* COMBINED KEY, USED TO CONFIRM THE STOCK MASTER ARRIVES IN
000300* ASCENDING ITEM/LOCATION SEQUENCE WHEN IT IS LOADED.
000310*
000320 01  SM-STOCK-KEY-VIEW REDEFINES SM-STOCK-RECORD.
000330     05  SM-COMBINED-KEY         PIC 9(10).
000340     05  FILLER                  PIC X(10).
