000100*---------------------------------------------------------------
000110* (C) 1988 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/MOVEXTR.cbl  Revision 2.2"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    MOVEXTR.
000200 AUTHOR.        M. O'-L.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  02/25/88.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* EXTRACTS THE MOVEMENT HISTORY FILE TO A DELIMITED FILE,
000270* MOST RECENT MOVEMENT-DATE FIRST, FOR DOWNSTREAM REPORTING.
000280* A ZERO FROM-LOCATION OR TO-LOCATION ON THE HISTORY RECORD
000290* PRINTS AS "N/A" RATHER THAN A LOCATION NAME.
000300*---------------------------------------------------------------
000310* CHANGE LOG
000320*---------------------------------------------------------------
000330* 1988-02-25 MOL  INITIAL RELEASE - MOVEMENT HISTORY EXTRACT      CR-0318 
000340* 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
000350* 1998-12-14 DWK  Y2K - MV-MOVEMENT-DATE CONFIRMED CCYYMMDD       Y2K-011 
000360* 2002-09-30 TNP  N/A PRINTED FOR ZERO FROM OR TO LOCATION        CR-1789
000370* 2004-11-03 RGH  REVIEW COMMENTS REWORDED, DATE VIEW NOW USED    CR-2118
000380*                 BY A LOAD-TIME MONTH/DAY RANGE CHECK
000390*---------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  USL-486.
000430 OBJECT-COMPUTER.  USL-486.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     UPSI-0 ON STATUS IS XE-TRACE-ON
000470            OFF STATUS IS XE-TRACE-OFF.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
000520         ORGANIZATION SEQUENTIAL
000530         STATUS XE-ITEM-STATUS.
000540     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000550         ORGANIZATION SEQUENTIAL
000560         STATUS XE-LOCN-STATUS.
000570     SELECT MOVT-HISTORY-FILE ASSIGN TO MOVTHIST
000580         ORGANIZATION SEQUENTIAL
000590         STATUS XE-MOVT-STATUS.
000600     SELECT MOVEMENT-EXTRACT-FILE ASSIGN TO MOVEXOUT
000610         ORGANIZATION LINE SEQUENTIAL
000620         STATUS XE-EXTR-STATUS.
000630*---------------------------------------------------------------
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  ITEM-MASTER-FILE.
000670 COPY ITEMREC.
000680 FD  LOCN-MASTER-FILE.
000690 COPY LOCNREC.
000700 FD  MOVT-HISTORY-FILE.
000710 COPY MOVTREC.
000720 FD  MOVEMENT-EXTRACT-FILE.
000730 01  XE-EXTRACT-LINE              PIC X(250).
000740*---------------------------------------------------------------
000750 WORKING-STORAGE SECTION.
000760*---------------------------------------------------------------
000770* FILE STATUS
000780*---------------------------------------------------------------
000790 01  XE-ITEM-STATUS.
000800     05  XE-ITEM-STAT-1           PIC X.
000810     05  XE-ITEM-STAT-2           PIC X.
000820     05  FILLER                  PIC X(02).
000830 01  XE-LOCN-STATUS.
000840     05  XE-LOCN-STAT-1           PIC X.
000850     05  XE-LOCN-STAT-2           PIC X.
000860     05  FILLER                  PIC X(02).
000870 01  XE-MOVT-STATUS.
000880     05  XE-MOVT-STAT-1           PIC X.
000890     05  XE-MOVT-STAT-2           PIC X.
000900     05  FILLER                  PIC X(02).
000910 01  XE-EXTR-STATUS.
000920     05  XE-EXTR-STAT-1           PIC X.
000930     05  XE-EXTR-STAT-2           PIC X.
000940     05  FILLER                  PIC X(02).
000950*---------------------------------------------------------------
000960* MASTER TABLES - READ-ONLY LOOKUP, LOADED WHOLE.
000970*---------------------------------------------------------------
000980 01  XE-ITEM-TABLE-CTL.
000990     05  XE-ITEM-COUNT            PIC 9(5) COMP.
001000     05  XE-ITEM-TABLE OCCURS 2000 TIMES
001010             INDEXED BY XE-ITEM-IX.
001020         COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 XE-IM-ENTRY.
001030     05  FILLER                  PIC X(04).
001040 01  XE-LOCN-TABLE-CTL.
001050     05  XE-LOCN-COUNT            PIC 9(4) COMP.
001060     05  XE-LOCN-TABLE OCCURS 500 TIMES
001070             INDEXED BY XE-LOCN-IX.
001080         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 XE-LM-ENTRY.
001090     05  FILLER                  PIC X(04).
001100*---------------------------------------------------------------
001110* MOVEMENT HISTORY TABLE, HELD AND THEN RESEQUENCED INTO
001120* MOST-RECENT-DATE-FIRST ORDER BY A HAND-ROLLED INSERTION SORT -
001130* MOVEMENT HISTORY IS NOT LARGE ENOUGH ON ANY ONE RUN TO
001140* JUSTIFY A SORT FILE.
001150*---------------------------------------------------------------
001160 01  XE-MOVT-TABLE-CTL.
001170     05  XE-MOVT-COUNT            PIC 9(5) COMP VALUE ZERO.
001180     05  XE-MOVT-TABLE OCCURS 5000 TIMES
001190             INDEXED BY XE-MOVT-IX.
001200         COPY MOVTREC REPLACING 01 MV-MOVEMENT-RECORD BY 10 XE-MV-ENTRY.
001210     05  FILLER                  PIC X(04).
001220 01  XE-ORDER-LIST-CTL.
001230     05  XE-ORDER-ENTRY OCCURS 5000 TIMES
001240             INDEXED BY XE-ORDER-IX.
001250         10  XE-ORDER-MOVT-IX     PIC 9(5) COMP.
001260     05  FILLER                  PIC X(04).
001270 01  XE-INSERT-POS                PIC 9(5) COMP.
001280 01  XE-INSERT-DONE-SW            PIC X.
001290     88  XE-INSERT-DONE                VALUE "Y".
001300     88  XE-INSERT-NOT-DONE            VALUE "N".
001310*---------------------------------------------------------------
001320* REPORT WORK AREAS
001330*---------------------------------------------------------------
001340 01  XE-ITEM-NAME-WORK            PIC X(100).
001350 01  XE-FROM-LOCN-WORK            PIC X(100).
001360 01  XE-TO-LOCN-WORK              PIC X(100).
001370 01  XE-DATE-VIEW.
001380     05  XE-DATE-CCYY             PIC 9(4).
001390     05  XE-DATE-MM               PIC 9(2).
001400     05  XE-DATE-DD               PIC 9(2).
001410     05  FILLER                  PIC X(02).
001420 01  XE-DATE-PRINT                PIC X(10).
001430*---------------------------------------------------------------
001440* LOG MESSAGE DEFINITIONS
001450*---------------------------------------------------------------
001460 01  LOGMSG.
001470     05  FILLER                   PIC X(10) VALUE "MOVEXTR =>".
001480     05  LOGMSG-TEXT              PIC X(60).
001490*
001500 LINKAGE SECTION.
001510*---------------------------------------------------------------
001520 PROCEDURE DIVISION.
001530*
001540 START-MOVEXTR.
001550     MOVE "Started" TO LOGMSG-TEXT.
001560     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001570     OPEN INPUT ITEM-MASTER-FILE.
001580     OPEN INPUT LOCN-MASTER-FILE.
001590     OPEN INPUT MOVT-HISTORY-FILE.
001600     OPEN OUTPUT MOVEMENT-EXTRACT-FILE.
001610     MOVE SPACES TO XE-EXTRACT-LINE.
001620     STRING
001630         "MOVEMENT ID,ITEM,QUANTITY,FROM LOCATION,"
001640             DELIMITED BY SIZE
001650         "TO LOCATION,DATE,RESPONSIBLE PERSON"
001660             DELIMITED BY SIZE
001670         INTO XE-EXTRACT-LINE.
001680     WRITE XE-EXTRACT-LINE.
001690     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
001700     PERFORM 300-SORT-DESCENDING-DATE THRU 300-EXIT.
001710     PERFORM 400-WRITE-EXTRACT-LINE THRU 400-EXIT
001720         VARYING XE-ORDER-IX FROM 1 BY 1
001730         UNTIL XE-ORDER-IX > XE-MOVT-COUNT.
001740     CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE MOVT-HISTORY-FILE
001750           MOVEMENT-EXTRACT-FILE.
001760     MOVE "Ended" TO LOGMSG-TEXT.
001770     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001780     STOP RUN.
001790*---------------------------------------------------------------
001800 200-LOAD-MASTERS.
001810     MOVE ZERO TO XE-ITEM-COUNT.
001820     PERFORM 210-READ-ONE-ITEM THRU 210-EXIT
001830         UNTIL XE-ITEM-STAT-1 NOT = "0".
001840     MOVE ZERO TO XE-LOCN-COUNT.
001850     PERFORM 220-READ-ONE-LOCN THRU 220-EXIT
001860         UNTIL XE-LOCN-STAT-1 NOT = "0".
001870     MOVE ZERO TO XE-MOVT-COUNT.
001880     PERFORM 230-READ-ONE-MOVT THRU 230-EXIT
001890         UNTIL XE-MOVT-STAT-1 NOT = "0".
001900 200-EXIT.
001910     EXIT.
001920*
001930 210-READ-ONE-ITEM.
001940     READ ITEM-MASTER-FILE.
001950     IF XE-ITEM-STAT-1 = "0"
001960         ADD 1 TO XE-ITEM-COUNT
001970         MOVE IM-ITEM-RECORD TO XE-IM-ENTRY (XE-ITEM-COUNT)
001980     END-IF.
001990 210-EXIT.
002000     EXIT.
002010*
002020 220-READ-ONE-LOCN.
002030     READ LOCN-MASTER-FILE.
002040     IF XE-LOCN-STAT-1 = "0"
002050         ADD 1 TO XE-LOCN-COUNT
002060         MOVE LM-LOCATION-RECORD TO XE-LM-ENTRY (XE-LOCN-COUNT)
002070     END-IF.
002080 220-EXIT.
002090     EXIT.
002100*
002110 230-READ-ONE-MOVT.
002120     READ MOVT-HISTORY-FILE.
002130     IF XE-MOVT-STAT-1 = "0"
002140*        MOVEMENT DATE IS CHECKED FOR A VALID MONTH AND DAY
002150*        HERE, WHERE THE DATE IS ALREADY BROKEN OUT INTO ITS
002160*        PARTS - A SINGLE EIGHT-DIGIT COMPARE CANNOT TELL A
002170*        BAD MONTH OR DAY FROM A BAD YEAR.
002180         IF MV-DATE-MM OF MV-MOVEMENT-DATE-VIEW < 1
002190                 OR MV-DATE-MM OF MV-MOVEMENT-DATE-VIEW > 12
002200                 OR MV-DATE-DD OF MV-MOVEMENT-DATE-VIEW < 1
002210                 OR MV-DATE-DD OF MV-MOVEMENT-DATE-VIEW > 31
002220             MOVE "Movement history date invalid, skipped"
002230                 TO LOGMSG-TEXT
002240             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002250         ELSE
002260             ADD 1 TO XE-MOVT-COUNT
002270             MOVE MV-MOVEMENT-RECORD
002280                 TO XE-MV-ENTRY (XE-MOVT-COUNT)
002290         END-IF
002300     END-IF.
002310 230-EXIT.
002320     EXIT.
002330*---------------------------------------------------------------
002340* ORDERS THE MOVEMENT TABLE BY MV-MOVEMENT-DATE, MOST RECENT
002350* FIRST, BY INSERTING EACH ENTRY'S INDEX INTO XE-ORDER-ENTRY
002360* AT THE POINT WHERE THE LIST IS STILL DATE-DESCENDING.
002370*---------------------------------------------------------------
002380 300-SORT-DESCENDING-DATE.
002390     PERFORM 310-INSERT-ONE-MOVT THRU 310-EXIT
002400         VARYING XE-MOVT-IX FROM 1 BY 1
002410         UNTIL XE-MOVT-IX > XE-MOVT-COUNT.
002420 300-EXIT.
002430     EXIT.
002440*
002450 310-INSERT-ONE-MOVT.
002460     MOVE XE-MOVT-IX TO XE-INSERT-POS.
002470     SET XE-INSERT-NOT-DONE TO TRUE.
002480     PERFORM 320-FIND-INSERT-POINT THRU 320-EXIT
002490         UNTIL XE-INSERT-DONE.
002500     MOVE XE-MOVT-IX TO XE-ORDER-MOVT-IX (XE-INSERT-POS).
002510 310-EXIT.
002520     EXIT.
002530*
002540 320-FIND-INSERT-POINT.
002550     IF XE-INSERT-POS = 1
002560         SET XE-INSERT-DONE TO TRUE
002570     ELSE
002580         IF MV-MOVEMENT-DATE OF XE-MV-ENTRY
002590                (XE-ORDER-MOVT-IX (XE-INSERT-POS - 1))
002600            < MV-MOVEMENT-DATE OF XE-MV-ENTRY (XE-MOVT-IX)
002610             MOVE XE-ORDER-MOVT-IX (XE-INSERT-POS - 1)
002620                 TO XE-ORDER-MOVT-IX (XE-INSERT-POS)
002630             SUBTRACT 1 FROM XE-INSERT-POS
002640         ELSE
002650             SET XE-INSERT-DONE TO TRUE
002660         END-IF
002670     END-IF.
002680 320-EXIT.
002690     EXIT.
002700*---------------------------------------------------------------
002710 400-WRITE-EXTRACT-LINE.
002720     MOVE XE-ORDER-MOVT-IX (XE-ORDER-IX) TO XE-MOVT-IX.
002730     PERFORM 410-FIND-ITEM-NAME THRU 410-EXIT.
002740     PERFORM 420-FIND-FROM-LOCN THRU 420-EXIT.
002750     PERFORM 430-FIND-TO-LOCN THRU 430-EXIT.
002760     MOVE MV-MOVEMENT-DATE OF XE-MV-ENTRY (XE-MOVT-IX)
002770         TO XE-DATE-VIEW.
002780     STRING XE-DATE-CCYY DELIMITED BY SIZE
002790            "-" DELIMITED BY SIZE
002800            XE-DATE-MM DELIMITED BY SIZE
002810            "-" DELIMITED BY SIZE
002820            XE-DATE-DD DELIMITED BY SIZE
002830         INTO XE-DATE-PRINT.
002840     MOVE SPACES TO XE-EXTRACT-LINE.
002850     STRING
002860         MV-MOVEMENT-ID OF XE-MV-ENTRY (XE-MOVT-IX)
002870             DELIMITED BY SIZE
002880         "," DELIMITED BY SIZE
002890         XE-ITEM-NAME-WORK DELIMITED BY "  "
002900         "," DELIMITED BY SIZE
002910         MV-QTY OF XE-MV-ENTRY (XE-MOVT-IX)
002920             DELIMITED BY SIZE
002930         "," DELIMITED BY SIZE
002940         XE-FROM-LOCN-WORK DELIMITED BY "  "
002950         "," DELIMITED BY SIZE
002960         XE-TO-LOCN-WORK DELIMITED BY "  "
002970         "," DELIMITED BY SIZE
002980         XE-DATE-PRINT DELIMITED BY SIZE
002990         "," DELIMITED BY SIZE
003000         MV-RESPONSIBLE-PERSON OF XE-MV-ENTRY (XE-MOVT-IX)
003010             DELIMITED BY "  "
003020         INTO XE-EXTRACT-LINE.
003030     WRITE XE-EXTRACT-LINE.
003040 400-EXIT.
003050     EXIT.
003060*
003070 410-FIND-ITEM-NAME.
003080     MOVE "Unknown Item" TO XE-ITEM-NAME-WORK.
003090     SET XE-ITEM-IX TO 1.
003100     SEARCH XE-ITEM-TABLE
003110         AT END NEXT SENTENCE
003120         WHEN IM-ITEM-ID OF XE-IM-ENTRY (XE-ITEM-IX)
003130              = MV-ITEM-ID OF XE-MV-ENTRY (XE-MOVT-IX)
003140             MOVE IM-ITEM-NAME OF XE-IM-ENTRY (XE-ITEM-IX)
003150                 TO XE-ITEM-NAME-WORK.
003160 410-EXIT.
003170     EXIT.
003180*
003190 420-FIND-FROM-LOCN.
003200     IF MV-FROM-LOC-ID OF XE-MV-ENTRY (XE-MOVT-IX) = ZERO
003210         MOVE "N/A" TO XE-FROM-LOCN-WORK
003220     ELSE
003230         MOVE "Unknown Location" TO XE-FROM-LOCN-WORK
003240         SET XE-LOCN-IX TO 1
003250         SEARCH XE-LOCN-TABLE
003260             AT END NEXT SENTENCE
003270             WHEN LM-LOC-ID OF XE-LM-ENTRY (XE-LOCN-IX)
003280                  = MV-FROM-LOC-ID OF XE-MV-ENTRY (XE-MOVT-IX)
003290                 MOVE LM-LOC-NAME OF XE-LM-ENTRY (XE-LOCN-IX)
003300                     TO XE-FROM-LOCN-WORK
003310         END-SEARCH
003320     END-IF.
003330 420-EXIT.
003340     EXIT.
003350*
003360 430-FIND-TO-LOCN.
003370     IF MV-TO-LOC-ID OF XE-MV-ENTRY (XE-MOVT-IX) = ZERO
003380         MOVE "N/A" TO XE-TO-LOCN-WORK
003390     ELSE
003400         MOVE "Unknown Location" TO XE-TO-LOCN-WORK
003410         SET XE-LOCN-IX TO 1
003420         SEARCH XE-LOCN-TABLE
003430             AT END NEXT SENTENCE
003440             WHEN LM-LOC-ID OF XE-LM-ENTRY (XE-LOCN-IX)
003450                  = MV-TO-LOC-ID OF XE-MV-ENTRY (XE-MOVT-IX)
003460                 MOVE LM-LOC-NAME OF XE-LM-ENTRY (XE-LOCN-IX)
003470                     TO XE-TO-LOCN-WORK
003480         END-SEARCH
003490     END-IF.
003500 430-EXIT.
003510     EXIT.
003520*---------------------------------------------------------------
003530 900-DISPLAY-LOGMSG.
003540     DISPLAY LOGMSG.
003550 900-EXIT.
003560     EXIT.
