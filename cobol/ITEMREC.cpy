000100*---------------------------------------------------------------
000110* ITEMREC.CPY
000120* SURPLUS PROPERTY INVENTORY SYSTEM - ITEM MASTER RECORD
000130* ONE ENTRY PER DISTINCT ITEM CARRIED IN THE INVENTORY.  SHARED
000140* BY THE POSTING PROGRAMS, THE IMPORT PROCESSORS AND THE
000150* EXTRACT PROGRAMS VIA COPY.
000160*
000170*   1986-03-11  RGH  INITIAL LAYOUT, ITEM MASTER CONVERSION
000180*   1991-07-02  MOL  ADDED IM-ITEM-CONDITION, SURPLUS REVIEW BD
000190*   1996-10-30  DWK  Y2K - CONFIRMED CCYY ON ACQUISITION DATE
000200*   2004-11-03  RGH  DATE VIEW NOW USED BY THE LOAD DATE EDIT    CR-2118
000210*                    IN STKRCPT, KEY-ONLY VIEW REMOVED - UNUSED
000220*---------------------------------------------------------------
000230 01  IM-ITEM-RECORD.
000240     05  IM-ITEM-ID              PIC 9(6).
000250     05  IM-ITEM-NAME            PIC X(100).
000260     05  IM-ITEM-DESC            PIC X(200).
000270     05  IM-ITEM-CATEGORY        PIC X(50).
000280     05  IM-ITEM-CONDITION       PIC X(50).
000290     05  IM-ITEM-DATE-ACQ        PIC 9(8).
000300     05  IM-ITEM-UNIT-PRICE      PIC S9(7)V99.
000310     05  FILLER                  PIC X(93).
000320*
000330* ALTERNATE VIEW - ACQUISITION DATE BROKEN OUT SO THE MONTH AND
000340* DAY CAN BE RANGE-CHECKED ON LOAD - A PLAIN EIGHT-DIGIT COMPARE
000350* CANNOT TELL A BAD MONTH OR DAY FROM A BAD YEAR.
000360*
000370 01  IM-ITEM-DATE-VIEW REDEFINES IM-ITEM-RECORD.
000380     05  FILLER                  PIC X(406).
000390     05  IM-DTACQ-CCYY           PIC 9(4).
000400     05  IM-DTACQ-MM             PIC 9(2).
000410     05  IM-DTACQ-DD             PIC 9(2).
000420     05  FILLER                  PIC X(102).
