000100*---------------------------------------------------------------
000110* DSPTREC.CPY
000120* SURPLUS PROPERTY INVENTORY SYSTEM - DISPOSAL HISTORY RECORD
000130* APPEND-ONLY AUDIT TRAIL OF EVERY ITEM DISPOSED OF OUT OF
000140* THE INVENTORY.
000150*
000160*   1986-04-02  RGH  INITIAL LAYOUT, DISPOSAL HISTORY FILE
000170*   1994-01-07  MOL  ADDED DP-REASON PER SURPLUS BOARD REQUEST
000180*   2004-11-03  RGH  DATE VIEW NOW USED BY THE EXTRACT DATE      CR-2118
000190*                    EDIT IN DSPEXTR, COMMENT UPDATED
000200*---------------------------------------------------------------
000210 01  DP-DISPOSAL-RECORD.
000220     05  DP-DISPOSAL-ID          PIC 9(6).
000230     05  DP-ITEM-ID              PIC 9(6).
000240     05  DP-LOC-ID               PIC 9(4).
000250     05  DP-QTY                  PIC 9(7).
000260     05  DP-REASON               PIC X(100).
000270     05  DP-DISPOSAL-DATE        PIC 9(8).
000280     05  DP-DISPOSED-BY          PIC X(100).
000290     05  DP-NOTES                PIC X(200).
000300     05  FILLER                  PIC X(19).
000310*
000320* ALTERNATE VIEW - DISPOSAL DATE BROKEN OUT SO THE MONTH AND
000330* DAY CAN BE RANGE-CHECKED WHEN THE HISTORY FILE IS READ FOR
000340* THE EXTRACT - A PLAIN EIGHT-DIGIT COMPARE CANNOT TELL A BAD
000350* MONTH OR DAY FROM A BAD YEAR.
000360*
000370 01  DP-DISPOSAL-DATE-VIEW REDEFINES DP-DISPOSAL-RECORD.
000380     05  FILLER                  PIC X(123).
000390     05  DP-DATE-CCYY            PIC 9(4).
000400     05  DP-DATE-MM              PIC 9(2).
000410     05  DP-DATE-DD              PIC 9(2).
000420     05  FILLER                  PIC X(319).
