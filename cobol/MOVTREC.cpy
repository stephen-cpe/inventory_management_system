000100*---------------------------------------------------------------
000110* MOVTREC.CPY
000120* SURPLUS PROPERTY INVENTORY SYSTEM - MOVEMENT HISTORY RECORD
000130* APPEND-ONLY AUDIT TRAIL OF EVERY TRANSFER BETWEEN LOCATIONS.
000140* A ZERO LOCATION MEANS NO FROM OR NO TO LOCATION WAS GIVEN.
000150*
000160*   1986-04-02  RGH  INITIAL LAYOUT, TRANSFER HISTORY FILE
000170*   1990-09-14  MOL  ADDED RESPONSIBLE-PERSON PER AUDIT REQUEST
000180*   2004-11-03  RGH  DATE VIEW NOW USED BY THE EXTRACT DATE      CR-2118
000190*                    EDIT IN MOVEXTR, COMMENT UPDATED
000200*---------------------------------------------------------------
000210 01  MV-MOVEMENT-RECORD.
000220     05  MV-MOVEMENT-ID          PIC 9(6).
000230     05  MV-ITEM-ID              PIC 9(6).
000240     05  MV-QTY                  PIC 9(7).
000250     05  MV-FROM-LOC-ID          PIC 9(4).
000260     05  MV-TO-LOC-ID            PIC 9(4).
000270     05  MV-MOVEMENT-DATE        PIC 9(8).
000280     05  MV-RESPONSIBLE-PERSON   PIC X(100).
000290     05  MV-NOTES                PIC X(200).
000300     05  FILLER                  PIC X(15).
000310*
000320* ALTERNATE VIEW - MOVEMENT DATE BROKEN OUT SO THE MONTH AND
000330* DAY CAN BE RANGE-CHECKED WHEN THE HISTORY FILE IS READ FOR
000340* THE EXTRACT - A PLAIN EIGHT-DIGIT COMPARE CANNOT TELL A BAD
000350* MONTH OR DAY FROM A BAD YEAR.
000360*
000370 01  MV-MOVEMENT-DATE-VIEW REDEFINES MV-MOVEMENT-RECORD.
000380     05  FILLER                  PIC X(27).
000390     05  MV-DATE-CCYY            PIC 9(4).
000400     05  MV-DATE-MM              PIC 9(2).
000410     05  MV-DATE-DD              PIC 9(2).
000420     05  FILLER                  PIC X(315).
