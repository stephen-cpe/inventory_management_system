000100*---------------------------------------------------------------
000110* (C) 1987 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/MOVLOAD.cbl  Revision 2.4"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    MOVLOAD.
000200 AUTHOR.        M. O'-L.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  10/02/87.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* BULK-LOADS MOVEMENT HISTORY ROWS FROM AN EXTERNAL EXTRACT
000270* FILE.  EVERY ROW IS VALIDATED BEFORE ANY HISTORY RECORD IS
000280* WRITTEN; IF A SINGLE ROW FAILS VALIDATION THE ENTIRE RUN IS
000290* ABORTED AND NOTHING IS WRITTEN.  THE
000300* ITEM NAME AND WHICHEVER OF FROM/TO LOCATION IS PRESENT ON
000310* THE ROW ARE FOUND OR ADDED TO THE MASTERS AS THEY TURN UP,
000320* SAME AS INVLOAD.  THIS LOADER RECORDS HISTORY ONLY - IT
000330* DOES NOT TOUCH THE STOCK MASTER.
000340*---------------------------------------------------------------
000350* CHANGE LOG
000360*---------------------------------------------------------------
000370* 1987-10-02 MOL  INITIAL RELEASE - BULK LOAD OF MOVEMENT HISTORY CR-0228 
000380* 1991-03-11 RGH  ALL-OR-NOTHING LOAD, SAME CHANGE AS INVLOAD     CR-0705 
000390* 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
000400* 1998-12-14 DWK  Y2K - MV-MOVEMENT-DATE CONFIRMED CCYYMMDD       Y2K-011 
000410* 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
000420* 2004-04-20 TNP  ITEM MATCH ON NAME ONLY, FROM/TO MAY BE BLANK   CR-2040
000430* 2004-08-11 TNP  ROW LAYOUT FIXED TO CORRECT FIELD ORDER         CR-2091
000440* 2004-11-03 RGH  REVIEW COMMENTS REWORDED, NO LOGIC CHANGE        CR-2118
000450* 2004-11-15 RGH  MOVEMENT ROWS NOW STAGED IN A TABLE AND WRITTEN  CR-2140
000460*                 ONLY AFTER THE WHOLE FILE PASSES - WRITING AS
000470*                 EACH ROW VALIDATED LEFT EARLIER ROWS ON THE
000480*                 HISTORY FILE WHEN A LATER ROW ABORTED THE LOAD
000490*---------------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  USL-486.
000530 OBJECT-COMPUTER.  USL-486.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 ON STATUS IS ML-TRACE-ON
000570            OFF STATUS IS ML-TRACE-OFF.
000580*
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT LOAD-EXTRACT-FILE ASSIGN TO MOVLDEXT
000620         ORGANIZATION LINE SEQUENTIAL
000630         STATUS ML-EXTR-STATUS.
000640     SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
000650         ORGANIZATION SEQUENTIAL
000660         STATUS ML-ITEM-STATUS.
000670     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000680         ORGANIZATION SEQUENTIAL
000690         STATUS ML-LOCN-STATUS.
000700     SELECT MOVT-HISTORY-FILE ASSIGN TO MOVTHIST
000710         ORGANIZATION SEQUENTIAL
000720         STATUS ML-MOVT-STATUS.
000730*---------------------------------------------------------------
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  LOAD-EXTRACT-FILE.
000770 01  ML-EXTR-LINE                PIC X(300).
000780 FD  ITEM-MASTER-FILE.
000790 COPY ITEMREC.
000800 FD  LOCN-MASTER-FILE.
000810 COPY LOCNREC.
000820 FD  MOVT-HISTORY-FILE.
000830 COPY MOVTREC.
000840*---------------------------------------------------------------
000850 WORKING-STORAGE SECTION.
000860*---------------------------------------------------------------
000870* FILE STATUS
000880*---------------------------------------------------------------
000890 01  ML-EXTR-STATUS.
000900     05  ML-EXTR-STAT-1          PIC X.
000910     05  ML-EXTR-STAT-2          PIC X.
000920     05  FILLER                  PIC X(02).
000930 01  ML-ITEM-STATUS.
000940     05  ML-ITEM-STAT-1          PIC X.
000950     05  ML-ITEM-STAT-2          PIC X.
000960     05  FILLER                  PIC X(02).
000970 01  ML-LOCN-STATUS.
000980     05  ML-LOCN-STAT-1          PIC X.
000990     05  ML-LOCN-STAT-2          PIC X.
001000     05  FILLER                  PIC X(02).
001010 01  ML-MOVT-STATUS.
001020     05  ML-MOVT-STAT-1          PIC X.
001030     05  ML-MOVT-STAT-2          PIC X.
001040     05  FILLER                  PIC X(02).
001050*---------------------------------------------------------------
001060* MASTERS HELD AS TABLES, EDITED IN PLACE, REWRITTEN ONLY IF
001070* EVERY LOAD ROW PASSES.
001080*---------------------------------------------------------------
001090 01  ML-ITEM-TABLE-CTL.
001100     05  ML-ITEM-COUNT           PIC 9(5) COMP.
001110     05  ML-ITEM-TABLE OCCURS 2000 TIMES
001120             INDEXED BY ML-ITEM-IX.
001130         COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 ML-IM-ENTRY.
001140     05  FILLER                  PIC X(04).
001150 01  ML-LOCN-TABLE-CTL.
001160     05  ML-LOCN-COUNT           PIC 9(4) COMP.
001170     05  ML-LOCN-TABLE OCCURS 500 TIMES
001180             INDEXED BY ML-LOCN-IX.
001190         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 ML-LM-ENTRY.
001200     05  FILLER                  PIC X(04).
001210 01  ML-NEXT-ITEM-ID             PIC 9(6) COMP.
001220 01  ML-NEXT-LOCN-ID             PIC 9(4) COMP.
001230 01  ML-NEXT-MOVT-ID             PIC 9(6) COMP VALUE ZERO.
001240*---------------------------------------------------------------
001250* MOVEMENT ROWS ARE STAGED HERE AS THEY PASS AND ARE ONLY
001260* WRITTEN TO THE HISTORY FILE BY 830-WRITE-MOVEMENTS, CALLED
001270* AFTER THE WHOLE RUN HAS PASSED - CR-2140.
001280*---------------------------------------------------------------
001290 01  ML-MVT-TABLE-CTL.
001300     05  ML-MVT-COUNT            PIC 9(7) COMP.
001310     05  ML-MVT-TABLE OCCURS 5000 TIMES
001320             INDEXED BY ML-MVT-IX.
001330         COPY MOVTREC REPLACING 01 MV-MOVEMENT-RECORD BY 10 ML-MV-ENTRY.
001340     05  FILLER                  PIC X(04).
001350*---------------------------------------------------------------
001360* LOAD ROW - DELIMITED INPUT
001370* (ITEM-NAME, QTY, MOVT-DATE, RESPONSIBLE-PERSON, FROM-LOC-NAME,
001380*  TO-LOC-NAME, NOTES) - CR-2091.  NO DESCRIPTION ON THE ROW;
001390* AN ITEM FIRST SEEN ON A MOVEMENT GETS A STANDARD DESCRIPTION
001400* IN 300-FIND-OR-ADD-ITEM.
001410*---------------------------------------------------------------
001420 01  ML-ROW-FIELDS.
001430     05  ML-RW-ITEM-NAME         PIC X(100).
001440     05  ML-RW-QTY               PIC S9(9).
001450     05  ML-RW-MOVT-DATE         PIC 9(8).
001460     05  ML-RW-RESP-PERSON       PIC X(100).
001470     05  ML-RW-FROM-LOC-NAME     PIC X(100).
001480     05  ML-RW-TO-LOC-NAME       PIC X(100).
001490     05  ML-RW-NOTES             PIC X(200).
001500     05  FILLER                  PIC X(10).
001510 01  ML-EOF-SW                   PIC X VALUE "N".
001520     88  ML-AT-EOF                    VALUE "Y".
001530 01  ML-ABORT-SW                 PIC X VALUE "N".
001540     88  ML-LOAD-ABORTED               VALUE "Y".
001550 01  ML-ROW-VALID-SW             PIC X.
001560     88  ML-ROW-IS-VALID               VALUE "Y".
001570     88  ML-ROW-IS-INVALID              VALUE "N".
001580 01  ML-FOUND-SW                 PIC X.
001590     88  ML-ENTRY-FOUND               VALUE "Y".
001600     88  ML-ENTRY-NOT-FOUND           VALUE "N".
001610 01  ML-ROW-NUMBER                PIC 9(7) COMP VALUE ZERO.
001620 01  ML-ITEM-FOUND-IX             PIC 9(5) COMP.
001630 01  ML-FROM-LOCN-FOUND-IX        PIC 9(4) COMP VALUE ZERO.
001640 01  ML-TO-LOCN-FOUND-IX          PIC 9(4) COMP VALUE ZERO.
001650 01  ML-FROM-LOC-ID-OUT           PIC 9(4) COMP VALUE ZERO.
001660 01  ML-TO-LOC-ID-OUT             PIC 9(4) COMP VALUE ZERO.
001670*---------------------------------------------------------------
001680* VALCHK LINKAGE
001690*---------------------------------------------------------------
001700 01  ML-VC-BLOCK.
001710 COPY VALCOPY.
001720*---------------------------------------------------------------
001730* LOG MESSAGE DEFINITIONS
001740*---------------------------------------------------------------
001750 01  LOGMSG.
001760     05  FILLER                  PIC X(10) VALUE "MOVLOAD =>".
001770     05  LOGMSG-TEXT              PIC X(60).
001780 01  LOGMSG-ERR.
001790     05  FILLER                  PIC X(14) VALUE "MOVLOAD ERR =>".
001800     05  LOG-ERR-ROW             PIC 9(7).
001810     05  FILLER                  PIC X(8) VALUE " REASON ".
001820     05  LOG-ERR-ROUTINE         PIC X(40).
001830*
001840 LINKAGE SECTION.
001850*---------------------------------------------------------------
001860 PROCEDURE DIVISION.
001870*
001880 START-MOVLOAD.
001890     MOVE "Started" TO LOGMSG-TEXT.
001900     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001910     PERFORM 050-OPEN-FILES THRU 050-EXIT.
001920     PERFORM 100-LOAD-MASTERS THRU 100-EXIT.
001930     PERFORM 200-VALIDATE-AND-STAGE-ROWS THRU 200-EXIT
001940         UNTIL ML-AT-EOF OR ML-LOAD-ABORTED.
001950     IF ML-LOAD-ABORTED
001960         PERFORM 900-ABORT-IMPORT THRU 900-ABORT-EXIT
001970     ELSE
001980         PERFORM 800-REWRITE-MASTERS THRU 800-EXIT
001990         PERFORM 830-WRITE-MOVEMENTS THRU 830-EXIT
002000         MOVE "Load completed, masters rewritten" TO LOGMSG-TEXT
002010         PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002020     END-IF.
002030     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
002040     MOVE "Ended" TO LOGMSG-TEXT.
002050     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
002060     STOP RUN.
002070*---------------------------------------------------------------
002080 050-OPEN-FILES.
002090     OPEN INPUT LOAD-EXTRACT-FILE.
002100     OPEN INPUT ITEM-MASTER-FILE.
002110     OPEN INPUT LOCN-MASTER-FILE.
002120 050-EXIT.
002130     EXIT.
002140*---------------------------------------------------------------
002150 100-LOAD-MASTERS.
002160     MOVE ZERO TO ML-ITEM-COUNT ML-NEXT-ITEM-ID.
002170     PERFORM 110-READ-ONE-ITEM THRU 110-EXIT
002180         UNTIL ML-ITEM-STAT-1 NOT = "0".
002190     MOVE ZERO TO ML-LOCN-COUNT ML-NEXT-LOCN-ID.
002200     PERFORM 120-READ-ONE-LOCN THRU 120-EXIT
002210         UNTIL ML-LOCN-STAT-1 NOT = "0".
002220     MOVE ZERO TO ML-MVT-COUNT.
002230 100-EXIT.
002240     EXIT.
002250*
002260 110-READ-ONE-ITEM.
002270     READ ITEM-MASTER-FILE.
002280     IF ML-ITEM-STAT-1 = "0"
002290         ADD 1 TO ML-ITEM-COUNT
002300         MOVE IM-ITEM-RECORD TO ML-IM-ENTRY (ML-ITEM-COUNT)
002310         IF IM-ITEM-ID > ML-NEXT-ITEM-ID
002320             MOVE IM-ITEM-ID TO ML-NEXT-ITEM-ID
002330         END-IF
002340     END-IF.
002350 110-EXIT.
002360     EXIT.
002370*
002380 120-READ-ONE-LOCN.
002390     READ LOCN-MASTER-FILE.
002400     IF ML-LOCN-STAT-1 = "0"
002410         ADD 1 TO ML-LOCN-COUNT
002420         MOVE LM-LOCATION-RECORD TO ML-LM-ENTRY (ML-LOCN-COUNT)
002430         IF LM-LOC-ID > ML-NEXT-LOCN-ID
002440             MOVE LM-LOC-ID TO ML-NEXT-LOCN-ID
002450         END-IF
002460     END-IF.
002470 120-EXIT.
002480     EXIT.
002490*---------------------------------------------------------------
002500 200-VALIDATE-AND-STAGE-ROWS.
002510     READ LOAD-EXTRACT-FILE
002520         AT END
002530             SET ML-AT-EOF TO TRUE
002540             GO TO 200-EXIT.
002550     ADD 1 TO ML-ROW-NUMBER.
002560     PERFORM 210-PARSE-ROW THRU 210-EXIT.
002570     PERFORM 220-VALIDATE-ROW THRU 220-EXIT.
002580     IF ML-ROW-IS-INVALID
002590         SET ML-LOAD-ABORTED TO TRUE
002600         MOVE ML-ROW-NUMBER TO LOG-ERR-ROW
002610         PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
002620         GO TO 200-EXIT
002630     END-IF.
002640     PERFORM 300-FIND-OR-ADD-ITEM THRU 300-EXIT.
002650     PERFORM 400-FIND-OR-ADD-LOCATIONS THRU 400-EXIT.
002660     PERFORM 500-WRITE-MOVEMENT THRU 500-EXIT.
002670 200-EXIT.
002680     EXIT.
002690*---------------------------------------------------------------
002700 210-PARSE-ROW.
002710     UNSTRING ML-EXTR-LINE DELIMITED BY ","
002720         INTO ML-RW-ITEM-NAME ML-RW-QTY ML-RW-MOVT-DATE
002730              ML-RW-RESP-PERSON ML-RW-FROM-LOC-NAME
002740              ML-RW-TO-LOC-NAME ML-RW-NOTES.
002750 210-EXIT.
002760     EXIT.
002770*---------------------------------------------------------------
002780* EVERY ROW MUST CARRY A POSITIVE QUANTITY, A VALID MOVEMENT
002790* DATE, AND AT LEAST ONE OF FROM-LOCATION / TO-LOCATION, OR THE
002800* WHOLE LOAD IS ABORTED.
002810*---------------------------------------------------------------
002820 220-VALIDATE-ROW.
002830     SET ML-ROW-IS-VALID TO TRUE.
002840     IF ML-RW-ITEM-NAME = SPACES
002850         SET ML-ROW-IS-INVALID TO TRUE
002860         MOVE "Item name blank" TO LOG-ERR-ROUTINE
002870         GO TO 220-EXIT
002880     END-IF.
002890     IF ML-RW-FROM-LOC-NAME = SPACES AND
002900        ML-RW-TO-LOC-NAME = SPACES
002910         SET ML-ROW-IS-INVALID TO TRUE
002920         MOVE "From and to location both blank"
002930             TO LOG-ERR-ROUTINE
002940         GO TO 220-EXIT
002950     END-IF.
002960     MOVE ML-RW-QTY TO VC-NUMERIC-INPUT.
002970     SET VC-FN-POSITIVE-INT TO TRUE.
002980     CALL "VALCHK" USING ML-VC-BLOCK.
002990     IF VC-RESULT-BAD
003000         SET ML-ROW-IS-INVALID TO TRUE
003010         MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
003020         GO TO 220-EXIT
003030     END-IF.
003040     MOVE ML-RW-MOVT-DATE TO VC-DATE-INPUT.
003050     SET VC-FN-VALID-DATE TO TRUE.
003060     CALL "VALCHK" USING ML-VC-BLOCK.
003070     IF VC-RESULT-BAD
003080         SET ML-ROW-IS-INVALID TO TRUE
003090         MOVE "Movement date not valid" TO LOG-ERR-ROUTINE
003100     END-IF.
003110 220-EXIT.
003120     EXIT.
003130*---------------------------------------------------------------
003140* ITEM IS MATCHED ON NAME ALONE, AND ADDED WITH A STANDARD
003150* DESCRIPTION IF NOT FOUND - A MOVEMENT ROW MAY BE THE FIRST
003160* RECORD OF AN ITEM THE LOADER HAS NOT SEEN BEFORE.
003170*---------------------------------------------------------------
003180 300-FIND-OR-ADD-ITEM.
003190     SET ML-ENTRY-NOT-FOUND TO TRUE.
003200     SET ML-ITEM-IX TO 1.
003210     SEARCH ML-ITEM-TABLE
003220         AT END NEXT SENTENCE
003230         WHEN IM-ITEM-NAME OF ML-IM-ENTRY (ML-ITEM-IX)
003240              = ML-RW-ITEM-NAME
003250             SET ML-ENTRY-FOUND TO TRUE
003260             MOVE ML-ITEM-IX TO ML-ITEM-FOUND-IX.
003270     IF ML-ENTRY-NOT-FOUND
003280         ADD 1 TO ML-NEXT-ITEM-ID
003290         ADD 1 TO ML-ITEM-COUNT
003300         MOVE ML-NEXT-ITEM-ID
003310             TO IM-ITEM-ID OF ML-IM-ENTRY (ML-ITEM-COUNT)
003320         MOVE ML-RW-ITEM-NAME
003330             TO IM-ITEM-NAME OF ML-IM-ENTRY (ML-ITEM-COUNT)
003340         MOVE "Auto-created from movement import"
003350             TO IM-ITEM-DESC OF ML-IM-ENTRY (ML-ITEM-COUNT)
003360         MOVE "Uncategorized"
003370             TO IM-ITEM-CATEGORY OF ML-IM-ENTRY (ML-ITEM-COUNT)
003380         MOVE "Unknown"
003390             TO IM-ITEM-CONDITION OF ML-IM-ENTRY (ML-ITEM-COUNT)
003400         MOVE ML-RW-MOVT-DATE
003410             TO IM-ITEM-DATE-ACQ OF ML-IM-ENTRY (ML-ITEM-COUNT)
003420         MOVE ZERO
003430             TO IM-ITEM-UNIT-PRICE OF ML-IM-ENTRY (ML-ITEM-COUNT)
003440         MOVE ML-ITEM-COUNT TO ML-ITEM-FOUND-IX
003450     END-IF.
003460 300-EXIT.
003470     EXIT.
003480*---------------------------------------------------------------
003490* EACH LOCATION NAME PRESENT IS NORMALIZED TO TITLE CASE, THEN
003500* FOUND OR ADDED; A BLANK SIDE IS LEFT AS LOC-ID ZERO, MEANING
003510* NO FROM (OR NO TO) LOCATION WAS GIVEN ON THE ROW.
003520*---------------------------------------------------------------
003530 400-FIND-OR-ADD-LOCATIONS.
003540     MOVE ZERO TO ML-FROM-LOC-ID-OUT ML-TO-LOC-ID-OUT.
003550     IF ML-RW-FROM-LOC-NAME NOT = SPACES
003560         MOVE ML-RW-FROM-LOC-NAME TO VC-TEXT-INPUT
003570         SET VC-FN-NORMALIZE-LOCN TO TRUE
003580         CALL "VALCHK" USING ML-VC-BLOCK
003590         MOVE VC-TEXT-OUTPUT TO ML-RW-FROM-LOC-NAME
003600         PERFORM 410-FIND-OR-ADD-ONE-LOCN THRU 410-EXIT
003610         MOVE ML-LOCN-FOUND-IX TO ML-FROM-LOCN-FOUND-IX
003620         MOVE LM-LOC-ID OF ML-LM-ENTRY (ML-FROM-LOCN-FOUND-IX)
003630             TO ML-FROM-LOC-ID-OUT
003640     END-IF.
003650     IF ML-RW-TO-LOC-NAME NOT = SPACES
003660         MOVE ML-RW-TO-LOC-NAME TO VC-TEXT-INPUT
003670         SET VC-FN-NORMALIZE-LOCN TO TRUE
003680         CALL "VALCHK" USING ML-VC-BLOCK
003690         MOVE VC-TEXT-OUTPUT TO ML-RW-TO-LOC-NAME
003700         PERFORM 420-FIND-OR-ADD-TO-LOCN THRU 420-EXIT
003710         MOVE ML-LOCN-FOUND-IX TO ML-TO-LOCN-FOUND-IX
003720         MOVE LM-LOC-ID OF ML-LM-ENTRY (ML-TO-LOCN-FOUND-IX)
003730             TO ML-TO-LOC-ID-OUT
003740     END-IF.
003750 400-EXIT.
003760     EXIT.
003770*
003780 410-FIND-OR-ADD-ONE-LOCN.
003790     SET ML-ENTRY-NOT-FOUND TO TRUE.
003800     SET ML-LOCN-IX TO 1.
003810     SEARCH ML-LOCN-TABLE
003820         AT END NEXT SENTENCE
003830         WHEN LM-LOC-NAME OF ML-LM-ENTRY (ML-LOCN-IX)
003840              = ML-RW-FROM-LOC-NAME
003850             SET ML-ENTRY-FOUND TO TRUE
003860             MOVE ML-LOCN-IX TO ML-LOCN-FOUND-IX.
003870     IF ML-ENTRY-NOT-FOUND
003880         ADD 1 TO ML-NEXT-LOCN-ID
003890         ADD 1 TO ML-LOCN-COUNT
003900         MOVE ML-NEXT-LOCN-ID TO LM-LOC-ID OF
003910             ML-LM-ENTRY (ML-LOCN-COUNT)
003920         MOVE ML-RW-FROM-LOC-NAME TO LM-LOC-NAME OF
003930             ML-LM-ENTRY (ML-LOCN-COUNT)
003940         MOVE ML-LOCN-COUNT TO ML-LOCN-FOUND-IX
003950     END-IF.
003960 410-EXIT.
003970     EXIT.
003980*
003990 420-FIND-OR-ADD-TO-LOCN.
004000     SET ML-ENTRY-NOT-FOUND TO TRUE.
004010     SET ML-LOCN-IX TO 1.
004020     SEARCH ML-LOCN-TABLE
004030         AT END NEXT SENTENCE
004040         WHEN LM-LOC-NAME OF ML-LM-ENTRY (ML-LOCN-IX)
004050              = ML-RW-TO-LOC-NAME
004060             SET ML-ENTRY-FOUND TO TRUE
004070             MOVE ML-LOCN-IX TO ML-LOCN-FOUND-IX.
004080     IF ML-ENTRY-NOT-FOUND
004090         ADD 1 TO ML-NEXT-LOCN-ID
004100         ADD 1 TO ML-LOCN-COUNT
004110         MOVE ML-NEXT-LOCN-ID TO LM-LOC-ID OF
004120             ML-LM-ENTRY (ML-LOCN-COUNT)
004130         MOVE ML-RW-TO-LOC-NAME TO LM-LOC-NAME OF
004140             ML-LM-ENTRY (ML-LOCN-COUNT)
004150         MOVE ML-LOCN-COUNT TO ML-LOCN-FOUND-IX
004160     END-IF.
004170 420-EXIT.
004180     EXIT.
004190*---------------------------------------------------------------
004200* THE MOVEMENT ROW IS ONLY STAGED HERE - IT IS NOT WRITTEN TO
004210* THE HISTORY FILE UNTIL 830-WRITE-MOVEMENTS, AFTER THE WHOLE
004220* TRANSACTION FILE HAS PASSED - CR-2140.
004230*---------------------------------------------------------------
004240 500-WRITE-MOVEMENT.
004250     ADD 1 TO ML-MVT-COUNT.
004260     ADD 1 TO ML-NEXT-MOVT-ID.
004270     MOVE ML-NEXT-MOVT-ID
004280         TO MV-MOVEMENT-ID OF ML-MV-ENTRY (ML-MVT-COUNT).
004290     MOVE IM-ITEM-ID OF ML-IM-ENTRY (ML-ITEM-FOUND-IX)
004300         TO MV-ITEM-ID OF ML-MV-ENTRY (ML-MVT-COUNT).
004310     MOVE ML-RW-QTY
004320         TO MV-QTY OF ML-MV-ENTRY (ML-MVT-COUNT).
004330     MOVE ML-FROM-LOC-ID-OUT
004340         TO MV-FROM-LOC-ID OF ML-MV-ENTRY (ML-MVT-COUNT).
004350     MOVE ML-TO-LOC-ID-OUT
004360         TO MV-TO-LOC-ID OF ML-MV-ENTRY (ML-MVT-COUNT).
004370     MOVE ML-RW-MOVT-DATE
004380         TO MV-MOVEMENT-DATE OF ML-MV-ENTRY (ML-MVT-COUNT).
004390     MOVE ML-RW-RESP-PERSON
004400         TO MV-RESPONSIBLE-PERSON OF ML-MV-ENTRY (ML-MVT-COUNT).
004410     MOVE ML-RW-NOTES
004420         TO MV-NOTES OF ML-MV-ENTRY (ML-MVT-COUNT).
004430 500-EXIT.
004440     EXIT.
004450*---------------------------------------------------------------
004460 800-REWRITE-MASTERS.
004470     CLOSE ITEM-MASTER-FILE LOCN-MASTER-FILE.
004480     OPEN OUTPUT ITEM-MASTER-FILE.
004490     PERFORM 810-WRITE-ONE-ITEM THRU 810-EXIT
004500         VARYING ML-ITEM-IX FROM 1 BY 1
004510         UNTIL ML-ITEM-IX > ML-ITEM-COUNT.
004520     CLOSE ITEM-MASTER-FILE.
004530     OPEN OUTPUT LOCN-MASTER-FILE.
004540     PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
004550         VARYING ML-LOCN-IX FROM 1 BY 1
004560         UNTIL ML-LOCN-IX > ML-LOCN-COUNT.
004570     CLOSE LOCN-MASTER-FILE.
004580 800-EXIT.
004590     EXIT.
004600*
004610 810-WRITE-ONE-ITEM.
004620     MOVE ML-IM-ENTRY (ML-ITEM-IX) TO IM-ITEM-RECORD.
004630     WRITE IM-ITEM-RECORD.
004640 810-EXIT.
004650     EXIT.
004660*
004670 820-WRITE-ONE-LOCN.
004680     MOVE ML-LM-ENTRY (ML-LOCN-IX) TO LM-LOCATION-RECORD.
004690     WRITE LM-LOCATION-RECORD.
004700 820-EXIT.
004710     EXIT.
004720*---------------------------------------------------------------
004730* THE HISTORY FILE IS NOT OPENED AT ALL UNTIL EVERY STAGED
004740* MOVEMENT IS KNOWN GOOD - CR-2140.
004750*---------------------------------------------------------------
004760 830-WRITE-MOVEMENTS.
004770     OPEN EXTEND MOVT-HISTORY-FILE.
004780     PERFORM 840-WRITE-ONE-MOVT THRU 840-EXIT
004790         VARYING ML-MVT-IX FROM 1 BY 1
004800         UNTIL ML-MVT-IX > ML-MVT-COUNT.
004810     CLOSE MOVT-HISTORY-FILE.
004820 830-EXIT.
004830     EXIT.
004840*
004850 840-WRITE-ONE-MOVT.
004860     MOVE ML-MV-ENTRY (ML-MVT-IX) TO MV-MOVEMENT-RECORD.
004870     WRITE MV-MOVEMENT-RECORD.
004880 840-EXIT.
004890     EXIT.
004900*---------------------------------------------------------------
004910 900-ABORT-IMPORT.
004920     MOVE "Load aborted, masters unchanged" TO LOGMSG-TEXT.
004930     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
004940 900-ABORT-EXIT.
004950     EXIT.
004960*---------------------------------------------------------------
004970 900-DISPLAY-LOGMSG.
004980     DISPLAY LOGMSG.
004990 900-EXIT.
005000     EXIT.
005010*
005020 910-DISPLAY-LOGMSG-ERR.
005030     DISPLAY LOGMSG-ERR.
005040 910-EXIT.
005050     EXIT.
005060*---------------------------------------------------------------
005070 950-CLOSE-FILES.
005080     CLOSE LOAD-EXTRACT-FILE.
005090 950-EXIT.
005100     EXIT.
