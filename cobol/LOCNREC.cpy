000100*---------------------------------------------------------------
000110* LOCNREC.CPY
000120* SURPLUS PROPERTY INVENTORY SYSTEM - LOCATION MASTER RECORD
000130* ONE ENTRY PER STORAGE LOCATION.  NAMES ARE HELD TITLE-CASED
000140* AND MUST BE UNIQUE - SEE VALCHK NORMLOC FUNCTION.
000150*
000160*   1986-03-11  RGH  INITIAL LAYOUT, LOCATION MASTER CONVERSION
000170*   1998-11-09  DWK  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD
000180*   2004-11-03  RGH  ALPHA VIEW NOW USED BY THE LOAD DUPLICATE    CR-2118
000190*                    RECORD CHECK IN STKRCPT, COMMENT UPDATED
000200*---------------------------------------------------------------
000210 01  LM-LOCATION-RECORD.
000220     05  LM-LOC-ID               PIC 9(4).
000230     05  LM-LOC-NAME             PIC X(100).
000240     05  FILLER                  PIC X(2).
000250*
000260* ALTERNATE VIEW - WHOLE RECORD AS ONE ALPHANUMERIC FIELD, USED
000270* TO COMPARE ONE LOCATION MASTER RECORD AGAINST THE LAST ONE
000280* READ SO A DUPLICATED RECORD IS CAUGHT IN ONE MOVE/COMPARE.
000290*
000300 01  LM-LOCATION-ALPHA-VIEW REDEFINES LM-LOCATION-RECORD.
000310     05  LM-ALPHA-WHOLE-RECORD   PIC X(106).
