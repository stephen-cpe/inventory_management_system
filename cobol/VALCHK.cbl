000100*---------------------------------------------------------------
000110* (C) 1992 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/VALCHK.cbl  Revision 2.3"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    VALCHK.
000200 AUTHOR.        R G HUTCHINS.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  05/19/92.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* CHANGE LOG
000270*---------------------------------------------------------------
000280* 1992-05-19 RGH  INITIAL RELEASE - POSITIVE INTEGER CHECK ONLY   CR-1105 
000290* 1992-11-03 RGH  ADDED DATE CHECK FUNCTION, CALENDAR MONTH TABLE CR-1162 
000300* 1995-08-22 MOL  ADDED NORMLOC TITLE CASE FUNCTION FOR LOCN MSTR CR-1409 
000310* 1998-12-14 DWK  Y2K - CONFIRMED VC-DATE-INPUT CARRIES FULL CCYY Y2K-009 
000320* 2003-06-02 TNP  LEAP YEAR NOT CHECKED - REVIEWED, ACCEPTED AS ISCR-1977
000330* 2004-08-11 TNP  NORMLOC NOW REJECTS AN ALL-BLANK RESULT         CR-2091
000340* 2004-08-11 TNP  ADDED PRICECHK FUNCTION FOR UNIT PRICE EDIT      CR-2091
000350* 2004-11-03 RGH  REVIEW COMMENTS REWORDED, WORK-AREA LIMITS MOVED CR-2118
000360*                 TO 77-LEVELS IN PLACE OF LOOP LITERALS
000370* 2004-11-15 RGH  LEAP YEAR NOW TESTED FOR FEBRUARY - SUPERSEDES   CR-2142
000380*                 CR-1977, WHICH ACCEPTED THE GAP AS-IS
000390*---------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  USL-486.
000430 OBJECT-COMPUTER.  USL-486.
000440 SPECIAL-NAMES.
000450     CLASS LOWER-CASE-LETTER IS "a" THRU "z"
000460     UPSI-0 ON STATUS IS VC-TRACE-ON
000470            OFF STATUS IS VC-TRACE-OFF.
000480*
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510*---------------------------------------------------------------
000520* DATE WORK AREA - USED BY THE DATECHK FUNCTION
000530*---------------------------------------------------------------
000540 01  VC-DATE-WORK.
000550     05  VC-DATE-NUM             PIC 9(8).
000560     05  FILLER                  PIC X(02).
000570 01  VC-DATE-WORK-R REDEFINES VC-DATE-WORK.
000580     05  VC-WORK-CCYY            PIC 9(4).
000590     05  VC-WORK-MM              PIC 9(2).
000600     05  VC-WORK-DD              PIC 9(2).
000610     05  FILLER                  PIC X(02).
000620*---------------------------------------------------------------
000630* CALENDAR MONTH LENGTH TABLE - LOADED FROM A LITERAL SO THE
000640* TABLE NEVER NEEDS A SEPARATE LOAD PARAGRAPH.  THE TABLE
000650* CARRIES FEBRUARY AT 28 DAYS; 310-CHECK-LEAP-YEAR BUMPS
000660* VC-MAX-DAY TO 29 WHEN THE YEAR CALLS FOR IT - CR-2142.
000670*---------------------------------------------------------------
000680 01  VC-MONTH-LENGTH-LIT         PIC X(26)
000690         VALUE "31283130313031313031303100".
000700 01  VC-MONTH-LENGTH-TABLE REDEFINES VC-MONTH-LENGTH-LIT.
000710     05  VC-MONTH-LENGTH         PIC 9(2) OCCURS 12 TIMES.
000720     05  FILLER                  PIC X(02).
000730 01  VC-SUB-MM                   PIC 9(2) COMP.
000740 01  VC-MAX-DAY                  PIC 9(2) COMP.
000750*---------------------------------------------------------------
000760* LEAP YEAR WORK AREA - USED BY 310-CHECK-LEAP-YEAR - CR-2142
000770*---------------------------------------------------------------
000780 01  VC-LEAP-QUOTIENT            PIC 9(4) COMP.
000790 01  VC-LEAP-REM-4               PIC 9(4) COMP.
000800 01  VC-LEAP-REM-100             PIC 9(4) COMP.
000810 01  VC-LEAP-REM-400             PIC 9(4) COMP.
000820*---------------------------------------------------------------
000830* LOCATION NAME WORK AREA - USED BY THE NORMLOC FUNCTION
000840*---------------------------------------------------------------
000850 01  VC-NAME-WORK                PIC X(102).
000860 01  VC-NAME-CHAR-VIEW REDEFINES VC-NAME-WORK.
000870     05  VC-NAME-CHAR            PIC X OCCURS 100 TIMES.
000880     05  FILLER                  PIC X(02).
000890 01  VC-SUB-POS                  PIC 9(3) COMP.
000900 01  VC-AT-WORD-START-FLAG       PIC X VALUE "Y".
000910*---------------------------------------------------------------
000920* PRICE EDIT WORK AREA - USED BY THE PRICECHK FUNCTION - CR-2091
000930*---------------------------------------------------------------
000940 01  VC-PRICE-TEXT               PIC X(14).
000950 01  VC-PRICE-CHAR-VIEW REDEFINES VC-PRICE-TEXT.
000960     05  VC-PRICE-CHAR           PIC X OCCURS 12 TIMES.
000970     05  FILLER                  PIC X(02).
000980 77  VC-MONTH-TABLE-MAX          PIC 9(2) COMP VALUE 12.
000990 77  VC-NAME-WORK-MAX            PIC 9(3) COMP VALUE 100.
001000 77  VC-PRICE-WORK-MAX           PIC 9(2) COMP VALUE 12.
001010 01  VC-PRICE-DIGIT-NUM          PIC 9(1).
001020 01  VC-PRICE-INT-VALUE          PIC 9(7) COMP.
001030 01  VC-PRICE-DEC-VALUE          PIC 9(2) COMP.
001040 01  VC-PRICE-DEC-LEN            PIC 9(1) COMP.
001050 01  VC-PRICE-SUB                PIC 9(2) COMP.
001060 01  VC-PRICE-SEEN-DOT-SW        PIC X.
001070     88  VC-PRICE-SEEN-DOT           VALUE "Y".
001080     88  VC-PRICE-NOT-SEEN-DOT       VALUE "N".
001090 01  VC-PRICE-SEEN-DIGIT-SW      PIC X.
001100     88  VC-PRICE-SEEN-DIGIT         VALUE "Y".
001110     88  VC-PRICE-NOT-SEEN-DIGIT     VALUE "N".
001120*
001130 LINKAGE SECTION.
001140 01  VC-PARAMETER-BLOCK.
001150 COPY VALCOPY.
001160*---------------------------------------------------------------
001170 PROCEDURE DIVISION USING VC-PARAMETER-BLOCK.
001180*
001190 100-MAIN-LOGIC.
001200     IF VC-FN-POSITIVE-INT
001210         PERFORM 200-VALIDATE-POSITIVE-INT THRU 200-EXIT
001220     ELSE IF VC-FN-VALID-DATE
001230         PERFORM 300-VALIDATE-DATE THRU 300-EXIT
001240     ELSE IF VC-FN-NORMALIZE-LOCN
001250         PERFORM 400-NORMALIZE-LOCATION-NAME THRU 400-EXIT
001260     ELSE IF VC-FN-PRICE-CHECK
001270         PERFORM 500-VALIDATE-PRICE-FORMAT THRU 500-EXIT
001280     ELSE
001290         SET VC-RESULT-BAD TO TRUE.
001300     EXIT PROGRAM.
001310*---------------------------------------------------------------
001320* POSINT - REJECTS ZERO AND NEGATIVE QUANTITIES.  USED FOR
001330* RECEIPT, TRANSFER AND DISPOSAL QUANTITIES, WHICH MUST ALL
001340* BE GREATER THAN ZERO TO BE ACCEPTED BY THE CALLING PROGRAM.
001350*---------------------------------------------------------------
001360 200-VALIDATE-POSITIVE-INT.
001370     IF VC-NUMERIC-INPUT > 0
001380         SET VC-RESULT-OK TO TRUE
001390     ELSE
001400         SET VC-RESULT-BAD TO TRUE.
001410 200-EXIT.
001420     EXIT.
001430*---------------------------------------------------------------
001440* DATECHK - CHECKS MM IN RANGE 01-12 AND DD AGAINST THE
001450* CALENDAR MONTH LENGTH TABLE, WITH THE FEBRUARY LIMIT BUMPED
001460* TO 29 ON A LEAP YEAR BY 310-CHECK-LEAP-YEAR - CR-2142.
001470*---------------------------------------------------------------
001480 300-VALIDATE-DATE.
001490     MOVE VC-DATE-INPUT TO VC-DATE-NUM.
001500     SET VC-RESULT-OK TO TRUE.
001510     IF VC-WORK-MM < 1 OR VC-WORK-MM > VC-MONTH-TABLE-MAX
001520         SET VC-RESULT-BAD TO TRUE
001530     ELSE
001540         MOVE VC-WORK-MM TO VC-SUB-MM
001550         MOVE VC-MONTH-LENGTH (VC-SUB-MM) TO VC-MAX-DAY
001560         IF VC-WORK-MM = 2
001570             PERFORM 310-CHECK-LEAP-YEAR THRU 310-EXIT
001580         END-IF
001590         IF VC-WORK-DD < 1 OR VC-WORK-DD > VC-MAX-DAY
001600             SET VC-RESULT-BAD TO TRUE
001610         END-IF
001620     END-IF.
001630 300-EXIT.
001640     EXIT.
001650*---------------------------------------------------------------
001660* LEAPYR - A YEAR IS A LEAP YEAR WHEN IT DIVIDES EVENLY BY 4,
001670* EXCEPT A CENTURY YEAR (DIVIDES EVENLY BY 100) MUST ALSO
001680* DIVIDE EVENLY BY 400 TO QUALIFY - CR-2142.
001690*---------------------------------------------------------------
001700 310-CHECK-LEAP-YEAR.
001710     DIVIDE VC-WORK-CCYY BY 4 GIVING VC-LEAP-QUOTIENT
001720         REMAINDER VC-LEAP-REM-4.
001730     IF VC-LEAP-REM-4 = ZERO
001740         DIVIDE VC-WORK-CCYY BY 100 GIVING VC-LEAP-QUOTIENT
001750             REMAINDER VC-LEAP-REM-100
001760         IF VC-LEAP-REM-100 NOT = ZERO
001770             MOVE 29 TO VC-MAX-DAY
001780         ELSE
001790             DIVIDE VC-WORK-CCYY BY 400 GIVING VC-LEAP-QUOTIENT
001800                 REMAINDER VC-LEAP-REM-400
001810             IF VC-LEAP-REM-400 = ZERO
001820                 MOVE 29 TO VC-MAX-DAY
001830             END-IF
001840         END-IF
001850     END-IF.
001860 310-EXIT.
001870     EXIT.
001880*---------------------------------------------------------------
001890* NORMLOC - FOLDS THE LOCATION NAME TO LOWER CASE THEN
001900* UPPERCASES THE FIRST LETTER OF EACH WORD, SO "WAREHOUSE 3"
001910* AND "warehouse 3" COLLAPSE TO ONE LOCATION NAME ON THE
001920* MASTER.  A RESULT OF ALL SPACES (INPUT WAS BLANK OR ALL
001930* DELIMITERS) IS REJECTED RATHER THAN HANDED BACK AS AN OK,
001940* EMPTY LOCATION NAME - CR-2091.
001950*---------------------------------------------------------------
001960 400-NORMALIZE-LOCATION-NAME.
001970     MOVE VC-TEXT-INPUT TO VC-NAME-WORK.
001980     INSPECT VC-NAME-WORK CONVERTING
001990         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002000         "abcdefghijklmnopqrstuvwxyz".
002010     MOVE "Y" TO VC-AT-WORD-START-FLAG.
002020     PERFORM 410-SCAN-ONE-CHARACTER
002030         VARYING VC-SUB-POS FROM 1 BY 1
002040         UNTIL VC-SUB-POS > VC-NAME-WORK-MAX.
002050     MOVE VC-NAME-WORK TO VC-TEXT-OUTPUT.
002060     IF VC-NAME-WORK = SPACES
002070         SET VC-RESULT-BAD TO TRUE
002080     ELSE
002090         SET VC-RESULT-OK TO TRUE
002100     END-IF.
002110 400-EXIT.
002120     EXIT.
002130*
002140 410-SCAN-ONE-CHARACTER.
002150     IF VC-NAME-CHAR (VC-SUB-POS) = SPACE
002160         MOVE "Y" TO VC-AT-WORD-START-FLAG
002170     ELSE
002180         IF VC-AT-WORD-START-FLAG = "Y" AND
002190            VC-NAME-CHAR (VC-SUB-POS) IS LOWER-CASE-LETTER
002200             INSPECT VC-NAME-CHAR (VC-SUB-POS) CONVERTING
002210                 "abcdefghijklmnopqrstuvwxyz" TO
002220                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002230         END-IF
002240         MOVE "N" TO VC-AT-WORD-START-FLAG
002250     END-IF.
002260 410-EXIT.
002270     EXIT.
002280*---------------------------------------------------------------
002290* PRICECHK - EDITS A DELIMITED PRICE FIELD FOR AT MOST ONE
002300* DECIMAL POINT, AT MOST TWO DIGITS AFTER IT, AND NO CHARACTER
002310* OTHER THAN A DIGIT, A DECIMAL POINT OR A SPACE.  A BLANK
002320* PRICE IS NOT AN ERROR - IT DEFAULTS TO ZERO, SINCE NOT EVERY
002330* RECEIPT ROW CARRIES A KNOWN UNIT PRICE.
002340*---------------------------------------------------------------
002350 500-VALIDATE-PRICE-FORMAT.
002360     MOVE VC-TEXT-INPUT TO VC-PRICE-TEXT.
002370     IF VC-PRICE-TEXT = SPACES
002380         MOVE ZERO TO VC-MONEY-OUTPUT
002390         SET VC-RESULT-OK TO TRUE
002400     ELSE
002410         MOVE ZERO TO VC-PRICE-INT-VALUE VC-PRICE-DEC-VALUE
002420         MOVE ZERO TO VC-PRICE-DEC-LEN
002430         SET VC-PRICE-NOT-SEEN-DOT TO TRUE
002440         SET VC-PRICE-NOT-SEEN-DIGIT TO TRUE
002450         SET VC-RESULT-OK TO TRUE
002460         PERFORM 510-SCAN-ONE-PRICE-CHAR
002470             VARYING VC-PRICE-SUB FROM 1 BY 1
002480             UNTIL VC-PRICE-SUB > VC-PRICE-WORK-MAX
002490                OR VC-RESULT-BAD
002500         IF VC-RESULT-OK AND VC-PRICE-NOT-SEEN-DIGIT
002510             SET VC-RESULT-BAD TO TRUE
002520         END-IF
002530         IF VC-RESULT-OK
002540             IF VC-PRICE-DEC-LEN = 1
002550                 MULTIPLY VC-PRICE-DEC-VALUE BY 10
002560                     GIVING VC-PRICE-DEC-VALUE
002570             END-IF
002580             COMPUTE VC-MONEY-OUTPUT =
002590                 VC-PRICE-INT-VALUE + (VC-PRICE-DEC-VALUE / 100)
002600         END-IF
002610     END-IF.
002620 500-EXIT.
002630     EXIT.
002640*
002650 510-SCAN-ONE-PRICE-CHAR.
002660     IF VC-PRICE-CHAR (VC-PRICE-SUB) = SPACE
002670         NEXT SENTENCE
002680     ELSE IF VC-PRICE-CHAR (VC-PRICE-SUB) = "."
002690         IF VC-PRICE-SEEN-DOT
002700             SET VC-RESULT-BAD TO TRUE
002710         ELSE
002720             SET VC-PRICE-SEEN-DOT TO TRUE
002730         END-IF
002740     ELSE IF VC-PRICE-CHAR (VC-PRICE-SUB) IS NUMERIC
002750         SET VC-PRICE-SEEN-DIGIT TO TRUE
002760         MOVE VC-PRICE-CHAR (VC-PRICE-SUB) TO VC-PRICE-DIGIT-NUM
002770         IF VC-PRICE-SEEN-DOT
002780             IF VC-PRICE-DEC-LEN > 1
002790                 SET VC-RESULT-BAD TO TRUE
002800             ELSE
002810                 ADD 1 TO VC-PRICE-DEC-LEN
002820                 COMPUTE VC-PRICE-DEC-VALUE =
002830                     VC-PRICE-DEC-VALUE * 10 + VC-PRICE-DIGIT-NUM
002840             END-IF
002850         ELSE
002860             COMPUTE VC-PRICE-INT-VALUE =
002870                 VC-PRICE-INT-VALUE * 10 + VC-PRICE-DIGIT-NUM
002880         END-IF
002890     ELSE
002900         SET VC-RESULT-BAD TO TRUE
002910     END-IF.
002920 510-EXIT.
002930     EXIT.
