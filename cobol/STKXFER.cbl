000100*---------------------------------------------------------------
000110* (C) 1986 COMMONWEALTH SURPLUS PROPERTY DIVISION
000120* DATA PROCESSING SECTION - AUTOMATED SYSTEMS UNIT
000130* THIS PROGRAM IS THE PROPERTY OF THE DIVISION.  UNAUTHORIZED
000140* DISCLOSURE OR REPRODUCTION OUTSIDE THE DIVISION IS PROHIBITED.
000150*
000160* #ident "@(#) cspd/invsys/batch/STKXFER.cbl  Revision 3.2"
000170*---------------------------------------------------------------
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    STKXFER.
000200 AUTHOR.        R G HUTCHINS.
000210 INSTALLATION.  COMMONWEALTH SURPLUS PROPERTY DIVISION.
000220 DATE-WRITTEN.  04/09/86.
000230 DATE-COMPILED.
000240 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000250*---------------------------------------------------------------
000260* POSTS STOCK TRANSFERS - ONE CARD PER TRANSFER - BETWEEN TWO
000270* LOCATIONS FOR THE SAME ITEM.  THE SOURCE STOCK RECORD MUST
000280* EXIST AND CARRY ENOUGH QUANTITY.  IF THE TRANSFER LEAVES THE
000290* SOURCE AT ZERO THE SOURCE STOCK RECORD IS DELETED, ELSE IT
000300* IS REWRITTEN WITH THE REDUCED QUANTITY.  THE DESTINATION
000310* LOCATION IS FOUND OR ADDED, AND ITS STOCK RECORD IS ADDED TO
000320* OR CREATED.  A MOVEMENT HISTORY RECORD
000330* IS WRITTEN FOR EVERY TRANSFER POSTED.
000340*---------------------------------------------------------------
000350* CHANGE LOG
000360*---------------------------------------------------------------
000370* 1986-04-09 RGH  INITIAL RELEASE - TRANSFER BETWEEN LOCATIONS    CR-0051 
000380* 1989-06-20 MOL  DELETE SOURCE STOCK REC WHEN QTY REACHES ZERO   CR-0504 
000390* 1993-02-18 MOL  STOCK QTY WIDENED TO 9(7), SEE STOKREC CR-4471  CR-0891 
000400* 1998-12-14 DWK  Y2K - MV-MOVEMENT-DATE CONFIRMED CCYYMMDD       Y2K-011 
000410* 2001-07-09 TNP  CALL VALCHK FOR QTY AND DATE EDITS, WAS INLINE  CR-1622
000420* 2004-08-11 TNP  REJECTS XFER TO SAME LOCN, WIDENED ERR MSG FLD  CR-2091
000430* 2004-11-03 RGH  TABLE-FULL CHECKS ADDED AT LOAD TIME USING NEW   CR-2118
000440*                 77-LEVEL LIMITS
000450* 2004-11-15 RGH  SOURCE STOCK REC NO LONGER DELETED AT ZERO ON    CR-2139
000460*                 A TRANSFER - A DISPOSAL DELETES, A TRANSFER DOES
000470*                 NOT - PARAGRAPHS 510/511 REMOVED
000480*---------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  USL-486.
000520 OBJECT-COMPUTER.  USL-486.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 ON STATUS IS XF-TRACE-ON
000560            OFF STATUS IS XF-TRACE-OFF.
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT TRANSFER-CARD-FILE ASSIGN TO XFERCARD
000610         ORGANIZATION LINE SEQUENTIAL
000620         STATUS XF-CARD-STATUS.
000630     SELECT ITEM-MASTER-FILE ASSIGN TO ITEMMSTR
000640         ORGANIZATION SEQUENTIAL
000650         STATUS XF-ITEM-STATUS.
000660     SELECT LOCN-MASTER-FILE ASSIGN TO LOCNMSTR
000670         ORGANIZATION SEQUENTIAL
000680         STATUS XF-LOCN-STATUS.
000690     SELECT STOK-MASTER-FILE ASSIGN TO STOKMSTR
000700         ORGANIZATION SEQUENTIAL
000710         STATUS XF-STOK-STATUS.
000720     SELECT MOVT-HISTORY-FILE ASSIGN TO MOVTHIST
000730         ORGANIZATION SEQUENTIAL
000740         STATUS XF-MOVT-STATUS.
000750*---------------------------------------------------------------
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  TRANSFER-CARD-FILE.
000790 01  XF-CARD-LINE                PIC X(300).
000800 FD  ITEM-MASTER-FILE.
000810 COPY ITEMREC.
000820 FD  LOCN-MASTER-FILE.
000830 COPY LOCNREC.
000840 FD  STOK-MASTER-FILE.
000850 COPY STOKREC.
000860 FD  MOVT-HISTORY-FILE.
000870 COPY MOVTREC.
000880*---------------------------------------------------------------
000890 WORKING-STORAGE SECTION.
000900*---------------------------------------------------------------
000910* FILE STATUS
000920*---------------------------------------------------------------
000930 01  XF-CARD-STATUS.
000940     05  XF-CARD-STAT-1          PIC X.
000950     05  XF-CARD-STAT-2          PIC X.
000960     05  FILLER                  PIC X(02).
000970 01  XF-ITEM-STATUS.
000980     05  XF-ITEM-STAT-1          PIC X.
000990     05  XF-ITEM-STAT-2          PIC X.
001000     05  FILLER                  PIC X(02).
001010 01  XF-LOCN-STATUS.
001020     05  XF-LOCN-STAT-1          PIC X.
001030     05  XF-LOCN-STAT-2          PIC X.
001040     05  FILLER                  PIC X(02).
001050 01  XF-STOK-STATUS.
001060     05  XF-STOK-STAT-1          PIC X.
001070     05  XF-STOK-STAT-2          PIC X.
001080     05  FILLER                  PIC X(02).
001090 01  XF-MOVT-STATUS.
001100     05  XF-MOVT-STAT-1          PIC X.
001110     05  XF-MOVT-STAT-2          PIC X.
001120     05  FILLER                  PIC X(02).
001130*---------------------------------------------------------------
001140* ITEM, LOCATION AND STOCK MASTERS ARE SEQUENTIAL FILES, EACH
001150* LOADED INTO A TABLE AT START-UP SO IT CAN BE SEARCHED BY KEY
001160* WHILE THE TRANSFER CARDS ARE BEING POSTED.
001170*---------------------------------------------------------------
001180 01  XF-ITEM-TABLE-CTL.
001190     05  XF-ITEM-COUNT           PIC 9(5) COMP.
001200     05  XF-ITEM-TABLE OCCURS 2000 TIMES
001210             INDEXED BY XF-ITEM-IX.
001220         COPY ITEMREC REPLACING 01 IM-ITEM-RECORD BY 10 XF-IM-ENTRY.
001230     05  FILLER                  PIC X(04).
001240 01  XF-LOCN-TABLE-CTL.
001250     05  XF-LOCN-COUNT           PIC 9(4) COMP.
001260     05  XF-LOCN-TABLE OCCURS 500 TIMES
001270             INDEXED BY XF-LOCN-IX.
001280         COPY LOCNREC REPLACING 01 LM-LOCATION-RECORD BY 10 XF-LM-ENTRY.
001290     05  FILLER                  PIC X(04).
001300 01  XF-STOK-TABLE-CTL.
001310     05  XF-STOK-COUNT           PIC 9(5) COMP.
001320     05  XF-STOK-TABLE OCCURS 4000 TIMES
001330             INDEXED BY XF-STOK-IX.
001340         COPY STOKREC REPLACING 01 SM-STOCK-RECORD BY 10 XF-SM-ENTRY.
001350     05  FILLER                  PIC X(04).
001360 01  XF-NEXT-LOCN-ID             PIC 9(4) COMP.
001370 01  XF-NEXT-MOVT-ID             PIC 9(6) COMP VALUE ZERO.
001380 77  XF-ITEM-TABLE-MAX           PIC 9(4) COMP VALUE 2000.
001390 77  XF-LOCN-TABLE-MAX           PIC 9(3) COMP VALUE 500.
001400 77  XF-STOK-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
001410*---------------------------------------------------------------
001420* TRANSFER CARD - DELIMITED INPUT
001430* (ITEM-ID, FROM-LOC-NAME, TO-LOC-NAME, QTY, MOVT-DATE,
001440*  RESPONSIBLE-PERSON, NOTES)
001450*---------------------------------------------------------------
001460 01  XF-CARD-FIELDS.
001470     05  XF-CD-ITEM-ID           PIC 9(6).
001480     05  XF-CD-FROM-LOC-NAME     PIC X(100).
001490     05  XF-CD-TO-LOC-NAME       PIC X(100).
001500     05  XF-CD-QTY               PIC S9(9).
001510     05  XF-CD-MOVT-DATE         PIC 9(8).
001520     05  XF-CD-RESP-PERSON       PIC X(100).
001530     05  XF-CD-NOTES             PIC X(200).
001540     05  FILLER                  PIC X(10).
001550 01  XF-CARD-VALID-SW            PIC X VALUE "Y".
001560     88  XF-CARD-IS-VALID             VALUE "Y".
001570     88  XF-CARD-IS-INVALID           VALUE "N".
001580 01  XF-EOF-SW                   PIC X VALUE "N".
001590     88  XF-AT-EOF                    VALUE "Y".
001600 01  XF-FOUND-IX                 PIC 9(5) COMP.
001610 01  XF-FOUND-SW                 PIC X.
001620     88  XF-ENTRY-FOUND               VALUE "Y".
001630     88  XF-ENTRY-NOT-FOUND           VALUE "N".
001640 01  XF-SRC-LOCN-IX                PIC 9(4) COMP.
001650 01  XF-SRC-STOK-IX               PIC 9(5) COMP.
001660 01  XF-DST-LOCN-IX                PIC 9(4) COMP.
001670 01  XF-DST-STOK-IX                PIC 9(5) COMP.
001680*---------------------------------------------------------------
001690* VALCHK LINKAGE
001700*---------------------------------------------------------------
001710 01  XF-VC-BLOCK.
001720 COPY VALCOPY.
001730*---------------------------------------------------------------
001740* LOG MESSAGE DEFINITIONS
001750*---------------------------------------------------------------
001760 01  LOGMSG.
001770     05  FILLER                  PIC X(10) VALUE "STKXFER =>".
001780     05  LOGMSG-TEXT              PIC X(60).
001790 01  LOGMSG-ERR.
001800     05  FILLER                  PIC X(14) VALUE "STKXFER ERR =>".
001810     05  LOG-ERR-ROUTINE         PIC X(40).
001820*
001830 LINKAGE SECTION.
001840*---------------------------------------------------------------
001850 PROCEDURE DIVISION.
001860*
001870 START-STKXFER.
001880     MOVE "Started" TO LOGMSG-TEXT.
001890     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001900     PERFORM 100-OPEN-FILES THRU 100-EXIT.
001910     PERFORM 150-LOAD-MASTERS THRU 150-EXIT.
001920     PERFORM 200-PROCESS-CARDS THRU 200-EXIT
001930         UNTIL XF-AT-EOF.
001940     PERFORM 800-REWRITE-MASTERS THRU 800-EXIT.
001950     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
001960     MOVE "Ended" TO LOGMSG-TEXT.
001970     PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT.
001980     STOP RUN.
001990*---------------------------------------------------------------
002000 100-OPEN-FILES.
002010     OPEN INPUT TRANSFER-CARD-FILE.
002020     OPEN INPUT ITEM-MASTER-FILE.
002030     OPEN INPUT LOCN-MASTER-FILE.
002040     OPEN INPUT STOK-MASTER-FILE.
002050     OPEN EXTEND MOVT-HISTORY-FILE.
002060 100-EXIT.
002070     EXIT.
002080*---------------------------------------------------------------
002090 150-LOAD-MASTERS.
002100     MOVE ZERO TO XF-ITEM-COUNT.
002110     PERFORM 151-READ-ONE-ITEM THRU 151-EXIT
002120         UNTIL XF-ITEM-STAT-1 NOT = "0".
002130     MOVE ZERO TO XF-LOCN-COUNT XF-NEXT-LOCN-ID.
002140     PERFORM 152-READ-ONE-LOCN THRU 152-EXIT
002150         UNTIL XF-LOCN-STAT-1 NOT = "0".
002160     MOVE ZERO TO XF-STOK-COUNT.
002170     PERFORM 153-READ-ONE-STOK THRU 153-EXIT
002180         UNTIL XF-STOK-STAT-1 NOT = "0".
002190 150-EXIT.
002200     EXIT.
002210*
002220 151-READ-ONE-ITEM.
002230     READ ITEM-MASTER-FILE.
002240     IF XF-ITEM-STAT-1 = "0"
002250         IF XF-ITEM-COUNT = XF-ITEM-TABLE-MAX
002260             MOVE "Item master table full" TO LOGMSG-TEXT
002270             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002280             STOP RUN
002290         END-IF
002300         ADD 1 TO XF-ITEM-COUNT
002310         MOVE IM-ITEM-RECORD TO XF-IM-ENTRY (XF-ITEM-COUNT)
002320     END-IF.
002330 151-EXIT.
002340     EXIT.
002350*
002360 152-READ-ONE-LOCN.
002370     READ LOCN-MASTER-FILE.
002380     IF XF-LOCN-STAT-1 = "0"
002390         IF XF-LOCN-COUNT = XF-LOCN-TABLE-MAX
002400             MOVE "Location master table full" TO LOGMSG-TEXT
002410             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002420             STOP RUN
002430         END-IF
002440         ADD 1 TO XF-LOCN-COUNT
002450         MOVE LM-LOCATION-RECORD TO XF-LM-ENTRY (XF-LOCN-COUNT)
002460         IF LM-LOC-ID > XF-NEXT-LOCN-ID
002470             MOVE LM-LOC-ID TO XF-NEXT-LOCN-ID
002480         END-IF
002490     END-IF.
002500 152-EXIT.
002510     EXIT.
002520*
002530 153-READ-ONE-STOK.
002540     READ STOK-MASTER-FILE.
002550     IF XF-STOK-STAT-1 = "0"
002560         IF XF-STOK-COUNT = XF-STOK-TABLE-MAX
002570             MOVE "Stock master table full" TO LOGMSG-TEXT
002580             PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002590             STOP RUN
002600         END-IF
002610         ADD 1 TO XF-STOK-COUNT
002620         MOVE SM-STOCK-RECORD TO XF-SM-ENTRY (XF-STOK-COUNT)
002630     END-IF.
002640 153-EXIT.
002650     EXIT.
002660*---------------------------------------------------------------
002670 200-PROCESS-CARDS.
002680     READ TRANSFER-CARD-FILE
002690         AT END
002700             SET XF-AT-EOF TO TRUE
002710             GO TO 200-EXIT.
002720     PERFORM 210-PARSE-CARD THRU 210-EXIT.
002730     PERFORM 220-VALIDATE-CARD THRU 220-EXIT.
002740     IF XF-CARD-IS-VALID
002750         PERFORM 300-FIND-SOURCE-STOCK THRU 300-EXIT
002760         IF XF-CARD-IS-VALID
002770             PERFORM 400-FIND-OR-ADD-DEST-LOCATION THRU 400-EXIT
002780             IF XF-CARD-IS-VALID
002790                 PERFORM 500-POST-TRANSFER THRU 500-EXIT
002800                 PERFORM 600-WRITE-MOVEMENT THRU 600-EXIT
002810             END-IF
002820         END-IF
002830     END-IF.
002840     IF XF-CARD-IS-INVALID
002850         MOVE "Card rejected" TO LOGMSG-TEXT
002860         PERFORM 900-DISPLAY-LOGMSG THRU 900-EXIT
002870         PERFORM 910-DISPLAY-LOGMSG-ERR THRU 910-EXIT
002880     END-IF.
002890 200-EXIT.
002900     EXIT.
002910*---------------------------------------------------------------
002920 210-PARSE-CARD.
002930     UNSTRING XF-CARD-LINE DELIMITED BY "|"
002940         INTO XF-CD-ITEM-ID XF-CD-FROM-LOC-NAME
002950              XF-CD-TO-LOC-NAME XF-CD-QTY XF-CD-MOVT-DATE
002960              XF-CD-RESP-PERSON XF-CD-NOTES.
002970 210-EXIT.
002980     EXIT.
002990*---------------------------------------------------------------
003000 220-VALIDATE-CARD.
003010     SET XF-CARD-IS-VALID TO TRUE.
003020     MOVE XF-CD-QTY TO VC-NUMERIC-INPUT.
003030     SET VC-FN-POSITIVE-INT TO TRUE.
003040     CALL "VALCHK" USING XF-VC-BLOCK.
003050     IF VC-RESULT-BAD
003060         SET XF-CARD-IS-INVALID TO TRUE
003070         MOVE "Quantity not positive" TO LOG-ERR-ROUTINE
003080     END-IF.
003090     MOVE XF-CD-MOVT-DATE TO VC-DATE-INPUT.
003100     SET VC-FN-VALID-DATE TO TRUE.
003110     CALL "VALCHK" USING XF-VC-BLOCK.
003120     IF VC-RESULT-BAD
003130         SET XF-CARD-IS-INVALID TO TRUE
003140         MOVE "Movement date not valid" TO LOG-ERR-ROUTINE
003150     END-IF.
003160 220-EXIT.
003170     EXIT.
003180*---------------------------------------------------------------
003190* THE SOURCE STOCK ROW MUST EXIST AND MUST CARRY ENOUGH QUANTITY
003200* TO COVER THE TRANSFER.  THE FROM-LOCATION IS LOOKED UP BY NAME
003210* FIRST, THEN STOCK IS MATCHED BY ITEM ID AND THE RESULTING
003220* LOCATION ID.
003230*---------------------------------------------------------------
003240 300-FIND-SOURCE-STOCK.
003250     MOVE XF-CD-FROM-LOC-NAME TO VC-TEXT-INPUT.
003260     SET VC-FN-NORMALIZE-LOCN TO TRUE.
003270     CALL "VALCHK" USING XF-VC-BLOCK.
003280     MOVE VC-TEXT-OUTPUT TO XF-CD-FROM-LOC-NAME.
003290     SET XF-ENTRY-NOT-FOUND TO TRUE.
003300     SET XF-LOCN-IX TO 1.
003310     SEARCH XF-LOCN-TABLE
003320         AT END NEXT SENTENCE
003330         WHEN LM-LOC-NAME OF XF-LM-ENTRY (XF-LOCN-IX)
003340              = XF-CD-FROM-LOC-NAME
003350             SET XF-ENTRY-FOUND TO TRUE
003360             MOVE XF-LOCN-IX TO XF-SRC-LOCN-IX.
003370     IF XF-ENTRY-NOT-FOUND
003380         SET XF-CARD-IS-INVALID TO TRUE
003390         MOVE "Source location unknown" TO LOG-ERR-ROUTINE
003400         GO TO 300-EXIT
003410     END-IF.
003420     SET XF-ENTRY-NOT-FOUND TO TRUE.
003430     SET XF-STOK-IX TO 1.
003440     SEARCH XF-STOK-TABLE
003450         AT END NEXT SENTENCE
003460         WHEN SM-ITEM-ID OF XF-SM-ENTRY (XF-STOK-IX)
003470              = XF-CD-ITEM-ID
003480              AND SM-LOC-ID OF XF-SM-ENTRY (XF-STOK-IX)
003490                  = LM-LOC-ID OF XF-LM-ENTRY (XF-SRC-LOCN-IX)
003500             SET XF-ENTRY-FOUND TO TRUE
003510             MOVE XF-STOK-IX TO XF-SRC-STOK-IX.
003520     IF XF-ENTRY-NOT-FOUND
003530         SET XF-CARD-IS-INVALID TO TRUE
003540         MOVE "Source stock not on hand" TO LOG-ERR-ROUTINE
003550     ELSE
003560         IF SM-QTY-ON-HAND OF XF-SM-ENTRY (XF-SRC-STOK-IX)
003570            < XF-CD-QTY
003580             SET XF-CARD-IS-INVALID TO TRUE
003590             MOVE "Insufficient qty at source" TO
003600                 LOG-ERR-ROUTINE
003610         END-IF
003620     END-IF.
003630 300-EXIT.
003640     EXIT.
003650*---------------------------------------------------------------
003660* DESTINATION LOCATION NAME IS NORMALIZED, THEN FOUND OR ADDED.
003670* A BLANK NORMALIZED NAME IS REJECTED (THE CARD DID NOT REALLY
003680* SUPPLY A DESTINATION), AND THE RESOLVED DESTINATION MUST NOT
003690* BE THE SAME LOCATION AS THE SOURCE - A TRANSFER HAS TO MOVE
003700* STOCK SOMEWHERE ELSE - CR-2091.
003710*---------------------------------------------------------------
003720 400-FIND-OR-ADD-DEST-LOCATION.
003730     MOVE XF-CD-TO-LOC-NAME TO VC-TEXT-INPUT.
003740     SET VC-FN-NORMALIZE-LOCN TO TRUE.
003750     CALL "VALCHK" USING XF-VC-BLOCK.
003760     IF VC-RESULT-BAD
003770         SET XF-CARD-IS-INVALID TO TRUE
003780         MOVE "Destination location blank" TO LOG-ERR-ROUTINE
003790         GO TO 400-EXIT
003800     END-IF.
003810     MOVE VC-TEXT-OUTPUT TO XF-CD-TO-LOC-NAME.
003820     SET XF-ENTRY-NOT-FOUND TO TRUE.
003830     SET XF-LOCN-IX TO 1.
003840     SEARCH XF-LOCN-TABLE
003850         AT END NEXT SENTENCE
003860         WHEN LM-LOC-NAME OF XF-LM-ENTRY (XF-LOCN-IX)
003870              = XF-CD-TO-LOC-NAME
003880             SET XF-ENTRY-FOUND TO TRUE
003890             MOVE XF-LOCN-IX TO XF-DST-LOCN-IX.
003900     IF XF-ENTRY-NOT-FOUND
003910         ADD 1 TO XF-NEXT-LOCN-ID
003920         ADD 1 TO XF-LOCN-COUNT
003930         MOVE XF-NEXT-LOCN-ID TO LM-LOC-ID OF
003940             XF-LM-ENTRY (XF-LOCN-COUNT)
003950         MOVE XF-CD-TO-LOC-NAME TO LM-LOC-NAME OF
003960             XF-LM-ENTRY (XF-LOCN-COUNT)
003970         MOVE XF-LOCN-COUNT TO XF-DST-LOCN-IX
003980     END-IF.
003990     IF XF-DST-LOCN-IX = XF-SRC-LOCN-IX
004000         SET XF-CARD-IS-INVALID TO TRUE
004010         MOVE "Source and dest locations same" TO LOG-ERR-ROUTINE
004020     END-IF.
004030 400-EXIT.
004040     EXIT.
004050*---------------------------------------------------------------
004060* SOURCE STOCK IS REDUCED; DESTINATION STOCK IS ADDED TO OR
004070* CREATED.  UNLIKE A DISPOSAL, A TRANSFER NEVER DELETES THE
004080* SOURCE ROW - A LOCATION SHOWING ZERO ON HAND FOR AN ITEM IS
004090* STILL A VALID STOCK RECORD AND IS WRITTEN BACK AS SUCH.
004100*---------------------------------------------------------------
004110 500-POST-TRANSFER.
004120     SUBTRACT XF-CD-QTY FROM
004130         SM-QTY-ON-HAND OF XF-SM-ENTRY (XF-SRC-STOK-IX).
004140     SET XF-ENTRY-NOT-FOUND TO TRUE.
004150     SET XF-STOK-IX TO 1.
004160     SEARCH XF-STOK-TABLE
004170         AT END NEXT SENTENCE
004180         WHEN SM-ITEM-ID OF XF-SM-ENTRY (XF-STOK-IX)
004190              = XF-CD-ITEM-ID
004200              AND SM-LOC-ID OF XF-SM-ENTRY (XF-STOK-IX)
004210                  = LM-LOC-ID OF XF-LM-ENTRY (XF-DST-LOCN-IX)
004220             SET XF-ENTRY-FOUND TO TRUE
004230             MOVE XF-STOK-IX TO XF-DST-STOK-IX.
004240     IF XF-ENTRY-FOUND
004250         ADD XF-CD-QTY TO
004260             SM-QTY-ON-HAND OF XF-SM-ENTRY (XF-DST-STOK-IX)
004270     ELSE
004280         ADD 1 TO XF-STOK-COUNT
004290         MOVE XF-CD-ITEM-ID
004300             TO SM-ITEM-ID OF XF-SM-ENTRY (XF-STOK-COUNT)
004310         MOVE LM-LOC-ID OF XF-LM-ENTRY (XF-DST-LOCN-IX)
004320             TO SM-LOC-ID OF XF-SM-ENTRY (XF-STOK-COUNT)
004330         MOVE XF-CD-QTY
004340             TO SM-QTY-ON-HAND OF XF-SM-ENTRY (XF-STOK-COUNT)
004350         MOVE XF-STOK-COUNT TO XF-DST-STOK-IX
004360     END-IF.
004370 500-EXIT.
004380     EXIT.
004390*---------------------------------------------------------------
004400 600-WRITE-MOVEMENT.
004410     ADD 1 TO XF-NEXT-MOVT-ID.
004420     MOVE XF-NEXT-MOVT-ID TO MV-MOVEMENT-ID.
004430     MOVE XF-CD-ITEM-ID TO MV-ITEM-ID.
004440     MOVE XF-CD-QTY TO MV-QTY.
004450     MOVE LM-LOC-ID OF XF-LM-ENTRY (XF-SRC-LOCN-IX)
004460         TO MV-FROM-LOC-ID.
004470     MOVE LM-LOC-ID OF XF-LM-ENTRY (XF-DST-LOCN-IX)
004480         TO MV-TO-LOC-ID.
004490     MOVE XF-CD-MOVT-DATE TO MV-MOVEMENT-DATE.
004500     MOVE XF-CD-RESP-PERSON TO MV-RESPONSIBLE-PERSON.
004510     MOVE XF-CD-NOTES TO MV-NOTES.
004520     WRITE MV-MOVEMENT-RECORD.
004530 600-EXIT.
004540     EXIT.
004550*---------------------------------------------------------------
004560 800-REWRITE-MASTERS.
004570     CLOSE LOCN-MASTER-FILE STOK-MASTER-FILE.
004580     OPEN OUTPUT LOCN-MASTER-FILE.
004590     PERFORM 820-WRITE-ONE-LOCN THRU 820-EXIT
004600         VARYING XF-LOCN-IX FROM 1 BY 1
004610         UNTIL XF-LOCN-IX > XF-LOCN-COUNT.
004620     CLOSE LOCN-MASTER-FILE.
004630     OPEN OUTPUT STOK-MASTER-FILE.
004640     PERFORM 830-WRITE-ONE-STOK THRU 830-EXIT
004650         VARYING XF-STOK-IX FROM 1 BY 1
004660         UNTIL XF-STOK-IX > XF-STOK-COUNT.
004670     CLOSE STOK-MASTER-FILE.
004680 800-EXIT.
004690     EXIT.
004700*
004710 820-WRITE-ONE-LOCN.
004720     MOVE XF-LM-ENTRY (XF-LOCN-IX) TO LM-LOCATION-RECORD.
004730     WRITE LM-LOCATION-RECORD.
004740 820-EXIT.
004750     EXIT.
004760*
004770 830-WRITE-ONE-STOK.
004780     MOVE XF-SM-ENTRY (XF-STOK-IX) TO SM-STOCK-RECORD.
004790     WRITE SM-STOCK-RECORD.
004800 830-EXIT.
004810     EXIT.
004820*---------------------------------------------------------------
004830 900-DISPLAY-LOGMSG.
004840     DISPLAY LOGMSG.
004850 900-EXIT.
004860     EXIT.
004870*
004880 910-DISPLAY-LOGMSG-ERR.
004890     DISPLAY LOGMSG-ERR.
004900 910-EXIT.
004910     EXIT.
004920*---------------------------------------------------------------
004930 950-CLOSE-FILES.
004940     CLOSE TRANSFER-CARD-FILE ITEM-MASTER-FILE MOVT-HISTORY-FILE.
004950 950-EXIT.
004960     EXIT.
